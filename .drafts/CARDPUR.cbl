      ******************************************************************
      *  PROGRAM     : CARDPUR                                        *
      *  DESCRIPTION : POSTS PURCHASE-REQUEST RECORDS.  EACH REQUEST   *
      *                PRODUCES ONE PURCHASE RECORD AND ONE NEW        *
      *                SALES-HISTORY RECORD (THE PURCHASE ITSELF      *
      *                BECOMES A COMPARABLE SALE FOR THE NEXT RUN OF   *
      *                CARDANL).  THE NEW SALES-HISTORY RECORD IS      *
      *                APPENDED TO THE END OF THE EXISTING MASTER.    *
      *  RUN FREQUENCY: ON DEMAND, WHENEVER A BUYER COMMITS TO A       *
      *                 PURCHASE.                                     *
      *  REMARKS     : THIS PROGRAM DOES NOT VALUE THE CARD -- THE    *
      *                VALUATION WAS ALREADY PRODUCED BY A PRIOR       *
      *                CARDANL RUN AND THE BUYER ACTED ON IT.  ALL     *
      *                THIS PROGRAM DOES IS BOOKKEEPING: ASSIGN THE    *
      *                NEXT PURCHASE-ID, WRITE THE PURCHASE RECORD,    *
      *                AND FEED THE SALE BACK INTO THE MASTER SO       *
      *                FUTURE VALUATIONS SEE IT AS A COMPARABLE.       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CARDPUR.
       AUTHOR. LINDA M BRANCH.
       INSTALLATION. CARD EXCHANGE SERVICES - DATA PROCESSING.
       DATE-WRITTEN. 05/02/89.
       DATE-COMPILED. 03/14/02.
       SECURITY. NONE.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE        INIT  TICKET     DESCRIPTION                     *
      *  1989-05-02  LMB   CR-1110    INITIAL RELEASE.                {{TAG:CR-1110}}
      *  1989-12-14  LMB   CR-1128    PURCHASE-ID NOW CARRIES FORWARD  {{TAG:CR-1128}}
      *                     FROM THE HIGHEST ID ON THE OLD PURCHASES   {{TAG:CR-1128}}
      *                     FILE RATHER THAN RESTARTING AT ONE.        {{TAG:CR-1128}}
      *  1994-03-18  DKP   CR-1340    POST SUMMARY NOW PRINTS TO       {{TAG:CR-1340}}
      *                     CARDPRPT INSTEAD OF THE SYSTEM CONSOLE.    {{TAG:CR-1340}}
      *  1999-01-04  JQH   Y2K-004    REVIEWED ALL DATE FIELDS; THE    {{TAG:Y2K-004}}
      *                     4-DIGIT-YEAR PURCHASE-DATE IS ALREADY      {{TAG:Y2K-004}}
      *                     CENTURY-SAFE.  NO CODE CHANGE REQUIRED.    {{TAG:Y2K-004}}
      *  2002-03-14  LMB   CR-1480    NEW SALES-HISTORY RECORD NOW     {{TAG:CR-1480}}
      *                     CARRIES GRADE AND GRADER FORWARD FROM THE  {{TAG:CR-1480}}
      *                     PURCHASE REQUEST; EARLIER RELEASES LEFT    {{TAG:CR-1480}}
      *                     THEM BLANK, WHICH BROKE TIER-1 MATCHING    {{TAG:CR-1480}}
      *                     ON THE VERY CARD JUST BOUGHT.              {{TAG:CR-1480}}
      *  2005-09-27  LMB   CR-1611    POST SUMMARY LINAGE RAISED TO 60  {{TAG:CR-1611}}
      *                     LINES/55 FOOTING TO MATCH THE PRINTER       {{TAG:CR-1611}}
      *                     STOCK CHANGE MADE SHOP-WIDE THIS QUARTER.   {{TAG:CR-1611}}
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *        C01/TOP-OF-FORM IS THE SHOP'S STANDARD CHANNEL-1
      *        CARRIAGE-CONTROL SYMBOL, SAME AS CARDVAL, CARDANL AND
      *        CARDRPT -- KEPT HERE EVEN THOUGH THIS PROGRAM PRINTS
      *        ONLY ONE PAGE, SO A FUTURE MULTI-PAGE SUMMARY CAN USE
      *        IT WITHOUT A SPECIAL-NAMES CHANGE.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *        CARDPREQ IS PUNCHED BY THE ORDER DESK, ONE RECORD PER
      *        COMMITTED PURCHASE, AND IS CONSUMED IN FULL EACH RUN.
           SELECT PURCHASE-REQUEST-FILE ASSIGN TO "CARDPREQ"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-PURCHASE-REQUEST-FILE.

      *        CARDPOLD IS YESTERDAY'S CARDPNEW, RENAMED BY THE
      *        OPERATOR BEFORE THIS RUN IS SUBMITTED (THIS SHOP HAS NO
      *        AUTOMATIC GENERATION-DATA-SET FACILITY) -- READ ONCE TO
      *        DISCOVER THE HIGHEST PURCHASE-ID ASSIGNED SO FAR AND TO
      *        CARRY THE OLD ROWS FORWARD INTO THE NEW FILE.
           SELECT OLD-PURCHASE-FILE     ASSIGN TO "CARDPOLD"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-OLD-PURCHASE-FILE.

      *        CARDPNEW BECOMES TOMORROW'S CARDPOLD -- OLD ROWS FIRST,
      *        UNCHANGED, THEN TODAY'S NEWLY POSTED PURCHASES.
           SELECT PURCHASE-FILE          ASSIGN TO "CARDPNEW"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-PURCHASE-FILE.

      *        OPTIONAL SINCE A SHOP JUST STARTING UP MAY NOT HAVE RUN
      *        CARDVAL YET; WITH NO MASTER PRESENT WS-NEXT-SALE-ID
      *        SIMPLY STARTS AT ZERO, THE SAME AS CARDVAL'S OWN
      *        FIRST-RUN BEHAVIOR.
           SELECT OPTIONAL SALES-HISTORY-FILE ASSIGN TO "CARDMSTR"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-SALES-HISTORY-FILE.

      *        LINE SEQUENTIAL SO THE POSTING SUMMARY CAN BE VIEWED OR
      *        PRINTED WITHOUT A REPORT-FORMATTING UTILITY (CR-1340).
           SELECT POST-SUMMARY-FILE      ASSIGN TO "CARDPRPT"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS   IS FS-POST-SUMMARY-FILE.

       DATA DIVISION.
       FILE SECTION.
      *        FIVE FDS IN ALL -- TWO PURCHASE FILES (OLD READ-ONLY,
      *        NEW OUTPUT), THE REQUEST FILE, THE MASTER, AND THE
      *        PRINTED SUMMARY.
      *        CARDLIST IS THE SAME COPYBOOK CARDANL USES FOR ITS
      *        LISTING INPUT -- A PURCHASE REQUEST IS, FIELD FOR
      *        FIELD, A LISTING THE BUYER DECIDED TO ACT ON, SO THE
      *        SHOP NEVER MAINTAINED A SEPARATE LAYOUT FOR IT.
       FD  PURCHASE-REQUEST-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 210 CHARACTERS.
           COPY CARDLIST.

      *        CARDPOLD IS THE PURCHASES FILE AS IT STOOD BEFORE THIS
      *        RUN -- READ ONCE AT START-UP SOLELY TO DISCOVER THE
      *        HIGHEST PURCHASE-ID ALREADY ASSIGNED (CR-1128).
      *        CARDPNEW IS THE PURCHASES FILE AS REBUILT BY THIS RUN:
      *        OLD RECORDS CARRIED FORWARD UNCHANGED, FOLLOWED BY THE
      *        PURCHASES POSTED TODAY.
       FD  OLD-PURCHASE-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 225 CHARACTERS.
           COPY CARDPURC.

      *        PF-PURCHASE-REC IS LAID OUT FIELD-FOR-FIELD THE SAME AS
      *        CARDPURC.CPY'S CP-OLD-PURCHASE-REC BELOW SO THAT TODAY'S
      *        NEWLY WRITTEN ROWS AND YESTERDAY'S CARRIED-FORWARD ROWS
      *        END UP BYTE-IDENTICAL IN SHAPE ON CARDPNEW; IT IS KEPT
      *        AS AN INLINE 01 RATHER THAN A COPYBOOK BECAUSE NOTHING
      *        ELSE IN THE SHOP EVER WRITES A PURCHASE RECORD.
       FD  PURCHASE-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 225 CHARACTERS.
       01  PF-PURCHASE-REC.
           03  PF-PURCHASE-ID                PIC 9(07).
           03  PF-LISTING-TITLE              PIC X(60).
           03  PF-LISTING-PRICE              PIC 9(06)V99.
           03  PF-PLAYER-ID                  PIC X(30).
           03  PF-BRAND-ID                   PIC X(30).
           03  PF-VARIATION-ID               PIC X(30).
           03  PF-CARD-YEAR                  PIC 9(04).
           03  PF-GRADE                      PIC 9(02)V9.
           03  PF-GRADER                     PIC X(05).
      *        ESTIMATED-VALUE/PROFIT-LOSS/MATCH-TIER/SALES-COUNT ARE
      *        CARRIED FORWARD UNCHANGED BY 0900 BELOW (THE OLD-
      *        PURCHASE ROWS ALREADY HAVE THEM) BUT ARE SIMPLY
      *        DEFAULTED TO ZERO/BLANK BY 1000 FOR A BRAND-NEW
      *        PURCHASE, SINCE THE REQUEST RECORD CARRIES NO
      *        VALUATION OF ITS OWN.
           03  PF-ESTIMATED-VALUE            PIC 9(08)V99.
           03  PF-PROFIT-LOSS                PIC S9(08)V99 SIGN IS
                                             LEADING SEPARATE.
           03  PF-MATCH-TIER                 PIC X(06).
           03  PF-SALES-COUNT                PIC 9(03).
           03  PF-PURCHASE-DATE              PIC 9(08).
           03  FILLER                        PIC X(10).

      *        OPENED EXTEND SO THE NEW SALES-HISTORY RECORD POSTED
      *        FOR EACH PURCHASE IS APPENDED AFTER WHATEVER CARDVAL
      *        ALREADY LOADED -- THE SAME SEQUENTIAL-APPEND TECHNIQUE
      *        FILEX.CBL USES FOR ITS TRANSACTION LOG.
       FD  SALES-HISTORY-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 147 CHARACTERS.
           COPY CARDMSTR.

      *        132 COLUMNS AND LINAGE 60/55 MATCH THE SHOP'S STANDARD
      *        WIDE-CARRIAGE PRINT-LINE LAYOUT (CR-1611) -- THE SAME
      *        VALUES CARDVAL AND CARDANL USE FOR THEIR OWN SUMMARIES.
       FD  POST-SUMMARY-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 LINES WITH FOOTING AT 55.
       01  PP-PRINT-LINE                     PIC X(132).

       WORKING-STORAGE SECTION.
      *        ONE STATUS BYTE PER SELECT, DISPLAYED TOGETHER BY THE
      *        DECLARATIVES HANDLER BELOW SO THE OPERATOR SEES ALL
      *        FIVE AT ONCE RATHER THAN HUNTING THROUGH A LOG FOR
      *        WHICHEVER ONE WENT BAD.
       77  FS-PURCHASE-REQUEST-FILE          PIC X(02) VALUE SPACES.
       77  FS-OLD-PURCHASE-FILE              PIC X(02) VALUE SPACES.
       77  FS-PURCHASE-FILE                  PIC X(02) VALUE SPACES.
       77  FS-SALES-HISTORY-FILE             PIC X(02) VALUE SPACES.
       77  FS-POST-SUMMARY-FILE              PIC X(02) VALUE SPACES.

      *        CTE-30/CTE-40 SIZE THE SLUGIFY WORK FIELDS BELOW THE
      *        SAME WAY THEY DO IN CARDVAL AND CARDANL.
       78  CTE-01                                     VALUE 1.
       78  CTE-30                                     VALUE 30.
       78  CTE-40                                      VALUE 40.

      *        TWO INDEPENDENT END-OF-FILE SWITCHES -- THE OLD-
      *        PURCHASE CARRY-FORWARD LOOP AND THE NEW-REQUEST POSTING
      *        LOOP RUN ONE AFTER THE OTHER IN 0000 ABOVE, NEVER AT
      *        THE SAME TIME, BUT EACH STILL NEEDS ITS OWN FLAG.
       01  WS-SWITCHES.
           03  WS-REQUEST-EOF               PIC X(01) VALUE "N".
               88  SW-REQUEST-EOF-Y                    VALUE "Y".
           03  WS-OLD-PURCHASE-EOF          PIC X(01) VALUE "N".
               88  SW-OLD-PURCHASE-EOF-Y                VALUE "Y".
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        WS-NEXT-PURCHASE-ID AND WS-NEXT-SALE-ID ARE EACH PRIMED
      *        ONCE AT START-UP (0100/0110/0120 BELOW) FROM THE HIGHEST
      *        ID ALREADY ON FILE, THEN SIMPLY INCREMENTED BY ONE PER
      *        ROW POSTED -- NO ID IS EVER REUSED, EVEN ACROSS RUNS.
       01  WS-COUNTERS.
           03  WS-NEXT-PURCHASE-ID           PIC 9(07) COMP VALUE 0.
           03  WS-NEXT-SALE-ID                PIC 9(07) COMP VALUE 0.
           03  WS-PURCHASES-POSTED            PIC 9(07) COMP VALUE 0.
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        TODAY'S DATE DOUBLES AS BOTH THE PURCHASE-DATE STAMPED
      *        ON PF-PURCHASE-REC AND THE SOLD-DATE STAMPED ON THE
      *        SALES-HISTORY ROW APPENDED FOR THE SAME PURCHASE -- THE
      *        TWO ARE, BY DEFINITION, THE SAME CALENDAR DAY.
       01  WS-TODAY-DATE.
           03  WS-TODAY-YYYY                 PIC 9(04).
           03  WS-TODAY-MM                   PIC 9(02).
           03  WS-TODAY-DD                   PIC 9(02).
       01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE
                                             PIC 9(08).

      *        HOLDS THE LAST SALE-ID SEEN WHILE PRIMING WS-NEXT-
      *        SALE-ID FROM THE EXISTING MASTER (CR-1128'S APPROACH,
      *        APPLIED HERE TO THE MASTER INSTEAD OF THE PURCHASES
      *        FILE).
       01  WS-MASTER-PRIME-AREA.
           03  WS-MASTER-PRIME-EOF           PIC X(01) VALUE "N".
               88  SW-MASTER-PRIME-EOF-Y               VALUE "Y".
           03  FILLER                         PIC X(01) VALUE SPACE.

      *        WS-TOTAL-LINE IS BUILT AND REUSED FOR EACH SUMMARY
      *        FIGURE -- TODAY THAT IS ONLY ONE FIGURE (PURCHASES
      *        POSTED), BUT THE CAPTION/VALUE SHAPE IS KEPT GENERIC
      *        THE SAME WAY CARDVAL'S AND CARDANL'S TOTAL LINES ARE.
       01  WS-REPORT-LINES.
           03  WS-HEADING-LINE.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  FILLER                    PIC X(33) VALUE
                   "PURCHASE POSTING SUMMARY - CARDPUR".
               05  FILLER                    PIC X(95) VALUE SPACES.
           03  WS-TOTAL-LINE.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  WT-CAPTION                PIC X(25) VALUE SPACES.
               05  WT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
               05  FILLER                    PIC X(92) VALUE SPACES.

       PROCEDURE DIVISION.
       DECLARATIVES.
      *        ONE DECLARATIVE COVERS ALL FOUR SEQUENTIAL FILES -- A
      *        BAD STATUS ON ANY ONE OF THEM IS TREATED THE SAME WAY:
      *        SHOW ALL FOUR BYTES AND HALT, SINCE A PURCHASE THAT IS
      *        ONLY HALF-POSTED (SAY, WRITTEN TO PURCHASE-FILE BUT NOT
      *        TO SALES-HISTORY-FILE) WOULD LEAVE THE TWO FILES OUT OF
      *        STEP WITH EACH OTHER.
       PURCHASE-FILE-HANDLER SECTION.
           USE AFTER ERROR PROCEDURE ON PURCHASE-REQUEST-FILE
                                         OLD-PURCHASE-FILE
                                         PURCHASE-FILE
                                         SALES-HISTORY-FILE.
       9000-PURCHASE-STATUS-CHECK.
           DISPLAY "+-------------------------------------------+"
           DISPLAY "| CARDPUR FILE STATUS ERROR.                 |"
           DISPLAY "| REQUEST     : [" FS-PURCHASE-REQUEST-FILE "]."
           DISPLAY "| OLD PURCHASE: [" FS-OLD-PURCHASE-FILE "]."
           DISPLAY "| NEW PURCHASE: [" FS-PURCHASE-FILE "]."
           DISPLAY "| MASTER      : [" FS-SALES-HISTORY-FILE "]."
           DISPLAY "+-------------------------------------------+"
      *        NO RETRY, NO PARTIAL-RUN CONTINUATION -- OPERATOR MUST
      *        FIX THE UNDERLYING CONDITION AND RESUBMIT FROM SCRATCH.
           STOP RUN.
       END DECLARATIVES.

      *        THREE STRAIGHT LOOPS, IN ORDER: CARRY THE OLD PURCHASES
      *        FORWARD UNCHANGED, THEN POST TODAY'S NEW REQUESTS, THEN
      *        PRINT THE SUMMARY.  THE OLD ROWS MUST GO FIRST SO THAT
      *        CARDPNEW ENDS UP WITH ITS USUAL CHRONOLOGICAL ORDER --
      *        OLDEST PURCHASE-ID FIRST.
       0000-MAIN-PARAGRAPH.
           PERFORM 0100-BEGIN-START-PROGRAM
              THRU 0100-END-START-PROGRAM

           PERFORM 0900-BEGIN-CARRY-FORWARD-PURCHASE
              THRU 0900-END-CARRY-FORWARD-PURCHASE
             UNTIL SW-OLD-PURCHASE-EOF-Y

           PERFORM 1000-BEGIN-POST-PURCHASES
              THRU 1000-END-POST-PURCHASES
             UNTIL SW-REQUEST-EOF-Y

           PERFORM 1200-BEGIN-FINISH-PROGRAM
              THRU 1200-END-FINISH-PROGRAM

           STOP RUN.

       0100-BEGIN-START-PROGRAM.
      *        ACCEPT ... FROM DATE IS A TWO-DIGIT-YEAR FORM ON THIS
      *        COMPILER; THE YYYYMMDD PHRASE FORCES A FOUR-DIGIT YEAR
      *        SO WS-TODAY-DATE-NUM NEEDS NO WINDOWING LOGIC (Y2K-004,
      *        CARRIED OVER FROM CARDVAL'S OWN DATE HANDLING).
           ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD

           OPEN INPUT  PURCHASE-REQUEST-FILE
           OPEN INPUT  OLD-PURCHASE-FILE
           OPEN OUTPUT PURCHASE-FILE
           OPEN OUTPUT POST-SUMMARY-FILE

      *        HEADING IS PRINTED IMMEDIATELY SO THE SUMMARY FILE
      *        ALWAYS HAS ITS TITLE LINE EVEN ON A RUN THAT POSTS
      *        NOTHING AT ALL; C01/TOP-OF-FORM STARTS THE PRINTER
      *        AT THE PAGE'S FIRST LINE.
           WRITE PP-PRINT-LINE FROM WS-HEADING-LINE
              AFTER ADVANCING C01

           PERFORM 0110-BEGIN-PRIME-NEXT-SALE-ID
              THRU 0110-END-PRIME-NEXT-SALE-ID

      *           THE MASTER IS OPENED INPUT AND CLOSED AGAIN INSIDE
      *           0110 ABOVE JUST TO PRIME WS-NEXT-SALE-ID; IT IS NOT
      *           RE-OPENED EXTEND UNTIL THAT IS DONE.
           OPEN EXTEND SALES-HISTORY-FILE

           PERFORM 0120-BEGIN-READ-OLD-PURCHASE
              THRU 0120-END-READ-OLD-PURCHASE.
       0100-END-START-PROGRAM.
           EXIT.

      *        CARDVAL LOADS THE MASTER INTO CARDMNEW, NOT THIS
      *        PROGRAM'S SALES-HISTORY-FILE SELECT, SO WE MUST OPEN
      *        THE MASTER A SECOND TIME, READ-ONLY, JUST TO DISCOVER
      *        THE HIGHEST SALE-ID BEFORE WE OPEN EXTEND BELOW IT.
       0110-BEGIN-PRIME-NEXT-SALE-ID.
      *        SALES-HISTORY-FILE IS OPTIONAL (SEE THE SELECT CLAUSE
      *        ABOVE) SO THIS OPEN SUCCEEDS EVEN ON A FRESH SYSTEM
      *        WITH NO CARDMSTR FILE YET PRESENT -- THE READ LOOP
      *        BELOW THEN HITS END-OF-FILE IMMEDIATELY AND WS-NEXT-
      *        SALE-ID STAYS AT ITS VALUE-ZERO DEFAULT.
           OPEN INPUT SALES-HISTORY-FILE
           PERFORM 0115-BEGIN-READ-MASTER-FOR-PRIME
              THRU 0115-END-READ-MASTER-FOR-PRIME
             UNTIL SW-MASTER-PRIME-EOF-Y
      *        CLOSED HERE, READ-ONLY, BEFORE 0100 RE-OPENS THE SAME
      *        FILE EXTEND -- A FILE CANNOT BE OPEN TWICE AT ONCE
      *        UNDER TWO DIFFERENT MODES.
           CLOSE SALES-HISTORY-FILE.
       0110-END-PRIME-NEXT-SALE-ID.
           EXIT.

      *        NO SORT ORDER IS ASSUMED -- EVERY ROW IS COMPARED, SO
      *        WS-NEXT-SALE-ID ENDS UP AS THE TRUE MAXIMUM REGARDLESS
      *        OF HOW CARDVAL OR A PRIOR CARDPUR RUN LEFT THE FILE.
       0115-BEGIN-READ-MASTER-FOR-PRIME.
           READ SALES-HISTORY-FILE
              AT END
                 SET SW-MASTER-PRIME-EOF-Y TO TRUE
              NOT AT END
                 IF CM-SALE-ID IS GREATER THAN WS-NEXT-SALE-ID
                    MOVE CM-SALE-ID TO WS-NEXT-SALE-ID
                 END-IF
           END-READ.
       0115-END-READ-MASTER-FOR-PRIME.
           EXIT.

      *        DOUBLES AS BOTH THE PRIMING READ (CALLED FROM 0100,
      *        BEFORE ANY ROW HAS BEEN CARRIED FORWARD) AND THE
      *        BOTTOM-OF-LOOP READ-AHEAD FOR 0900 BELOW (CR-1128) --
      *        ONE PARAGRAPH, TWO CALL SITES, SAME READ-THEN-TEST-
      *        HIGH-WATER-MARK LOGIC EITHER WAY.
       0120-BEGIN-READ-OLD-PURCHASE.
           READ OLD-PURCHASE-FILE
              AT END
                 SET SW-OLD-PURCHASE-EOF-Y TO TRUE
              NOT AT END
                 IF CP-PURCHASE-ID IS GREATER THAN WS-NEXT-PURCHASE-ID
                    MOVE CP-PURCHASE-ID TO WS-NEXT-PURCHASE-ID
                 END-IF
           END-READ.
       0120-END-READ-OLD-PURCHASE.
           EXIT.

      *        REBUILDS CARDPNEW ONE OLD ROW AT A TIME, FIELD BY FIELD,
      *        RATHER THAN A SINGLE BLOCK MOVE, BECAUSE CP-PURCHASE-
      *        DATE IS NUMERIC-EDITED ON THE OLD-PURCHASE LAYOUT BUT
      *        PF-PURCHASE-DATE IS PLAIN PIC 9 HERE -- SEE THE LAST
      *        MOVE BELOW.
       0900-BEGIN-CARRY-FORWARD-PURCHASE.
           MOVE CP-PURCHASE-ID          TO PF-PURCHASE-ID
           MOVE CP-LISTING-TITLE        TO PF-LISTING-TITLE
           MOVE CP-LISTING-PRICE        TO PF-LISTING-PRICE
           MOVE CP-PLAYER-ID            TO PF-PLAYER-ID
           MOVE CP-BRAND-ID             TO PF-BRAND-ID
           MOVE CP-VARIATION-ID         TO PF-VARIATION-ID
           MOVE CP-CARD-YEAR            TO PF-CARD-YEAR
           MOVE CP-GRADE                TO PF-GRADE
           MOVE CP-GRADER               TO PF-GRADER
           MOVE CP-ESTIMATED-VALUE      TO PF-ESTIMATED-VALUE
           MOVE CP-PROFIT-LOSS          TO PF-PROFIT-LOSS
           MOVE CP-MATCH-TIER           TO PF-MATCH-TIER
           MOVE CP-SALES-COUNT          TO PF-SALES-COUNT
           MOVE CP-PURCHASE-DATE-NUM    TO PF-PURCHASE-DATE
           MOVE SPACES                  TO FILLER OF PF-PURCHASE-REC
           WRITE PF-PURCHASE-REC
      *        READ-AHEAD AT THE BOTTOM OF THE LOOP BODY, NOT THE TOP
      *        -- 0100 ABOVE ALREADY PRIMED THE FIRST RECORD, SO THIS
      *        PARAGRAPH'S JOB IS TO WRITE WHAT IS ALREADY IN THE
      *        BUFFER, THEN FETCH THE NEXT ONE.
           PERFORM 0120-BEGIN-READ-OLD-PURCHASE
              THRU 0120-END-READ-OLD-PURCHASE.
       0900-END-CARRY-FORWARD-PURCHASE.
           EXIT.

      *        ONE CALL PER REQUEST RECORD, DRIVEN FROM 0000 ABOVE
      *        UNTIL THE REQUEST FILE RUNS OUT.  UNLIKE 0900, THIS
      *        PARAGRAPH ASSIGNS A BRAND-NEW PURCHASE-ID RATHER THAN
      *        COPYING ONE FORWARD.
       1000-BEGIN-POST-PURCHASES.
      *        TITLE, PRICE, YEAR, GRADE AND GRADER ARE TAKEN STRAIGHT
      *        FROM THE REQUEST RECORD -- ONLY THE THREE FREE-TEXT ID
      *        FIELDS NEED THE NORMALIZING PASS BELOW.
           ADD CTE-01 TO WS-NEXT-PURCHASE-ID
           MOVE WS-NEXT-PURCHASE-ID     TO PF-PURCHASE-ID
           MOVE CL-LISTING-TITLE        TO PF-LISTING-TITLE
           MOVE CL-LISTING-PRICE        TO PF-LISTING-PRICE
           MOVE CL-CARD-YEAR            TO PF-CARD-YEAR
           MOVE CL-GRADE                TO PF-GRADE
           MOVE CL-GRADER               TO PF-GRADER

           PERFORM 0400-BEGIN-NORMALIZE-IDS
              THRU 0400-END-NORMALIZE-IDS

      *           THE PURCHASE-REQUEST LAYOUT CARRIES NO VALUATION
      *           FIELDS OF ITS OWN (CARDLIST IS SHARED WITH CARDANL'S
      *           LISTING INPUT, WHICH IS READ BEFORE ANY VALUATION
      *           EXISTS) -- ESTIMATED-VALUE, PROFIT-LOSS, MATCH-TIER
      *           AND SALES-COUNT ARE SIMPLY DEFAULTED HERE.  THE NEXT
      *           CARDANL RUN PICKS UP THIS VERY PURCHASE AS A NEW
      *           COMPARABLE, BUT THIS PROGRAM DOES NOT ITSELF COMPUTE
      *           A FRESH ESTIMATE.
           MOVE 0                       TO PF-ESTIMATED-VALUE
           MOVE 0                       TO PF-PROFIT-LOSS
           MOVE "NONE  "                 TO PF-MATCH-TIER
           MOVE 0                       TO PF-SALES-COUNT
           MOVE WS-TODAY-DATE-NUM        TO PF-PURCHASE-DATE
           MOVE SPACES                  TO FILLER OF PF-PURCHASE-REC
           WRITE PF-PURCHASE-REC

           PERFORM 0500-BEGIN-APPEND-SALES-HISTORY
              THRU 0500-END-APPEND-SALES-HISTORY

           ADD CTE-01 TO WS-PURCHASES-POSTED

      *        NEXT REQUEST, IF ANY -- THE SAME BOTTOM-OF-LOOP
      *        READ-AHEAD SHAPE AS 0900 ABOVE.
           READ PURCHASE-REQUEST-FILE
              AT END
                 SET SW-REQUEST-EOF-Y TO TRUE
           END-READ.
       1000-END-POST-PURCHASES.
           EXIT.

      *        CR-1480 -- NORMALIZES THE REQUEST'S FREE-TEXT ATTRIBUTES
      *        THE SAME WAY CARDVAL AND CARDANL DO, SO THE NEW MASTER
      *        RECORD APPENDED BELOW MATCHES ON A FUTURE TIER-1 LOOKUP.
       0400-BEGIN-NORMALIZE-IDS.
      *        PLAYER AND BRAND ARE NEVER BLANK ON AN ACCEPTED LISTING
      *        (VALIDATION AT THE ANALYSIS STAGE ALREADY REJECTED
      *        ANYTHING WITHOUT THEM), SO NEITHER NEEDS THE BLANK-
      *        MEANS-"base" TREATMENT GIVEN TO VARIATION BELOW.
           MOVE CL-PLAYER-NAME   TO WS-SLUG-SOURCE
           PERFORM 0410-BEGIN-SLUGIFY-TEXT THRU 0410-END-SLUGIFY-TEXT
           MOVE WS-SLUG-RESULT   TO PF-PLAYER-ID

           MOVE CL-BRAND-NAME    TO WS-SLUG-SOURCE
           PERFORM 0410-BEGIN-SLUGIFY-TEXT THRU 0410-END-SLUGIFY-TEXT
           MOVE WS-SLUG-RESULT   TO PF-BRAND-ID

      *        VARIATION IS THE ONE FREE-TEXT FIELD THE ORDER DESK MAY
      *        LEAVE BLANK (A STANDARD-ISSUE CARD HAS NO VARIATION
      *        NAME); SLUGIFYING SPACES PRODUCES SPACES, SO THE BLANK-
      *        TO-"base" SUBSTITUTION BELOW MATCHES WHAT CARDVAL AND
      *        CARDANL BOTH DO FOR THE SAME CASE.
           MOVE CL-VARIATION     TO WS-SLUG-SOURCE
           PERFORM 0410-BEGIN-SLUGIFY-TEXT THRU 0410-END-SLUGIFY-TEXT
           IF WS-SLUG-RESULT IS EQUAL TO SPACES
              MOVE "base"        TO PF-VARIATION-ID
           ELSE
              MOVE WS-SLUG-RESULT TO PF-VARIATION-ID
           END-IF.
       0400-END-NORMALIZE-IDS.
      *        AT THIS POINT PF-PLAYER-ID, PF-BRAND-ID AND PF-
      *        VARIATION-ID ALL HOLD NORMALIZED IDS -- 0500 BELOW
      *        COPIES THEM STRAIGHT ACROSS TO THE NEW MASTER ROW.
           EXIT.

       0410-BEGIN-SLUGIFY-TEXT.
      *        THE SAME ID-NORMALIZING ALGORITHM CARDVAL AND CARDANL
      *        BOTH USE -- SEE CARDVAL 0200 FOR THE FULL EXPLANATION;
      *        THE ALGORITHM HERE IS IDENTICAL, ONLY RENUMBERED ONE
      *        BLOCK DOWN (0410/0420/0430 INSTEAD OF 0200/0210/0220)
      *        BECAUSE THIS PROGRAM'S OWN 0400- SLOT WAS ALREADY
      *        TAKEN BY 0400-BEGIN-NORMALIZE-IDS.  AS ELSEWHERE IN
      *        THIS SHOP, THERE IS NO CALL OR COPY CONVENTION FOR
      *        SHARING PROCEDURE-DIVISION LOGIC BETWEEN PROGRAMS, SO
      *        EACH PROGRAM THAT NEEDS THE SLUG CARRIES ITS OWN COPY.
           INSPECT WS-SLUG-SOURCE CONVERTING
                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                TO "abcdefghijklmnopqrstuvwxyz"
           MOVE SPACES                          TO WS-SLUG-RESULT
           MOVE 0                               TO WS-SLUG-RESULT-LEN
           SET SW-LAST-OUT-WAS-HYPHEN           TO FALSE

      *        SCANS ALL 40 POSITIONS OF THE SOURCE FIELD (PLAYER-
      *        NAME/BRAND-NAME/VARIATION ARE EACH PIC X(40)), ONE
      *        CHARACTER AT A TIME -- THERE IS NO SHORTER WAY TO
      *        BUILD THE HYPHEN-JOINED SLUG OUT OF ARBITRARY TEXT.
           PERFORM 0420-BEGIN-SLUGIFY-ONE-CHARACTER
              THRU 0420-END-SLUGIFY-ONE-CHARACTER
           VARYING WS-SLUG-SCAN-PTR FROM CTE-01 BY CTE-01
             UNTIL WS-SLUG-SCAN-PTR IS GREATER THAN CTE-40

           PERFORM 0430-BEGIN-STRIP-TRAILING-HYPHEN
              THRU 0430-END-STRIP-TRAILING-HYPHEN.
       0410-END-SLUGIFY-TEXT.
           EXIT.

      *        ONE CALL PER CHARACTER POSITION, DRIVEN BY 0410'S
      *        VARYING CLAUSE ABOVE.
       0420-BEGIN-SLUGIFY-ONE-CHARACTER.
           MOVE WS-SLUG-SOURCE (WS-SLUG-SCAN-PTR:1)
             TO WS-SLUG-CURRENT-CHAR

           EVALUATE TRUE
      *        A SPACE BECOMES A HYPHEN, BUT NEVER TWO HYPHENS IN A
      *        ROW AND NEVER A LEADING HYPHEN -- SW-LAST-OUT-WAS-HYPHEN
      *        AND THE RESULT-LEN-GREATER-THAN-ZERO TEST TOGETHER
      *        ENFORCE BOTH.
              WHEN WS-SLUG-CURRENT-CHAR IS EQUAL TO SPACE
                 IF NOT SW-LAST-OUT-WAS-HYPHEN
                 AND WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
                    ADD CTE-01 TO WS-SLUG-RESULT-LEN
                    MOVE "-" TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
                    SET SW-LAST-OUT-WAS-HYPHEN TO TRUE
                 END-IF
      *        LETTERS ARE ALREADY LOWERCASE BY THE TIME WE GET HERE
      *        (THE INSPECT ABOVE IN 0410 RAN FIRST); DIGITS PASS
      *        THROUGH UNCHANGED.  CTE-30 CAPS THE OUTPUT AT 30
      *        CHARACTERS, MATCHING PF-PLAYER-ID/PF-BRAND-ID/
      *        PF-VARIATION-ID'S PIC X(30).
              WHEN (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
                       TO "a"
                    AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
                       TO "z")
               OR  (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
                       TO "0"
                    AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
                       TO "9")
                 IF WS-SLUG-RESULT-LEN IS LESS THAN CTE-30
                    ADD CTE-01 TO WS-SLUG-RESULT-LEN
                    MOVE WS-SLUG-CURRENT-CHAR
                      TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
                    SET SW-LAST-OUT-WAS-HYPHEN TO FALSE
                 END-IF
      *        PUNCTUATION AND EVERYTHING ELSE IS SIMPLY DROPPED.
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.
       0420-END-SLUGIFY-ONE-CHARACTER.
           EXIT.

      *        A TRAILING SPACE IN THE ORIGINAL TEXT WOULD OTHERWISE
      *        LEAVE A DANGLING HYPHEN ON THE END OF THE SLUG; A
      *        LEADING SPACE WOULD LEAVE ONE ON THE FRONT.  BOTH ARE
      *        STRIPPED HERE RATHER THAN PREVENTED IN 0420 ABOVE,
      *        SINCE 0420 CANNOT KNOW IT IS LOOKING AT THE LAST OR
      *        FIRST CHARACTER UNTIL THE WHOLE FIELD HAS BEEN SCANNED.
       0430-BEGIN-STRIP-TRAILING-HYPHEN.
           IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
              IF WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1) IS EQUAL TO "-"
                 SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
              END-IF
           END-IF

      *        THE LEADING-HYPHEN CASE IS ROUTED THROUGH WS-SLUG-
      *        SOURCE RATHER THAN SHIFTED IN PLACE -- REFERENCE
      *        MODIFICATION DOES NOT GUARANTEE A CORRECT RESULT WHEN
      *        THE SOURCE AND TARGET SUBSTRINGS OF A SINGLE MOVE
      *        OVERLAP, WHICH A (2:29)-INTO-(1:29) SHIFT WOULD DO.
           IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
              IF WS-SLUG-RESULT (1:1) IS EQUAL TO "-"
                 MOVE WS-SLUG-RESULT         TO WS-SLUG-SOURCE
                 MOVE SPACES                 TO WS-SLUG-RESULT
                 MOVE WS-SLUG-SOURCE (2:29)  TO WS-SLUG-RESULT
                 SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
              END-IF
           END-IF.
       0430-END-STRIP-TRAILING-HYPHEN.
           EXIT.

      *        A PURCHASE BECOMES A COMPARABLE SALE IN ITS OWN RIGHT --
      *        SAME IDS, YEAR, GRADE AND GRADER AS THE PURCHASE ITSELF
      *        (CR-1480); PRICE IS THE PRICE ACTUALLY PAID, NOT ANY
      *        EARLIER ESTIMATE; SOLD-DATE IS TODAY, THE DATE THIS
      *        BATCH RUN IS PROCESSING, NOT WHENEVER THE LISTING WAS
      *        ORIGINALLY POSTED.
       0500-BEGIN-APPEND-SALES-HISTORY.
           ADD CTE-01 TO WS-NEXT-SALE-ID
           MOVE WS-NEXT-SALE-ID         TO CM-SALE-ID
           MOVE PF-PLAYER-ID            TO CM-PLAYER-ID
           MOVE PF-BRAND-ID             TO CM-BRAND-ID
           MOVE PF-VARIATION-ID         TO CM-VARIATION-ID
           MOVE PF-CARD-YEAR            TO CM-SALE-YEAR
           MOVE PF-GRADE                TO CM-GRADE
           MOVE PF-GRADER               TO CM-GRADER
           MOVE PF-LISTING-PRICE        TO CM-SALE-PRICE
           MOVE WS-TODAY-DATE-NUM        TO CM-SOLD-DATE
           MOVE SPACES                  TO FILLER OF CM-SALES-HISTORY-REC
      *        SALES-HISTORY-FILE WAS OPENED EXTEND BACK IN 0100, SO
      *        THIS WRITE SIMPLY APPENDS AFTER THE LAST RECORD CARDVAL
      *        LEFT ON THE FILE -- NO READ, NO REPOSITIONING NEEDED.
           WRITE CM-SALES-HISTORY-REC.
       0500-END-APPEND-SALES-HISTORY.
           EXIT.

      *        ONE LINE, ONE NUMBER -- HOW MANY PURCHASES THIS RUN
      *        POSTED.  THERE IS NO PER-PURCHASE DETAIL LINE; THE
      *        PURCHASE RECORDS THEMSELVES ARE THE DETAIL, ON
      *        CARDPNEW, FOR WHOEVER NEEDS TO SEE THEM.
       1200-BEGIN-FINISH-PROGRAM.
           MOVE "PURCHASES POSTED        :" TO WT-CAPTION
           MOVE WS-PURCHASES-POSTED          TO WT-VALUE
           WRITE PP-PRINT-LINE FROM WS-TOTAL-LINE
              AFTER ADVANCING 2 LINES

           CLOSE PURCHASE-REQUEST-FILE
                 OLD-PURCHASE-FILE
                 PURCHASE-FILE
                 SALES-HISTORY-FILE
                 POST-SUMMARY-FILE.
       1200-END-FINISH-PROGRAM.
           EXIT.

      *        ALL FIVE SELECTS ARE CLOSED TOGETHER HERE, REGARDLESS
      *        OF WHICH LOOP LAST TOUCHED EACH ONE -- THIS PARAGRAPH
      *        RUNS EXACTLY ONCE, AFTER BOTH THE CARRY-FORWARD LOOP
      *        AND THE POSTING LOOP HAVE FINISHED.
       END PROGRAM CARDPUR.
