      ******************************************************************
      *  PROGRAM     : CARDRPT                                        *
      *  DESCRIPTION : PRINTS A FILTERED, SORTED, PAGINATED LISTING    *
      *                OF THE SALES-HISTORY MASTER.  SELECTION         *
      *                CRITERIA, SORT CHOICE AND PAGE REQUESTED ARRIVE *
      *                ON A SINGLE CONTROL RECORD READ AT START-UP --  *
      *                THIS SHOP PUNCHES ONE PER RUN RATHER THAN       *
      *                PROMPTING THE OPERATOR.                        *
      *  RUN FREQUENCY: ON DEMAND, ONE CONTROL RECORD PER RUN.         *
      *  REMARKS     : THIS PROGRAM NEVER UPDATES CARDMSTR -- IT IS    *
      *                STRICTLY READ-ONLY.  IT ALSO DOES NOT HOLD THE  *
      *                WHOLE MASTER IN MEMORY THE WAY CARDANL DOES;    *
      *                INSTEAD IT LEANS ON THE COMPILER'S OWN SORT     *
      *                VERB TO DO THE HEAVY LIFTING, WRITING THE       *
      *                RESULT TO AN INTERMEDIATE WORK FILE (CARDRTMP)  *
      *                SO THE SECOND, PRINT-ONLY PASS CAN SKIP TO ANY  *
      *                REQUESTED PAGE WITHOUT RE-SORTING.              *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CARDRPT.
       AUTHOR. DONALD K PRUITT.
       INSTALLATION. CARD EXCHANGE SERVICES - DATA PROCESSING.
       DATE-WRITTEN. 03/18/94.
       DATE-COMPILED. 11/02/04.
       SECURITY. NONE.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE        INIT  TICKET     DESCRIPTION                     *
      *  1994-03-18  DKP   CR-1340    INITIAL RELEASE -- SALES-HISTORY {{TAG:CR-1340}}
      *                     IS NOW BIG ENOUGH THAT BROWSING THE MASTER {{TAG:CR-1340}}
      *                     WITH A UTILITY PRINT IS NO LONGER USABLE.  {{TAG:CR-1340}}
      *  1996-08-09  DKP   CR-1388    ADDED THE GRADE RANGE FILTER;     {{TAG:CR-1388}}
      *                     BUYERS WERE ASKING FOR "PSA 8 AND UP"      {{TAG:CR-1388}}
      *                     LISTS AND WE WERE RUNNING IT FOUR TIMES     {{TAG:CR-1388}}
      *                     A DAY BY HAND AGAINST THE PLAYER FILTER.    {{TAG:CR-1388}}
      *  1999-01-04  JQH   Y2K-004    REVIEWED ALL DATE FIELDS; SOLD-   {{TAG:Y2K-004}}
      *                     DATE IS ALREADY CENTURY-SAFE.  NO CHANGE.   {{TAG:Y2K-004}}
      *  2004-11-02  RTM   CR-1602    PAGE-SIZE NOW CAPPED AT 100 AND   {{TAG:CR-1602}}
      *                     VALIDATED ON THE WAY IN; A CONTROL RECORD   {{TAG:CR-1602}}
      *                     WITH PAGE-SIZE 0 WAS LOOPING THE TOTAL-     {{TAG:CR-1602}}
      *                     PAGES CALCULATION INTO A DIVIDE EXCEPTION.   {{TAG:CR-1602}}
      *  2005-09-27  LMB   CR-1611    REPORT-OUTPUT-FILE LINAGE RAISED  {{TAG:CR-1611}}
      *                     TO 60 LINES/55 FOOTING TO MATCH THE PRINTER {{TAG:CR-1611}}
      *                     STOCK CHANGE MADE SHOP-WIDE THIS QUARTER.   {{TAG:CR-1611}}
      *                     SAME CHANGE AS CARDPUR'S POST SUMMARY.      {{TAG:CR-1611}}
      *  2006-04-11  LMB   CR-1648    ADDED THE GRADER AND GRADE-RANGE  {{TAG:CR-1648}}
      *                     FILTERS' ACTIVE SWITCHES; A BLANK GRADER    {{TAG:CR-1648}}
      *                     FILTER HAD BEEN SILENTLY TREATED AS "NOT    {{TAG:CR-1648}}
      *                     SUPPLIED", WHICH MADE IT IMPOSSIBLE TO ASK  {{TAG:CR-1648}}
      *                     FOR UNGRADED CARDS ONLY.                   {{TAG:CR-1648}}
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *        C01 IS THE CHANNEL-1 CARRIAGE CONTROL PUNCH USED TO
      *        SKIP THE PRINTER TO THE TOP OF A NEW FORM -- THE
      *        HEADING LINE IS THE ONLY LINE THIS PROGRAM ADVANCES BY
      *        CHANNEL RATHER THAN BY LINE COUNT.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *        READ-ONLY -- THIS PROGRAM NEVER UPDATES THE MASTER,
      *        ONLY REPORTS AGAINST IT.
           SELECT SALES-HISTORY-FILE  ASSIGN TO "CARDMSTR"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-SALES-HISTORY-FILE.

      *        ONE RECORD, READ ONCE AT START-UP, THEN CLOSED -- THE
      *        SHOP PUNCHES A NEW CARDRREQ BEFORE EACH RUN RATHER THAN
      *        BUILDING AN ON-LINE PROMPTING FRONT END FOR A REPORT
      *        THAT IS REQUESTED ONLY A FEW TIMES A DAY.
           SELECT REPORT-REQUEST-FILE ASSIGN TO "CARDRREQ"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-REPORT-REQUEST-FILE.

      *        HOLDS THE FULL FILTERED-AND-SORTED RESULT SET BETWEEN
      *        THE SORT PASS (0300) AND THE PRINT PASS (0500) -- THE
      *        PRINT PASS NEEDS TO SKIP TO AN ARBITRARY PAGE, WHICH
      *        MEANS REPOSITIONING BY RECORD COUNT, SOMETHING A SORT'S
      *        OWN RETURN PHASE CANNOT DO A SECOND TIME.
           SELECT SORTED-WORK-FILE    ASSIGN TO "CARDRTMP"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-SORTED-WORK-FILE.

      *        LINE SEQUENTIAL SO THE PRINTED REPORT CAN BE VIEWED ON
      *        A TERMINAL WITHOUT GOING THROUGH THE PRINT SPOOLER.
           SELECT REPORT-OUTPUT-FILE  ASSIGN TO "CARDRRPT"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS   IS FS-REPORT-OUTPUT-FILE.

      *        THE COMPILER'S OWN SCRATCH FILE FOR THE SORT VERB BELOW
      *        -- ASSIGN TO DISK, NOT A LOGICAL NAME, SINCE NOTHING
      *        EVER OPENS, READS OR WRITES IT DIRECTLY.
           SELECT SORT-WORK-FILE      ASSIGN TO DISK.

       DATA DIVISION.
       FILE SECTION.
      *        SAME COPYBOOK CARDANL AND CARDPUR BOTH SHARE FOR THIS
      *        RECORD -- CM- IS THE PREFIX THROUGHOUT THE COPY
      *        MEMBER, NOT A LOCAL PREFIX OF THIS PROGRAM.
       FD  SALES-HISTORY-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 147 CHARACTERS.
           COPY CARDMSTR.

      *        ONE CONTROL RECORD PER RUN.  SPACES/ZEROES IN A FILTER
      *        FIELD MEAN "NOT APPLIED" EXCEPT WHERE A -SW FIELD SAYS
      *        OTHERWISE (GRADER AND THE GRADE BOUNDS CAN LEGITIMATELY
      *        BE ZERO/BLANK, SO THEY CARRY THEIR OWN ACTIVE SWITCH).
       FD  REPORT-REQUEST-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 110 CHARACTERS.
       01  RQ-REPORT-REQUEST-REC.
      *            BLANK MEANS "NO PLAYER FILTER" -- WIDTH MATCHES
      *            CM-PLAYER-ID IN CARDMSTR SO AN EQUALITY TEST NEVER
      *            NEEDS PADDING OR TRUNCATION ON EITHER SIDE.
           03  RQ-PLAYER-ID-FILTER        PIC X(30).
      *            BLANK MEANS "NO BRAND FILTER", SAME WIDTH RULE.
           03  RQ-BRAND-ID-FILTER         PIC X(30).
      *            THE ACTUAL GRADER CODE TO MATCH -- MEANINGLESS
      *            UNLESS THE ACTIVE SWITCH BELOW IS SET, SINCE BLANK
      *            IS ITSELF A VALID GRADER VALUE (UNGRADED).
           03  RQ-GRADER-FILTER           PIC X(05).
           03  RQ-GRADER-FILTER-ACTIVE-SW PIC X(01).
               88  RQ-GRADER-FILTER-IS-ON      VALUE "Y".
      *            LOWER GRADE BOUND, INCLUSIVE -- MEANINGLESS UNLESS
      *            ITS OWN ACTIVE SWITCH IS SET, SINCE ZERO IS A
      *            PLAUSIBLE (THOUGH RARE) REAL GRADE VALUE.
           03  RQ-GRADE-MIN                PIC 9(02)V9.
           03  RQ-GRADE-MIN-ACTIVE-SW      PIC X(01).
               88  RQ-GRADE-MIN-IS-ON           VALUE "Y".
      *            UPPER GRADE BOUND, INCLUSIVE, SAME ACTIVE-SWITCH
      *            TREATMENT AS THE MINIMUM ABOVE.
           03  RQ-GRADE-MAX                PIC 9(02)V9.
           03  RQ-GRADE-MAX-ACTIVE-SW      PIC X(01).
               88  RQ-GRADE-MAX-IS-ON           VALUE "Y".
      *            WHICH MASTER FIELD TO SORT BY -- THE 88-LEVELS
      *            BELOW ARE THE ONLY FOUR RECOGNIZED CODES; ANYTHING
      *            ELSE (INCLUDING BLANK) FALLS TO THE SOLD-DATE
      *            DEFAULT IN THE EVALUATE AT 0300.
           03  RQ-SORT-FIELD                PIC X(05).
               88  RQ-SORT-BY-SOLD-DATE          VALUE "DATE ".
               88  RQ-SORT-BY-PRICE              VALUE "PRICE".
               88  RQ-SORT-BY-GRADE               VALUE "GRADE".
               88  RQ-SORT-BY-PLAYER-ID            VALUE "PLYR ".
      *            "ASC " OR "DESC" -- ANYTHING ELSE ALSO FALLS TO
      *            THE DEFAULT DIRECTION FOR WHATEVER FIELD WAS
      *            CHOSEN ABOVE.
           03  RQ-SORT-DIRECTION             PIC X(04).
               88  RQ-SORT-ASCENDING                VALUE "ASC ".
               88  RQ-SORT-DESCENDING                VALUE "DESC".
      *            ZERO OR BLANK DEFAULTS TO PAGE 1 -- SEE 0110.
           03  RQ-PAGE-NUMBER                PIC 9(05).
      *            ZERO, BLANK, OR OVER 100 DEFAULTS/CLAMPS TO 50
      *            ROWS PER PAGE (CR-1602) -- SEE 0110.
           03  RQ-PAGE-SIZE                  PIC 9(03).
           03  FILLER                        PIC X(19).

      *        STRUCTURALLY IDENTICAL TO THE SD RECORD BELOW EXCEPT
      *        FOR THE ST- PREFIX -- THIS IS WHERE THE SORTED AND
      *        FILTERED RESULT SET LANDS SO THE PRINT PASS CAN SKIP
      *        AND COUNT WITHOUT HOLDING THE WHOLE SET IN MEMORY.
       FD  SORTED-WORK-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS.
       01  ST-SORTED-REC.
      *            CARRIED STRAIGHT THROUGH FROM THE MASTER'S
      *            CM-SALE-ID -- NEVER RECOMPUTED HERE.
           03  ST-SALE-ID                  PIC 9(07).
           03  ST-PLAYER-ID                PIC X(30).
           03  ST-BRAND-ID                 PIC X(30).
           03  ST-VARIATION-ID             PIC X(30).
           03  ST-SALE-YEAR                PIC 9(04).
           03  ST-GRADE                    PIC 9(02)V9.
           03  ST-GRADER                   PIC X(05).
           03  ST-SALE-PRICE               PIC 9(08)V99.
      *            GROUP AND REDEFINES BOTH EXIST SO SR-/ST- DATE
      *            FIELDS CAN BE COMPARED AS A SINGLE 8-DIGIT NUMBER
      *            FOR THE SORT KEY (SEE 0300) WHILE STILL BEING
      *            EASY TO BREAK APART YEAR/MONTH/DAY FOR PRINTING.
           03  ST-SOLD-DATE.
               05  ST-SOLD-DATE-YYYY       PIC 9(04).
               05  ST-SOLD-DATE-MM         PIC 9(02).
               05  ST-SOLD-DATE-DD         PIC 9(02).
           03  ST-SOLD-DATE-NUM REDEFINES ST-SOLD-DATE
                                          PIC 9(08).
           03  FILLER                      PIC X(05).

      *        A PLAIN 132-BYTE PRINT SLOT -- EVERYTHING WRITTEN HERE
      *        HAS ALREADY BEEN EDITED INTO ONE OF THE THREE
      *        WS-REPORT-LINES LAYOUTS BELOW BEFORE THE WRITE.
       FD  REPORT-OUTPUT-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 LINES WITH FOOTING AT 55.
       01  RO-PRINT-LINE                   PIC X(132).

      *        THE SORT WORK RECORD CARRIES THE SAME NINE FIELDS AS
      *        THE MASTER SO THE OUTPUT PROCEDURE CAN REBUILD A FULL
      *        SORTED-WORK-FILE RECORD FROM WHATEVER RETURNS.
       SD  SORT-WORK-FILE.
       01  SR-SORT-REC.
           03  SR-SALE-ID                  PIC 9(07).
           03  SR-PLAYER-ID                PIC X(30).
           03  SR-BRAND-ID                 PIC X(30).
           03  SR-VARIATION-ID             PIC X(30).
           03  SR-SALE-YEAR                PIC 9(04).
      *            THE SORT KEY WHEN THE REQUEST ASKS FOR A GRADE
      *            SORT -- SEE THE GRADE WHEN-CLAUSES AT 0300.
           03  SR-GRADE                    PIC 9(02)V9.
           03  SR-GRADER                   PIC X(05).
      *            THE SORT KEY WHEN THE REQUEST ASKS FOR A PRICE
      *            SORT.
           03  SR-SALE-PRICE               PIC 9(08)V99.
           03  SR-SOLD-DATE.
               05  SR-SOLD-DATE-YYYY       PIC 9(04).
               05  SR-SOLD-DATE-MM         PIC 9(02).
               05  SR-SOLD-DATE-DD         PIC 9(02).
      *            THE SORT KEY WHEN THE REQUEST ASKS FOR A DATE SORT
      *            (OR SUPPLIES NOTHING, SINCE DATE DESCENDING IS THE
      *            DEFAULT) -- THE NUMERIC REDEFINE, NOT THE BROKEN-
      *            APART GROUP, IS WHAT EVERY DATE SORT KEY USES.
           03  SR-SOLD-DATE-NUM REDEFINES SR-SOLD-DATE
                                          PIC 9(08).
           03  FILLER                      PIC X(05).

       WORKING-STORAGE SECTION.
      *        ONE STATUS BYTE PER SELECT, DISPLAYED TOGETHER BY THE
      *        DECLARATIVES HANDLER BELOW.
       77  FS-SALES-HISTORY-FILE            PIC X(02) VALUE SPACES.
       77  FS-REPORT-REQUEST-FILE           PIC X(02) VALUE SPACES.
       77  FS-SORTED-WORK-FILE              PIC X(02) VALUE SPACES.
       77  FS-REPORT-OUTPUT-FILE            PIC X(02) VALUE SPACES.

      *        CTE-50 IS THE DEFAULT PAGE SIZE, CTE-100 THE UPPER
      *        BOUND A REQUESTED PAGE SIZE MAY NOT EXCEED (CR-1602).
       78  CTE-01                                     VALUE 1.
       78  CTE-50                                     VALUE 50.
       78  CTE-100                                     VALUE 100.

      *        FOUR SWITCHES, FOUR SEPARATE LOOPS -- THE MASTER-READ
      *        LOOP (0310/0320), THE SORT-RETURN LOOP (0400/0410), THE
      *        PAGE-PRINT LOOP (0500/0510), AND THE PER-RECORD FILTER
      *        RESULT (0330) THAT THE FIRST OF THOSE LOOPS TESTS.
       01  WS-SWITCHES.
      *            SET WHEN THE MASTER READ IN 0320 HITS END OF FILE
      *            DURING THE SORT'S INPUT PROCEDURE.
           03  WS-MASTER-EOF                PIC X(01) VALUE "N".
               88  SW-MASTER-EOF-Y                    VALUE "Y".
      *            SET WHEN THE RETURN IN 0410 HITS END OF THE
      *            SORTED SET DURING THE SORT'S OUTPUT PROCEDURE.
           03  WS-SORT-RETURN-EOF           PIC X(01) VALUE "N".
               88  SW-SORT-RETURN-EOF-Y                VALUE "Y".
      *            SET WHEN THE PRINT PASS'S READ OF CARDRTMP IN
      *            0510 RUNS OUT OF RECORDS.
           03  WS-PRINT-READ-EOF            PIC X(01) VALUE "N".
               88  SW-PRINT-READ-EOF-Y                 VALUE "Y".
      *            DEFAULTS TO "Y" AT THE TOP OF EVERY 0330 CALL AND
      *            IS FLIPPED TO "N" BY THE FIRST FILTER THAT FAILS --
      *            ONCE FLIPPED IT STAYS FLIPPED FOR THE REST OF THAT
      *            RECORD'S FILTER CHECKS.
           03  WS-RECORD-PASSES-FILTER      PIC X(01) VALUE "Y".
               88  SW-RECORD-PASSES-FILTER-Y           VALUE "Y".
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        WS-TOTAL-MATCHING IS THE GRAND TOTAL ACROSS THE WHOLE
      *        FILTERED SET, COUNTED DURING THE SORT'S RETURN PHASE
      *        (0410) BEFORE ANY PAGE IS PRINTED; WS-RECORD-NUMBER IS
      *        A SEPARATE, LATER COUNT USED ONLY TO LOCATE THE
      *        REQUESTED PAGE DURING THE PRINT PASS (0510).
       01  WS-COUNTERS.
           03  WS-TOTAL-MATCHING            PIC 9(07) COMP VALUE 0.
           03  WS-RECORD-NUMBER             PIC 9(07) COMP VALUE 0.
           03  WS-LINES-PRINTED             PIC 9(05) COMP VALUE 0.
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        ACCEPTED BUT NOT CURRENTLY PRINTED ANYWHERE ON THE
      *        REPORT -- KEPT FOR A FUTURE "AS OF" DATE STAMP ON THE
      *        HEADING LINE, THE SAME WAY CARDANL AND CARDVAL STAMP
      *        THEIR OWN SUMMARIES.
       01  WS-TODAY-DATE.
           03  WS-TODAY-YYYY                PIC 9(04).
           03  WS-TODAY-MM                  PIC 9(02).
           03  WS-TODAY-DD                  PIC 9(02).
       01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE
                                            PIC 9(08).

      *        RQ-PAGE-SIZE IS VALIDATED AGAINST THESE BOUNDS AT
      *        START-UP AND DEFAULTED/CLAMPED RATHER THAN ABENDING --
      *        SEE CR-1602.  WS-FIRST-RECORD-NUMBER AND WS-LAST-
      *        RECORD-NUMBER BOUND THE REQUESTED PAGE WITHIN THE
      *        OVERALL FILTERED SET; WS-TOTAL-PAGES IS DERIVED FROM
      *        WS-TOTAL-MATCHING ONLY AFTER THE SORT/FILTER PASS HAS
      *        FINISHED, SINCE UNTIL THEN THE TRUE COUNT IS UNKNOWN.
       01  WS-PAGINATION-AREA.
      *            CLAMPED/DEFAULTED COPY OF RQ-PAGE-SIZE -- NEVER
      *            ZERO AND NEVER OVER 100 BY THE TIME 0110 IS DONE.
           03  WS-EFFECTIVE-PAGE-SIZE        PIC 9(03) COMP VALUE 0.
      *            DEFAULTED COPY OF RQ-PAGE-NUMBER -- NEVER ZERO.
           03  WS-EFFECTIVE-PAGE-NUMBER       PIC 9(05) COMP VALUE 0.
      *            COMPUTED ONCE IN 0500 FROM THE TWO FIELDS ABOVE.
           03  WS-FIRST-RECORD-NUMBER          PIC 9(07) COMP VALUE 0.
           03  WS-LAST-RECORD-NUMBER            PIC 9(07) COMP VALUE 0.
      *            ZERO WHEN WS-TOTAL-MATCHING IS ZERO, OTHERWISE THE
      *            ROUNDED-UP QUOTIENT -- SEE THE COMMENT AT 0500.
           03  WS-TOTAL-PAGES                   PIC 9(07) COMP VALUE 0.
           03  FILLER                           PIC X(01) VALUE SPACE.

      *        THREE FIXED LINE LAYOUTS -- HEADING PRINTED ONCE AT
      *        START-UP, ONE DETAIL LINE PER SURVIVING SALES-HISTORY
      *        ROW ON THE REQUESTED PAGE, AND ONE FOOTER LINE AFTER
      *        THE LAST DETAIL LINE GIVING THE GRAND TOTAL AND THE
      *        PAGE-X-OF-Y COUNT.
       01  WS-REPORT-LINES.
           03  WS-HEADING-LINE.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  FILLER                    PIC X(07) VALUE "SALE-ID".
               05  FILLER                    PIC X(03) VALUE SPACES.
               05  FILLER                    PIC X(09) VALUE "PLAYER-ID".
               05  FILLER                    PIC X(22) VALUE SPACES.
               05  FILLER                    PIC X(08) VALUE "BRAND-ID".
               05  FILLER                    PIC X(23) VALUE SPACES.
               05  FILLER                    PIC X(04) VALUE "YEAR".
               05  FILLER                    PIC X(02) VALUE SPACES.
               05  FILLER                    PIC X(05) VALUE "GRADE".
               05  FILLER                    PIC X(02) VALUE SPACES.
               05  FILLER                    PIC X(06) VALUE "GRADER".
               05  FILLER                    PIC X(03) VALUE SPACES.
               05  FILLER                    PIC X(05) VALUE "PRICE".
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  FILLER                    PIC X(09) VALUE "SOLD-DATE".
               05  FILLER                    PIC X(16) VALUE SPACES.
      *        ONE LINE PER SURVIVING ROW -- COLUMN POSITIONS MATCH
      *        THE HEADING ABOVE FIELD FOR FIELD.  WD-SALE-PRICE IS
      *        EDITED WITH A FLOATING DOLLAR SIGN SINCE CARD PRICES
      *        RUN FROM A FEW CENTS TO SEVERAL THOUSAND DOLLARS AND A
      *        FIXED-POSITION SIGN WOULD LOOK ODD AT EITHER EXTREME;
      *        WD-SOLD-DATE PRINTS SLASH-SEPARATED FOR READABILITY
      *        EVEN THOUGH THE MASTER AND SORT RECORDS CARRY IT AS A
      *        PLAIN 8-DIGIT NUMBER.
           03  WD-DETAIL-LINE.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  WD-SALE-ID                PIC ZZZZZZ9.
               05  FILLER                    PIC X(03) VALUE SPACES.
               05  WD-PLAYER-ID              PIC X(30).
               05  FILLER                    PIC X(01) VALUE SPACES.
               05  WD-BRAND-ID               PIC X(30).
               05  FILLER                    PIC X(01) VALUE SPACES.
               05  WD-SALE-YEAR              PIC 9999.
               05  FILLER                    PIC X(02) VALUE SPACES.
               05  WD-GRADE                  PIC ZZ.9.
               05  FILLER                    PIC X(03) VALUE SPACES.
               05  WD-GRADER                 PIC X(05).
               05  FILLER                    PIC X(02) VALUE SPACES.
               05  WD-SALE-PRICE             PIC $,$$$,$$9.99.
               05  FILLER                    PIC X(02) VALUE SPACES.
               05  WD-SOLD-DATE              PIC 9999/99/99.
               05  FILLER                    PIC X(12) VALUE SPACES.
      *        THE FOOTER CARRIES TWO NUMBERS, NOT ONE -- TOTAL
      *        MATCHING ROWS ACROSS THE WHOLE FILTERED SET (NOT JUST
      *        THIS PAGE), AND PAGE-X-OF-Y SO THE OPERATOR KNOWS
      *        WHETHER THERE IS MORE TO REQUEST.
           03  WF-FOOTER-LINE.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  FILLER                    PIC X(18) VALUE
                   "TOTAL MATCHING  : ".
               05  WF-TOTAL-MATCHING          PIC ZZZ,ZZZ,ZZ9.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  FILLER                    PIC X(06) VALUE "PAGE  ".
               05  WF-PAGE-NUMBER             PIC ZZZZ9.
               05  FILLER                    PIC X(05) VALUE " OF  ".
               05  WF-TOTAL-PAGES             PIC ZZZZ9.
               05  FILLER                    PIC X(74) VALUE SPACES.

      *        THE FOUR FILE STATUS ERROR HANDLERS LIVE IN
      *        DECLARATIVES, AS THEY DO IN EVERY OTHER PROGRAM IN
      *        THIS SHOP -- A NON-ZERO STATUS ON ANY LISTED FILE
      *        TRAPS HERE INSTEAD OF FALLING THROUGH TO WHATEVER
      *        PARAGRAPH HAPPENED TO ISSUE THE READ/WRITE.
       PROCEDURE DIVISION.
       DECLARATIVES.
      *        THE SORT-WORK-FILE (SD) IS DELIBERATELY NOT LISTED
      *        HERE -- THE COMPILER'S OWN SORT/MERGE RUNTIME MANAGES
      *        ITS STATUS, NOT THIS PROGRAM, AND A USE PROCEDURE ON
      *        AN SD ENTRY IS NOT A VALID COMBINATION ON THIS SHOP'S
      *        COMPILER ANYWAY.
       REPORT-FILE-HANDLER SECTION.
           USE AFTER ERROR PROCEDURE ON SALES-HISTORY-FILE
                                         REPORT-REQUEST-FILE
                                         SORTED-WORK-FILE
                                         REPORT-OUTPUT-FILE.
      *        ALL FOUR STATUSES ARE DISPLAYED TOGETHER EVEN THOUGH
      *        ONLY ONE OF THEM ACTUALLY TRIPPED -- THIS MATCHES THE
      *        REST OF THE SHOP'S STATUS-CHECK PARAGRAPHS AND SAVES
      *        THE OPERATOR A SECOND RUN JUST TO SEE WHICH FILE IT WAS.
       9000-REPORT-STATUS-CHECK.
           DISPLAY "+-------------------------------------------+"
           DISPLAY "| CARDRPT FILE STATUS ERROR.                 |"
           DISPLAY "| MASTER  : [" FS-SALES-HISTORY-FILE "]."
           DISPLAY "| REQUEST : [" FS-REPORT-REQUEST-FILE "]."
           DISPLAY "| SORTWORK: [" FS-SORTED-WORK-FILE "]."
           DISPLAY "| REPORT  : [" FS-REPORT-OUTPUT-FILE "]."
           DISPLAY "+-------------------------------------------+"
           STOP RUN.
       END DECLARATIVES.

      *        FOUR STEPS, STRICTLY IN ORDER: READ AND VALIDATE THE
      *        ONE CONTROL RECORD, SORT-AND-FILTER THE WHOLE MASTER
      *        INTO CARDRTMP, PRINT JUST THE REQUESTED PAGE OUT OF
      *        CARDRTMP, THEN CLOSE UP.  THE SORT/FILTER STEP ALWAYS
      *        WALKS THE ENTIRE MASTER EVEN WHEN ONLY ONE SMALL PAGE
      *        IS WANTED, SINCE THE TOTAL-MATCHING COUNT AND THE
      *        CORRECT SORT ORDER CANNOT BE KNOWN ANY OTHER WAY.
       0000-MAIN-PARAGRAPH.
           PERFORM 0100-BEGIN-START-PROGRAM
              THRU 0100-END-START-PROGRAM

      *        THIS ONE PERFORM TRIGGERS THE ENTIRE EVALUATE/SORT
      *        DISPATCH, THE FILTER PASS, AND THE WRITE OF CARDRTMP --
      *        ALL OF IT IS DONE BY THE TIME CONTROL RETURNS HERE.
           PERFORM 0300-BEGIN-SORT-AND-FILTER-MASTER
              THRU 0300-END-SORT-AND-FILTER-MASTER

           PERFORM 0500-BEGIN-PRINT-REQUESTED-PAGE
              THRU 0500-END-PRINT-REQUESTED-PAGE

           PERFORM 0900-BEGIN-FINISH-PROGRAM
              THRU 0900-END-FINISH-PROGRAM

           STOP RUN.

      *        WS-TODAY-DATE-NUM IS ACCEPTED HERE, FIRST THING, EVEN
      *        THOUGH IT IS NOT PRINTED ANYWHERE YET -- SEE THE
      *        WS-TODAY-DATE COMMENT IN WORKING-STORAGE.
       0100-BEGIN-START-PROGRAM.
           ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD

      *        THE REQUEST FILE IS OPENED, READ ONCE, AND CLOSED
      *        AGAIN RIGHT AWAY -- ITS FIELDS ARE ALL THAT IS NEEDED
      *        AND THEY ARE HELD IN RQ-REPORT-REQUEST-REC FOR THE
      *        REST OF THE RUN, SO THE FILE ITSELF DOES NOT STAY OPEN.
           OPEN INPUT  REPORT-REQUEST-FILE
           READ REPORT-REQUEST-FILE
              AT END
      *              A MISSING OR EMPTY CARDRREQ MEANS THE OPERATOR
      *              FORGOT TO PUNCH ONE -- THERE IS NOTHING SENSIBLE
      *              TO DEFAULT A WHOLE CONTROL RECORD TO, SO THE RUN
      *              STOPS HERE RATHER THAN GUESSING WHAT TO REPORT.
                 DISPLAY "CARDRPT: NO CONTROL RECORD -- ABORTING."
                 STOP RUN
           END-READ
           CLOSE REPORT-REQUEST-FILE

           PERFORM 0110-BEGIN-VALIDATE-PAGINATION
              THRU 0110-END-VALIDATE-PAGINATION

      *        HEADING IS WRITTEN BEFORE THE SORT/FILTER PASS EVEN
      *        RUNS, SO THE REPORT ALWAYS HAS ITS COLUMN TITLES EVEN
      *        ON A REQUEST THAT MATCHES NOTHING.
           OPEN OUTPUT REPORT-OUTPUT-FILE
           WRITE RO-PRINT-LINE FROM WS-HEADING-LINE
              AFTER ADVANCING C01.
       0100-END-START-PROGRAM.
           EXIT.

      *        CR-1602 -- A PAGE-SIZE OF ZERO OR OVER 100 IS CLAMPED
      *        TO THE DEFAULT OF 50 RATHER THAN LEFT TO BLOW UP THE
      *        TOTAL-PAGES DIVISION BELOW.  PAGE NUMBER OF ZERO IS
      *        TREATED AS PAGE ONE.
       0110-BEGIN-VALIDATE-PAGINATION.
           IF RQ-PAGE-SIZE IS GREATER THAN ZERO
           AND RQ-PAGE-SIZE IS NOT GREATER THAN CTE-100
              MOVE RQ-PAGE-SIZE TO WS-EFFECTIVE-PAGE-SIZE
           ELSE
              MOVE CTE-50       TO WS-EFFECTIVE-PAGE-SIZE
           END-IF

           IF RQ-PAGE-NUMBER IS GREATER THAN ZERO
              MOVE RQ-PAGE-NUMBER TO WS-EFFECTIVE-PAGE-NUMBER
           ELSE
              MOVE CTE-01         TO WS-EFFECTIVE-PAGE-NUMBER
           END-IF.
       0110-END-VALIDATE-PAGINATION.
           EXIT.

      *        EIGHT SORT STATEMENTS, NOT ONE -- ASCENDING/DESCENDING
      *        KEY IS FIXED AT COMPILE TIME ON THIS COMPILER, BUT THE
      *        SORT FIELD AND DIRECTION ARE BOTH RUN-TIME CHOICES ON
      *        THE CONTROL RECORD, SO EVERY FIELD/DIRECTION
      *        COMBINATION NEEDS ITS OWN SORT VERB.  ALL EIGHT SHARE
      *        THE SAME INPUT AND OUTPUT PROCEDURES -- ONLY THE KEY
      *        AND THE ASCENDING/DESCENDING PHRASE CHANGE.  SOLD-DATE
      *        DESCENDING IS THE FALL-THROUGH DEFAULT (MOST RECENT
      *        SALES FIRST), CHOSEN BECAUSE THAT IS WHAT BUYERS ASK
      *        FOR MOST OFTEN WHEN THEY DO NOT SPECIFY A SORT.
       0300-BEGIN-SORT-AND-FILTER-MASTER.
           EVALUATE TRUE
      *              PRICE DESCENDING -- THE "BIGGEST SALES FIRST"
      *              VIEW THE OWNERS ASK FOR WHEN THEY WANT TO SEE
      *              WHAT HAS BEEN MOVING THE MARKET LATELY.
              WHEN RQ-SORT-BY-PRICE AND RQ-SORT-DESCENDING
                 SORT SORT-WORK-FILE
                      DESCENDING KEY SR-SALE-PRICE
                      INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
                                 THRU  0310-END-FILTER-MASTER
                      OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
                                 THRU  0400-END-WRITE-SORTED-FILE
      *              PRICE ASCENDING -- USED WHEN SOMEONE WANTS TO
      *              SPOT-CHECK THE CHEAPEST COMPARABLE SALES FOR A
      *              GIVEN PLAYER OR BRAND FILTER.
              WHEN RQ-SORT-BY-PRICE
                 SORT SORT-WORK-FILE
                      ASCENDING  KEY SR-SALE-PRICE
                      INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
                                 THRU  0310-END-FILTER-MASTER
                      OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
                                 THRU  0400-END-WRITE-SORTED-FILE
      *              GRADE DESCENDING -- HIGHEST-GRADE COPIES FIRST,
      *              USEFUL WHEN CHECKING WHETHER A TOP-GRADE CARD HAS
      *              EVER ACTUALLY SOLD AT THAT GRADE BEFORE.
              WHEN RQ-SORT-BY-GRADE AND RQ-SORT-DESCENDING
                 SORT SORT-WORK-FILE
                      DESCENDING KEY SR-GRADE
                      INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
                                 THRU  0310-END-FILTER-MASTER
                      OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
                                 THRU  0400-END-WRITE-SORTED-FILE
      *              GRADE ASCENDING -- LOWEST-GRADE COPIES FIRST.
              WHEN RQ-SORT-BY-GRADE
                 SORT SORT-WORK-FILE
                      ASCENDING  KEY SR-GRADE
                      INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
                                 THRU  0310-END-FILTER-MASTER
                      OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
                                 THRU  0400-END-WRITE-SORTED-FILE
      *              PLAYER-ID DESCENDING -- RARELY REQUESTED ON ITS
      *              OWN, BUT USEFUL PAIRED WITH THE PLAYER-ID FILTER
      *              TO GROUP A SINGLE PLAYER'S SALES TOGETHER WHEN A
      *              SECOND SORT KEY IS NOT AVAILABLE ON THIS SHOP'S
      *              COMPILER'S SORT VERB WITHOUT A SEPARATE KEY FIELD.
              WHEN RQ-SORT-BY-PLAYER-ID AND RQ-SORT-DESCENDING
                 SORT SORT-WORK-FILE
                      DESCENDING KEY SR-PLAYER-ID
                      INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
                                 THRU  0310-END-FILTER-MASTER
                      OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
                                 THRU  0400-END-WRITE-SORTED-FILE
      *              PLAYER-ID ASCENDING -- ALPHABETICAL BY PLAYER,
      *              THE USUAL CHOICE WHEN BROWSING ACROSS MANY
      *              PLAYERS AT ONCE RATHER THAN ONE AT A TIME.
              WHEN RQ-SORT-BY-PLAYER-ID
                 SORT SORT-WORK-FILE
                      ASCENDING  KEY SR-PLAYER-ID
                      INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
                                 THRU  0310-END-FILTER-MASTER
                      OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
                                 THRU  0400-END-WRITE-SORTED-FILE
              WHEN RQ-SORT-ASCENDING
      *              AN EXPLICIT "ASC" WITH NO RECOGNIZED SORT FIELD
      *              NAME FALLS HERE -- SOLD-DATE ASCENDING, OLDEST
      *              SALE FIRST.
                 SORT SORT-WORK-FILE
                      ASCENDING  KEY SR-SOLD-DATE-NUM
                      INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
                                 THRU  0310-END-FILTER-MASTER
                      OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
                                 THRU  0400-END-WRITE-SORTED-FILE
              WHEN OTHER
      *              DEFAULT: SOLD-DATE DESCENDING.  REACHED BY A
      *              BLANK RQ-SORT-FIELD, AN UNRECOGNIZED ONE, OR A
      *              RECOGNIZED FIELD PAIRED WITH ANYTHING OTHER THAN
      *              "DESC" OR "ASC ".
                 SORT SORT-WORK-FILE
                      DESCENDING KEY SR-SOLD-DATE-NUM
                      INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
                                 THRU  0310-END-FILTER-MASTER
                      OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
                                 THRU  0400-END-WRITE-SORTED-FILE
           END-EVALUATE.
       0300-END-SORT-AND-FILTER-MASTER.
           EXIT.

      *        THIS IS THE SORT'S INPUT PROCEDURE -- IT OWNS
      *        SALES-HISTORY-FILE FOR THE DURATION OF THE SORT AND
      *        HANDS THE COMPILER'S SORT/MERGE RUNTIME ONE RECORD AT A
      *        TIME VIA RELEASE.  RECORDS THAT FAIL A FILTER ARE
      *        SIMPLY NEVER RELEASED -- THEY NEVER ENTER THE SORT
      *        WORK FILE AT ALL, WHICH IS CHEAPER THAN SORTING
      *        EVERYTHING AND DISCARDING LOSERS AFTERWARD.
       0310-BEGIN-FILTER-MASTER.
           OPEN INPUT SALES-HISTORY-FILE
           PERFORM 0320-BEGIN-FILTER-ONE-RECORD
              THRU 0320-END-FILTER-ONE-RECORD
             UNTIL SW-MASTER-EOF-Y
           CLOSE SALES-HISTORY-FILE.
       0310-END-FILTER-MASTER.
           EXIT.

       0320-BEGIN-FILTER-ONE-RECORD.
           READ SALES-HISTORY-FILE
              AT END
                 SET SW-MASTER-EOF-Y TO TRUE
              NOT AT END
                 PERFORM 0330-BEGIN-APPLY-FILTERS
                    THRU 0330-END-APPLY-FILTERS
                 IF SW-RECORD-PASSES-FILTER-Y
                    PERFORM 0340-BEGIN-RELEASE-MATCHING-RECORD
                       THRU 0340-END-RELEASE-MATCHING-RECORD
                 END-IF
           END-READ.
       0320-END-FILTER-ONE-RECORD.
           EXIT.

      *        FIVE INDEPENDENT FILTERS, ALL OPTIONAL, ALL MUST PASS
      *        FOR THE RECORD TO SURVIVE: PLAYER-ID AND BRAND-ID ARE
      *        PLAIN EQUALITY TESTS, GRADER IS AN EQUALITY TEST THAT
      *        CAN LEGITIMATELY TARGET "UNGRADED" (BLANK, VIA ITS OWN
      *        ACTIVE SWITCH SO A BLANK FILTER VALUE IS DISTINGUISHABLE
      *        FROM "FILTER NOT SUPPLIED"), AND THE GRADE BOUNDS ARE
      *        INDEPENDENTLY OPTIONAL AND INCLUSIVE OF THE BOUNDARY
      *        VALUE ITSELF.
       0330-BEGIN-APPLY-FILTERS.
           SET SW-RECORD-PASSES-FILTER-Y TO TRUE

      *        BLANK FILTER VALUE MEANS THIS TEST IS SKIPPED OUTRIGHT
      *        -- A BLANK PLAYER-ID FILTER IS NEVER A VALID REAL
      *        PLAYER-ID, SO IT NEEDS NO ACTIVE SWITCH OF ITS OWN.
           IF RQ-PLAYER-ID-FILTER IS NOT EQUAL TO SPACES
              IF CM-PLAYER-ID IS NOT EQUAL TO RQ-PLAYER-ID-FILTER
                 MOVE "N" TO WS-RECORD-PASSES-FILTER
              END-IF
           END-IF

      *        SAME BLANK-SKIPS-THE-TEST TREATMENT AS PLAYER-ID ABOVE.
           IF RQ-BRAND-ID-FILTER IS NOT EQUAL TO SPACES
              IF CM-BRAND-ID IS NOT EQUAL TO RQ-BRAND-ID-FILTER
                 MOVE "N" TO WS-RECORD-PASSES-FILTER
              END-IF
           END-IF

      *        GRADER NEEDS ITS OWN ACTIVE SWITCH RATHER THAN A
      *        BLANK TEST -- BLANK IS A REAL, MEANINGFUL GRADER VALUE
      *        (UNGRADED), SO "FILTER NOT SUPPLIED" HAS TO BE
      *        DISTINGUISHABLE FROM "FILTER SUPPLIED AS UNGRADED".
           IF RQ-GRADER-FILTER-IS-ON
              IF CM-GRADER IS NOT EQUAL TO RQ-GRADER-FILTER
                 MOVE "N" TO WS-RECORD-PASSES-FILTER
              END-IF
           END-IF

      *        LOWER GRADE BOUND, INCLUSIVE -- A RECORD GRADED
      *        EXACTLY AT RQ-GRADE-MIN STILL PASSES.
           IF RQ-GRADE-MIN-IS-ON
              IF CM-GRADE IS LESS THAN RQ-GRADE-MIN
                 MOVE "N" TO WS-RECORD-PASSES-FILTER
              END-IF
           END-IF

      *        UPPER GRADE BOUND, ALSO INCLUSIVE, AND INDEPENDENT OF
      *        THE LOWER BOUND -- A REQUEST MAY SUPPLY EITHER ONE
      *        ALONE, BOTH, OR NEITHER.
           IF RQ-GRADE-MAX-IS-ON
              IF CM-GRADE IS GREATER THAN RQ-GRADE-MAX
                 MOVE "N" TO WS-RECORD-PASSES-FILTER
              END-IF
           END-IF.
       0330-END-APPLY-FILTERS.
           EXIT.

      *        RELEASE HANDS THE RECORD TO THE SORT/MERGE RUNTIME FOR
      *        ITS SCRATCH WORK FILE -- THE FIELDS BELOW ARE THE ONLY
      *        ONES THE REPORT CAN EVER NEED, NOT THE WHOLE
      *        CARDMSTR LAYOUT, SO THE SORT-WORK RECORD IS NARROWER
      *        THAN THE MASTER RECORD IT CAME FROM.
       0340-BEGIN-RELEASE-MATCHING-RECORD.
           MOVE CM-SALE-ID           TO SR-SALE-ID
           MOVE CM-PLAYER-ID         TO SR-PLAYER-ID
           MOVE CM-BRAND-ID          TO SR-BRAND-ID
           MOVE CM-VARIATION-ID      TO SR-VARIATION-ID
           MOVE CM-SALE-YEAR         TO SR-SALE-YEAR
           MOVE CM-GRADE             TO SR-GRADE
           MOVE CM-GRADER            TO SR-GRADER
           MOVE CM-SALE-PRICE        TO SR-SALE-PRICE
           MOVE CM-SOLD-DATE-NUM     TO SR-SOLD-DATE-NUM
      *        RELEASE, NOT WRITE -- SR-SORT-REC NEVER TOUCHES DISK
      *        DIRECTLY HERE; THE COMPILER'S SORT/MERGE RUNTIME OWNS
      *        WHERE IT ACTUALLY LANDS UNTIL RETURN HANDS IT BACK.
           RELEASE SR-SORT-REC.
       0340-END-RELEASE-MATCHING-RECORD.
           EXIT.

      *        THIS IS THE SORT'S OUTPUT PROCEDURE -- BY THE TIME IT
      *        RUNS, THE RUNTIME HAS FULLY SORTED EVERYTHING THAT WAS
      *        RELEASED ABOVE.  RECORDS COME BACK ONE AT A TIME, IN
      *        ORDER, VIA RETURN; THEY ARE WRITTEN STRAIGHT THROUGH TO
      *        CARDRTMP SO THE PRINT PASS BELOW CAN OPEN THAT FILE
      *        COLD AND SEEK TO WHATEVER PAGE THE OPERATOR ASKED FOR
      *        WITHOUT RE-SORTING.
       0400-BEGIN-WRITE-SORTED-FILE.
           OPEN OUTPUT SORTED-WORK-FILE
           PERFORM 0410-BEGIN-RETURN-ONE-RECORD
              THRU 0410-END-RETURN-ONE-RECORD
             UNTIL SW-SORT-RETURN-EOF-Y
           CLOSE SORTED-WORK-FILE.
       0400-END-WRITE-SORTED-FILE.
           EXIT.

       0410-BEGIN-RETURN-ONE-RECORD.
           RETURN SORT-WORK-FILE
              AT END
                 SET SW-SORT-RETURN-EOF-Y TO TRUE
              NOT AT END
      *              THIS IS THE ONLY PLACE WS-TOTAL-MATCHING IS
      *              COUNTED -- IT IS THE SIZE OF THE FILTERED,
      *              SORTED RESULT SET, NOT THE SIZE OF THE WHOLE
      *              MASTER, AND THE FOOTER'S PAGE-COUNT ARITHMETIC
      *              BELOW DEPENDS ON IT BEING EXACT.
                 ADD CTE-01 TO WS-TOTAL-MATCHING
                 MOVE SR-SALE-ID           TO ST-SALE-ID
                 MOVE SR-PLAYER-ID         TO ST-PLAYER-ID
                 MOVE SR-BRAND-ID          TO ST-BRAND-ID
                 MOVE SR-VARIATION-ID      TO ST-VARIATION-ID
                 MOVE SR-SALE-YEAR         TO ST-SALE-YEAR
                 MOVE SR-GRADE             TO ST-GRADE
                 MOVE SR-GRADER            TO ST-GRADER
                 MOVE SR-SALE-PRICE        TO ST-SALE-PRICE
                 MOVE SR-SOLD-DATE-NUM     TO ST-SOLD-DATE-NUM
                 WRITE ST-SORTED-REC
           END-RETURN.
       0410-END-RETURN-ONE-RECORD.
           EXIT.

      *        PAGE 1 OF A 20-PER-PAGE REPORT COVERS RECORDS 1-20,
      *        PAGE 2 COVERS 21-40, AND SO ON -- THE FIRST-RECORD
      *        FORMULA BELOW IS THE STANDARD "(PAGE-1)*SIZE+1" SKIP
      *        COUNT.  TOTAL-PAGES USES THE "ADD SIZE-MINUS-1 BEFORE
      *        DIVIDING" TRICK SO A PARTIAL LAST PAGE STILL COUNTS AS
      *        A WHOLE PAGE (INTEGER DIVISION WOULD OTHERWISE DROP IT
      *        ON THE FLOOR) -- EXCEPT WHEN NOTHING MATCHED AT ALL,
      *        WHICH IS CALLED OUT AS ITS OWN CASE SO THAT DIVIDING BY
      *        THE PAGE SIZE NEVER HAS TO REASON ABOUT A ZERO
      *        NUMERATOR PRODUCING A MISLEADING "PAGE 1 OF 1".
       0500-BEGIN-PRINT-REQUESTED-PAGE.
           COMPUTE WS-FIRST-RECORD-NUMBER =
              ((WS-EFFECTIVE-PAGE-NUMBER - CTE-01) *
               WS-EFFECTIVE-PAGE-SIZE) + CTE-01
           COMPUTE WS-LAST-RECORD-NUMBER =
              WS-EFFECTIVE-PAGE-NUMBER * WS-EFFECTIVE-PAGE-SIZE

           IF WS-TOTAL-MATCHING IS EQUAL TO ZERO
              MOVE 0 TO WS-TOTAL-PAGES
           ELSE
              COMPUTE WS-TOTAL-PAGES =
                 (WS-TOTAL-MATCHING + WS-EFFECTIVE-PAGE-SIZE - CTE-01)
                 / WS-EFFECTIVE-PAGE-SIZE
           END-IF

      *        CARDRTMP IS READ FRONT TO BACK EVERY TIME, EVEN FOR A
      *        HIGH PAGE NUMBER -- THERE IS NO RANDOM-ACCESS KEY INTO
      *        IT, SO REACHING RECORD 500 MEANS READING AND DISCARDING
      *        RECORDS 1 THROUGH 499 FIRST, IN 0510 BELOW.
           OPEN INPUT SORTED-WORK-FILE
           PERFORM 0510-BEGIN-PRINT-ONE-CANDIDATE
              THRU 0510-END-PRINT-ONE-CANDIDATE
             UNTIL SW-PRINT-READ-EOF-Y
           CLOSE SORTED-WORK-FILE

           PERFORM 0520-BEGIN-PRINT-FOOTER
              THRU 0520-END-PRINT-FOOTER.
       0500-END-PRINT-REQUESTED-PAGE.
           EXIT.

      *        EVERY RECORD IN CARDRTMP IS READ AND COUNTED -- ONLY
      *        THOSE FALLING BETWEEN WS-FIRST-RECORD-NUMBER AND
      *        WS-LAST-RECORD-NUMBER ARE ACTUALLY PRINTED.  THIS IS
      *        WHAT MAKES THE PAGINATION WORK WITHOUT A RANDOM-ACCESS
      *        KEY: WS-RECORD-NUMBER IS A PLAIN RUNNING COUNT OF HOW
      *        MANY RECORDS HAVE BEEN SEEN SO FAR THIS RUN.
       0510-BEGIN-PRINT-ONE-CANDIDATE.
           READ SORTED-WORK-FILE
              AT END
                 SET SW-PRINT-READ-EOF-Y TO TRUE
              NOT AT END
                 ADD CTE-01 TO WS-RECORD-NUMBER
                 IF WS-RECORD-NUMBER IS GREATER THAN OR EQUAL TO
                    WS-FIRST-RECORD-NUMBER
                 AND WS-RECORD-NUMBER IS LESS THAN OR EQUAL TO
                    WS-LAST-RECORD-NUMBER
                    PERFORM 0515-BEGIN-PRINT-DETAIL-LINE
                       THRU 0515-END-PRINT-DETAIL-LINE
                 END-IF
           END-READ.
       0510-END-PRINT-ONE-CANDIDATE.
           EXIT.

      *        ONE SALE PER PRINT LINE -- WS-LINES-PRINTED IS KEPT
      *        ONLY AS A RUNNING COUNT FOR ANY FUTURE PAGE-OVERFLOW
      *        CHECK; THIS PROGRAM DOES NOT YET BREAK A SINGLE
      *        REQUESTED PAGE ACROSS MULTIPLE PRINTED PAGES OF PAPER.
       0515-BEGIN-PRINT-DETAIL-LINE.
           MOVE ST-SALE-ID             TO WD-SALE-ID
           MOVE ST-PLAYER-ID           TO WD-PLAYER-ID
           MOVE ST-BRAND-ID            TO WD-BRAND-ID
           MOVE ST-SALE-YEAR           TO WD-SALE-YEAR
           MOVE ST-GRADE               TO WD-GRADE
           MOVE ST-GRADER              TO WD-GRADER
           MOVE ST-SALE-PRICE          TO WD-SALE-PRICE
           MOVE ST-SOLD-DATE-NUM       TO WD-SOLD-DATE
           WRITE RO-PRINT-LINE FROM WD-DETAIL-LINE
              AFTER ADVANCING 1 LINE
           ADD CTE-01 TO WS-LINES-PRINTED.
       0515-END-PRINT-DETAIL-LINE.
           EXIT.

      *        THE FOOTER PRINTS ONCE PER RUN, AFTER THE LAST DETAIL
      *        LINE OF THE REQUESTED PAGE -- IT REPORTS THE
      *        RESULT-SET TOTAL AND THE PAGE-OF-PAGES COUNT, NOT JUST
      *        A COUNT OF WHAT FIT ON THIS ONE PAGE, SO THE OPERATOR
      *        KNOWS WHETHER TO PUNCH ANOTHER REQUEST CARD FOR MORE
      *        PAGES.
       0520-BEGIN-PRINT-FOOTER.
           MOVE WS-TOTAL-MATCHING          TO WF-TOTAL-MATCHING
           MOVE WS-EFFECTIVE-PAGE-NUMBER   TO WF-PAGE-NUMBER
           MOVE WS-TOTAL-PAGES             TO WF-TOTAL-PAGES
           WRITE RO-PRINT-LINE FROM WF-FOOTER-LINE
              AFTER ADVANCING 2 LINES.
       0520-END-PRINT-FOOTER.
           EXIT.

      *        REPORT-REQUEST-FILE AND SORTED-WORK-FILE ARE ALREADY
      *        CLOSED BY THE PARAGRAPHS THAT USE THEM -- ONLY
      *        REPORT-OUTPUT-FILE IS STILL OPEN AT THIS POINT, SINCE
      *        IT STAYS OPEN FROM THE HEADING LINE WRITTEN IN
      *        0100 RIGHT THROUGH THE FOOTER WRITTEN IN 0520.
       0900-BEGIN-FINISH-PROGRAM.
           CLOSE REPORT-OUTPUT-FILE.
       0900-END-FINISH-PROGRAM.
           EXIT.

      *        CARDRTMP IS LEFT ON DISK AFTER THE RUN RATHER THAN
      *        EXPLICITLY PURGED -- THE NEXT RUN'S OPEN OUTPUT ON
      *        SORTED-WORK-FILE OVERWRITES IT, AND THIS SHOP HAS NO
      *        SCRATCH-FILE HOUSEKEEPING CONVENTION BEYOND THAT.
       END PROGRAM CARDRPT.
