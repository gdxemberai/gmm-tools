      ******************************************************************
      *  COPYBOOK    : CARDRSLT                                      *
      *  DESCRIPTION : ANALYSIS-RESULT OUTPUT RECORD.  ONE OCCURRENCE *
      *                PER LISTING PROCESSED BY CARDANL, WHETHER THE  *
      *                LISTING VALUED SUCCESSFULLY OR FAILED.         *
      *  CALLED BY   : CARDANL                                        *
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE        INIT  TICKET     DESCRIPTION                     *
      *  1986-02-10  RTM   CR-1001    INITIAL RELEASE.                {{TAG:CR-1001}}
      *  1987-09-30  RTM   CR-1033    ADDED MATCH-TIER AND            {{TAG:CR-1033}}
      *                     SALES-COUNT FOR AUDIT OF THE VALUATION.   {{TAG:CR-1033}}
      ******************************************************************
       01  CA-ANALYSIS-RESULT-REC.

      *        ECHOED STRAIGHT FROM THE LISTING RECORD.
           03  CA-LISTING-TITLE              PIC X(60).
           03  CA-LISTING-PRICE              PIC 9(06)V99.

      *        THE SANITY-AVERAGE ESTIMATE.  ZERO WHEN NO COMPARABLE
      *        SALES WERE FOUND (SEE CA-MATCH-TIER = "NONE  ").
           03  CA-ESTIMATED-VALUE            PIC 9(08)V99.

      *        SIGNED -- A LOSS SHOWS AS A NEGATIVE NUMBER.
           03  CA-PROFIT-LOSS                PIC S9(08)V99 SIGN IS
                                             LEADING SEPARATE.

      *        WHICH MATCH TIER (SEE CARDANL 0400/0500) PRODUCED THE
      *        COMPARABLE SALES USED IN THE ESTIMATE.
           03  CA-MATCH-TIER                 PIC X(06).
               88  CA-TIER-EXACT                   VALUE "EXACT ".
               88  CA-TIER-FUZZY                   VALUE "FUZZY ".
               88  CA-TIER-NONE                    VALUE "NONE  ".

      *        HOW MANY COMPARABLE SALES WENT INTO THE ESTIMATE,
      *        AFTER OUTLIER TRIMMING.
           03  CA-SALES-COUNT                PIC 9(03).

      *        SEE CARDANL 0700-CLASSIFY-VERDICT FOR THE FOUR
      *        POSSIBLE VALUES.
           03  CA-VERDICT                     PIC X(20).
               88  CA-VERDICT-GOOD-DEAL             VALUE
                                        "GOOD DEAL           ".
               88  CA-VERDICT-OVERPRICED            VALUE
                                        "OVERPRICED          ".
               88  CA-VERDICT-FAIR-PRICE            VALUE
                                        "FAIR PRICE          ".
               88  CA-VERDICT-INSUFFICIENT          VALUE
                                        "INSUFFICIENT DATA   ".

      *        "SUCCESS" UNLESS THE LISTING FAILED VALIDATION, IN
      *        WHICH CASE ALL FIELDS ABOVE EXCEPT THE TITLE AND
      *        LISTING PRICE ARE LEFT AT ZERO/SPACES.
           03  CA-STATUS                      PIC X(07).
               88  CA-STATUS-SUCCESS                VALUE "SUCCESS".
               88  CA-STATUS-FAILED                 VALUE "FAILED ".

      *        RESERVED FOR A FUTURE FAILURE-REASON CODE.
           03  FILLER                          PIC X(10).
