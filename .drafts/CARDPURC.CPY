      ******************************************************************
      *  COPYBOOK    : CARDPURC                                      *
      *  DESCRIPTION : PURCHASE OUTPUT RECORD.  ONE OCCURRENCE PER    *
      *                PURCHASE POSTED BY CARDPUR, CARRYING THE       *
      *                NORMALIZED CARD IDS AND THE VALUATION THAT     *
      *                WAS IN EFFECT AT THE TIME OF PURCHASE.         *
      *  CALLED BY   : CARDPUR                                        *
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE        INIT  TICKET     DESCRIPTION                     *
      *  1989-05-02  LMB   CR-1110    INITIAL RELEASE -- PURCHASE     {{TAG:CR-1110}}
      *                     POSTING WAS ADDED SO A BOUGHT CARD        {{TAG:CR-1110}}
      *                     IMMEDIATELY BECOMES A COMPARABLE SALE.     {{TAG:CR-1110}}
      ******************************************************************
       01  CP-PURCHASE-REC.

      *        ASSIGNED SEQUENTIALLY BY CARDPUR; NEVER RE-USED.
           03  CP-PURCHASE-ID                PIC 9(07).
           03  CP-LISTING-TITLE               PIC X(60).
           03  CP-LISTING-PRICE               PIC 9(06)V99.

      *        NORMALIZED (SLUGIFIED) CARD IDENTITY.
           03  CP-PLAYER-ID                   PIC X(30).
           03  CP-BRAND-ID                    PIC X(30).
           03  CP-VARIATION-ID                PIC X(30).

           03  CP-CARD-YEAR                   PIC 9(04).
           03  CP-GRADE                       PIC 9(02)V9.
           03  CP-GRADE-PARTS REDEFINES CP-GRADE.
               05  CP-GRADE-WHOLE             PIC 9(02).
               05  CP-GRADE-TENTH             PIC 9(01).
           03  CP-GRADER                      PIC X(05).

      *        THE VALUATION IN EFFECT WHEN THE PURCHASE WAS POSTED.
           03  CP-ESTIMATED-VALUE             PIC 9(08)V99.
           03  CP-PROFIT-LOSS                 PIC S9(08)V99 SIGN IS
                                              LEADING SEPARATE.
           03  CP-MATCH-TIER                  PIC X(06).
           03  CP-SALES-COUNT                 PIC 9(03).

      *        PROCESSING DATE OF THE POSTING RUN, YYYYMMDD.  THIS IS
      *        ALSO THE SOLD-DATE WRITTEN TO THE NEW SALES-HISTORY
      *        RECORD CREATED FOR THIS PURCHASE (SEE CARDPUR 0400).
           03  CP-PURCHASE-DATE.
               05  CP-PURCHASE-DATE-YYYY      PIC 9(04).
               05  CP-PURCHASE-DATE-MM        PIC 9(02).
               05  CP-PURCHASE-DATE-DD        PIC 9(02).
           03  CP-PURCHASE-DATE-NUM REDEFINES CP-PURCHASE-DATE
                                             PIC 9(08).

      *        RESERVED FOR A FUTURE BUYER-ACCOUNT IDENTIFIER.
           03  FILLER                         PIC X(10).
