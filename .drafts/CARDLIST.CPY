      ******************************************************************
      *  COPYBOOK    : CARDLIST                                      *
      *  DESCRIPTION : LISTING / PURCHASE-REQUEST INPUT RECORD.  ONE  *
      *                OCCURRENCE PER MARKETPLACE LISTING PRESENTED   *
      *                TO THE VALUATION PROGRAM, OR PER PURCHASE A    *
      *                BUYER HAS ALREADY COMMITTED TO (CARDPUR USES   *
      *                THE SAME LAYOUT -- A PURCHASE REQUEST IS A     *
      *                LISTING THE BUYER DECIDED TO ACT ON).          *
      *                CARD ATTRIBUTES ARRIVE ALREADY PARSED OUT OF   *
      *                THE LISTING TITLE BY AN UPSTREAM STEP; THIS    *
      *                PROGRAM FAMILY DOES NOT PARSE FREE TEXT.      *
      *  CALLED BY   : CARDANL, CARDPUR                               *
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE        INIT  TICKET     DESCRIPTION                     *
      *  1986-02-10  RTM   CR-1001    INITIAL RELEASE.                {{TAG:CR-1001}}
      *  1987-09-30  RTM   CR-1033    ADDED GRADE AND GRADER.         {{TAG:CR-1033}}
      *  1991-11-05  RTM   CR-1198    WIDENED VARIATION TO X(40).     {{TAG:CR-1198}}
      ******************************************************************
       01  CL-LISTING-REC.

      *        LISTING-TITLE IS CARRIED THROUGH UNCHANGED SO THE
      *        ANALYSIS-RESULT AND THE SUMMARY REPORT CAN DISPLAY THE
      *        ORIGINAL WORDING THE SELLER USED.
           03  CL-LISTING-TITLE             PIC X(60).

      *        THE SELLER'S ASKING PRICE.  MUST BE GREATER THAN ZERO
      *        OR THE RECORD FAILS VALIDATION (SEE CARDANL).
           03  CL-LISTING-PRICE             PIC 9(06)V99.

      *        PRE-PARSED CARD ATTRIBUTES.  PLAYER-NAME AND BRAND-
      *        NAME ARE FREE TEXT AND ARE SLUGIFIED BY THE CALLING
      *        PROGRAM; VARIATION MAY BE BLANK, WHICH SLUGIFIES TO
      *        "BASE".
           03  CL-PLAYER-NAME                PIC X(40).
           03  CL-BRAND-NAME                 PIC X(40).
           03  CL-VARIATION                  PIC X(40).

      *        CARD-YEAR OF ZERO MEANS THE YEAR WAS NOT IDENTIFIED.
           03  CL-CARD-YEAR                  PIC 9(04).

      *        GRADE OF ZERO MEANS UNGRADED OR NOT IDENTIFIED.
           03  CL-GRADE                      PIC 9(02)V9.
           03  CL-GRADE-PARTS REDEFINES CL-GRADE.
               05  CL-GRADE-WHOLE            PIC 9(02).
               05  CL-GRADE-TENTH            PIC 9(01).

      *        GRADER IS SPACES WHEN NOT IDENTIFIED.
           03  CL-GRADER                     PIC X(05).

      *        RESERVED FOR A FUTURE SELLER/LISTING-SOURCE CODE.
           03  FILLER                        PIC X(10).
