      ******************************************************************
      *  COPYBOOK    : CARDRAW                                       *
      *  DESCRIPTION : RAW-SALE INPUT RECORD.  ONE OCCURRENCE PER     *
      *                MARKETPLACE SALE RECORD AS RECEIVED FROM THE   *
      *                FEED, BEFORE VALIDATION AND SLUGIFYING.  ALL   *
      *                FIELDS ARRIVE AS DISPLAY TEXT -- CARDVAL IS    *
      *                RESPONSIBLE FOR PROVING THEY ARE NUMERIC.      *
      *  CALLED BY   : CARDVAL                                        *
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE        INIT  TICKET     DESCRIPTION                     *
      *  1986-02-10  RTM   CR-1001    INITIAL RELEASE.                {{TAG:CR-1001}}
      *  1991-11-05  RTM   CR-1198    WIDENED VARIATION TO X(40) TO   {{TAG:CR-1198}}
      *                     MATCH THE WIDENED MASTER-FILE FIELD.      {{TAG:CR-1198}}
      ******************************************************************
       01  CR-RAW-SALE-REC.

      *        FREE-TEXT FIELDS, EXACTLY AS SUPPLIED BY THE FEED.
      *        BLANK MEANS "NOT SUPPLIED" AND IS A REJECT CONDITION
      *        FOR PLAYER-NAME, BRAND-NAME AND VARIATION.
           03  CR-PLAYER-NAME               PIC X(40).
           03  CR-BRAND-NAME                PIC X(40).
           03  CR-VARIATION                 PIC X(40).

      *        THE FOLLOWING ARRIVE AS DISPLAY TEXT SO CARDVAL CAN
      *        TEST THEM FOR NUMERIC-NESS BEFORE CONVERTING.  A
      *        RECORD WITH A NON-NUMERIC YEAR, GRADE OR PRICE IS
      *        REJECTED RATHER THAN ABENDING THE RUN.
           03  CR-SALE-YEAR                 PIC X(04).
           03  CR-GRADE                     PIC X(04).
           03  CR-GRADER                    PIC X(05).
           03  CR-SALE-PRICE                PIC X(11).
           03  CR-SOLD-DATE                 PIC X(08).

      *        RESERVED FOR A FUTURE SOURCE-FEED IDENTIFIER SHOULD WE
      *        EVER BRING ON A SECOND MARKETPLACE FEED.
           03  FILLER                       PIC X(10).
