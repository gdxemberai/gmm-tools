      ******************************************************************
      *  COPYBOOK    : CARDMSTR                                       *
      *  DESCRIPTION : SALES-HISTORY MASTER RECORD LAYOUT.  ONE       *
      *                OCCURRENCE PER COMPARABLE CARD SALE USED BY    *
      *                THE VALUATION, PURCHASE-POSTING AND HISTORY    *
      *                REPORTING PROGRAMS.  THE FILE IS KEPT IN       *
      *                SOLD-DATE-DESCENDING ORDER WITHIN EACH          *
      *                PLAYER-ID/BRAND-ID/VARIATION-ID GROUP SO THE   *
      *                MOST RECENT COMPARABLE SALES SORT TO THE TOP.  *
      *  CALLED BY   : CARDVAL, CARDANL, CARDPUR, CARDRPT             *
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE        INIT  TICKET     DESCRIPTION                     *
      *  1986-02-10  RTM   CR-1001    INITIAL RELEASE.  LAID OUT      {{TAG:CR-1001}}
      *                     FOR THE ORIGINAL BASEBALL-ONLY FEED.      {{TAG:CR-1001}}
      *  1987-09-30  RTM   CR-1033    ADDED GRADE AND GRADER FIELDS   {{TAG:CR-1033}}
      *                     WHEN THIRD-PARTY GRADING CAUGHT ON.       {{TAG:CR-1033}}
      *  1988-07-22  DKP   CR-1077    ADDED GRADER 88-LEVELS FOR THE  {{TAG:CR-1077}}
      *                     THREE GRADING HOUSES WE SEE REGULARLY.   {{TAG:CR-1077}}
      *  1991-11-05  RTM   CR-1198    WIDENED VARIATION-ID TO X(30);  {{TAG:CR-1198}}
      *                     X(15) KEPT TRUNCATING REFRACTOR NAMES.   {{TAG:CR-1198}}
      *  1994-03-18  LMB   CR-1340    SPLIT SALE-PRICE INTO DOLLARS   {{TAG:CR-1340}}
      *                     AND CENTS VIA REDEFINES FOR THE PRINTED   {{TAG:CR-1340}}
      *                     REPORT PROGRAMS; NO LAYOUT CHANGE.        {{TAG:CR-1340}}
      *  1999-01-04  JQH   Y2K-004    CONFIRMED 4-DIGIT SALE-YEAR AND  {{TAG:Y2K-004}}
      *                     SOLD-DATE FIELDS ARE ALREADY CENTURY-     {{TAG:Y2K-004}}
      *                     SAFE; NO CHANGE REQUIRED, NOTED FOR AUDIT. {{TAG:Y2K-004}}
      *  2003-06-11  RTM   CR-1511    DOCUMENTED RESERVED FILLER FOR  {{TAG:CR-1511}}
      *                     POSSIBLE SET-PLATE / AUTOGRAPH FLAGS.    {{TAG:CR-1511}}
      ******************************************************************
       01  CM-SALES-HISTORY-REC.

      *        SALE-ID IS ASSIGNED SEQUENTIALLY BY CARDVAL AND CARDPUR
      *        AS RECORDS ARE ADDED; IT IS NEVER RE-USED.
           03  CM-SALE-ID                  PIC 9(07).

      *        PLAYER-ID, BRAND-ID AND VARIATION-ID ARE THE SLUGIFIED
      *        (LOWER-CASE, HYPHENATED) FORMS OF THE FREE-TEXT PLAYER
      *        NAME, CARD BRAND AND CARD VARIATION.  "BASE" IS STORED
      *        IN VARIATION-ID WHEN THE CARD HAS NO SPECIAL VARIATION.
           03  CM-PLAYER-ID                PIC X(30).
           03  CM-BRAND-ID                 PIC X(30).
           03  CM-VARIATION-ID             PIC X(30).

      *        SALE-YEAR IS THE YEAR PRINTED ON THE CARD, NOT THE
      *        YEAR OF THE SALE (SEE SOLD-DATE BELOW FOR THAT).
           03  CM-SALE-YEAR                PIC 9(04).

      *        GRADE RUNS 0.0 (UNGRADED OR RAW) THROUGH 10.0 (GEM
      *        MINT).  CM-GRADE-PARTS GIVES THE REPORT PROGRAMS THE
      *        WHOLE NUMBER AND TENTH SEPARATELY FOR EDITING.
           03  CM-GRADE                    PIC 9(02)V9.
           03  CM-GRADE-PARTS REDEFINES CM-GRADE.
               05  CM-GRADE-WHOLE          PIC 9(02).
               05  CM-GRADE-TENTH          PIC 9(01).

      *        GRADER IS BLANK WHEN THE CARD WAS SOLD UNGRADED (RAW).
           03  CM-GRADER                   PIC X(05).
               88  CM-GRADER-PSA                VALUE "PSA  ".
               88  CM-GRADER-BGS                VALUE "BGS  ".
               88  CM-GRADER-SGC                VALUE "SGC  ".
               88  CM-GRADER-UNGRADED           VALUE SPACES.

      *        SALE-PRICE IS THE PRICE THE CARD ACTUALLY SOLD FOR,
      *        USD, TWO DECIMAL PLACES, MAXIMUM 99,999,999.99.  THE
      *        DOLLARS/CENTS REDEFINES BELOW IS FOR REPORT EDITING
      *        ONLY -- DO NOT MOVE INTO THE PARTS DIRECTLY (CR-1340).
           03  CM-SALE-PRICE                PIC 9(08)V99.
           03  CM-SALE-PRICE-PARTS REDEFINES CM-SALE-PRICE.
               05  CM-SALE-PRICE-DOLLARS     PIC 9(08).
               05  CM-SALE-PRICE-CENTS       PIC 9(02).

      *        SOLD-DATE IS THE DATE THE SALE CLOSED, YYYYMMDD.  THE
      *        -NUM REDEFINES IS USED WHEREVER THE CALLING PROGRAM
      *        NEEDS TO COMPARE OR SORT ON THE WHOLE 8-DIGIT VALUE
      *        RATHER THAN THE INDIVIDUAL YEAR/MONTH/DAY PARTS.
           03  CM-SOLD-DATE.
               05  CM-SOLD-DATE-YYYY         PIC 9(04).
               05  CM-SOLD-DATE-MM           PIC 9(02).
               05  CM-SOLD-DATE-DD           PIC 9(02).
           03  CM-SOLD-DATE-NUM REDEFINES CM-SOLD-DATE
                                            PIC 9(08).

      *        RESERVED FOR FUTURE ATTRIBUTES (SET PLATE, AUTOGRAPH
      *        FLAG) SHOULD THE MARKETPLACE FEED EVER ADD THEM --
      *        SEE CR-1511.  DO NOT SHRINK; THE RECORD IS FIXED AT
      *        150 CHARACTERS ACROSS ALL FOUR PROGRAMS THAT COPY IT.
           03  FILLER                       PIC X(20).
