      ******************************************************************
      *  PROGRAM     : CARDANL                                        *
      *  DESCRIPTION : THE ARBITRAGE VALUATION PIPELINE.  READS THE    *
      *                SALES-HISTORY MASTER INTO AN IN-MEMORY TABLE,   *
      *                THEN FOR EACH LISTING: VALIDATES, NORMALIZES    *
      *                THE CARD ATTRIBUTES, FINDS COMPARABLE SALES     *
      *                (TIER 1 EXACT, FALLING BACK TO TIER 2 FUZZY),   *
      *                COMPUTES A SANITY-AVERAGE ESTIMATE AND ISSUES   *
      *                A GOOD DEAL / OVERPRICED / FAIR PRICE /         *
      *                INSUFFICIENT DATA VERDICT.                      *
      *  RUN FREQUENCY: ON DEMAND, WHENEVER A BATCH OF LISTINGS COMES  *
      *                 IN FROM THE MARKETPLACE WATCHER.               *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CARDANL.
       AUTHOR. RAYMOND T MASTERSON.
       INSTALLATION. CARD EXCHANGE SERVICES - DATA PROCESSING.
       DATE-WRITTEN. 02/10/86.
       DATE-COMPILED. 08/09/01.
       SECURITY. NONE.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE        INIT  TICKET     DESCRIPTION                     *
      *  1986-02-10  RTM   CR-1001    INITIAL RELEASE.  EXACT MATCH    {{TAG:CR-1001}}
      *                     ONLY; NO FALLBACK WHEN NOTHING MATCHED.    {{TAG:CR-1001}}
      *  1986-11-12  RTM   CR-1024    ADDED THE TIER-2 FALLBACK MATCH  {{TAG:CR-1024}}
      *                     SO A CARD WITH NO EXACT COMPARABLES STILL  {{TAG:CR-1024}}
      *                     GETS AN ESTIMATE OFF THE PLAYER/BRAND.     {{TAG:CR-1024}}
      *  1987-09-30  RTM   CR-1033    TIER 1 NOW ALSO MATCHES ON       {{TAG:CR-1033}}
      *                     GRADE/GRADER WHEN THE LISTING CARRIES THEM.{{TAG:CR-1033}}
      *  1990-04-02  DKP   CR-1155    CANDIDATE TABLE WIDENED TO 500    {{TAG:CR-1155}}
      *                     ROWS (WAS 100) -- RUNS ON POPULAR ROOKIE   {{TAG:CR-1155}}
      *                     CARDS WERE OVERFLOWING IT AND DROPPING    {{TAG:CR-1155}}
      *                     LEGITIMATE COMPARABLES.                    {{TAG:CR-1155}}
      *  1994-03-18  LMB   CR-1340    SUMMARY REPORT NOW PRINTS TO     {{TAG:CR-1340}}
      *                     CARDARPT INSTEAD OF THE SYSTEM CONSOLE.    {{TAG:CR-1340}}
      *  1999-01-04  JQH   Y2K-004    REVIEWED ALL DATE FIELDS; SOLD-  {{TAG:Y2K-004}}
      *                     DATE IS ALREADY A 4-DIGIT-YEAR FIELD ON    {{TAG:Y2K-004}}
      *                     THE MASTER.  NO CODE CHANGE REQUIRED.      {{TAG:Y2K-004}}
      *  2001-08-09  LMB   CR-1455    OUTLIER TRIM NOW REQUIRES AT     {{TAG:CR-1455}}
      *                     LEAST 3 COMPARABLES BEFORE DROPPING THE    {{TAG:CR-1455}}
      *                     HIGH/LOW SALE; WITH ONLY 2 IT WAS          {{TAG:CR-1455}}
      *                     DROPPING BOTH AND LEAVING NOTHING TO      {{TAG:CR-1455}}
      *                     AVERAGE.                                   {{TAG:CR-1455}}
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *        CARDMSTR IS READ ONCE, TOP TO BOTTOM, INTO WS-MASTER-
      *        TABLE BELOW AT START-OF-RUN -- SEQUENTIAL ORGANIZATION
      *        IS ALL THIS PROGRAM EVER NEEDS OF IT.
           SELECT SALES-HISTORY-FILE ASSIGN TO "CARDMSTR"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-SALES-HISTORY-FILE.

      *        CARDLIST IS THE BATCH OF LISTINGS TO BE VALUED THIS RUN,
      *        ONE PER RECORD, FED BY THE MARKETPLACE WATCHER.
           SELECT LISTING-FILE        ASSIGN TO "CARDLIST"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-LISTING-FILE.

      *        CARDARES CARRIES ONE ANALYSIS-RESULT RECORD PER LISTING,
      *        SUCCEEDED OR FAILED, FOR DOWNSTREAM CONSUMPTION.
           SELECT RESULT-FILE         ASSIGN TO "CARDARES"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-RESULT-FILE.

      *        CARDARPT IS THE PRINTED SUMMARY (CR-1340); LIKE EVERY
      *        OTHER REPORT FILE IN THIS SYSTEM IT IS LINE SEQUENTIAL.
           SELECT SUMMARY-FILE        ASSIGN TO "CARDARPT"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS   IS FS-SUMMARY-FILE.

       DATA DIVISION.
       FILE SECTION.
      *        SAME CARDMSTR LAYOUT CARDVAL WRITES AND CARDPUR READS --
      *        ONE COPYBOOK, THREE PROGRAMS.
       FD  SALES-HISTORY-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 147 CHARACTERS.
           COPY CARDMSTR.

      *        ONE LISTING PER RECORD -- TITLE, PRICE, AND WHATEVER OF
      *        PLAYER/BRAND/VARIATION/YEAR/GRADE/GRADER THE WATCHER WAS
      *        ABLE TO PARSE OFF THE MARKETPLACE PAGE (SOME OF THESE
      *        MAY ARRIVE BLANK OR ZERO -- 0510/0520 BELOW TREAT A
      *        BLANK/ZERO FILTER FIELD AS "DO NOT FILTER ON THIS").
       FD  LISTING-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 210 CHARACTERS.
           COPY CARDLIST.

      *        ONE RESULT PER LISTING, IN THE SAME ORDER THE LISTINGS
      *        WERE READ; CA-STATUS-SUCCESS/CA-STATUS-FAILED (88-LEVELS
      *        IN CARDRSLT) TELL THE READER WHICH PATH PRODUCED IT.
       FD  RESULT-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 135 CHARACTERS.
           COPY CARDRSLT.

      *        THE ANALYSIS SUMMARY (CR-1340): ONE DETAIL LINE PER
      *        SUCCESSFUL LISTING PLUS A THREE-LINE READ/SUCCESSFUL/
      *        FAILED TOTAL BLOCK AT THE END.
       FD  SUMMARY-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 LINES WITH FOOTING AT 55.
       01  AR-PRINT-LINE                    PIC X(132).

       WORKING-STORAGE SECTION.
      *        ONE FILE-STATUS ITEM PER SELECT, TESTED IN THE
      *        DECLARATIVES BELOW.
       77  FS-SALES-HISTORY-FILE            PIC X(02) VALUE SPACES.
       77  FS-LISTING-FILE                  PIC X(02) VALUE SPACES.
       77  FS-RESULT-FILE                   PIC X(02) VALUE SPACES.
       77  FS-SUMMARY-FILE                  PIC X(02) VALUE SPACES.

      *        CTE-01/02/03/10 ARE LOOP-STEP AND COMPARISON CONSTANTS
      *        USED ACROSS SEVERAL PARAGRAPHS BELOW; CTE-30/40 ARE THE
      *        SLUGIFY RESULT AND SOURCE WIDTHS (SAME AS CARDVAL); THE
      *        TWO MAX- CONSTANTS ARE THE TABLE CEILINGS DISCUSSED AT
      *        WS-MASTER-TABLE/WS-CANDIDATE-TABLE BELOW.
       78  CTE-01                                     VALUE 1.
       78  CTE-02                                     VALUE 2.
       78  CTE-03                                     VALUE 3.
       78  CTE-10                                     VALUE 10.
       78  CTE-30                                     VALUE 30.
       78  CTE-40                                      VALUE 40.
       78  CTE-MAX-MASTER-ROWS                        VALUE 5000.
       78  CTE-MAX-CANDIDATE-ROWS                      VALUE 500.

      *        WS-LISTING-IS-VALID IS RESET TO "Y" AT THE TOP OF EVERY
      *        CALL TO 0300 AND ONLY EVER FLIPPED TO "N" WITHIN THAT
      *        CALL, THE SAME ONE-WAY PATTERN CARDVAL USES IN 0300.
       01  WS-SWITCHES.
           03  WS-MASTER-EOF                PIC X(01) VALUE "N".
               88  SW-MASTER-EOF-Y                     VALUE "Y".
           03  WS-LISTING-EOF               PIC X(01) VALUE "N".
               88  SW-LISTING-EOF-Y                    VALUE "Y".
           03  WS-LISTING-IS-VALID          PIC X(01) VALUE "Y".
               88  SW-LISTING-IS-VALID-Y               VALUE "Y".
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        RUN TOTALS FOR THE ANALYSIS SUMMARY; COMP SINCE A RUN
      *        CAN COVER THOUSANDS OF LISTINGS IN ONE BATCH.
       01  WS-COUNTERS.
           03  WS-LISTINGS-READ             PIC 9(07) COMP VALUE 0.
           03  WS-LISTINGS-SUCCESSFUL        PIC 9(07) COMP VALUE 0.
           03  WS-LISTINGS-FAILED           PIC 9(07) COMP VALUE 0.
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        THE SALES-HISTORY MASTER, HELD ENTIRELY IN MEMORY SO
      *        EVERY LISTING IN THE RUN CAN BE MATCHED AGAINST IT
      *        WITHOUT RE-READING THE MASTER FILE ONCE PER LISTING.
      *        CTE-MAX-MASTER-ROWS IS THE DOCUMENTED CEILING (CR-1155
      *        WIDENED THE *CANDIDATE* TABLE, NOT THIS ONE; A MASTER
      *        LARGER THAN THIS STILL LOADS, BUT ROWS BEYOND THE
      *        CEILING ARE NOT HELD AND CANNOT BE MATCHED).
       01  WS-MASTER-TABLE.
           03  WS-MASTER-COUNT               PIC 9(04) COMP VALUE 0.
      *           ONE ENTRY PER CARDMSTR ROW, FIELDS RETYPED FROM
      *           CM- TO WS-M- SINCE THE SOURCE RECORD ITSELF IS NOT
      *           KEPT ONCE LOADED -- 0110 READS THE NEXT CARDMSTR
      *           ROW RIGHT OVER THE LAST ONE.
           03  WS-MASTER-ENTRY
                       OCCURS 1 TO 5000 TIMES
                       DEPENDING ON WS-MASTER-COUNT
                       INDEXED BY IDX-MSTR.
               05  WS-M-PLAYER-ID             PIC X(30).
               05  WS-M-BRAND-ID              PIC X(30).
               05  WS-M-VARIATION-ID          PIC X(30).
               05  WS-M-SALE-YEAR             PIC 9(04).
               05  WS-M-GRADE                 PIC 9(02)V9.
               05  WS-M-GRADER                PIC X(05).
               05  WS-M-SALE-PRICE            PIC 9(08)V99.
               05  WS-M-SOLD-DATE             PIC 9(08).

      *        CANDIDATES FOUND DURING THE TIER-1/TIER-2 SCAN, BEFORE
      *        THEY ARE SORTED BY SOLD-DATE AND TRIMMED TO THE 10
      *        MOST RECENT (CR-1155).
       01  WS-CANDIDATE-TABLE.
           03  WS-CANDIDATE-COUNT            PIC 9(04) COMP VALUE 0.
      *           PRICE AND DATE ONLY -- NO PLAYER/BRAND/VARIATION,
      *           SINCE EVERY ROW THAT REACHES THIS TABLE HAS ALREADY
      *           PASSED 0510 OR 0520'S IDENTITY TEST AND NEEDS NO
      *           FURTHER ATTRIBUTE COMPARISON.
           03  WS-CANDIDATE-ENTRY
                       OCCURS 1 TO 500 TIMES
                       DEPENDING ON WS-CANDIDATE-COUNT
                       INDEXED BY IDX-CAND.
               05  WS-CAND-PRICE              PIC 9(08)V99.
               05  WS-CAND-DATE                PIC 9(08).

      *        THE (AT MOST 10) COMPARABLE PRICES ACTUALLY USED FOR
      *        THE SANITY AVERAGE, MOST RECENT SOLD-DATE FIRST.
       01  WS-SELECTED-TABLE.
           03  WS-SELECTED-COUNT             PIC 9(02) COMP VALUE 0.
      *           FIXED AT 10 OCCURRENCES (NOT OCCURS ... DEPENDING
      *           ON) SINCE 0600 NEVER COPIES MORE THAN 10 CANDIDATES
      *           IN, REGARDLESS OF HOW MANY ARE FOUND.
           03  WS-SELECTED-ENTRY OCCURS 10 TIMES INDEXED BY IDX-SEL.
               05  WS-SEL-PRICE               PIC 9(08)V99.

      *        SHARED SWAP AREA FOR BOTH BUBBLE SORTS BELOW (0610'S
      *        CANDIDATE SORT AND 0722'S SELECTED-TABLE SORT) -- ONLY
      *        ONE SORT IS EVER IN PROGRESS AT A TIME, SO ONE AREA
      *        SERVES BOTH.
       01  WS-WORK-SWAP-AREA.
           03  WS-SWAP-PRICE                 PIC 9(08)V99.
           03  WS-SWAP-DATE                   PIC 9(08).
           03  WS-SWAP-DONE                   PIC X(01).
               88  SW-SWAP-DONE-Y                       VALUE "Y".

      *        SLUGIFY WORK AREA -- SAME ALGORITHM AS CARDVAL.  HELD
      *        LOCALLY RATHER THAN SHARED BECAUSE THIS SHOP DOES NOT
      *        CALL SUBPROGRAMS FOR SMALL UTILITY LOGIC LIKE THIS.
       01  WS-SLUGIFY-WORK-AREA.
           03  WS-SLUG-SOURCE                PIC X(40).
           03  WS-SLUG-RESULT                PIC X(30).
           03  WS-SLUG-SCAN-PTR              PIC 9(02) COMP.
           03  WS-SLUG-RESULT-LEN            PIC 9(02) COMP.
           03  WS-SLUG-CURRENT-CHAR          PIC X(01).
           03  WS-SLUG-LAST-OUT-WAS-HYPHEN   PIC X(01) VALUE "N".
               88  SW-LAST-OUT-WAS-HYPHEN             VALUE "Y".
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        HOLDS THE CURRENT LISTING'S SLUGGED PLAYER/BRAND/
      *        VARIATION, SET ONCE BY 0400 AND READ REPEATEDLY BY
      *        0510/0520 DURING THE MASTER-TABLE SCAN.
       01  WS-NORMALIZED-IDS.
           03  WS-NID-PLAYER-ID              PIC X(30).
           03  WS-NID-BRAND-ID               PIC X(30).
           03  WS-NID-VARIATION-ID           PIC X(30).
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        THE CURRENT LISTING'S VALUATION, BUILT UP ACROSS 0500,
      *        0700 AND 0800 AND THEN WRITTEN OUT BY 0900.  SIGNED
      *        LEADING SEPARATE ON PROFIT-LOSS SINCE A LOSS (NEGATIVE)
      *        IS AN EXPECTED, NOT AN EXCEPTIONAL, OUTCOME AND THE
      *        PRINTED REPORT NEEDS A VISIBLE SIGN.
       01  WS-VALUATION-RESULT.
           03  WS-VAL-ESTIMATED-VALUE        PIC 9(08)V99.
           03  WS-VAL-PROFIT-LOSS            PIC S9(08)V99 SIGN IS
                                             LEADING SEPARATE.
           03  WS-VAL-MATCH-TIER             PIC X(06).
           03  WS-VAL-SALES-COUNT            PIC 9(03).
           03  WS-VAL-VERDICT                 PIC X(20).
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        ACCUMULATORS FOR THE SANITY AVERAGE.  SUM IS CARRIED
      *        WITH ONE EXTRA INTEGER DIGIT OVER A SINGLE SALE PRICE
      *        SO TEN COMPARABLES CANNOT OVERFLOW IT.
       01  WS-SANITY-AVERAGE-WORK.
           03  WS-SAW-SUM                     PIC 9(09)V99.
           03  WS-SAW-SUM-PARTS REDEFINES WS-SAW-SUM.
               05  WS-SAW-SUM-WHOLE           PIC 9(09).
               05  WS-SAW-SUM-CENTS           PIC 9(02).
           03  WS-SAW-DIVISOR                PIC 9(02) COMP.
           03  FILLER                         PIC X(01) VALUE SPACE.

      *        HEADING WRITTEN ONCE AT START-OF-RUN; DETAIL-LINE
      *        REUSED ONCE PER SUCCESSFUL LISTING BY 0900; TOTAL-LINE
      *        REUSED THREE TIMES BY 1200.  WD-LISTING-PRICE/
      *        WD-ESTIMATED-VALUE ARE EDITED WITH FLOATING DOLLAR
      *        SIGNS SINCE EITHER CAN RUN INTO SIX FIGURES ON A
      *        GRADED ROOKIE CARD.
       01  WS-REPORT-LINES.
           03  WS-HEADING-LINE.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  FILLER                    PIC X(40) VALUE
                   "ARBITRAGE ANALYSIS SUMMARY - CARDANL".
               05  FILLER                    PIC X(88) VALUE SPACES.
           03  WS-DETAIL-LINE.
               05  FILLER                    PIC X(02) VALUE SPACES.
               05  WD-TITLE                  PIC X(30).
               05  FILLER                    PIC X(02) VALUE SPACES.
               05  WD-LISTING-PRICE          PIC $$$,$$9.99.
               05  FILLER                    PIC X(02) VALUE SPACES.
               05  WD-ESTIMATED-VALUE        PIC $$,$$$,$$9.99.
               05  FILLER                    PIC X(02) VALUE SPACES.
               05  WD-VERDICT                PIC X(18).
               05  FILLER                    PIC X(53) VALUE SPACES.
           03  WS-TOTAL-LINE.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  WT-CAPTION                PIC X(25) VALUE SPACES.
               05  WT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
               05  FILLER                    PIC X(93) VALUE SPACES.

       PROCEDURE DIVISION.
      *        ONE DECLARATIVES SECTION COVERS ALL THREE SEQUENTIAL
      *        FILES -- MASTER, LISTING AND RESULT -- SINCE A STATUS
      *        ERROR ON ANY OF THE THREE MEANS THIS LISTING BATCH
      *        CANNOT BE TRUSTED; THE SUMMARY-FILE PRINT FILE IS NOT
      *        COVERED HERE BECAUSE A PRINT-FILE ERROR DOES NOT
      *        INVALIDATE THE RESULT RECORDS ALREADY WRITTEN.
       DECLARATIVES.
       ANALYSIS-FILE-HANDLER SECTION.
           USE AFTER ERROR PROCEDURE ON SALES-HISTORY-FILE
                                         LISTING-FILE
                                         RESULT-FILE.
      *        ALL THREE STATUS BYTES ARE DISPLAYED TOGETHER, NOT JUST
      *        THE ONE THAT TRIPPED -- WHOEVER IS PAGED TO LOOK AT THE
      *        CONSOLE OUTPUT NEEDS TO SEE ALL THREE AT ONCE TO TELL
      *        WHICH FILE ACTUALLY FAILED.
       9000-ANALYSIS-STATUS-CHECK.
           DISPLAY "+-------------------------------------------+"
           DISPLAY "| CARDANL FILE STATUS ERROR.                 |"
           DISPLAY "| MASTER : [" FS-SALES-HISTORY-FILE "]."
           DISPLAY "| LISTING: [" FS-LISTING-FILE "]."
           DISPLAY "| RESULT : [" FS-RESULT-FILE "]."
           DISPLAY "+-------------------------------------------+"
      *        NO RECOVERY ATTEMPTED -- A STATUS ERROR ON ANY OF
      *        THESE THREE FILES MEANS THE REST OF THE RUN CANNOT BE
      *        TRUSTED, SO THE PROGRAM STOPS RATHER THAN CONTINUING
      *        ON POSSIBLY-CORRUPT DATA.
           STOP RUN.
       END DECLARATIVES.

      *        MAIN LINE.  THE ENTIRE MASTER IS LOADED INTO MEMORY
      *        BEFORE THE FIRST LISTING IS READ (0100 BELOW), SO EVERY
      *        LISTING'S TIER-1/TIER-2 SCAN RUNS AGAINST A COMPLETE,
      *        STABLE TABLE RATHER THAN A PARTIALLY-LOADED ONE.
       0000-MAIN-PARAGRAPH.
           PERFORM 0100-BEGIN-START-PROGRAM
              THRU 0100-END-START-PROGRAM

      *        ONE PASS THROUGH THE LISTING FILE, ONE RESULT RECORD
      *        OUT PER LISTING, SUCCEEDED OR FAILED.
           PERFORM 1000-BEGIN-PROCESS-LISTINGS
              THRU 1000-END-PROCESS-LISTINGS
             UNTIL SW-LISTING-EOF-Y

           PERFORM 1200-BEGIN-FINISH-PROGRAM
              THRU 1200-END-FINISH-PROGRAM

           STOP RUN.

      *        OPENS ALL FOUR FILES, LOADS THE MASTER TABLE, CLOSES
      *        THE MASTER FILE (IT IS NEVER READ AGAIN -- THE TABLE IS
      *        THE ONLY THING 0500 BELOW EVER CONSULTS), AND PRIMES
      *        THE READ-AHEAD FOR THE LISTING LOOP IN 0000 ABOVE.
       0100-BEGIN-START-PROGRAM.
      *        ALL FOUR FILES OPEN TOGETHER AT THE TOP OF THE RUN,
      *        EVEN THOUGH SALES-HISTORY-FILE IS CLOSED AGAIN A FEW
      *        LINES DOWN -- THE DECLARATIVES ABOVE COVER ALL THREE
      *        SEQUENTIAL INPUT/OUTPUT FILES FROM THE FIRST OPEN.
           OPEN INPUT  SALES-HISTORY-FILE
           OPEN INPUT  LISTING-FILE
           OPEN OUTPUT RESULT-FILE
           OPEN OUTPUT SUMMARY-FILE

      *        HEADING LINE USES C01 (TOP-OF-FORM) RATHER THAN A LINE
      *        COUNT, SO IT ALWAYS STARTS A FRESH PAGE REGARDLESS OF
      *        WHATEVER THE CARRIAGE WAS LEFT AT BY A PRIOR RUN'S
      *        PRINT FILE.
           WRITE AR-PRINT-LINE FROM WS-HEADING-LINE
              AFTER ADVANCING C01

           PERFORM 0110-BEGIN-LOAD-MASTER-TABLE
              THRU 0110-END-LOAD-MASTER-TABLE
             UNTIL SW-MASTER-EOF-Y

      *              CLOSED THE MOMENT THE TABLE IS LOADED -- THE REST
      *              OF THIS PROGRAM MATCHES LISTINGS AGAINST
      *              WS-MASTER-TABLE IN MEMORY AND NEVER REREADS THE
      *              SALES-HISTORY FILE ITSELF.
           CLOSE SALES-HISTORY-FILE

      *              PRIMES THE READ-AHEAD LOOP 1000 BELOW DRIVES --
      *              THE FIRST LISTING IS ALREADY IN CL-LISTING-REC
      *              BY THE TIME THE MAIN PARAGRAPH'S PERFORM BEGINS.
           MOVE SPACE TO WS-LISTING-EOF
           READ LISTING-FILE
              AT END
                 SET SW-LISTING-EOF-Y TO TRUE
           END-READ.
       0100-END-START-PROGRAM.
           EXIT.

      *        READS ONE MASTER RECORD AND, IF ROOM REMAINS IN
      *        WS-MASTER-TABLE (CTE-MAX-MASTER-ROWS), APPENDS IT.  A
      *        MASTER LARGER THAN THE CEILING STILL LOADS WITHOUT
      *        ABENDING -- THE EXCESS ROWS ARE SIMPLY NOT HELD AND
      *        CANNOT BE MATCHED AGAINST, RATHER THAN THE RUN FAILING
      *        OUTRIGHT.
       0110-BEGIN-LOAD-MASTER-TABLE.
           READ SALES-HISTORY-FILE
      *                 NORMAL END OF THE MASTER FILE -- NOT AN ERROR,
      *                 JUST THE SIGNAL TO STOP 0100'S LOADING LOOP.
              AT END
                 SET SW-MASTER-EOF-Y TO TRUE
              NOT AT END
                 IF WS-MASTER-COUNT IS LESS THAN CTE-MAX-MASTER-ROWS
                    ADD CTE-01 TO WS-MASTER-COUNT
      *                    IDENTITY FIELDS -- ALREADY SLUGGED BY
      *                    CARDVAL WHEN THE MASTER ROW WAS FIRST
      *                    WRITTEN, SO NO SLUGIFY CALL IS NEEDED HERE.
                    MOVE CM-PLAYER-ID    TO WS-M-PLAYER-ID
                                            (WS-MASTER-COUNT)
                    MOVE CM-BRAND-ID     TO WS-M-BRAND-ID
                                            (WS-MASTER-COUNT)
                    MOVE CM-VARIATION-ID TO WS-M-VARIATION-ID
                                            (WS-MASTER-COUNT)
      *                    CARD-YEAR FOR THE TIER-2 FALLBACK FILTER
      *                    (SEE 0520 BELOW).
                    MOVE CM-SALE-YEAR    TO WS-M-SALE-YEAR
                                            (WS-MASTER-COUNT)
      *                    GRADE/GRADER FOR THE TIER-1 OPTIONAL TEST
      *                    (CR-1033).
                    MOVE CM-GRADE        TO WS-M-GRADE
                                            (WS-MASTER-COUNT)
                    MOVE CM-GRADER       TO WS-M-GRADER
                                            (WS-MASTER-COUNT)
      *                    PRICE AND DATE -- THE TWO FIELDS 0530
      *                    ACTUALLY COPIES INTO WS-CANDIDATE-TABLE ONCE
      *                    A ROW MATCHES.
                    MOVE CM-SALE-PRICE   TO WS-M-SALE-PRICE
                                            (WS-MASTER-COUNT)
                    MOVE CM-SOLD-DATE    TO WS-M-SOLD-DATE
                                            (WS-MASTER-COUNT)
                 END-IF
           END-READ.
       0110-END-LOAD-MASTER-TABLE.
           EXIT.

       0200-BEGIN-SLUGIFY-TEXT.
      *        THE SAME ID-NORMALIZING ALGORITHM CARDVAL USES WHEN IT
      *        FIRST BUILDS THE SALES-HISTORY MASTER -- SEE CARDVAL 0200
      *        FOR THE FULL EXPLANATION; THE ALGORITHM HERE IS IDENTICAL,
      *        RIGHT DOWN TO THE PARAGRAPH NUMBERS, SINCE THIS SHOP HAS
      *        NO COPY OR CALL CONVENTION FOR SHARING LOGIC BETWEEN
      *        PROGRAMS.
           INSPECT WS-SLUG-SOURCE CONVERTING
                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                TO "abcdefghijklmnopqrstuvwxyz"
           MOVE SPACES                          TO WS-SLUG-RESULT
           MOVE 0                               TO WS-SLUG-RESULT-LEN
           SET SW-LAST-OUT-WAS-HYPHEN           TO FALSE

           PERFORM 0210-BEGIN-SLUGIFY-ONE-CHARACTER
              THRU 0210-END-SLUGIFY-ONE-CHARACTER
           VARYING WS-SLUG-SCAN-PTR FROM CTE-01 BY CTE-01
             UNTIL WS-SLUG-SCAN-PTR IS GREATER THAN CTE-40

           PERFORM 0220-BEGIN-STRIP-TRAILING-HYPHEN
              THRU 0220-END-STRIP-TRAILING-HYPHEN.
       0200-END-SLUGIFY-TEXT.
           EXIT.

      *        SPACE COLLAPSES TO AT MOST ONE HYPHEN (CR-1077);
      *        A-Z/0-9 PASS THROUGH UP TO THE 30-CHARACTER CEILING;
      *        ANYTHING ELSE IS DROPPED -- SEE CARDVAL 0210 FOR THE
      *        FULL PER-BRANCH EXPLANATION.
       0210-BEGIN-SLUGIFY-ONE-CHARACTER.
           MOVE WS-SLUG-SOURCE (WS-SLUG-SCAN-PTR:1)
             TO WS-SLUG-CURRENT-CHAR

           EVALUATE TRUE
      *              A SPACE BECOMES A HYPHEN, BUT ONLY IF THE LAST
      *              CHARACTER OUTPUT WAS NOT ITSELF A HYPHEN AND SOME
      *              OUTPUT HAS ALREADY BEEN PRODUCED -- THIS IS WHAT
      *              COLLAPSES "  " (TWO SPACES) TO A SINGLE "-" AND
      *              KEEPS A LEADING SPACE FROM PRODUCING A LEADING
      *              HYPHEN.
              WHEN WS-SLUG-CURRENT-CHAR IS EQUAL TO SPACE
                 IF NOT SW-LAST-OUT-WAS-HYPHEN
                 AND WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
                    ADD CTE-01 TO WS-SLUG-RESULT-LEN
                    MOVE "-" TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
                    SET SW-LAST-OUT-WAS-HYPHEN TO TRUE
                 END-IF
      *              LOWERCASE LETTER OR DIGIT (UPPERCASE WAS ALREADY
      *              FOLDED DOWN BY 0200'S INSPECT) -- PASSES THROUGH
      *              AS LONG AS THE 30-CHARACTER RESULT HAS ROOM LEFT.
              WHEN (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
                       TO "a"
                    AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
                       TO "z")
               OR  (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
                       TO "0"
                    AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
                       TO "9")
                 IF WS-SLUG-RESULT-LEN IS LESS THAN CTE-30
                    ADD CTE-01 TO WS-SLUG-RESULT-LEN
                    MOVE WS-SLUG-CURRENT-CHAR
                      TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
                    SET SW-LAST-OUT-WAS-HYPHEN TO FALSE
                 END-IF
      *              PUNCTUATION, APOSTROPHES, ACCENTED LETTERS AND
      *              ANYTHING ELSE NOT COVERED ABOVE -- SILENTLY
      *              DROPPED RATHER THAN SUBSTITUTED, SO "O'NEILL"
      *              SLUGS TO "oneill" NOT "o-neill".
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.
       0210-END-SLUGIFY-ONE-CHARACTER.
           EXIT.

      *        STRIPS A SINGLE TRAILING AND THEN A SINGLE LEADING
      *        HYPHEN, IF EITHER IS PRESENT -- SAME TWO-STAGE CLEAN-UP
      *        AS CARDVAL 0220, ROUTING THE LEADING-HYPHEN SHIFT
      *        THROUGH WS-SLUG-SOURCE SINCE REFERENCE MODIFICATION
      *        DOES NOT GUARANTEE CORRECT RESULTS ON OVERLAPPING
      *        SOURCE/TARGET SUBSTRINGS.
       0220-BEGIN-STRIP-TRAILING-HYPHEN.
      *        TRAILING HYPHEN -- LEFT BEHIND WHEN THE SOURCE TEXT
      *        ENDED IN A SPACE (E.G. A TITLE WITH TRAILING BLANKS
      *        BEFORE THE FIXED-WIDTH FIELD'S PAD).  DROPPING THE
      *        COUNT BY ONE IS ENOUGH -- THE BYTE ITSELF IS NEVER READ
      *        PAST WS-SLUG-RESULT-LEN AGAIN.
           IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
              IF WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1) IS EQUAL TO "-"
                 SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
              END-IF
           END-IF

      *        LEADING HYPHEN -- CAN ONLY HAPPEN IF THE SOURCE TEXT
      *        BEGAN WITH A SPACE.  UNLIKE THE TRAILING CASE, THIS
      *        REQUIRES AN ACTUAL LEFT SHIFT OF THE REMAINING BYTES,
      *        SO THE RESULT IS COPIED OUT TO WS-SLUG-SOURCE FIRST AND
      *        SHIFTED BACK IN FROM THERE (SEE THE BANNER ABOVE).
           IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
              IF WS-SLUG-RESULT (1:1) IS EQUAL TO "-"
                 MOVE WS-SLUG-RESULT         TO WS-SLUG-SOURCE
                 MOVE SPACES                 TO WS-SLUG-RESULT
                 MOVE WS-SLUG-SOURCE (2:29)  TO WS-SLUG-RESULT
                 SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
              END-IF
           END-IF.
       0220-END-STRIP-TRAILING-HYPHEN.
           EXIT.

      *        A LISTING NEEDS ONLY A NON-BLANK TITLE AND A STRICTLY
      *        POSITIVE ASKING PRICE TO BE WORTH VALUING -- PLAYER/
      *        BRAND/VARIATION/YEAR/GRADE/GRADER ARE ALL OPTIONAL
      *        FILTER FIELDS, HANDLED AS "UNKNOWN" RATHER THAN
      *        REJECTED WHEN BLANK OR ZERO (SEE 0510/0520 BELOW).
       0300-BEGIN-VALIDATE-LISTING.
      *        STARTS TRUE AND ONLY EVER MOVES TO "N" BELOW -- NEITHER
      *        TEST CAN SET IT BACK TO "Y" ONCE TRIPPED, SO A LISTING
      *        FAILING ON TITLE STILL FAILS EVEN IF ITS PRICE IS FINE.
           SET SW-LISTING-IS-VALID-Y TO TRUE

      *        BLANK TITLE -- THE WATCHER OCCASIONALLY FORWARDS A
      *        LISTING WHOSE PAGE FAILED TO PARSE ANY TITLE TEXT AT
      *        ALL; THERE IS NOTHING TO PRINT ON THE SUMMARY FOR IT.
           IF CL-LISTING-TITLE IS EQUAL TO SPACES
              MOVE "N" TO WS-LISTING-IS-VALID
           END-IF

      *        ZERO OR NEGATIVE ASKING PRICE -- CANNOT COMPUTE A
      *        PROFIT-LOSS FIGURE AGAINST IT, SO THE LISTING IS
      *        REJECTED RATHER THAN VALUED AGAINST A MEANINGLESS BASE.
           IF CL-LISTING-PRICE IS NOT GREATER THAN ZERO
              MOVE "N" TO WS-LISTING-IS-VALID
           END-IF.
       0300-END-VALIDATE-LISTING.
           EXIT.

      *        RUNS THE SAME SLUGIFY ALGORITHM AS CARDVAL (SEE 0200
      *        BELOW) THREE TIMES OVER -- PLAYER, BRAND, VARIATION --
      *        SO THE LISTING CAN BE COMPARED AGAINST WS-MASTER-TABLE
      *        ON THE SAME NORMALIZED IDS THE MASTER WAS BUILT WITH.
       0400-BEGIN-NORMALIZE-IDS.
           MOVE CL-PLAYER-NAME   TO WS-SLUG-SOURCE
      *        WS-SLUG-SOURCE/WS-SLUG-RESULT ARE SHARED WORK FIELDS --
      *        EACH OF THE THREE CALLS BELOW MUST FULLY FINISH (MOVE
      *        ITS RESULT OUT TO ITS OWN WS-NID- FIELD) BEFORE THE NEXT
      *        ONE LOADS A NEW SOURCE, OR THE PRIOR RESULT WOULD BE
      *        OVERWRITTEN BEFORE IT WAS CAPTURED.
           PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
           MOVE WS-SLUG-RESULT   TO WS-NID-PLAYER-ID

           MOVE CL-BRAND-NAME    TO WS-SLUG-SOURCE
           PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
           MOVE WS-SLUG-RESULT   TO WS-NID-BRAND-ID

      *        SAME "base" SUBSTITUTION CARDVAL'S 0400 USES -- A
      *        LISTING WITH NO NAMED VARIATION MUST STILL COMPARE
      *        EQUAL TO A BASE-CARD MASTER ROW, NOT TO A BLANK ONE.
           MOVE CL-VARIATION     TO WS-SLUG-SOURCE
           PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
           IF WS-SLUG-RESULT IS EQUAL TO SPACES
              MOVE "base"        TO WS-NID-VARIATION-ID
           ELSE
              MOVE WS-SLUG-RESULT TO WS-NID-VARIATION-ID
           END-IF.
       0400-END-NORMALIZE-IDS.
           EXIT.

      *        THE TWO-TIER COMPARABLE SEARCH.  TRIES THE STRICT
      *        TIER-1 SCAN FIRST OVER THE WHOLE MASTER TABLE; ONLY IF
      *        THAT FINDS NOTHING DOES IT FALL BACK TO THE LOOSER
      *        TIER-2 SCAN (CR-1024) -- A LISTING NEVER GETS BOTH
      *        TIERS' RESULTS MIXED TOGETHER, SINCE WS-CANDIDATE-COUNT
      *        IS RESET TO ZERO ABOVE BEFORE EITHER SCAN RUNS.
       0500-BEGIN-MATCH-COMPARABLES.
      *        "NONE  " IS THE MATCH-TIER DEFAULT -- OVERWRITTEN BELOW
      *        THE MOMENT EITHER SCAN FINDS SO MUCH AS ONE CANDIDATE,
      *        AND LEFT STANDING ONLY WHEN BOTH SCANS COME UP EMPTY.
           MOVE 0 TO WS-CANDIDATE-COUNT
           MOVE "NONE  " TO WS-VAL-MATCH-TIER

      *        WALKS THE ENTIRE IN-MEMORY MASTER TABLE ONCE, TOP TO
      *        BOTTOM, REGARDLESS OF HOW MANY CANDIDATES IT FINDS
      *        ALONG THE WAY -- THERE IS NO EARLY EXIT ONCE A MATCH
      *        TURNS UP, SINCE 0600 BELOW NEEDS EVERY CANDIDATE TO
      *        PICK THE 10 MOST RECENT FROM.
           PERFORM 0510-BEGIN-SCAN-TIER-1-MATCH
              THRU 0510-END-SCAN-TIER-1-MATCH
           VARYING IDX-MSTR FROM CTE-01 BY CTE-01
             UNTIL IDX-MSTR IS GREATER THAN WS-MASTER-COUNT

           IF WS-CANDIDATE-COUNT IS GREATER THAN ZERO
              MOVE "EXACT " TO WS-VAL-MATCH-TIER
           ELSE
      *           TIER 2 (FUZZY) -- ONLY TRIED WHEN TIER 1 FOUND
      *           NOTHING.  "APPROXIMATE" PLAYER SIMILARITY IS TAKEN
      *           DETERMINISTICALLY AS AN EXACT MATCH ON THE
      *           NORMALIZED PLAYER-ID, IGNORING VARIATION, GRADE AND
      *           GRADER (CR-1024).  THIS IS THE DOCUMENTED STAND-IN
      *           FOR THE SOURCE SYSTEM'S TRIGRAM SIMILARITY SEARCH.
              PERFORM 0520-BEGIN-SCAN-TIER-2-MATCH
                 THRU 0520-END-SCAN-TIER-2-MATCH
              VARYING IDX-MSTR FROM CTE-01 BY CTE-01
                UNTIL IDX-MSTR IS GREATER THAN WS-MASTER-COUNT

              IF WS-CANDIDATE-COUNT IS GREATER THAN ZERO
                 MOVE "FUZZY " TO WS-VAL-MATCH-TIER
              END-IF
           END-IF

      *        0600 RUNS REGARDLESS OF WHICH TIER (OR NEITHER) FOUND
      *        ANYTHING -- IT SIMPLY TRIMS WS-CANDIDATE-COUNT DOWN TO
      *        AT MOST 10 AND IS A NO-OP WHEN THE COUNT IS ALREADY
      *        ZERO.
           PERFORM 0600-BEGIN-SELECT-MOST-RECENT
              THRU 0600-END-SELECT-MOST-RECENT.
       0500-END-MATCH-COMPARABLES.
           EXIT.

      *        EXACT MATCH ON PLAYER/BRAND/VARIATION (ALL THREE,
      *        ALWAYS), PLUS GRADE AND GRADER ONLY WHEN THE LISTING
      *        ACTUALLY SUPPLIED THEM (CR-1033) -- A LISTING THAT
      *        DID NOT NAME A GRADER IS NOT PENALIZED FOR IT, IT JUST
      *        MATCHES REGARDLESS OF THE MASTER ROW'S GRADER.
       0510-BEGIN-SCAN-TIER-1-MATCH.
      *        PLAYER/BRAND/VARIATION MUST ALL AGREE ON THE NORMALIZED
      *        ID -- NO PARTIAL CREDIT.
           IF WS-M-PLAYER-ID (IDX-MSTR)    IS EQUAL TO WS-NID-PLAYER-ID
           AND WS-M-BRAND-ID (IDX-MSTR)    IS EQUAL TO WS-NID-BRAND-ID
           AND WS-M-VARIATION-ID (IDX-MSTR) IS EQUAL TO
                                             WS-NID-VARIATION-ID
      *        GRADE TEST IS SKIPPED (TRUE REGARDLESS OF THE MASTER
      *        ROW) WHEN THE LISTING CARRIED NO GRADE AT ALL.
           AND (CL-GRADE IS NOT GREATER THAN ZERO
                OR WS-M-GRADE (IDX-MSTR) IS EQUAL TO CL-GRADE)
      *        SAME BLANK-MEANS-SKIP TREATMENT FOR GRADER (CR-1033).
           AND (CL-GRADER IS EQUAL TO SPACES
                OR WS-M-GRADER (IDX-MSTR) IS EQUAL TO CL-GRADER)
      *        ALL FOUR TESTS MUST HOLD AT ONCE -- IF EVEN ONE FAILS
      *        THIS MASTER ROW IS NOT A TIER-1 COMPARABLE AND 0530 IS
      *        NOT CALLED FOR IT.
              PERFORM 0530-BEGIN-ADD-CANDIDATE
                 THRU 0530-END-ADD-CANDIDATE
           END-IF.
       0510-END-SCAN-TIER-1-MATCH.
           EXIT.

      *        LOOSER MATCH -- PLAYER AND BRAND ONLY (NO VARIATION,
      *        GRADE OR GRADER TEST), OPTIONALLY NARROWED BY CARD YEAR
      *        WHEN THE LISTING SUPPLIED ONE.  ONLY REACHED WHEN 0510
      *        FOUND ZERO CANDIDATES.
       0520-BEGIN-SCAN-TIER-2-MATCH.
      *        PLAYER AND BRAND STILL MUST MATCH EXACTLY -- ONLY
      *        VARIATION/GRADE/GRADER ARE DROPPED FROM THE TEST
      *        RELATIVE TO 0510 ABOVE.
           IF WS-M-PLAYER-ID (IDX-MSTR) IS EQUAL TO WS-NID-PLAYER-ID
           AND WS-M-BRAND-ID (IDX-MSTR) IS EQUAL TO WS-NID-BRAND-ID
      *        CARD-YEAR NARROWS THE FUZZY MATCH WHEN THE LISTING GAVE
      *        ONE, BUT IS NOT REQUIRED -- A WATCHER-PARSED LISTING
      *        FREQUENTLY HAS NO YEAR AT ALL.
           AND (CL-CARD-YEAR IS NOT GREATER THAN ZERO
                OR WS-M-SALE-YEAR (IDX-MSTR) IS EQUAL TO CL-CARD-YEAR)
              PERFORM 0530-BEGIN-ADD-CANDIDATE
                 THRU 0530-END-ADD-CANDIDATE
           END-IF.
       0520-END-SCAN-TIER-2-MATCH.
           EXIT.

      *        APPENDS ONE MATCHING MASTER ROW'S PRICE/DATE TO
      *        WS-CANDIDATE-TABLE, SUBJECT TO THE CTE-MAX-CANDIDATE-
      *        ROWS CEILING (CR-1155) -- CALLED FROM BOTH 0510 AND
      *        0520, NEVER BOTH IN THE SAME 0500 CALL.
       0530-BEGIN-ADD-CANDIDATE.
      *        A MATCHING ROW BEYOND THE CEILING IS SIMPLY NOT ADDED --
      *        NO ERROR, NO TRUNCATION FLAG -- SINCE THE ONLY USE
      *        WS-CANDIDATE-TABLE HAS IS FEEDING THE 10-MOST-RECENT
      *        TRIM IN 0600, AND 500 ROWS IS FAR MORE THAN THAT TRIM
      *        WILL EVER NEED.
           IF WS-CANDIDATE-COUNT IS LESS THAN CTE-MAX-CANDIDATE-ROWS
              ADD CTE-01 TO WS-CANDIDATE-COUNT
              MOVE WS-M-SALE-PRICE (IDX-MSTR)
                TO WS-CAND-PRICE (WS-CANDIDATE-COUNT)
              MOVE WS-M-SOLD-DATE (IDX-MSTR)
                TO WS-CAND-DATE (WS-CANDIDATE-COUNT)
           END-IF.
       0530-END-ADD-CANDIDATE.
           EXIT.

       0600-BEGIN-SELECT-MOST-RECENT.
      *        BUBBLE-SORTS THE CANDIDATES DESCENDING BY SOLD-DATE,
      *        THEN COPIES AT MOST THE FIRST 10 INTO WS-SELECTED-
      *        TABLE.  THE CANDIDATE LIST IS BOUNDED (CTE-MAX-
      *        CANDIDATE-ROWS), SO THE SORT COST IS BOUNDED TOO.  THE
      *        SORT VERB ITSELF IS NOT USED HERE -- THAT FACILITY IS
      *        RESERVED FOR CARDRPT'S WHOLE-MASTER-FILE SORTS, WHICH
      *        DEAL WITH FAR MORE ROWS THAN THE AT-MOST-500-ENTRY
      *        IN-MEMORY CANDIDATE TABLE EVER WILL.
           MOVE 0 TO WS-SELECTED-COUNT

           IF WS-CANDIDATE-COUNT IS GREATER THAN ZERO
      *              SORT FIRST, THEN WALK THE NOW-DESCENDING-BY-DATE
      *              TABLE COPYING UNTIL EITHER THE TABLE RUNS OUT OR
      *              10 HAVE BEEN TAKEN, WHICHEVER COMES FIRST.
              PERFORM 0610-BEGIN-BUBBLE-SORT-CANDIDATES
                 THRU 0610-END-BUBBLE-SORT-CANDIDATES

              PERFORM 0620-BEGIN-COPY-ONE-SELECTED
                 THRU 0620-END-COPY-ONE-SELECTED
              VARYING IDX-CAND FROM CTE-01 BY CTE-01
                UNTIL IDX-CAND IS GREATER THAN WS-CANDIDATE-COUNT
                   OR WS-SELECTED-COUNT IS EQUAL TO CTE-10
           END-IF

      *        WS-VAL-SALES-COUNT IS WHAT 0800 AND 0900 BELOW READ TO
      *        TELL HOW MANY COMPARABLES BACKED THE ESTIMATE.
           MOVE WS-SELECTED-COUNT TO WS-VAL-SALES-COUNT.
       0600-END-SELECT-MOST-RECENT.
           EXIT.

      *        REPEATS 0615'S PASS UNTIL A WHOLE PASS MAKES NO SWAP.
       0610-BEGIN-BUBBLE-SORT-CANDIDATES.
           MOVE "N" TO WS-SWAP-DONE
           PERFORM 0615-BEGIN-BUBBLE-SORT-PASS
              THRU 0615-END-BUBBLE-SORT-PASS
             UNTIL SW-SWAP-DONE-Y.
       0610-END-BUBBLE-SORT-CANDIDATES.
           EXIT.

      *        ONE PASS OVER ADJACENT PAIRS.  SW-SWAP-DONE-Y IS SET
      *        TRUE BEFORE THE PASS AND FLIPPED BACK TO FALSE BY 0617
      *        THE MOMENT ANY SWAP HAPPENS -- IF NONE DO, THE TABLE IS
      *        ALREADY SORTED AND 0610 STOPS LOOPING.
       0615-BEGIN-BUBBLE-SORT-PASS.
           SET SW-SWAP-DONE-Y TO TRUE
           PERFORM 0617-BEGIN-BUBBLE-SORT-COMPARE
              THRU 0617-END-BUBBLE-SORT-COMPARE
           VARYING IDX-CAND FROM CTE-01 BY CTE-01
             UNTIL IDX-CAND IS EQUAL TO WS-CANDIDATE-COUNT.
       0615-END-BUBBLE-SORT-PASS.
           EXIT.

      *        SWAPS ONE ADJACENT PAIR WHEN OUT OF DESCENDING SOLD-
      *        DATE ORDER (NEWEST FIRST) -- BOTH THE PRICE AND DATE
      *        MUST MOVE TOGETHER SO THE TWO STAY PAIRED.
       0617-BEGIN-BUBBLE-SORT-COMPARE.
      *        "LESS THAN" DRIVES THE SWAP BECAUSE THE TABLE IS SORTED
      *        DESCENDING -- AN EARLIER ENTRY WITH AN OLDER SOLD-DATE
      *        THAN THE ONE BEHIND IT IS OUT OF ORDER AND MUST MOVE
      *        DOWN.
           IF WS-CAND-DATE (IDX-CAND) IS LESS THAN
              WS-CAND-DATE (IDX-CAND + 1)
              MOVE WS-CAND-PRICE (IDX-CAND)     TO WS-SWAP-PRICE
              MOVE WS-CAND-DATE (IDX-CAND)      TO WS-SWAP-DATE
              MOVE WS-CAND-PRICE (IDX-CAND + 1) TO
                                              WS-CAND-PRICE (IDX-CAND)
              MOVE WS-CAND-DATE (IDX-CAND + 1)  TO
                                              WS-CAND-DATE (IDX-CAND)
              MOVE WS-SWAP-PRICE TO WS-CAND-PRICE (IDX-CAND + 1)
              MOVE WS-SWAP-DATE  TO WS-CAND-DATE (IDX-CAND + 1)
      *        FLIPS THE SWITCH BACK SO 0615'S CALLER (0610) KNOWS
      *        ANOTHER FULL PASS IS NEEDED.
              MOVE "N" TO WS-SWAP-DONE
           END-IF.
       0617-END-BUBBLE-SORT-COMPARE.
           EXIT.

      *        COPIES ONE CANDIDATE'S PRICE (ONLY THE PRICE -- THE
      *        SANITY AVERAGE HAS NO FURTHER USE FOR SOLD-DATE ONCE
      *        THE TABLE IS TRIMMED TO ITS TOP 10) INTO WS-SELECTED-
      *        TABLE.
       0620-BEGIN-COPY-ONE-SELECTED.
           ADD CTE-01 TO WS-SELECTED-COUNT
           MOVE WS-CAND-PRICE (IDX-CAND)
             TO WS-SEL-PRICE (WS-SELECTED-COUNT).
       0620-END-COPY-ONE-SELECTED.
           EXIT.

      *        THE SANITY-AVERAGE CALCULATION -- THREE CASES, DISPATCHED
      *        ON HOW MANY COMPARABLES 0600 SELECTED: ZERO LEAVES THE
      *        ESTIMATE AT ITS MOVE-0 DEFAULT (0800 BELOW TURNS THIS
      *        INTO "INSUFFICIENT DATA"); FEWER THAN THREE AVERAGES
      *        EVERYTHING, SINCE TRIMMING A HIGH AND A LOW OUT OF ONLY
      *        ONE OR TWO VALUES WOULD LEAVE NOTHING TO AVERAGE
      *        (CR-1455); THREE OR MORE TRIMS THE SINGLE HIGHEST AND
      *        SINGLE LOWEST BEFORE AVERAGING THE REST.  ROUNDED IS
      *        USED ON BOTH DIVIDES SINCE AN ESTIMATED VALUE CARRYING
      *        A THIRD DECIMAL PLACE WOULD NOT PRINT CLEANLY ON THE
      *        ANALYSIS SUMMARY BELOW.
       0700-BEGIN-SANITY-AVERAGE.
           MOVE 0 TO WS-VAL-ESTIMATED-VALUE

           EVALUATE TRUE
      *              NO COMPARABLES AT ALL -- LEAVE THE ESTIMATE AT
      *              ZERO AND FALL THROUGH; THERE IS NOTHING TO SUM.
              WHEN WS-SELECTED-COUNT IS EQUAL TO ZERO
                 CONTINUE
      *              ONE OR TWO COMPARABLES -- TOO FEW TO TRIM A HIGH
      *              AND LOW AND STILL HAVE ANYTHING LEFT, SO THE
      *              DIVISOR IS THE FULL COUNT.
              WHEN WS-SELECTED-COUNT IS LESS THAN CTE-03
                 PERFORM 0710-BEGIN-SUM-ALL-SELECTED
                    THRU 0710-END-SUM-ALL-SELECTED
                 MOVE WS-SELECTED-COUNT TO WS-SAW-DIVISOR
                 DIVIDE WS-SAW-SUM BY WS-SAW-DIVISOR
                    GIVING WS-VAL-ESTIMATED-VALUE ROUNDED
      *              THREE OR MORE -- THE NORMAL PATH; THE DIVISOR
      *              DROPS BY TWO TO ACCOUNT FOR THE HIGH AND LOW SALE
      *              0720/0730 TRIMMED OUT OF THE SUM.
              WHEN OTHER
                 PERFORM 0720-BEGIN-TRIM-AND-SUM-SELECTED
                    THRU 0720-END-TRIM-AND-SUM-SELECTED
                 COMPUTE WS-SAW-DIVISOR = WS-SELECTED-COUNT - CTE-02
                 DIVIDE WS-SAW-SUM BY WS-SAW-DIVISOR
                    GIVING WS-VAL-ESTIMATED-VALUE ROUNDED
           END-EVALUATE.
       0700-END-SANITY-AVERAGE.
           EXIT.

      *        N=1 OR N=2 PATH: EVERY SELECTED PRICE COUNTS.
       0710-BEGIN-SUM-ALL-SELECTED.
           MOVE 0 TO WS-SAW-SUM
           PERFORM 0715-BEGIN-ADD-ONE-SELECTED
              THRU 0715-END-ADD-ONE-SELECTED
           VARYING IDX-SEL FROM CTE-01 BY CTE-01
             UNTIL IDX-SEL IS GREATER THAN WS-SELECTED-COUNT.
       0710-END-SUM-ALL-SELECTED.
           EXIT.

      *        ONE TABLE ENTRY PER CALL, DRIVEN BY 0710'S VARYING --
      *        KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO 0710,
      *        ONLY BECAUSE THAT IS HOW PERFORM ... VARYING IS WRITTEN
      *        THROUGHOUT THIS PROGRAM (SEE 0610/0615/0617 ABOVE).
       0715-BEGIN-ADD-ONE-SELECTED.
           ADD WS-SEL-PRICE (IDX-SEL) TO WS-SAW-SUM.
       0715-END-ADD-ONE-SELECTED.
           EXIT.

       0720-BEGIN-TRIM-AND-SUM-SELECTED.
      *        THE SELECTED TABLE IS SORTED ASCENDING BY PRICE HERE
      *        (IT IS NO LONGER NEEDED IN SOLD-DATE ORDER AFTER THIS
      *        POINT) SO THE SINGLE LOWEST AND SINGLE HIGHEST SALE
      *        ARE SIMPLY THE FIRST AND LAST POSITIONS; THIS ALSO
      *        GETS TIES RIGHT WHEN TWO OR MORE COMPARABLES SOLD AT
      *        THE SAME PRICE (CR-1455).
           PERFORM 0722-BEGIN-SORT-SELECTED-BY-PRICE
              THRU 0722-END-SORT-SELECTED-BY-PRICE

           MOVE 0 TO WS-SAW-SUM
      *        STARTS AT POSITION 2 (CTE-02), NOT 1, AND STOPS BEFORE
      *        THE FINAL POSITION -- THAT IS THE WHOLE TRIM: POSITION
      *        1 (LOWEST) AND POSITION WS-SELECTED-COUNT (HIGHEST) ARE
      *        NEVER VISITED BY THIS PERFORM.
           PERFORM 0730-BEGIN-SUM-EXCLUDING-EXTREMES
              THRU 0730-END-SUM-EXCLUDING-EXTREMES
           VARYING IDX-SEL FROM CTE-02 BY CTE-01
             UNTIL IDX-SEL IS EQUAL TO WS-SELECTED-COUNT.
       0720-END-TRIM-AND-SUM-SELECTED.
           EXIT.

      *        SAME BUBBLE-SORT SHAPE AS 0610 ABOVE, REUSING THE SAME
      *        WS-SWAP-DONE SWITCH AND WS-SWAP-PRICE WORK FIELD, BUT
      *        ASCENDING BY PRICE RATHER THAN DESCENDING BY DATE.
       0722-BEGIN-SORT-SELECTED-BY-PRICE.
           MOVE "N" TO WS-SWAP-DONE
           PERFORM 0723-BEGIN-SORT-SELECTED-PASS
              THRU 0723-END-SORT-SELECTED-PASS
             UNTIL SW-SWAP-DONE-Y.
       0722-END-SORT-SELECTED-BY-PRICE.
           EXIT.

      *        SAME ONE-PASS-THEN-TEST-THE-SWITCH SHAPE AS 0615 ABOVE,
      *        BUT WALKING WS-SELECTED-TABLE INSTEAD OF WS-CANDIDATE-
      *        TABLE, SINCE THE TWO TABLES ARE SORTED AT DIFFERENT
      *        TIMES FOR DIFFERENT REASONS (0610 BY DATE TO PICK THE
      *        10 MOST RECENT; THIS ONE BY PRICE SO 0730 CAN SKIP THE
      *        HIGH/LOW EXTREMES BY POSITION).
       0723-BEGIN-SORT-SELECTED-PASS.
           SET SW-SWAP-DONE-Y TO TRUE
           PERFORM 0724-BEGIN-SORT-SELECTED-COMPARE
              THRU 0724-END-SORT-SELECTED-COMPARE
           VARYING IDX-SEL FROM CTE-01 BY CTE-01
             UNTIL IDX-SEL IS EQUAL TO WS-SELECTED-COUNT.
       0723-END-SORT-SELECTED-PASS.
           EXIT.

      *        SWAPS ONE ADJACENT PAIR WHEN OUT OF ASCENDING PRICE
      *        ORDER.  ONLY THE PRICE FIELD MOVES -- UNLIKE 0617'S
      *        PAIRED PRICE/DATE SWAP -- SINCE SOLD-DATE IS NO LONGER
      *        CARRIED IN WS-SELECTED-TABLE (SEE 0620 ABOVE).
       0724-BEGIN-SORT-SELECTED-COMPARE.
           IF WS-SEL-PRICE (IDX-SEL) IS GREATER THAN
              WS-SEL-PRICE (IDX-SEL + 1)
              MOVE WS-SEL-PRICE (IDX-SEL)     TO WS-SWAP-PRICE
              MOVE WS-SEL-PRICE (IDX-SEL + 1) TO WS-SEL-PRICE (IDX-SEL)
              MOVE WS-SWAP-PRICE TO WS-SEL-PRICE (IDX-SEL + 1)
              MOVE "N" TO WS-SWAP-DONE
           END-IF.
       0724-END-SORT-SELECTED-COMPARE.
           EXIT.

      *        SUMS POSITIONS 2 THROUGH N-1 OF THE NOW PRICE-SORTED
      *        TABLE -- POSITION 1 (LOWEST) AND POSITION N (HIGHEST)
      *        ARE SKIPPED BY 0720'S VARYING RANGE, NEVER VISITED HERE.
       0730-BEGIN-SUM-EXCLUDING-EXTREMES.
           ADD WS-SEL-PRICE (IDX-SEL) TO WS-SAW-SUM.
       0730-END-SUM-EXCLUDING-EXTREMES.
           EXIT.

      *        TURNS THE SANITY AVERAGE INTO A VERDICT.  ZERO COMPARABLES
      *        IS ITS OWN VERDICT REGARDLESS OF PRICE, SINCE A PROFIT-
      *        LOSS FIGURE COMPUTED AGAINST AN ESTIMATE OF ZERO WOULD BE
      *        MEANINGLESS, NOT JUST UNFAVORABLE; OTHERWISE THE VERDICT
      *        FOLLOWS THE SIGN OF ESTIMATED-VALUE MINUS ASKING PRICE
      *        -- POSITIVE MEANS THE CARD IS WORTH MORE THAN ITS
      *        ASKING PRICE (A GOOD DEAL FOR THE BUYER), NEGATIVE
      *        MEANS IT IS OVERPRICED, AND EXACTLY ZERO IS FAIR PRICE.
       0800-BEGIN-CLASSIFY-VERDICT.
           IF WS-VAL-SALES-COUNT IS EQUAL TO ZERO
      *              NO COMPARABLES TIER CAUGHT ANYTHING IN 0500 --
      *              LEAVE PROFIT-LOSS AT ZERO RATHER THAN NEGATIVE, SO
      *              A READER SCANNING THE RESULT FILE DOES NOT MISTAKE
      *              THIS ROW FOR AN OVERPRICED CARD.
              MOVE 0                    TO WS-VAL-PROFIT-LOSS
              MOVE "INSUFFICIENT DATA   " TO WS-VAL-VERDICT
           ELSE
              COMPUTE WS-VAL-PROFIT-LOSS =
                      WS-VAL-ESTIMATED-VALUE - CL-LISTING-PRICE

      *              THREE-WAY SPLIT ON THE SIGN ALONE -- NO THRESHOLD
      *              OR TOLERANCE BAND, SO A ONE-CENT DIFFERENCE IS
      *              ENOUGH TO CALL A DEAL GOOD OR OVERPRICED RATHER
      *              THAN FAIR.
              EVALUATE TRUE
      *                    ESTIMATE EXCEEDS ASKING PRICE.
                 WHEN WS-VAL-PROFIT-LOSS IS GREATER THAN ZERO
                    MOVE "GOOD DEAL           " TO WS-VAL-VERDICT
      *                    ASKING PRICE EXCEEDS ESTIMATE.
                 WHEN WS-VAL-PROFIT-LOSS IS LESS THAN ZERO
                    MOVE "OVERPRICED          " TO WS-VAL-VERDICT
      *                    THE TWO MATCH TO THE PENNY.
                 WHEN OTHER
                    MOVE "FAIR PRICE          " TO WS-VAL-VERDICT
              END-EVALUATE
           END-IF.
       0800-END-CLASSIFY-VERDICT.
           EXIT.

      *        WRITES BOTH THE MACHINE-READABLE RESULT RECORD AND ONE
      *        HUMAN-READABLE DETAIL LINE ON THE SUMMARY REPORT FOR A
      *        LISTING THAT MADE IT ALL THE WAY THROUGH 0400-0800.
       0900-BEGIN-WRITE-RESULT.
      *        THE LISTING'S OWN TITLE/PRICE ARE CARRIED STRAIGHT
      *        THROUGH UNCHANGED -- THIS PROGRAM NEVER CORRECTS OR
      *        REFORMATS WHAT THE MARKETPLACE WATCHER SUPPLIED.
           MOVE CL-LISTING-TITLE        TO CA-LISTING-TITLE
           MOVE CL-LISTING-PRICE        TO CA-LISTING-PRICE
      *        THE FOUR FIELDS 0500/0700/0800 BUILT UP FOR THIS
      *        LISTING.
           MOVE WS-VAL-ESTIMATED-VALUE  TO CA-ESTIMATED-VALUE
           MOVE WS-VAL-PROFIT-LOSS      TO CA-PROFIT-LOSS
      *        "EXACT " OR "FUZZY " -- LETS A READER OF THE RESULT
      *        FILE TELL HOW MUCH TO TRUST THE ESTIMATE WITHOUT
      *        RECOMPUTING ANYTHING.
           MOVE WS-VAL-MATCH-TIER       TO CA-MATCH-TIER
           MOVE WS-VAL-SALES-COUNT      TO CA-SALES-COUNT
           MOVE WS-VAL-VERDICT          TO CA-VERDICT
           SET CA-STATUS-SUCCESS        TO TRUE
      *        BLANKS THE TRAILING FILLER BEFORE EVERY WRITE SO NO
      *        STALE BYTES FROM A PRIOR RECORD'S UNUSED PORTION OF
      *        THE BUFFER LEAK INTO THIS ONE.
           MOVE SPACES                  TO FILLER OF CA-ANALYSIS-
                                            RESULT-REC
           WRITE CA-ANALYSIS-RESULT-REC

      *        THE PRINTED TITLE AND VERDICT ARE TRUNCATED TO THE
      *        DETAIL LINE'S NARROWER COLUMNS (30/18 BYTES) -- THE
      *        RESULT FILE ABOVE ALREADY CARRIES THE FULL-WIDTH TEXT
      *        FOR ANY DOWNSTREAM CONSUMER THAT NEEDS IT UNTRUNCATED.
           MOVE CL-LISTING-TITLE (1:30) TO WD-TITLE
           MOVE CL-LISTING-PRICE        TO WD-LISTING-PRICE
           MOVE WS-VAL-ESTIMATED-VALUE  TO WD-ESTIMATED-VALUE
           MOVE WS-VAL-VERDICT (1:18)   TO WD-VERDICT
           WRITE AR-PRINT-LINE FROM WS-DETAIL-LINE
              AFTER ADVANCING 1 LINE.
       0900-END-WRITE-RESULT.
           EXIT.

      *        A LISTING THAT FAILED 0300 NEVER REACHES MATCHING OR
      *        VALUATION -- ITS RESULT RECORD CARRIES ZEROES/SPACES IN
      *        EVERY VALUATION FIELD AND CA-STATUS-FAILED SO THE
      *        READER CAN TELL IT APART FROM A GENUINE "NO COMPARABLES
      *        FOUND" OUTCOME.  NO DETAIL LINE IS PRINTED ON THE
      *        SUMMARY REPORT FOR A FAILED LISTING -- ONLY THE 1200
      *        TOTAL COUNTS IT.
       0950-BEGIN-WRITE-FAILED-RESULT.
      *        TITLE AND PRICE STILL COME ACROSS -- A FAILED LISTING IS
      *        STILL IDENTIFIABLE ON THE RESULT FILE, IT SIMPLY CARRIES
      *        NO VALUATION.
           MOVE CL-LISTING-TITLE        TO CA-LISTING-TITLE
           MOVE CL-LISTING-PRICE        TO CA-LISTING-PRICE
      *        EVERY VALUATION FIELD IS FORCED TO ITS ZERO/BLANK/NONE
      *        DEFAULT RATHER THAN LEFT HOLDING WHATEVER THE PRIOR
      *        LISTING'S SUCCESSFUL RUN THROUGH 0900 LEFT BEHIND.
           MOVE 0                       TO CA-ESTIMATED-VALUE
           MOVE 0                       TO CA-PROFIT-LOSS
           MOVE "NONE  "                TO CA-MATCH-TIER
           MOVE 0                       TO CA-SALES-COUNT
           MOVE SPACES                  TO CA-VERDICT
           SET CA-STATUS-FAILED         TO TRUE
           MOVE SPACES                  TO FILLER OF CA-ANALYSIS-
                                            RESULT-REC
           WRITE CA-ANALYSIS-RESULT-REC.
       0950-END-WRITE-FAILED-RESULT.
           EXIT.

      *        DRIVES ONE LISTING THROUGH THE FULL PIPELINE -- VALIDATE,
      *        NORMALIZE, MATCH, AVERAGE, CLASSIFY, WRITE -- OR COUNTS
      *        IT AS A FAILURE WHEN VALIDATION ALONE REJECTS IT.
       1000-BEGIN-PROCESS-LISTINGS.
           ADD CTE-01 TO WS-LISTINGS-READ

           PERFORM 0300-BEGIN-VALIDATE-LISTING
              THRU 0300-END-VALIDATE-LISTING

      *        THE SWITCH 0300 LEFT SET DECIDES WHICH OF THE TWO
      *        BRANCHES RUNS -- THE FULL SIX-STEP PIPELINE, OR JUST
      *        THE ONE FAILED-RESULT WRITE.
           IF SW-LISTING-IS-VALID-Y
              PERFORM 0400-BEGIN-NORMALIZE-IDS
                 THRU 0400-END-NORMALIZE-IDS
              PERFORM 0500-BEGIN-MATCH-COMPARABLES
                 THRU 0500-END-MATCH-COMPARABLES
              PERFORM 0700-BEGIN-SANITY-AVERAGE
                 THRU 0700-END-SANITY-AVERAGE
              PERFORM 0800-BEGIN-CLASSIFY-VERDICT
                 THRU 0800-END-CLASSIFY-VERDICT
              PERFORM 0900-BEGIN-WRITE-RESULT
                 THRU 0900-END-WRITE-RESULT
              ADD CTE-01 TO WS-LISTINGS-SUCCESSFUL
           ELSE
              PERFORM 0950-BEGIN-WRITE-FAILED-RESULT
                 THRU 0950-END-WRITE-FAILED-RESULT
              ADD CTE-01 TO WS-LISTINGS-FAILED
           END-IF

      *        THE NEXT LISTING IS READ HERE, AT THE BOTTOM OF THE
      *        LOOP BODY, NOT AT THE TOP -- THE SAME READ-AHEAD SHAPE
      *        0100 USES TO PRIME THE FIRST ONE.

           READ LISTING-FILE
              AT END
                 SET SW-LISTING-EOF-Y TO TRUE
           END-READ.
       1000-END-PROCESS-LISTINGS.
           EXIT.

      *        PRINTS THE THREE-LINE BATCH SUMMARY AND CLOSES
      *        EVERYTHING.  SUCCESSFUL PLUS FAILED SHOULD ALWAYS EQUAL
      *        READ; IF IT DOES NOT, SOMETHING IN 1000 ABOVE IS
      *        MISCOUNTING.
       1200-BEGIN-FINISH-PROGRAM.
      *        FIRST TOTAL LINE GETS A 2-LINE ADVANCE TO SEPARATE IT
      *        FROM THE LAST DETAIL LINE 0900 WROTE; THE OTHER TWO GET
      *        THE USUAL SINGLE-LINE ADVANCE SO THE THREE TOTALS PRINT
      *        AS A TIGHT BLOCK.
           MOVE "LISTINGS READ           :" TO WT-CAPTION
           MOVE WS-LISTINGS-READ            TO WT-VALUE
           WRITE AR-PRINT-LINE FROM WS-TOTAL-LINE
              AFTER ADVANCING 2 LINES

           MOVE "LISTINGS SUCCESSFUL     :" TO WT-CAPTION
           MOVE WS-LISTINGS-SUCCESSFUL      TO WT-VALUE
           WRITE AR-PRINT-LINE FROM WS-TOTAL-LINE
              AFTER ADVANCING 1 LINE

           MOVE "LISTINGS FAILED         :" TO WT-CAPTION
           MOVE WS-LISTINGS-FAILED          TO WT-VALUE
           WRITE AR-PRINT-LINE FROM WS-TOTAL-LINE
              AFTER ADVANCING 1 LINE

      *              SALES-HISTORY-FILE WAS ALREADY CLOSED BACK IN 0100
      *              ONCE WS-MASTER-TABLE WAS LOADED -- IT HAS NO
      *              FURTHER USE THIS RUN, SO IT IS NOT LISTED HERE.
           CLOSE LISTING-FILE
                 RESULT-FILE
                 SUMMARY-FILE.
       1200-END-FINISH-PROGRAM.
           EXIT.

       END PROGRAM CARDANL.
