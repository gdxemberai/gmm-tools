      ******************************************************************
      *  PROGRAM     : CARDVAL                                        *
      *  DESCRIPTION : LOADS RAW MARKETPLACE SALE RECORDS, VALIDATES  *
      *                THEM, SLUGIFIES THE FREE-TEXT CARD ATTRIBUTES  *
      *                AND WRITES THE SALES-HISTORY MASTER FILE THAT  *
      *                CARDANL, CARDPUR AND CARDRPT READ.             *
      *  RUN FREQUENCY: NIGHTLY, AFTER THE MARKETPLACE FEED DROPS     *
      *                 RAWSALES.  JCL CONCATENATES ANY NUMBER OF     *
      *                 FEED FILES UNDER THE RAWSALES DD SO THIS      *
      *                 PROGRAM SEES ONE LOGICAL INPUT STREAM, IN     *
      *                 FEED ORDER, FILE AFTER FILE.                  *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CARDVAL.
       AUTHOR. RAYMOND T MASTERSON.
       INSTALLATION. CARD EXCHANGE SERVICES - DATA PROCESSING.
       DATE-WRITTEN. 02/10/86.
       DATE-COMPILED. 06/11/03.
       SECURITY. NONE.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE        INIT  TICKET     DESCRIPTION                     *
      *  1986-02-10  RTM   CR-1001    INITIAL RELEASE.  VALIDATES AND {{TAG:CR-1001}}
      *                     LOADS THE MASTER FROM THE FEED.           {{TAG:CR-1001}}
      *  1986-09-03  RTM   CR-1019    ADDED REJECT COUNTER; EARLY     {{TAG:CR-1019}}
      *                     VERSION ABENDED ON THE FIRST BAD RECORD.  {{TAG:CR-1019}}
      *  1987-09-30  RTM   CR-1033    ADDED GRADE AND GRADER VALIDATION.{{TAG:CR-1033}}
      *  1988-07-22  DKP   CR-1077    SLUGIFY NOW COLLAPSES REPEATED   {{TAG:CR-1077}}
      *                     HYPHENS LEFT BY PUNCTUATION IN NAMES       {{TAG:CR-1077}}
      *                     LIKE "KEN GRIFFEY, JR.".                  {{TAG:CR-1077}}
      *  1991-11-05  RTM   CR-1198    WIDENED VARIATION-ID TO X(30).  {{TAG:CR-1198}}
      *  1994-03-18  LMB   CR-1340    LOAD SUMMARY NOW PRINTS TO      {{TAG:CR-1340}}
      *                     CARDVRPT INSTEAD OF THE SYSTEM CONSOLE.   {{TAG:CR-1340}}
      *  1999-01-04  JQH   Y2K-004    REVIEWED ALL DATE FIELDS; THE    {{TAG:Y2K-004}}
      *                     4-DIGIT SALE-YEAR AND SOLD-DATE YEAR ARE  {{TAG:Y2K-004}}
      *                     ALREADY CENTURY-SAFE.  NO CODE CHANGE.    {{TAG:Y2K-004}}
      *  2003-06-11  RTM   CR-1511    NEXT-SALE-ID NOW CARRIES FORWARD {{TAG:CR-1511}}
      *                     FROM THE HIGHEST ID ON THE OLD MASTER      {{TAG:CR-1511}}
      *                     RATHER THAN RESTARTING AT ONE EACH RUN.   {{TAG:CR-1511}}
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *        RAWSALES IS LINE SEQUENTIAL -- IT ARRIVES OFF THE
      *        MARKETPLACE FEED AS FLAT DELIMITED TEXT, NOT A FIXED-
      *        BLOCK DATASET, SO IT IS READ ONE TEXT LINE AT A TIME.
           SELECT RAW-SALES-FILE     ASSIGN TO "RAWSALES"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS   IS FS-RAW-SALES-FILE.

      *        CARDMOLD/CARDMNEW ARE BOTH FIXED-LENGTH SEQUENTIAL
      *        DATASETS IN THE SHOP'S STANDARD MASTER-FILE FORMAT.
           SELECT OLD-MASTER-FILE     ASSIGN TO "CARDMOLD"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-OLD-MASTER-FILE.

           SELECT SALES-HISTORY-FILE ASSIGN TO "CARDMNEW"
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS   IS FS-SALES-HISTORY-FILE.

      *        CARDVRPT IS LINE SEQUENTIAL PRINT OUTPUT, LIKE EVERY
      *        OTHER REPORT FILE IN THIS SYSTEM.
           SELECT LOAD-SUMMARY-FILE  ASSIGN TO "CARDVRPT"
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS   IS FS-LOAD-SUMMARY-FILE.

       DATA DIVISION.
       FILE SECTION.
      *        CR-RECORD LAYOUT (CARDRAW) IS THE MARKETPLACE FEED'S
      *        RAW-TEXT SHAPE -- PLAYER/BRAND/VARIATION AS FREE TEXT,
      *        SALE-YEAR/GRADE/SALE-PRICE/SOLD-DATE AS DISPLAY DIGITS
      *        THAT MAY OR MAY NOT ACTUALLY BE NUMERIC, WHICH IS WHY
      *        0300 BELOW CANNOT SKIP THE IS-NUMERIC CHECKS.
       FD  RAW-SALES-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 162 CHARACTERS.
           COPY CARDRAW.

      *        CARDMOLD IS THE MASTER AS IT STOOD BEFORE THIS RUN --
      *        READ ONCE AT START-UP ONLY TO DISCOVER THE HIGHEST
      *        SALE-ID ALREADY ASSIGNED (CR-1511).  CARDMNEW IS THE
      *        MASTER AS REBUILT BY THIS RUN: OLD RECORDS COPIED
      *        FORWARD UNCHANGED, FOLLOWED BY THE NEWLY LOADED ONES.
       FD  OLD-MASTER-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 147 CHARACTERS.
           COPY CARDMSTR.

      *        THIS FD IS NOT A COPY OF CARDMSTR -- IT IS THE SAME
      *        LAYOUT RETYPED UNDER AN SH- PREFIX, SINCE THE OLD-
      *        MASTER-FILE FD ABOVE ALREADY OCCUPIES THE CM- PREFIX
      *        FROM CARDMSTR AND A RECORD NAME CANNOT BE COPIED TWICE
      *        INTO THE SAME PROGRAM UNDER TWO DIFFERENT FD NAMES.
       FD  SALES-HISTORY-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 147 CHARACTERS.
       01  SH-SALES-HISTORY-REC.
      *           ASSIGNED BY THIS PROGRAM, NEVER BY THE FEED -- SEE
      *           0400/0110 BELOW.
           03  SH-SALE-ID                  PIC 9(07).
      *           SLUGGED FORM OF CR-PLAYER-NAME (U1).
           03  SH-PLAYER-ID                PIC X(30).
      *           SLUGGED FORM OF CR-BRAND-NAME (U1).
           03  SH-BRAND-ID                 PIC X(30).
      *           SLUGGED FORM OF CR-VARIATION, OR "base" (U1).
           03  SH-VARIATION-ID              PIC X(30).
           03  SH-SALE-YEAR                PIC 9(04).
      *           WHOLE-NUMBER/TENTH SPLIT VIA WS-VALID-GRADE-PARTS.
           03  SH-GRADE                    PIC 9(02)V9.
      *           PSA/BGS/SGC/RAW -- LEFT AS RECEIVED FROM THE FEED.
           03  SH-GRADER                   PIC X(05).
           03  SH-SALE-PRICE                PIC 9(08)V99.
           03  SH-SOLD-DATE                 PIC 9(08).
      *           TRAILING FILLER PAD, ROOM FOR A FEW MORE INDICATOR
      *           BYTES WITHOUT RESHUFFLING THE RECORD IF A LATER
      *           CHANGE REQUEST ADDS ONE.
           03  FILLER                       PIC X(20).

      *        THE LOAD SUMMARY IS A THREE-LINE PRINT FILE (CR-1340):
      *        RECORDS READ, INSERTED AND REJECTED.  IT REPLACED AN
      *        EARLIER RELEASE THAT SIMPLY DISPLAYED THE TOTALS TO THE
      *        SYSTEM CONSOLE, WHICH NOBODY WAS ACTUALLY WATCHING.
       FD  LOAD-SUMMARY-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 132 CHARACTERS
           LINAGE IS 60 LINES WITH FOOTING AT 55.
       01  LS-PRINT-LINE                    PIC X(132).

       WORKING-STORAGE SECTION.
      *        ONE 77-LEVEL FILE-STATUS ITEM PER SELECT, TESTED BY THE
      *        DECLARATIVES BELOW RATHER THAN BY AN IN-LINE IF AFTER
      *        EVERY READ/WRITE/OPEN/CLOSE.
       77  FS-RAW-SALES-FILE                PIC X(02) VALUE SPACES.
       77  FS-OLD-MASTER-FILE               PIC X(02) VALUE SPACES.
       77  FS-SALES-HISTORY-FILE            PIC X(02) VALUE SPACES.
       77  FS-LOAD-SUMMARY-FILE             PIC X(02) VALUE SPACES.

      *        CTE-30/CTE-40 ARE THE SLUGIFY RESULT AND SOURCE FIELD
      *        WIDTHS; CTE-01 IS THE COMMON LOOP-STEP AND ADD-ONE
      *        CONSTANT USED THROUGHOUT THE PROCEDURE DIVISION.
       78  CTE-01                                     VALUE 1.
       78  CTE-30                                     VALUE 30.
       78  CTE-40                                      VALUE 40.

      *        RAW-SALES-EOF AND OLD-MASTER-EOF DRIVE THE TWO UNTIL
      *        LOOPS IN 0000-MAIN-PARAGRAPH; RECORD-IS-VALID IS RESET
      *        TO "Y" AT THE TOP OF EVERY CALL TO 0300 AND ONLY EVER
      *        FLIPPED TO "N", NEVER BACK TO "Y", WITHIN ONE CALL.
       01  WS-SWITCHES.
           03  WS-RAW-SALES-EOF             PIC X(01) VALUE "N".
               88  SW-RAW-SALES-EOF-Y                 VALUE "Y".
           03  WS-OLD-MASTER-EOF            PIC X(01) VALUE "N".
               88  SW-OLD-MASTER-EOF-Y                VALUE "Y".
           03  WS-RECORD-IS-VALID           PIC X(01) VALUE "Y".
               88  SW-RECORD-IS-VALID-Y               VALUE "Y".
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        RUN TOTALS FOR THE LOAD SUMMARY (CR-1019) AND THE
      *        RUNNING HIGH-WATER-MARK SALE-ID (CR-1511); ALL FOUR ARE
      *        COMP SINCE THEY ARE INCREMENTED ONCE PER RECORD OVER A
      *        RUN THAT CAN SPAN MANY THOUSANDS OF FEED RECORDS.
       01  WS-COUNTERS.
           03  WS-RECORDS-READ              PIC 9(07) COMP VALUE 0.
           03  WS-RECORDS-INSERTED          PIC 9(07) COMP VALUE 0.
           03  WS-RECORDS-REJECTED          PIC 9(07) COMP VALUE 0.
           03  WS-NEXT-SALE-ID               PIC 9(07) COMP VALUE 0.
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        SLUGIFY WORK AREA -- SHARED BY THE PLAYER-NAME,
      *        BRAND-NAME AND VARIATION PASSES.
       01  WS-SLUGIFY-WORK-AREA.
      *           40 BYTES -- WIDE ENOUGH FOR THE LONGEST CR-PLAYER-
      *           NAME/CR-BRAND-NAME/CR-VARIATION FIELD ON THE FEED.
           03  WS-SLUG-SOURCE                PIC X(40).
      *           30 BYTES, MATCHING SH-PLAYER-ID/SH-BRAND-ID/
      *           SH-VARIATION-ID ON THE MASTER.
           03  WS-SLUG-RESULT                PIC X(30).
           03  WS-SLUG-RESULT-LEN            PIC 9(02) COMP.
      *           DRIVES THE VARYING CLAUSE IN 0200; COMP SINCE IT
      *           COUNTS 1 THROUGH 40 ON EVERY CHARACTER OF EVERY
      *           SLUGIFY CALL.
           03  WS-SLUG-SCAN-PTR              PIC 9(02) COMP.
           03  WS-SLUG-CURRENT-CHAR          PIC X(01).
           03  WS-SLUG-LAST-OUT-WAS-HYPHEN   PIC X(01) VALUE "N".
               88  SW-LAST-OUT-WAS-HYPHEN             VALUE "Y".
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        HOLDS THE NUMERIC FORM OF EACH FEED FIELD ONCE 0300 HAS
      *        PROVED IT NUMERIC -- 0400 MOVES STRAIGHT FROM HERE INTO
      *        THE NEW MASTER RECORD WITHOUT RE-CHECKING ANYTHING.
       01  WS-VALIDATED-FIELDS.
           03  WS-VALID-SALE-YEAR            PIC 9(04).
           03  WS-VALID-GRADE-NUM            PIC 9(02)V9.
      *              NOT CURRENTLY REFERENCED BY NAME IN THIS PROGRAM
      *              BUT KEPT AVAILABLE SHOULD A FUTURE LOAD-SUMMARY
      *              CHANGE NEED TO REPORT WHOLE-GRADE COUNTS.
           03  WS-VALID-GRADE-PARTS REDEFINES WS-VALID-GRADE-NUM.
               05  WS-VALID-GRADE-WHOLE      PIC 9(02).
               05  WS-VALID-GRADE-TENTH      PIC 9(01).
           03  WS-VALID-SALE-PRICE           PIC 9(08)V99.
           03  WS-VALID-SOLD-DATE            PIC 9(08).
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        NUMERIC-NESS PROOF AREA.  THE RAW FEED FIELDS ARE
      *        DISPLAY TEXT; THIS REDEFINES LETS US MOVE A FEED FIELD
      *        IN AND TEST "IS NUMERIC" WITHOUT DISTURBING THE
      *        ORIGINAL (POSSIBLY NON-NUMERIC) TEXT.
       01  WS-NUMERIC-PROOF-AREA.
           03  WS-NUMERIC-PROOF-TEXT         PIC X(11).
           03  WS-NUMERIC-PROOF-NUM REDEFINES WS-NUMERIC-PROOF-TEXT
                                             PIC 9(11).
           03  FILLER                        PIC X(01) VALUE SPACE.

      *        TODAY'S DATE, ACCEPTED ONCE AT START-UP.  CARDVAL ITSELF
      *        HAS NO FIELD THAT NEEDS TODAY'S DATE (SOLD-DATE COMES
      *        FROM THE FEED), BUT THE REDEFINES IS KEPT HERE IN THE
      *        SAME SHAPE AS CARDANL/CARDPUR/CARDRPT SO A FUTURE
      *        CHANGE THAT STAMPS THE LOAD SUMMARY WITH A RUN DATE
      *        HAS SOMEWHERE READY TO PUT IT.
       01  WS-TODAY-DATE.
           03  WS-TODAY-YYYY                 PIC 9(04).
           03  WS-TODAY-MM                   PIC 9(02).
           03  WS-TODAY-DD                   PIC 9(02).
       01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE
                                             PIC 9(08).

      *        HEADING IS WRITTEN ONCE AT START-OF-RUN; THE TOTAL LINE
      *        LAYOUT IS REUSED THREE TIMES BY 1200 BELOW, ONE MOVE OF
      *        WT-CAPTION/WT-VALUE PER TOTAL.
       01  WS-REPORT-LINES.
           03  WS-HEADING-LINE.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  FILLER                    PIC X(36) VALUE
                   "SALES-HISTORY LOAD SUMMARY - CARDVAL".
               05  FILLER                    PIC X(92) VALUE SPACES.
           03  WS-TOTAL-LINE.
               05  FILLER                    PIC X(04) VALUE SPACES.
               05  WT-CAPTION                PIC X(25) VALUE SPACES.
               05  WT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
               05  FILLER                    PIC X(93) VALUE SPACES.

      *        TWO DECLARATIVE SECTIONS -- ONE FOR THE INBOUND FEED,
      *        ONE FOR THE TWO MASTER FILES -- SO THE OPERATOR SEES
      *        WHICH SIDE OF THE LOAD FAILED WITHOUT HAVING TO MATCH
      *        A SINGLE STATUS CODE BACK TO ONE OF FOUR SELECTS BY
      *        HAND.  NEITHER HANDLER ATTEMPTS RECOVERY; BOTH STOP
      *        THE RUN, SINCE A HALF-WRITTEN MASTER IS WORSE THAN NO
      *        MASTER AT ALL.
       PROCEDURE DIVISION.
       DECLARATIVES.
       RAW-SALES-FILE-HANDLER SECTION.
           USE AFTER ERROR PROCEDURE ON RAW-SALES-FILE.
      *        ANY NON-ZERO FILE STATUS ON THE FEED -- A SHORT RECORD,
      *        A MISSING DD, END-OF-VOLUME MISHANDLING -- LANDS HERE.
       9000-RAW-SALES-STATUS-CHECK.
           DISPLAY "+-------------------------------------------+"
           DISPLAY "| RAWSALES FILE STATUS ERROR.               |"
           DISPLAY "| STATUS CODE: [" FS-RAW-SALES-FILE "]."
           DISPLAY "+-------------------------------------------+"
           STOP RUN.

       MASTER-FILE-HANDLER SECTION.
           USE AFTER ERROR PROCEDURE ON SALES-HISTORY-FILE
                                         OLD-MASTER-FILE.
      *        COVERS BOTH THE OLD MASTER (INPUT) AND THE NEW MASTER
      *        (OUTPUT) SINCE A PROBLEM ON EITHER SIDE OF THE CARRY-
      *        FORWARD MEANS THE NEW MASTER CANNOT BE TRUSTED.
       9010-MASTER-STATUS-CHECK.
           DISPLAY "+-------------------------------------------+"
           DISPLAY "| SALES-HISTORY MASTER FILE STATUS ERROR.    |"
           DISPLAY "| NEW STATUS: [" FS-SALES-HISTORY-FILE "]."
           DISPLAY "| OLD STATUS: [" FS-OLD-MASTER-FILE "]."
           DISPLAY "+-------------------------------------------+"
           STOP RUN.
       END DECLARATIVES.

      *        MAIN LINE.  THE OLD MASTER IS CARRIED FORWARD IN FULL
      *        BEFORE THE FIRST RAW-SALE RECORD IS EVEN LOOKED AT --
      *        CARDVAL NEVER INTERLEAVES THE TWO INPUT FILES, IT JUST
      *        APPENDS TODAY'S LOADS AFTER YESTERDAY'S HISTORY.
       0000-MAIN-PARAGRAPH.
           PERFORM 0100-BEGIN-START-PROGRAM
              THRU 0100-END-START-PROGRAM

      *        STEP 1 -- COPY THE ENTIRE OLD MASTER, RECORD FOR
      *        RECORD, INTO THE NEW MASTER BEING BUILT BY THIS RUN.
           PERFORM 0900-BEGIN-CARRY-FORWARD-OLD
              THRU 0900-END-CARRY-FORWARD-OLD
             UNTIL SW-OLD-MASTER-EOF-Y

      *        STEP 2 -- VALIDATE AND LOAD TODAY'S RAW SALES FEED,
      *        APPENDING GOOD RECORDS RIGHT BEHIND THE CARRIED-FORWARD
      *        HISTORY.
           PERFORM 1000-BEGIN-PROCESS-RAW-SALES
              THRU 1000-END-PROCESS-RAW-SALES
             UNTIL SW-RAW-SALES-EOF-Y

           PERFORM 1200-BEGIN-FINISH-PROGRAM
              THRU 1200-END-FINISH-PROGRAM

      *        SINGLE EXIT POINT FOR THE WHOLE PROGRAM; NO PARAGRAPH
      *        BELOW THIS LINE IS EVER REACHED A SECOND TIME.
           STOP RUN.

      *        OPENS ALL FOUR FILES FOR THE RUN AND PRIMES WS-NEXT-
      *        SALE-ID BY READING THE FIRST OLD-MASTER RECORD THROUGH
      *        0110 BELOW -- THE OLD MASTER IS READ SEQUENTIALLY ONLY
      *        ONCE, SO THE SAME READ THAT PRIMES THE COUNTER ALSO
      *        SUPPLIES THE FIRST RECORD 0900 WILL CARRY FORWARD.
       0100-BEGIN-START-PROGRAM.
           ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD

      *        ALL FOUR FILES OPEN TOGETHER AT START-OF-RUN; NOTHING
      *        IN THIS PROGRAM OPENS OR CLOSES A FILE MID-RUN.
           OPEN INPUT  RAW-SALES-FILE
           OPEN INPUT  OLD-MASTER-FILE
           OPEN OUTPUT SALES-HISTORY-FILE
           OPEN OUTPUT LOAD-SUMMARY-FILE

           WRITE LS-PRINT-LINE FROM WS-HEADING-LINE
              AFTER ADVANCING C01

           PERFORM 0110-BEGIN-READ-OLD-MASTER
              THRU 0110-END-READ-OLD-MASTER.
       0100-END-START-PROGRAM.
           EXIT.

      *        READS ONE OLD-MASTER RECORD AHEAD AND KEEPS RUNNING
      *        TRACK OF THE HIGHEST CM-SALE-ID SEEN SO FAR.  BY THE
      *        TIME SW-OLD-MASTER-EOF-Y GOES TRUE, WS-NEXT-SALE-ID
      *        HOLDS THE HIGHEST ID ON THE OLD FILE -- TODAY'S NEWLY
      *        INSERTED RECORDS THEN NUMBER UP FROM THERE (CR-1511)
      *        INSTEAD OF COLLIDING WITH AN ID ALREADY IN USE.
       0110-BEGIN-READ-OLD-MASTER.
           READ OLD-MASTER-FILE
              AT END
                 SET SW-OLD-MASTER-EOF-Y TO TRUE
              NOT AT END
                 IF CM-SALE-ID OF OLD-MASTER-FILE IS GREATER THAN
                    WS-NEXT-SALE-ID
                    MOVE CM-SALE-ID OF OLD-MASTER-FILE
                      TO WS-NEXT-SALE-ID
                 END-IF
           END-READ.
       0110-END-READ-OLD-MASTER.
           EXIT.

       0200-BEGIN-SLUGIFY-TEXT.
      *        THE SHOP'S STANDARD ID-NORMALIZING ALGORITHM.
      *        WS-SLUG-SOURCE IN, WS-SLUG-RESULT OUT.  LOWERCASES,
      *        TURNS RUNS OF SPACES INTO A SINGLE HYPHEN, DROPS
      *        ANYTHING THAT IS NOT A-Z, 0-9 OR HYPHEN, COLLAPSES
      *        REPEATED HYPHENS, AND STRIPS A LEADING OR TRAILING
      *        HYPHEN (CR-1077).
           INSPECT WS-SLUG-SOURCE CONVERTING
                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                TO "abcdefghijklmnopqrstuvwxyz"
           MOVE SPACES                          TO WS-SLUG-RESULT
           MOVE 0                               TO WS-SLUG-RESULT-LEN
           SET SW-LAST-OUT-WAS-HYPHEN           TO FALSE

      *        WS-SLUG-SOURCE IS A FIXED PIC X(40) FIELD, SO WE ALWAYS
      *        SCAN ALL 40 POSITIONS.  TRAILING PAD SPACES COLLAPSE TO
      *        AT MOST ONE TRAILING HYPHEN, WHICH 0220 THEN STRIPS --
      *        THERE IS NO NEED TO FIND THE TRIMMED LENGTH FIRST.
           PERFORM 0210-BEGIN-SLUGIFY-ONE-CHARACTER
              THRU 0210-END-SLUGIFY-ONE-CHARACTER
           VARYING WS-SLUG-SCAN-PTR FROM CTE-01 BY CTE-01
             UNTIL WS-SLUG-SCAN-PTR IS GREATER THAN CTE-40

           PERFORM 0220-BEGIN-STRIP-TRAILING-HYPHEN
              THRU 0220-END-STRIP-TRAILING-HYPHEN.
       0200-END-SLUGIFY-TEXT.
           EXIT.

      *        CLASSIFIES AND EMITS (OR DROPS) ONE CHARACTER OF THE
      *        SOURCE FIELD INTO THE SLUG RESULT.  THREE OUTCOMES:
      *        A SPACE BECOMES A HYPHEN (UNLESS ONE WAS ALREADY JUST
      *        EMITTED, OR THE RESULT IS STILL EMPTY -- THAT IS WHAT
      *        COLLAPSES RUNS OF SPACES AND STOPS A LEADING HYPHEN
      *        FROM EVER BEING EMITTED IN THE FIRST PLACE); A-Z/0-9
      *        PASS THROUGH UNCHANGED (ALREADY LOWERCASED BY THE
      *        INSPECT IN 0200); ANYTHING ELSE -- PUNCTUATION,
      *        APOSTROPHES, PERIODS -- IS SIMPLY DROPPED (CR-1077).
       0210-BEGIN-SLUGIFY-ONE-CHARACTER.
           MOVE WS-SLUG-SOURCE (WS-SLUG-SCAN-PTR:1)
             TO WS-SLUG-CURRENT-CHAR

           EVALUATE TRUE
      *              RUN OF SPACES (OR THE CHARACTER FOLLOWING
      *              SOMETHING ALREADY DROPPED) COLLAPSES TO AT MOST
      *              ONE HYPHEN, AND ONLY IF SOMETHING HAS ALREADY
      *              BEEN EMITTED -- THIS IS THE CR-1077 FIX.
              WHEN WS-SLUG-CURRENT-CHAR IS EQUAL TO SPACE
                 IF NOT SW-LAST-OUT-WAS-HYPHEN
                 AND WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
                    ADD CTE-01 TO WS-SLUG-RESULT-LEN
                    MOVE "-" TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
                    SET SW-LAST-OUT-WAS-HYPHEN TO TRUE
                 END-IF
      *              LOWERCASE LETTER OR DIGIT -- KEPT AS-IS, SUBJECT
      *              ONLY TO THE 30-CHARACTER RESULT CEILING (A
      *              SOURCE FIELD LONGER THAN 30 CLEAN CHARACTERS
      *              SIMPLY TRUNCATES -- NO ERROR IS RAISED FOR AN
      *              OVERLENGTH NAME, IT IS JUST CUT OFF AT 30.
              WHEN (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
                       TO "a"
                    AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
                       TO "z")
               OR  (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
                       TO "0"
                    AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
                       TO "9")
                 IF WS-SLUG-RESULT-LEN IS LESS THAN CTE-30
                    ADD CTE-01 TO WS-SLUG-RESULT-LEN
                    MOVE WS-SLUG-CURRENT-CHAR
                      TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
                    SET SW-LAST-OUT-WAS-HYPHEN TO FALSE
                 END-IF
      *              ANYTHING ELSE (PUNCTUATION, CONTROL CHARACTERS,
      *              PAD BYTES BEYOND THE REAL TEXT) IS JUST DROPPED.
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.
       0210-END-SLUGIFY-ONE-CHARACTER.
           EXIT.

      *        TWO SEPARATE CLEAN-UP PASSES.  THE FIRST DROPS A SINGLE
      *        TRAILING HYPHEN LEFT WHEN THE SOURCE FIELD ENDED IN
      *        SPACES (WHICH, AFTER THE INSPECT/SCAN ABOVE, ALWAYS
      *        COLLAPSE TO AT MOST ONE TRAILING HYPHEN).  THE SECOND
      *        DROPS A SINGLE LEADING HYPHEN, WHICH CAN ONLY HAPPEN IF
      *        THE SOURCE FIELD BEGAN WITH SPACES WHOSE RUN-COLLAPSE
      *        LOGIC IN 0210 DID NOT CATCH THE VERY FIRST CHARACTER
      *        (THE LAST-OUT-WAS-HYPHEN SWITCH STARTS FALSE).  THE
      *        LEADING-HYPHEN CASE ROUTES THROUGH WS-SLUG-SOURCE AS AN
      *        INTERMEDIATE BECAUSE COBOL REFERENCE MODIFICATION DOES
      *        NOT GUARANTEE CORRECT RESULTS WHEN A FIELD'S SOURCE AND
      *        TARGET SUBSTRINGS OVERLAP, AS THEY WOULD IF WS-SLUG-
      *        RESULT WERE SHIFTED LEFT INTO ITSELF DIRECTLY.
       0220-BEGIN-STRIP-TRAILING-HYPHEN.
           IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
              IF WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1) IS EQUAL TO "-"
                 SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
              END-IF
           END-IF

           IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
              IF WS-SLUG-RESULT (1:1) IS EQUAL TO "-"
                 MOVE WS-SLUG-RESULT         TO WS-SLUG-SOURCE
                 MOVE SPACES                 TO WS-SLUG-RESULT
                 MOVE WS-SLUG-SOURCE (2:29)  TO WS-SLUG-RESULT
                 SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
              END-IF
           END-IF.
       0220-END-STRIP-TRAILING-HYPHEN.
           EXIT.

      *        FIELD-BY-FIELD VALIDATION OF ONE INCOMING RAW-SALE
      *        RECORD.  EVERY CHECK RUNS INDEPENDENTLY OF THE OTHERS
      *        SO THE LOAD-SUMMARY'S REJECTED COUNT REFLECTS THE WHOLE
      *        RECORD, NOT JUST THE FIRST FIELD THAT FAILED -- THERE
      *        IS NO EARLY EXIT ON THE FIRST BAD FIELD.
       0300-BEGIN-VALIDATE-RAW-SALE-FIELDS.
           SET SW-RECORD-IS-VALID-Y TO TRUE

      *        ANY BLANK TEXT FIELD MAKES THE WHOLE RECORD UNUSABLE --
      *        PLAYER, BRAND AND VARIATION ALL FEED THE SLUGIFY STEP
      *        BELOW, AND GRADER/SOLD-DATE ARE NEEDED FOR TIER-1
      *        MATCHING AND SANITY-AVERAGE ORDERING RESPECTIVELY.
           IF CR-PLAYER-NAME IS EQUAL TO SPACES
           OR CR-BRAND-NAME  IS EQUAL TO SPACES
           OR CR-VARIATION   IS EQUAL TO SPACES
           OR CR-GRADER      IS EQUAL TO SPACES
           OR CR-SOLD-DATE   IS EQUAL TO SPACES
              MOVE "N" TO WS-RECORD-IS-VALID
           END-IF

      *        SALE-YEAR COMES IN AS DISPLAY TEXT ON THE RAW FEED, SO
      *        IT HAS TO BE PROVED NUMERIC BEFORE IT CAN BE MOVED INTO
      *        A NUMERIC WORKING-STORAGE ITEM; A NON-NUMERIC MOVE
      *        WOULD GARBLE THE RESULT RATHER THAN FAIL CLEANLY.
           IF CR-SALE-YEAR IS NOT NUMERIC
              MOVE "N" TO WS-RECORD-IS-VALID
           ELSE
              MOVE CR-SALE-YEAR TO WS-VALID-SALE-YEAR
           END-IF

      *        SAME NUMERIC-PROOF PATTERN FOR THE GRADE FIELD.
           IF CR-GRADE IS NOT NUMERIC
              MOVE "N" TO WS-RECORD-IS-VALID
           ELSE
              MOVE CR-GRADE TO WS-VALID-GRADE-NUM
           END-IF

      *        CR-SALE-PRICE CARRIES AN EMBEDDED DECIMAL POINT ON THE
      *        RAW FEED SO IT CANNOT BE TESTED NUMERIC DIRECTLY;
      *        WS-NUMERIC-PROOF-AREA REDEFINES THE SAME BYTES AS AN
      *        UNSIGNED INTEGER SO IS-NUMERIC CAN PROVE THE DIGITS
      *        ARE CLEAN WITHOUT DISTURBING THE ORIGINAL TEXT, THEN
      *        THE NUMERIC VIEW IS MOVED (WITH IMPLIED DECIMAL) INTO
      *        THE VALIDATED WORKING FIELD.
           MOVE SPACES                TO WS-NUMERIC-PROOF-AREA
           MOVE CR-SALE-PRICE         TO WS-NUMERIC-PROOF-TEXT
           IF WS-NUMERIC-PROOF-TEXT IS NOT NUMERIC
              MOVE "N" TO WS-RECORD-IS-VALID
           ELSE
              MOVE WS-NUMERIC-PROOF-NUM TO WS-VALID-SALE-PRICE
           END-IF

      *        SOLD-DATE MUST BE AN 8-DIGIT YYYYMMDD NUMBER; NO RANGE
      *        CHECK ON THE DATE ITSELF IS DONE HERE, ONLY THAT IT IS
      *        NUMERIC -- NO CALENDAR VALIDATION (VALID MONTH 01-12,
      *        VALID DAY FOR THAT MONTH) IS PERFORMED ON THIS FIELD.
           IF CR-SOLD-DATE IS NUMERIC
              MOVE CR-SOLD-DATE TO WS-VALID-SOLD-DATE
           ELSE
              MOVE "N" TO WS-RECORD-IS-VALID
           END-IF.
      *        WS-RECORD-IS-VALID IS WHATEVER ANY OF THE ABOVE CHECKS
      *        LEFT IT; IF NONE TRIPPED IT STAYS "Y" FROM THE SET AT
      *        THE TOP OF THIS PARAGRAPH.
       0300-END-VALIDATE-RAW-SALE-FIELDS.
           EXIT.

      *        A VALIDATED RAW SALE BECOMES A NEW SALES-HISTORY RECORD.
      *        THE NEXT SALE-ID IS ASSIGNED HERE (NOT AT READ TIME) SO
      *        REJECTED RECORDS NEVER CONSUME AN ID.
       0400-BEGIN-WRITE-SALES-HISTORY-RECORD.
           ADD CTE-01 TO WS-NEXT-SALE-ID
           MOVE WS-NEXT-SALE-ID       TO SH-SALE-ID

      *        PLAYER, BRAND AND VARIATION ARE EACH RUN THROUGH THE
      *        SAME SLUGIFY PARAGRAPH IN TURN, REUSING WS-SLUG-SOURCE/
      *        WS-SLUG-RESULT FOR ALL THREE -- ONE AT A TIME, SINCE
      *        THE WORK AREA HOLDS ONLY ONE FIELD'S WORTH AT A TIME.
           MOVE CR-PLAYER-NAME        TO WS-SLUG-SOURCE
           PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
           MOVE WS-SLUG-RESULT        TO SH-PLAYER-ID

           MOVE CR-BRAND-NAME         TO WS-SLUG-SOURCE
           PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
           MOVE WS-SLUG-RESULT        TO SH-BRAND-ID

      *        A BASE CARD (NO PARALLEL/INSERT VARIATION NAMED ON THE
      *        RAW FEED) SLUGIFIES TO AN EMPTY RESULT; "base" IS
      *        SUBSTITUTED SO VARIATION-ID IS NEVER BLANK ON THE
      *        MASTER, WHICH KEEPS TIER-1 MATCHING'S EQUAL COMPARE
      *        WELL-DEFINED.
           MOVE CR-VARIATION          TO WS-SLUG-SOURCE
           PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
           IF WS-SLUG-RESULT IS EQUAL TO SPACES
              MOVE "base"             TO SH-VARIATION-ID
           ELSE
              MOVE WS-SLUG-RESULT     TO SH-VARIATION-ID
           END-IF

      *        YEAR, GRADE, SALE-PRICE AND SOLD-DATE ARE ALREADY
      *        NUMERICALLY CLEAN FROM 0300 -- STRAIGHT MOVES, NO
      *        FURTHER EDITING.  GRADER IS LEFT AS RECEIVED (A BLANK
      *        GRADER WOULD HAVE FAILED 0300'S BLANK-FIELD CHECK, SO
      *        IT IS GUARANTEED PRESENT HERE).
           MOVE WS-VALID-SALE-YEAR    TO SH-SALE-YEAR
           MOVE WS-VALID-GRADE-NUM    TO SH-GRADE
           MOVE CR-GRADER             TO SH-GRADER
           MOVE WS-VALID-SALE-PRICE   TO SH-SALE-PRICE
           MOVE WS-VALID-SOLD-DATE    TO SH-SOLD-DATE
      *        THE TRAILING FILLER IS RE-BLANKED ON EVERY RECORD SO NO
      *        STRAY BYTES SURVIVE FROM WHATEVER RECORD LAST OCCUPIED
      *        THIS BUFFER AREA.
           MOVE SPACES                TO FILLER OF SH-SALES-HISTORY-REC

           WRITE SH-SALES-HISTORY-REC
           ADD CTE-01 TO WS-RECORDS-INSERTED.
       0400-END-WRITE-SALES-HISTORY-RECORD.
           EXIT.

      *        ONE OLD-MASTER RECORD, ALREADY VALIDATED AND SLUGIFIED
      *        ON A PRIOR RUN, COPIED FORWARD FIELD FOR FIELD -- IT IS
      *        NOT RE-VALIDATED AND ITS IDS ARE NOT RE-SLUGIFIED,
      *        SINCE THAT WORK IS ALREADY DONE AND THE RESULT IS
      *        ALREADY ON FILE.
       0900-BEGIN-CARRY-FORWARD-OLD.
      *        NINE FIELDS, ONE STRAIGHT MOVE EACH, OLD-MASTER-FILE'S
      *        CM- PREFIX INTO THE NEW MASTER'S SH- PREFIX -- NO
      *        BUSINESS LOGIC APPLIES TO AN ALREADY-POSTED RECORD.
           MOVE CM-SALE-ID        TO SH-SALE-ID
           MOVE CM-PLAYER-ID      TO SH-PLAYER-ID
           MOVE CM-BRAND-ID       TO SH-BRAND-ID
           MOVE CM-VARIATION-ID   TO SH-VARIATION-ID
           MOVE CM-SALE-YEAR      TO SH-SALE-YEAR
           MOVE CM-GRADE          TO SH-GRADE
           MOVE CM-GRADER         TO SH-GRADER
           MOVE CM-SALE-PRICE     TO SH-SALE-PRICE
           MOVE CM-SOLD-DATE      TO SH-SOLD-DATE
      *        SAME RE-BLANKING OF THE TRAILING FILLER AS 0400 ABOVE.
           MOVE SPACES            TO FILLER OF SH-SALES-HISTORY-REC
           WRITE SH-SALES-HISTORY-REC
      *        READS THE NEXT OLD-MASTER RECORD SO THE UNTIL TEST
      *        BACK IN 0000 SEES EOF AS SOON AS THE LAST OLD RECORD
      *        HAS BEEN WRITTEN, NOT ONE ITERATION LATE.
           PERFORM 0110-BEGIN-READ-OLD-MASTER
              THRU 0110-END-READ-OLD-MASTER.
       0900-END-CARRY-FORWARD-OLD.
           EXIT.

      *        DRIVES ONE RAW-SALE RECORD THROUGH VALIDATION AND THEN
      *        EITHER WRITES IT TO THE NEW MASTER OR COUNTS IT AS A
      *        REJECT -- NO THIRD OUTCOME IS POSSIBLE.
       1000-BEGIN-PROCESS-RAW-SALES.
           READ RAW-SALES-FILE
              AT END
                 SET SW-RAW-SALES-EOF-Y TO TRUE
              NOT AT END
      *                 THE READ COUNTER INCREMENTS BEFORE VALIDATION
      *                 SO IT COUNTS EVERY RECORD SEEN, GOOD OR BAD.
                 ADD CTE-01 TO WS-RECORDS-READ
                 PERFORM 0300-BEGIN-VALIDATE-RAW-SALE-FIELDS
                    THRU 0300-END-VALIDATE-RAW-SALE-FIELDS

                 IF SW-RECORD-IS-VALID-Y
                    PERFORM 0400-BEGIN-WRITE-SALES-HISTORY-RECORD
                       THRU 0400-END-WRITE-SALES-HISTORY-RECORD
                 ELSE
                    ADD CTE-01 TO WS-RECORDS-REJECTED
                 END-IF
           END-READ.
       1000-END-PROCESS-RAW-SALES.
           EXIT.

      *        PRINTS THE THREE-LINE LOAD SUMMARY (READ/INSERTED/
      *        REJECTED) TO CARDVRPT AND CLOSES EVERYTHING.  INSERTED
      *        PLUS REJECTED SHOULD ALWAYS EQUAL READ -- IF IT DOES
      *        NOT, SOMETHING IN 0300/0400 ABOVE IS MISCOUNTING.
       1200-BEGIN-FINISH-PROGRAM.
      *        FIRST TOTAL LINE ADVANCES 2 LINES TO LEAVE A BLANK LINE
      *        UNDER THE LAST DETAIL-LESS HEADING; THE REMAINING TWO
      *        ADVANCE ONLY 1 SO THE THREE TOTALS PRINT TOGETHER.
           MOVE "RECORDS READ            :" TO WT-CAPTION
           MOVE WS-RECORDS-READ             TO WT-VALUE
           WRITE LS-PRINT-LINE FROM WS-TOTAL-LINE
              AFTER ADVANCING 2 LINES

           MOVE "RECORDS INSERTED        :" TO WT-CAPTION
           MOVE WS-RECORDS-INSERTED         TO WT-VALUE
           WRITE LS-PRINT-LINE FROM WS-TOTAL-LINE
              AFTER ADVANCING 1 LINE

           MOVE "RECORDS REJECTED        :" TO WT-CAPTION
           MOVE WS-RECORDS-REJECTED         TO WT-VALUE
           WRITE LS-PRINT-LINE FROM WS-TOTAL-LINE
              AFTER ADVANCING 1 LINE

      *        CLOSES ALL FOUR FILES IN THE SAME ORDER THEY WERE
      *        OPENED IN 0100 ABOVE.
           CLOSE RAW-SALES-FILE
                 OLD-MASTER-FILE
                 SALES-HISTORY-FILE
                 LOAD-SUMMARY-FILE.
       1200-END-FINISH-PROGRAM.
           EXIT.

      *        NO CALL OR COPY BRINGS THE SLUG ALGORITHM INTO CARDANL
      *        OR CARDPUR -- THEY EACH CARRY THEIR OWN COPY, AS NOTED
      *        AT 0200 ABOVE.  THIS IS THE LAST OF THE FOUR SHOP
      *        PROGRAMS THAT TOUCH CARDMSTR TO DO ITS OWN SEPARATE
      *        COPY OF THE ALGORITHM -- SEE CARDANL AND CARDPUR.
       END PROGRAM CARDVAL.
