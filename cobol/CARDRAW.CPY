000100******************************************************************
000200*  COPYBOOK    : CARDRAW                                       *
000300*  DESCRIPTION : RAW-SALE INPUT RECORD.  ONE OCCURRENCE PER     *
000400*                MARKETPLACE SALE RECORD AS RECEIVED FROM THE   *
000500*                FEED, BEFORE VALIDATION AND SLUGIFYING.  ALL   *
000600*                FIELDS ARRIVE AS DISPLAY TEXT -- CARDVAL IS    *
000700*                RESPONSIBLE FOR PROVING THEY ARE NUMERIC.      *
000800*  CALLED BY   : CARDVAL                                        *
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  DATE        INIT  TICKET     DESCRIPTION                     *
001200*  1986-02-10  RTM   CR-1001    INITIAL RELEASE.                   CR-1001
001300*  1991-11-05  RTM   CR-1198    WIDENED VARIATION TO X(40) TO      CR-1198
001400*                     MATCH THE WIDENED MASTER-FILE FIELD.         CR-1198
001500******************************************************************
001600 01  CR-RAW-SALE-REC.
001700
001800*        FREE-TEXT FIELDS, EXACTLY AS SUPPLIED BY THE FEED.
001900*        BLANK MEANS "NOT SUPPLIED" AND IS A REJECT CONDITION
002000*        FOR PLAYER-NAME, BRAND-NAME AND VARIATION.
002100     03  CR-PLAYER-NAME               PIC X(40).
002200     03  CR-BRAND-NAME                PIC X(40).
002300     03  CR-VARIATION                 PIC X(40).
002400
002500*        THE FOLLOWING ARRIVE AS DISPLAY TEXT SO CARDVAL CAN
002600*        TEST THEM FOR NUMERIC-NESS BEFORE CONVERTING.  A
002700*        RECORD WITH A NON-NUMERIC YEAR, GRADE OR PRICE IS
002800*        REJECTED RATHER THAN ABENDING THE RUN.
002900     03  CR-SALE-YEAR                 PIC X(04).
003000     03  CR-GRADE                     PIC X(04).
003100     03  CR-GRADER                    PIC X(05).
003200     03  CR-SALE-PRICE                PIC X(11).
003300     03  CR-SOLD-DATE                 PIC X(08).
003400
003500*        RESERVED FOR A FUTURE SOURCE-FEED IDENTIFIER SHOULD WE
003600*        EVER BRING ON A SECOND MARKETPLACE FEED.
003700     03  FILLER                       PIC X(10).
