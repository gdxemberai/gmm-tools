000100******************************************************************
000200*  COPYBOOK    : CARDLIST                                      *
000300*  DESCRIPTION : LISTING / PURCHASE-REQUEST INPUT RECORD.  ONE  *
000400*                OCCURRENCE PER MARKETPLACE LISTING PRESENTED   *
000500*                TO THE VALUATION PROGRAM, OR PER PURCHASE A    *
000600*                BUYER HAS ALREADY COMMITTED TO (CARDPUR USES   *
000700*                THE SAME LAYOUT -- A PURCHASE REQUEST IS A     *
000800*                LISTING THE BUYER DECIDED TO ACT ON).          *
000900*                CARD ATTRIBUTES ARRIVE ALREADY PARSED OUT OF   *
001000*                THE LISTING TITLE BY AN UPSTREAM STEP; THIS    *
001100*                PROGRAM FAMILY DOES NOT PARSE FREE TEXT.      *
001200*  CALLED BY   : CARDANL, CARDPUR                               *
001300******************************************************************
001400*  CHANGE LOG                                                   *
001500*  DATE        INIT  TICKET     DESCRIPTION                     *
001600*  1986-02-10  RTM   CR-1001    INITIAL RELEASE.                   CR-1001
001700*  1987-09-30  RTM   CR-1033    ADDED GRADE AND GRADER.            CR-1033
001800*  1991-11-05  RTM   CR-1198    WIDENED VARIATION TO X(40).        CR-1198
001900******************************************************************
002000 01  CL-LISTING-REC.
002100
002200*        LISTING-TITLE IS CARRIED THROUGH UNCHANGED SO THE
002300*        ANALYSIS-RESULT AND THE SUMMARY REPORT CAN DISPLAY THE
002400*        ORIGINAL WORDING THE SELLER USED.
002500     03  CL-LISTING-TITLE             PIC X(60).
002600
002700*        THE SELLER'S ASKING PRICE.  MUST BE GREATER THAN ZERO
002800*        OR THE RECORD FAILS VALIDATION (SEE CARDANL).
002900     03  CL-LISTING-PRICE             PIC 9(06)V99.
003000
003100*        PRE-PARSED CARD ATTRIBUTES.  PLAYER-NAME AND BRAND-
003200*        NAME ARE FREE TEXT AND ARE SLUGIFIED BY THE CALLING
003300*        PROGRAM; VARIATION MAY BE BLANK, WHICH SLUGIFIES TO
003400*        "BASE".
003500     03  CL-PLAYER-NAME                PIC X(40).
003600     03  CL-BRAND-NAME                 PIC X(40).
003700     03  CL-VARIATION                  PIC X(40).
003800
003900*        CARD-YEAR OF ZERO MEANS THE YEAR WAS NOT IDENTIFIED.
004000     03  CL-CARD-YEAR                  PIC 9(04).
004100
004200*        GRADE OF ZERO MEANS UNGRADED OR NOT IDENTIFIED.
004300     03  CL-GRADE                      PIC 9(02)V9.
004400     03  CL-GRADE-PARTS REDEFINES CL-GRADE.
004500         05  CL-GRADE-WHOLE            PIC 9(02).
004600         05  CL-GRADE-TENTH            PIC 9(01).
004700
004800*        GRADER IS SPACES WHEN NOT IDENTIFIED.
004900     03  CL-GRADER                     PIC X(05).
005000
005100*        RESERVED FOR A FUTURE SELLER/LISTING-SOURCE CODE.
005200     03  FILLER                        PIC X(10).
