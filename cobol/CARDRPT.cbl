000100******************************************************************
000200*  PROGRAM     : CARDRPT                                        *
000300*  DESCRIPTION : PRINTS A FILTERED, SORTED, PAGINATED LISTING    *
000400*                OF THE SALES-HISTORY MASTER.  SELECTION         *
000500*                CRITERIA, SORT CHOICE AND PAGE REQUESTED ARRIVE *
000600*                ON A SINGLE CONTROL RECORD READ AT START-UP --  *
000700*                THIS SHOP PUNCHES ONE PER RUN RATHER THAN       *
000800*                PROMPTING THE OPERATOR.                        *
000900*  RUN FREQUENCY: ON DEMAND, ONE CONTROL RECORD PER RUN.         *
001000*  REMARKS     : THIS PROGRAM NEVER UPDATES CARDMSTR -- IT IS    *
001100*                STRICTLY READ-ONLY.  IT ALSO DOES NOT HOLD THE  *
001200*                WHOLE MASTER IN MEMORY THE WAY CARDANL DOES;    *
001300*                INSTEAD IT LEANS ON THE COMPILER'S OWN SORT     *
001400*                VERB TO DO THE HEAVY LIFTING, WRITING THE       *
001500*                RESULT TO AN INTERMEDIATE WORK FILE (CARDRTMP)  *
001600*                SO THE SECOND, PRINT-ONLY PASS CAN SKIP TO ANY  *
001700*                REQUESTED PAGE WITHOUT RE-SORTING.              *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. CARDRPT.
002100 AUTHOR. DONALD K PRUITT.
002200 INSTALLATION. CARD EXCHANGE SERVICES - DATA PROCESSING.
002300 DATE-WRITTEN. 03/18/94.
002400 DATE-COMPILED. 11/02/04.
002500 SECURITY. NONE.
002600******************************************************************
002700*  CHANGE LOG                                                   *
002800*  DATE        INIT  TICKET     DESCRIPTION                     *
002900*  1994-03-18  DKP   CR-1340    INITIAL RELEASE -- SALES-HISTORY   CR-1340
003000*                     IS NOW BIG ENOUGH THAT BROWSING THE MASTER   CR-1340
003100*                     WITH A UTILITY PRINT IS NO LONGER USABLE.    CR-1340
003200*  1996-08-09  DKP   CR-1388    ADDED THE GRADE RANGE FILTER;      CR-1388
003300*                     BUYERS WERE ASKING FOR "PSA 8 AND UP"        CR-1388
003400*                     LISTS AND WE WERE RUNNING IT FOUR TIMES      CR-1388
003500*                     A DAY BY HAND AGAINST THE PLAYER FILTER.     CR-1388
003600*  1999-01-04  JQH   Y2K-004    REVIEWED ALL DATE FIELDS; SOLD-    Y2K-004
003700*                     DATE IS ALREADY CENTURY-SAFE.  NO CHANGE.    Y2K-004
003800*  2004-11-02  RTM   CR-1602    PAGE-SIZE NOW CAPPED AT 100 AND    CR-1602
003900*                     VALIDATED ON THE WAY IN; A CONTROL RECORD    CR-1602
004000*                     WITH PAGE-SIZE 0 WAS LOOPING THE TOTAL-      CR-1602
004100*                     PAGES CALCULATION INTO A DIVIDE EXCEPTION.   CR-1602
004200*  2005-09-27  LMB   CR-1611    REPORT-OUTPUT-FILE LINAGE RAISED   CR-1611
004300*                     TO 60 LINES/55 FOOTING TO MATCH THE PRINTER  CR-1611
004400*                     STOCK CHANGE MADE SHOP-WIDE THIS QUARTER.    CR-1611
004500*                     SAME CHANGE AS CARDPUR'S POST SUMMARY.       CR-1611
004600*  2006-04-11  LMB   CR-1648    ADDED THE GRADER AND GRADE-RANGE   CR-1648
004700*                     FILTERS' ACTIVE SWITCHES; A BLANK GRADER     CR-1648
004800*                     FILTER HAD BEEN SILENTLY TREATED AS "NOT     CR-1648
004900*                     SUPPLIED", WHICH MADE IT IMPOSSIBLE TO ASK   CR-1648
005000*                     FOR UNGRADED CARDS ONLY.                     CR-1648
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500*        C01 IS THE CHANNEL-1 CARRIAGE CONTROL PUNCH USED TO
005600*        SKIP THE PRINTER TO THE TOP OF A NEW FORM -- THE
005700*        HEADING LINE IS THE ONLY LINE THIS PROGRAM ADVANCES BY
005800*        CHANNEL RATHER THAN BY LINE COUNT.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*        READ-ONLY -- THIS PROGRAM NEVER UPDATES THE MASTER,
006500*        ONLY REPORTS AGAINST IT.
006600     SELECT SALES-HISTORY-FILE  ASSIGN TO "CARDMSTR"
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS   IS FS-SALES-HISTORY-FILE.
006900
007000*        ONE RECORD, READ ONCE AT START-UP, THEN CLOSED -- THE
007100*        SHOP PUNCHES A NEW CARDRREQ BEFORE EACH RUN RATHER THAN
007200*        BUILDING AN ON-LINE PROMPTING FRONT END FOR A REPORT
007300*        THAT IS REQUESTED ONLY A FEW TIMES A DAY.
007400     SELECT REPORT-REQUEST-FILE ASSIGN TO "CARDRREQ"
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS   IS FS-REPORT-REQUEST-FILE.
007700
007800*        HOLDS THE FULL FILTERED-AND-SORTED RESULT SET BETWEEN
007900*        THE SORT PASS (0300) AND THE PRINT PASS (0500) -- THE
008000*        PRINT PASS NEEDS TO SKIP TO AN ARBITRARY PAGE, WHICH
008100*        MEANS REPOSITIONING BY RECORD COUNT, SOMETHING A SORT'S
008200*        OWN RETURN PHASE CANNOT DO A SECOND TIME.
008300     SELECT SORTED-WORK-FILE    ASSIGN TO "CARDRTMP"
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS   IS FS-SORTED-WORK-FILE.
008600
008700*        LINE SEQUENTIAL SO THE PRINTED REPORT CAN BE VIEWED ON
008800*        A TERMINAL WITHOUT GOING THROUGH THE PRINT SPOOLER.
008900     SELECT REPORT-OUTPUT-FILE  ASSIGN TO "CARDRRPT"
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS   IS FS-REPORT-OUTPUT-FILE.
009200
009300*        THE COMPILER'S OWN SCRATCH FILE FOR THE SORT VERB BELOW
009400*        -- ASSIGN TO DISK, NOT A LOGICAL NAME, SINCE NOTHING
009500*        EVER OPENS, READS OR WRITES IT DIRECTLY.
009600     SELECT SORT-WORK-FILE      ASSIGN TO DISK.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000*        SAME COPYBOOK CARDANL AND CARDPUR BOTH SHARE FOR THIS
010100*        RECORD -- CM- IS THE PREFIX THROUGHOUT THE COPY
010200*        MEMBER, NOT A LOCAL PREFIX OF THIS PROGRAM.
010300 FD  SALES-HISTORY-FILE
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 147 CHARACTERS.
010600     COPY CARDMSTR.
010700
010800*        ONE CONTROL RECORD PER RUN.  SPACES/ZEROES IN A FILTER
010900*        FIELD MEAN "NOT APPLIED" EXCEPT WHERE A -SW FIELD SAYS
011000*        OTHERWISE (GRADER AND THE GRADE BOUNDS CAN LEGITIMATELY
011100*        BE ZERO/BLANK, SO THEY CARRY THEIR OWN ACTIVE SWITCH).
011200 FD  REPORT-REQUEST-FILE
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 110 CHARACTERS.
011500 01  RQ-REPORT-REQUEST-REC.
011600*            BLANK MEANS "NO PLAYER FILTER" -- WIDTH MATCHES
011700*            CM-PLAYER-ID IN CARDMSTR SO AN EQUALITY TEST NEVER
011800*            NEEDS PADDING OR TRUNCATION ON EITHER SIDE.
011900     03  RQ-PLAYER-ID-FILTER        PIC X(30).
012000*            BLANK MEANS "NO BRAND FILTER", SAME WIDTH RULE.
012100     03  RQ-BRAND-ID-FILTER         PIC X(30).
012200*            THE ACTUAL GRADER CODE TO MATCH -- MEANINGLESS
012300*            UNLESS THE ACTIVE SWITCH BELOW IS SET, SINCE BLANK
012400*            IS ITSELF A VALID GRADER VALUE (UNGRADED).
012500     03  RQ-GRADER-FILTER           PIC X(05).
012600     03  RQ-GRADER-FILTER-ACTIVE-SW PIC X(01).
012700         88  RQ-GRADER-FILTER-IS-ON      VALUE "Y".
012800*            LOWER GRADE BOUND, INCLUSIVE -- MEANINGLESS UNLESS
012900*            ITS OWN ACTIVE SWITCH IS SET, SINCE ZERO IS A
013000*            PLAUSIBLE (THOUGH RARE) REAL GRADE VALUE.
013100     03  RQ-GRADE-MIN                PIC 9(02)V9.
013200     03  RQ-GRADE-MIN-ACTIVE-SW      PIC X(01).
013300         88  RQ-GRADE-MIN-IS-ON           VALUE "Y".
013400*            UPPER GRADE BOUND, INCLUSIVE, SAME ACTIVE-SWITCH
013500*            TREATMENT AS THE MINIMUM ABOVE.
013600     03  RQ-GRADE-MAX                PIC 9(02)V9.
013700     03  RQ-GRADE-MAX-ACTIVE-SW      PIC X(01).
013800         88  RQ-GRADE-MAX-IS-ON           VALUE "Y".
013900*            WHICH MASTER FIELD TO SORT BY -- THE 88-LEVELS
014000*            BELOW ARE THE ONLY FOUR RECOGNIZED CODES; ANYTHING
014100*            ELSE (INCLUDING BLANK) FALLS TO THE SOLD-DATE
014200*            DEFAULT IN THE EVALUATE AT 0300.
014300     03  RQ-SORT-FIELD                PIC X(05).
014400         88  RQ-SORT-BY-SOLD-DATE          VALUE "DATE ".
014500         88  RQ-SORT-BY-PRICE              VALUE "PRICE".
014600         88  RQ-SORT-BY-GRADE               VALUE "GRADE".
014700         88  RQ-SORT-BY-PLAYER-ID            VALUE "PLYR ".
014800*            "ASC " OR "DESC" -- ANYTHING ELSE ALSO FALLS TO
014900*            THE DEFAULT DIRECTION FOR WHATEVER FIELD WAS
015000*            CHOSEN ABOVE.
015100     03  RQ-SORT-DIRECTION             PIC X(04).
015200         88  RQ-SORT-ASCENDING                VALUE "ASC ".
015300         88  RQ-SORT-DESCENDING                VALUE "DESC".
015400*            ZERO OR BLANK DEFAULTS TO PAGE 1 -- SEE 0110.
015500     03  RQ-PAGE-NUMBER                PIC 9(05).
015600*            ZERO, BLANK, OR OVER 100 DEFAULTS/CLAMPS TO 50
015700*            ROWS PER PAGE (CR-1602) -- SEE 0110.
015800     03  RQ-PAGE-SIZE                  PIC 9(03).
015900     03  FILLER                        PIC X(19).
016000
016100*        STRUCTURALLY IDENTICAL TO THE SD RECORD BELOW EXCEPT
016200*        FOR THE ST- PREFIX -- THIS IS WHERE THE SORTED AND
016300*        FILTERED RESULT SET LANDS SO THE PRINT PASS CAN SKIP
016400*        AND COUNT WITHOUT HOLDING THE WHOLE SET IN MEMORY.
016500 FD  SORTED-WORK-FILE
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 132 CHARACTERS.
016800 01  ST-SORTED-REC.
016900*            CARRIED STRAIGHT THROUGH FROM THE MASTER'S
017000*            CM-SALE-ID -- NEVER RECOMPUTED HERE.
017100     03  ST-SALE-ID                  PIC 9(07).
017200     03  ST-PLAYER-ID                PIC X(30).
017300     03  ST-BRAND-ID                 PIC X(30).
017400     03  ST-VARIATION-ID             PIC X(30).
017500     03  ST-SALE-YEAR                PIC 9(04).
017600     03  ST-GRADE                    PIC 9(02)V9.
017700     03  ST-GRADER                   PIC X(05).
017800     03  ST-SALE-PRICE               PIC 9(08)V99.
017900*            GROUP AND REDEFINES BOTH EXIST SO SR-/ST- DATE
018000*            FIELDS CAN BE COMPARED AS A SINGLE 8-DIGIT NUMBER
018100*            FOR THE SORT KEY (SEE 0300) WHILE STILL BEING
018200*            EASY TO BREAK APART YEAR/MONTH/DAY FOR PRINTING.
018300     03  ST-SOLD-DATE.
018400         05  ST-SOLD-DATE-YYYY       PIC 9(04).
018500         05  ST-SOLD-DATE-MM         PIC 9(02).
018600         05  ST-SOLD-DATE-DD         PIC 9(02).
018700     03  ST-SOLD-DATE-NUM REDEFINES ST-SOLD-DATE
018800                                    PIC 9(08).
018900     03  FILLER                      PIC X(05).
019000
019100*        A PLAIN 132-BYTE PRINT SLOT -- EVERYTHING WRITTEN HERE
019200*        HAS ALREADY BEEN EDITED INTO ONE OF THE THREE
019300*        WS-REPORT-LINES LAYOUTS BELOW BEFORE THE WRITE.
019400 FD  REPORT-OUTPUT-FILE
019500     LABEL RECORDS ARE OMITTED
019600     RECORD CONTAINS 132 CHARACTERS
019700     LINAGE IS 60 LINES WITH FOOTING AT 55.
019800 01  RO-PRINT-LINE                   PIC X(132).
019900
020000*        THE SORT WORK RECORD CARRIES THE SAME NINE FIELDS AS
020100*        THE MASTER SO THE OUTPUT PROCEDURE CAN REBUILD A FULL
020200*        SORTED-WORK-FILE RECORD FROM WHATEVER RETURNS.
020300 SD  SORT-WORK-FILE.
020400 01  SR-SORT-REC.
020500     03  SR-SALE-ID                  PIC 9(07).
020600     03  SR-PLAYER-ID                PIC X(30).
020700     03  SR-BRAND-ID                 PIC X(30).
020800     03  SR-VARIATION-ID             PIC X(30).
020900     03  SR-SALE-YEAR                PIC 9(04).
021000*            THE SORT KEY WHEN THE REQUEST ASKS FOR A GRADE
021100*            SORT -- SEE THE GRADE WHEN-CLAUSES AT 0300.
021200     03  SR-GRADE                    PIC 9(02)V9.
021300     03  SR-GRADER                   PIC X(05).
021400*            THE SORT KEY WHEN THE REQUEST ASKS FOR A PRICE
021500*            SORT.
021600     03  SR-SALE-PRICE               PIC 9(08)V99.
021700     03  SR-SOLD-DATE.
021800         05  SR-SOLD-DATE-YYYY       PIC 9(04).
021900         05  SR-SOLD-DATE-MM         PIC 9(02).
022000         05  SR-SOLD-DATE-DD         PIC 9(02).
022100*            THE SORT KEY WHEN THE REQUEST ASKS FOR A DATE SORT
022200*            (OR SUPPLIES NOTHING, SINCE DATE DESCENDING IS THE
022300*            DEFAULT) -- THE NUMERIC REDEFINE, NOT THE BROKEN-
022400*            APART GROUP, IS WHAT EVERY DATE SORT KEY USES.
022500     03  SR-SOLD-DATE-NUM REDEFINES SR-SOLD-DATE
022600                                    PIC 9(08).
022700     03  FILLER                      PIC X(05).
022800
022900 WORKING-STORAGE SECTION.
023000*        ONE STATUS BYTE PER SELECT, DISPLAYED TOGETHER BY THE
023100*        DECLARATIVES HANDLER BELOW.
023200 77  FS-SALES-HISTORY-FILE            PIC X(02) VALUE SPACES.
023300 77  FS-REPORT-REQUEST-FILE           PIC X(02) VALUE SPACES.
023400 77  FS-SORTED-WORK-FILE              PIC X(02) VALUE SPACES.
023500 77  FS-REPORT-OUTPUT-FILE            PIC X(02) VALUE SPACES.
023600
023700*        CTE-50 IS THE DEFAULT PAGE SIZE, CTE-100 THE UPPER
023800*        BOUND A REQUESTED PAGE SIZE MAY NOT EXCEED (CR-1602).
023900 78  CTE-01                                     VALUE 1.
024000 78  CTE-50                                     VALUE 50.
024100 78  CTE-100                                     VALUE 100.
024200
024300*        FOUR SWITCHES, FOUR SEPARATE LOOPS -- THE MASTER-READ
024400*        LOOP (0310/0320), THE SORT-RETURN LOOP (0400/0410), THE
024500*        PAGE-PRINT LOOP (0500/0510), AND THE PER-RECORD FILTER
024600*        RESULT (0330) THAT THE FIRST OF THOSE LOOPS TESTS.
024700 01  WS-SWITCHES.
024800*            SET WHEN THE MASTER READ IN 0320 HITS END OF FILE
024900*            DURING THE SORT'S INPUT PROCEDURE.
025000     03  WS-MASTER-EOF                PIC X(01) VALUE "N".
025100         88  SW-MASTER-EOF-Y                    VALUE "Y".
025200*            SET WHEN THE RETURN IN 0410 HITS END OF THE
025300*            SORTED SET DURING THE SORT'S OUTPUT PROCEDURE.
025400     03  WS-SORT-RETURN-EOF           PIC X(01) VALUE "N".
025500         88  SW-SORT-RETURN-EOF-Y                VALUE "Y".
025600*            SET WHEN THE PRINT PASS'S READ OF CARDRTMP IN
025700*            0510 RUNS OUT OF RECORDS.
025800     03  WS-PRINT-READ-EOF            PIC X(01) VALUE "N".
025900         88  SW-PRINT-READ-EOF-Y                 VALUE "Y".
026000*            DEFAULTS TO "Y" AT THE TOP OF EVERY 0330 CALL AND
026100*            IS FLIPPED TO "N" BY THE FIRST FILTER THAT FAILS --
026200*            ONCE FLIPPED IT STAYS FLIPPED FOR THE REST OF THAT
026300*            RECORD'S FILTER CHECKS.
026400     03  WS-RECORD-PASSES-FILTER      PIC X(01) VALUE "Y".
026500         88  SW-RECORD-PASSES-FILTER-Y           VALUE "Y".
026600     03  FILLER                        PIC X(01) VALUE SPACE.
026700
026800*        WS-TOTAL-MATCHING IS THE GRAND TOTAL ACROSS THE WHOLE
026900*        FILTERED SET, COUNTED DURING THE SORT'S RETURN PHASE
027000*        (0410) BEFORE ANY PAGE IS PRINTED; WS-RECORD-NUMBER IS
027100*        A SEPARATE, LATER COUNT USED ONLY TO LOCATE THE
027200*        REQUESTED PAGE DURING THE PRINT PASS (0510).
027300 01  WS-COUNTERS.
027400     03  WS-TOTAL-MATCHING            PIC 9(07) COMP VALUE 0.
027500     03  WS-RECORD-NUMBER             PIC 9(07) COMP VALUE 0.
027600     03  WS-LINES-PRINTED             PIC 9(05) COMP VALUE 0.
027700     03  FILLER                        PIC X(01) VALUE SPACE.
027800
027900*        ACCEPTED BUT NOT CURRENTLY PRINTED ANYWHERE ON THE
028000*        REPORT -- KEPT FOR A FUTURE "AS OF" DATE STAMP ON THE
028100*        HEADING LINE, THE SAME WAY CARDANL AND CARDVAL STAMP
028200*        THEIR OWN SUMMARIES.
028300 01  WS-TODAY-DATE.
028400     03  WS-TODAY-YYYY                PIC 9(04).
028500     03  WS-TODAY-MM                  PIC 9(02).
028600     03  WS-TODAY-DD                  PIC 9(02).
028700 01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE
028800                                      PIC 9(08).
028900
029000*        RQ-PAGE-SIZE IS VALIDATED AGAINST THESE BOUNDS AT
029100*        START-UP AND DEFAULTED/CLAMPED RATHER THAN ABENDING --
029200*        SEE CR-1602.  WS-FIRST-RECORD-NUMBER AND WS-LAST-
029300*        RECORD-NUMBER BOUND THE REQUESTED PAGE WITHIN THE
029400*        OVERALL FILTERED SET; WS-TOTAL-PAGES IS DERIVED FROM
029500*        WS-TOTAL-MATCHING ONLY AFTER THE SORT/FILTER PASS HAS
029600*        FINISHED, SINCE UNTIL THEN THE TRUE COUNT IS UNKNOWN.
029700 01  WS-PAGINATION-AREA.
029800*            CLAMPED/DEFAULTED COPY OF RQ-PAGE-SIZE -- NEVER
029900*            ZERO AND NEVER OVER 100 BY THE TIME 0110 IS DONE.
030000     03  WS-EFFECTIVE-PAGE-SIZE        PIC 9(03) COMP VALUE 0.
030100*            DEFAULTED COPY OF RQ-PAGE-NUMBER -- NEVER ZERO.
030200     03  WS-EFFECTIVE-PAGE-NUMBER       PIC 9(05) COMP VALUE 0.
030300*            COMPUTED ONCE IN 0500 FROM THE TWO FIELDS ABOVE.
030400     03  WS-FIRST-RECORD-NUMBER          PIC 9(07) COMP VALUE 0.
030500     03  WS-LAST-RECORD-NUMBER            PIC 9(07) COMP VALUE 0.
030600*            ZERO WHEN WS-TOTAL-MATCHING IS ZERO, OTHERWISE THE
030700*            ROUNDED-UP QUOTIENT -- SEE THE COMMENT AT 0500.
030800     03  WS-TOTAL-PAGES                   PIC 9(07) COMP VALUE 0.
030900     03  FILLER                           PIC X(01) VALUE SPACE.
031000
031100*        THREE FIXED LINE LAYOUTS -- HEADING PRINTED ONCE AT
031200*        START-UP, ONE DETAIL LINE PER SURVIVING SALES-HISTORY
031300*        ROW ON THE REQUESTED PAGE, AND ONE FOOTER LINE AFTER
031400*        THE LAST DETAIL LINE GIVING THE GRAND TOTAL AND THE
031500*        PAGE-X-OF-Y COUNT.
031600 01  WS-REPORT-LINES.
031700     03  WS-HEADING-LINE.
031800         05  FILLER                    PIC X(04) VALUE SPACES.
031900         05  FILLER                    PIC X(07) VALUE "SALE-ID".
032000         05  FILLER                    PIC X(03) VALUE SPACES.
032100         05  FILLER                    PIC X(09) VALUE "PLAYER-ID".
032200         05  FILLER                    PIC X(22) VALUE SPACES.
032300         05  FILLER                    PIC X(08) VALUE "BRAND-ID".
032400         05  FILLER                    PIC X(23) VALUE SPACES.
032500         05  FILLER                    PIC X(04) VALUE "YEAR".
032600         05  FILLER                    PIC X(02) VALUE SPACES.
032700         05  FILLER                    PIC X(05) VALUE "GRADE".
032800         05  FILLER                    PIC X(02) VALUE SPACES.
032900         05  FILLER                    PIC X(06) VALUE "GRADER".
033000         05  FILLER                    PIC X(03) VALUE SPACES.
033100         05  FILLER                    PIC X(05) VALUE "PRICE".
033200         05  FILLER                    PIC X(04) VALUE SPACES.
033300         05  FILLER                    PIC X(09) VALUE "SOLD-DATE".
033400         05  FILLER                    PIC X(16) VALUE SPACES.
033500*        ONE LINE PER SURVIVING ROW -- COLUMN POSITIONS MATCH
033600*        THE HEADING ABOVE FIELD FOR FIELD.  WD-SALE-PRICE IS
033700*        EDITED WITH A FLOATING DOLLAR SIGN SINCE CARD PRICES
033800*        RUN FROM A FEW CENTS TO SEVERAL THOUSAND DOLLARS AND A
033900*        FIXED-POSITION SIGN WOULD LOOK ODD AT EITHER EXTREME;
034000*        WD-SOLD-DATE PRINTS SLASH-SEPARATED FOR READABILITY
034100*        EVEN THOUGH THE MASTER AND SORT RECORDS CARRY IT AS A
034200*        PLAIN 8-DIGIT NUMBER.
034300     03  WD-DETAIL-LINE.
034400         05  FILLER                    PIC X(04) VALUE SPACES.
034500         05  WD-SALE-ID                PIC ZZZZZZ9.
034600         05  FILLER                    PIC X(03) VALUE SPACES.
034700         05  WD-PLAYER-ID              PIC X(30).
034800         05  FILLER                    PIC X(01) VALUE SPACES.
034900         05  WD-BRAND-ID               PIC X(30).
035000         05  FILLER                    PIC X(01) VALUE SPACES.
035100         05  WD-SALE-YEAR              PIC 9999.
035200         05  FILLER                    PIC X(02) VALUE SPACES.
035300         05  WD-GRADE                  PIC ZZ.9.
035400         05  FILLER                    PIC X(03) VALUE SPACES.
035500         05  WD-GRADER                 PIC X(05).
035600         05  FILLER                    PIC X(02) VALUE SPACES.
035700         05  WD-SALE-PRICE             PIC $,$$$,$$9.99.
035800         05  FILLER                    PIC X(02) VALUE SPACES.
035900         05  WD-SOLD-DATE              PIC 9999/99/99.
036000         05  FILLER                    PIC X(12) VALUE SPACES.
036100*        THE FOOTER CARRIES TWO NUMBERS, NOT ONE -- TOTAL
036200*        MATCHING ROWS ACROSS THE WHOLE FILTERED SET (NOT JUST
036300*        THIS PAGE), AND PAGE-X-OF-Y SO THE OPERATOR KNOWS
036400*        WHETHER THERE IS MORE TO REQUEST.
036500     03  WF-FOOTER-LINE.
036600         05  FILLER                    PIC X(04) VALUE SPACES.
036700         05  FILLER                    PIC X(18) VALUE
036800             "TOTAL MATCHING  : ".
036900         05  WF-TOTAL-MATCHING          PIC ZZZ,ZZZ,ZZ9.
037000         05  FILLER                    PIC X(04) VALUE SPACES.
037100         05  FILLER                    PIC X(06) VALUE "PAGE  ".
037200         05  WF-PAGE-NUMBER             PIC ZZZZ9.
037300         05  FILLER                    PIC X(05) VALUE " OF  ".
037400         05  WF-TOTAL-PAGES             PIC ZZZZ9.
037500         05  FILLER                    PIC X(74) VALUE SPACES.
037600
037700*        THE FOUR FILE STATUS ERROR HANDLERS LIVE IN
037800*        DECLARATIVES, AS THEY DO IN EVERY OTHER PROGRAM IN
037900*        THIS SHOP -- A NON-ZERO STATUS ON ANY LISTED FILE
038000*        TRAPS HERE INSTEAD OF FALLING THROUGH TO WHATEVER
038100*        PARAGRAPH HAPPENED TO ISSUE THE READ/WRITE.
038200 PROCEDURE DIVISION.
038300 DECLARATIVES.
038400*        THE SORT-WORK-FILE (SD) IS DELIBERATELY NOT LISTED
038500*        HERE -- THE COMPILER'S OWN SORT/MERGE RUNTIME MANAGES
038600*        ITS STATUS, NOT THIS PROGRAM, AND A USE PROCEDURE ON
038700*        AN SD ENTRY IS NOT A VALID COMBINATION ON THIS SHOP'S
038800*        COMPILER ANYWAY.
038900 REPORT-FILE-HANDLER SECTION.
039000     USE AFTER ERROR PROCEDURE ON SALES-HISTORY-FILE
039100                                   REPORT-REQUEST-FILE
039200                                   SORTED-WORK-FILE
039300                                   REPORT-OUTPUT-FILE.
039400*        ALL FOUR STATUSES ARE DISPLAYED TOGETHER EVEN THOUGH
039500*        ONLY ONE OF THEM ACTUALLY TRIPPED -- THIS MATCHES THE
039600*        REST OF THE SHOP'S STATUS-CHECK PARAGRAPHS AND SAVES
039700*        THE OPERATOR A SECOND RUN JUST TO SEE WHICH FILE IT WAS.
039800 9000-REPORT-STATUS-CHECK.
039900     DISPLAY "+-------------------------------------------+"
040000     DISPLAY "| CARDRPT FILE STATUS ERROR.                 |"
040100     DISPLAY "| MASTER  : [" FS-SALES-HISTORY-FILE "]."
040200     DISPLAY "| REQUEST : [" FS-REPORT-REQUEST-FILE "]."
040300     DISPLAY "| SORTWORK: [" FS-SORTED-WORK-FILE "]."
040400     DISPLAY "| REPORT  : [" FS-REPORT-OUTPUT-FILE "]."
040500     DISPLAY "+-------------------------------------------+"
040600     STOP RUN.
040700 END DECLARATIVES.
040800
040900*        FOUR STEPS, STRICTLY IN ORDER: READ AND VALIDATE THE
041000*        ONE CONTROL RECORD, SORT-AND-FILTER THE WHOLE MASTER
041100*        INTO CARDRTMP, PRINT JUST THE REQUESTED PAGE OUT OF
041200*        CARDRTMP, THEN CLOSE UP.  THE SORT/FILTER STEP ALWAYS
041300*        WALKS THE ENTIRE MASTER EVEN WHEN ONLY ONE SMALL PAGE
041400*        IS WANTED, SINCE THE TOTAL-MATCHING COUNT AND THE
041500*        CORRECT SORT ORDER CANNOT BE KNOWN ANY OTHER WAY.
041600 0000-MAIN-PARAGRAPH.
041700     PERFORM 0100-BEGIN-START-PROGRAM
041800        THRU 0100-END-START-PROGRAM
041900
042000*        THIS ONE PERFORM TRIGGERS THE ENTIRE EVALUATE/SORT
042100*        DISPATCH, THE FILTER PASS, AND THE WRITE OF CARDRTMP --
042200*        ALL OF IT IS DONE BY THE TIME CONTROL RETURNS HERE.
042300     PERFORM 0300-BEGIN-SORT-AND-FILTER-MASTER
042400        THRU 0300-END-SORT-AND-FILTER-MASTER
042500
042600     PERFORM 0500-BEGIN-PRINT-REQUESTED-PAGE
042700        THRU 0500-END-PRINT-REQUESTED-PAGE
042800
042900     PERFORM 0900-BEGIN-FINISH-PROGRAM
043000        THRU 0900-END-FINISH-PROGRAM
043100
043200     STOP RUN.
043300
043400*        WS-TODAY-DATE-NUM IS ACCEPTED HERE, FIRST THING, EVEN
043500*        THOUGH IT IS NOT PRINTED ANYWHERE YET -- SEE THE
043600*        WS-TODAY-DATE COMMENT IN WORKING-STORAGE.
043700 0100-BEGIN-START-PROGRAM.
043800     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD
043900
044000*        THE REQUEST FILE IS OPENED, READ ONCE, AND CLOSED
044100*        AGAIN RIGHT AWAY -- ITS FIELDS ARE ALL THAT IS NEEDED
044200*        AND THEY ARE HELD IN RQ-REPORT-REQUEST-REC FOR THE
044300*        REST OF THE RUN, SO THE FILE ITSELF DOES NOT STAY OPEN.
044400     OPEN INPUT  REPORT-REQUEST-FILE
044500     READ REPORT-REQUEST-FILE
044600        AT END
044700*              A MISSING OR EMPTY CARDRREQ MEANS THE OPERATOR
044800*              FORGOT TO PUNCH ONE -- THERE IS NOTHING SENSIBLE
044900*              TO DEFAULT A WHOLE CONTROL RECORD TO, SO THE RUN
045000*              STOPS HERE RATHER THAN GUESSING WHAT TO REPORT.
045100           DISPLAY "CARDRPT: NO CONTROL RECORD -- ABORTING."
045200           STOP RUN
045300     END-READ
045400     CLOSE REPORT-REQUEST-FILE
045500
045600     PERFORM 0110-BEGIN-VALIDATE-PAGINATION
045700        THRU 0110-END-VALIDATE-PAGINATION
045800
045900*        HEADING IS WRITTEN BEFORE THE SORT/FILTER PASS EVEN
046000*        RUNS, SO THE REPORT ALWAYS HAS ITS COLUMN TITLES EVEN
046100*        ON A REQUEST THAT MATCHES NOTHING.
046200     OPEN OUTPUT REPORT-OUTPUT-FILE
046300     WRITE RO-PRINT-LINE FROM WS-HEADING-LINE
046400        AFTER ADVANCING C01.
046500 0100-END-START-PROGRAM.
046600     EXIT.
046700
046800*        CR-1602 -- A PAGE-SIZE OF ZERO OR OVER 100 IS CLAMPED
046900*        TO THE DEFAULT OF 50 RATHER THAN LEFT TO BLOW UP THE
047000*        TOTAL-PAGES DIVISION BELOW.  PAGE NUMBER OF ZERO IS
047100*        TREATED AS PAGE ONE.
047200 0110-BEGIN-VALIDATE-PAGINATION.
047300     IF RQ-PAGE-SIZE IS GREATER THAN ZERO
047400     AND RQ-PAGE-SIZE IS NOT GREATER THAN CTE-100
047500        MOVE RQ-PAGE-SIZE TO WS-EFFECTIVE-PAGE-SIZE
047600     ELSE
047700        MOVE CTE-50       TO WS-EFFECTIVE-PAGE-SIZE
047800     END-IF
047900
048000     IF RQ-PAGE-NUMBER IS GREATER THAN ZERO
048100        MOVE RQ-PAGE-NUMBER TO WS-EFFECTIVE-PAGE-NUMBER
048200     ELSE
048300        MOVE CTE-01         TO WS-EFFECTIVE-PAGE-NUMBER
048400     END-IF.
048500 0110-END-VALIDATE-PAGINATION.
048600     EXIT.
048700
048800*        EIGHT SORT STATEMENTS, NOT ONE -- ASCENDING/DESCENDING
048900*        KEY IS FIXED AT COMPILE TIME ON THIS COMPILER, BUT THE
049000*        SORT FIELD AND DIRECTION ARE BOTH RUN-TIME CHOICES ON
049100*        THE CONTROL RECORD, SO EVERY FIELD/DIRECTION
049200*        COMBINATION NEEDS ITS OWN SORT VERB.  ALL EIGHT SHARE
049300*        THE SAME INPUT AND OUTPUT PROCEDURES -- ONLY THE KEY
049400*        AND THE ASCENDING/DESCENDING PHRASE CHANGE.  SOLD-DATE
049500*        DESCENDING IS THE FALL-THROUGH DEFAULT (MOST RECENT
049600*        SALES FIRST), CHOSEN BECAUSE THAT IS WHAT BUYERS ASK
049700*        FOR MOST OFTEN WHEN THEY DO NOT SPECIFY A SORT.
049800 0300-BEGIN-SORT-AND-FILTER-MASTER.
049900     EVALUATE TRUE
050000*              PRICE DESCENDING -- THE "BIGGEST SALES FIRST"
050100*              VIEW THE OWNERS ASK FOR WHEN THEY WANT TO SEE
050200*              WHAT HAS BEEN MOVING THE MARKET LATELY.
050300        WHEN RQ-SORT-BY-PRICE AND RQ-SORT-DESCENDING
050400           SORT SORT-WORK-FILE
050500                DESCENDING KEY SR-SALE-PRICE
050600                INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
050700                           THRU  0310-END-FILTER-MASTER
050800                OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
050900                           THRU  0400-END-WRITE-SORTED-FILE
051000*              PRICE ASCENDING -- USED WHEN SOMEONE WANTS TO
051100*              SPOT-CHECK THE CHEAPEST COMPARABLE SALES FOR A
051200*              GIVEN PLAYER OR BRAND FILTER.
051300        WHEN RQ-SORT-BY-PRICE
051400           SORT SORT-WORK-FILE
051500                ASCENDING  KEY SR-SALE-PRICE
051600                INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
051700                           THRU  0310-END-FILTER-MASTER
051800                OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
051900                           THRU  0400-END-WRITE-SORTED-FILE
052000*              GRADE DESCENDING -- HIGHEST-GRADE COPIES FIRST,
052100*              USEFUL WHEN CHECKING WHETHER A TOP-GRADE CARD HAS
052200*              EVER ACTUALLY SOLD AT THAT GRADE BEFORE.
052300        WHEN RQ-SORT-BY-GRADE AND RQ-SORT-DESCENDING
052400           SORT SORT-WORK-FILE
052500                DESCENDING KEY SR-GRADE
052600                INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
052700                           THRU  0310-END-FILTER-MASTER
052800                OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
052900                           THRU  0400-END-WRITE-SORTED-FILE
053000*              GRADE ASCENDING -- LOWEST-GRADE COPIES FIRST.
053100        WHEN RQ-SORT-BY-GRADE
053200           SORT SORT-WORK-FILE
053300                ASCENDING  KEY SR-GRADE
053400                INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
053500                           THRU  0310-END-FILTER-MASTER
053600                OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
053700                           THRU  0400-END-WRITE-SORTED-FILE
053800*              PLAYER-ID DESCENDING -- RARELY REQUESTED ON ITS
053900*              OWN, BUT USEFUL PAIRED WITH THE PLAYER-ID FILTER
054000*              TO GROUP A SINGLE PLAYER'S SALES TOGETHER WHEN A
054100*              SECOND SORT KEY IS NOT AVAILABLE ON THIS SHOP'S
054200*              COMPILER'S SORT VERB WITHOUT A SEPARATE KEY FIELD.
054300        WHEN RQ-SORT-BY-PLAYER-ID AND RQ-SORT-DESCENDING
054400           SORT SORT-WORK-FILE
054500                DESCENDING KEY SR-PLAYER-ID
054600                INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
054700                           THRU  0310-END-FILTER-MASTER
054800                OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
054900                           THRU  0400-END-WRITE-SORTED-FILE
055000*              PLAYER-ID ASCENDING -- ALPHABETICAL BY PLAYER,
055100*              THE USUAL CHOICE WHEN BROWSING ACROSS MANY
055200*              PLAYERS AT ONCE RATHER THAN ONE AT A TIME.
055300        WHEN RQ-SORT-BY-PLAYER-ID
055400           SORT SORT-WORK-FILE
055500                ASCENDING  KEY SR-PLAYER-ID
055600                INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
055700                           THRU  0310-END-FILTER-MASTER
055800                OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
055900                           THRU  0400-END-WRITE-SORTED-FILE
056000        WHEN RQ-SORT-ASCENDING
056100*              AN EXPLICIT "ASC" WITH NO RECOGNIZED SORT FIELD
056200*              NAME FALLS HERE -- SOLD-DATE ASCENDING, OLDEST
056300*              SALE FIRST.
056400           SORT SORT-WORK-FILE
056500                ASCENDING  KEY SR-SOLD-DATE-NUM
056600                INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
056700                           THRU  0310-END-FILTER-MASTER
056800                OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
056900                           THRU  0400-END-WRITE-SORTED-FILE
057000        WHEN OTHER
057100*              DEFAULT: SOLD-DATE DESCENDING.  REACHED BY A
057200*              BLANK RQ-SORT-FIELD, AN UNRECOGNIZED ONE, OR A
057300*              RECOGNIZED FIELD PAIRED WITH ANYTHING OTHER THAN
057400*              "DESC" OR "ASC ".
057500           SORT SORT-WORK-FILE
057600                DESCENDING KEY SR-SOLD-DATE-NUM
057700                INPUT PROCEDURE  0310-BEGIN-FILTER-MASTER
057800                           THRU  0310-END-FILTER-MASTER
057900                OUTPUT PROCEDURE 0400-BEGIN-WRITE-SORTED-FILE
058000                           THRU  0400-END-WRITE-SORTED-FILE
058100     END-EVALUATE.
058200 0300-END-SORT-AND-FILTER-MASTER.
058300     EXIT.
058400
058500*        THIS IS THE SORT'S INPUT PROCEDURE -- IT OWNS
058600*        SALES-HISTORY-FILE FOR THE DURATION OF THE SORT AND
058700*        HANDS THE COMPILER'S SORT/MERGE RUNTIME ONE RECORD AT A
058800*        TIME VIA RELEASE.  RECORDS THAT FAIL A FILTER ARE
058900*        SIMPLY NEVER RELEASED -- THEY NEVER ENTER THE SORT
059000*        WORK FILE AT ALL, WHICH IS CHEAPER THAN SORTING
059100*        EVERYTHING AND DISCARDING LOSERS AFTERWARD.
059200 0310-BEGIN-FILTER-MASTER.
059300     OPEN INPUT SALES-HISTORY-FILE
059400     PERFORM 0320-BEGIN-FILTER-ONE-RECORD
059500        THRU 0320-END-FILTER-ONE-RECORD
059600       UNTIL SW-MASTER-EOF-Y
059700     CLOSE SALES-HISTORY-FILE.
059800 0310-END-FILTER-MASTER.
059900     EXIT.
060000
060100 0320-BEGIN-FILTER-ONE-RECORD.
060200     READ SALES-HISTORY-FILE
060300        AT END
060400           SET SW-MASTER-EOF-Y TO TRUE
060500        NOT AT END
060600           PERFORM 0330-BEGIN-APPLY-FILTERS
060700              THRU 0330-END-APPLY-FILTERS
060800           IF SW-RECORD-PASSES-FILTER-Y
060900              PERFORM 0340-BEGIN-RELEASE-MATCHING-RECORD
061000                 THRU 0340-END-RELEASE-MATCHING-RECORD
061100           END-IF
061200     END-READ.
061300 0320-END-FILTER-ONE-RECORD.
061400     EXIT.
061500
061600*        FIVE INDEPENDENT FILTERS, ALL OPTIONAL, ALL MUST PASS
061700*        FOR THE RECORD TO SURVIVE: PLAYER-ID AND BRAND-ID ARE
061800*        PLAIN EQUALITY TESTS, GRADER IS AN EQUALITY TEST THAT
061900*        CAN LEGITIMATELY TARGET "UNGRADED" (BLANK, VIA ITS OWN
062000*        ACTIVE SWITCH SO A BLANK FILTER VALUE IS DISTINGUISHABLE
062100*        FROM "FILTER NOT SUPPLIED"), AND THE GRADE BOUNDS ARE
062200*        INDEPENDENTLY OPTIONAL AND INCLUSIVE OF THE BOUNDARY
062300*        VALUE ITSELF.
062400 0330-BEGIN-APPLY-FILTERS.
062500     SET SW-RECORD-PASSES-FILTER-Y TO TRUE
062600
062700*        BLANK FILTER VALUE MEANS THIS TEST IS SKIPPED OUTRIGHT
062800*        -- A BLANK PLAYER-ID FILTER IS NEVER A VALID REAL
062900*        PLAYER-ID, SO IT NEEDS NO ACTIVE SWITCH OF ITS OWN.
063000     IF RQ-PLAYER-ID-FILTER IS NOT EQUAL TO SPACES
063100        IF CM-PLAYER-ID IS NOT EQUAL TO RQ-PLAYER-ID-FILTER
063200           MOVE "N" TO WS-RECORD-PASSES-FILTER
063300        END-IF
063400     END-IF
063500
063600*        SAME BLANK-SKIPS-THE-TEST TREATMENT AS PLAYER-ID ABOVE.
063700     IF RQ-BRAND-ID-FILTER IS NOT EQUAL TO SPACES
063800        IF CM-BRAND-ID IS NOT EQUAL TO RQ-BRAND-ID-FILTER
063900           MOVE "N" TO WS-RECORD-PASSES-FILTER
064000        END-IF
064100     END-IF
064200
064300*        GRADER NEEDS ITS OWN ACTIVE SWITCH RATHER THAN A
064400*        BLANK TEST -- BLANK IS A REAL, MEANINGFUL GRADER VALUE
064500*        (UNGRADED), SO "FILTER NOT SUPPLIED" HAS TO BE
064600*        DISTINGUISHABLE FROM "FILTER SUPPLIED AS UNGRADED".
064700     IF RQ-GRADER-FILTER-IS-ON
064800        IF CM-GRADER IS NOT EQUAL TO RQ-GRADER-FILTER
064900           MOVE "N" TO WS-RECORD-PASSES-FILTER
065000        END-IF
065100     END-IF
065200
065300*        LOWER GRADE BOUND, INCLUSIVE -- A RECORD GRADED
065400*        EXACTLY AT RQ-GRADE-MIN STILL PASSES.
065500     IF RQ-GRADE-MIN-IS-ON
065600        IF CM-GRADE IS LESS THAN RQ-GRADE-MIN
065700           MOVE "N" TO WS-RECORD-PASSES-FILTER
065800        END-IF
065900     END-IF
066000
066100*        UPPER GRADE BOUND, ALSO INCLUSIVE, AND INDEPENDENT OF
066200*        THE LOWER BOUND -- A REQUEST MAY SUPPLY EITHER ONE
066300*        ALONE, BOTH, OR NEITHER.
066400     IF RQ-GRADE-MAX-IS-ON
066500        IF CM-GRADE IS GREATER THAN RQ-GRADE-MAX
066600           MOVE "N" TO WS-RECORD-PASSES-FILTER
066700        END-IF
066800     END-IF.
066900 0330-END-APPLY-FILTERS.
067000     EXIT.
067100
067200*        RELEASE HANDS THE RECORD TO THE SORT/MERGE RUNTIME FOR
067300*        ITS SCRATCH WORK FILE -- THE FIELDS BELOW ARE THE ONLY
067400*        ONES THE REPORT CAN EVER NEED, NOT THE WHOLE
067500*        CARDMSTR LAYOUT, SO THE SORT-WORK RECORD IS NARROWER
067600*        THAN THE MASTER RECORD IT CAME FROM.
067700 0340-BEGIN-RELEASE-MATCHING-RECORD.
067800     MOVE CM-SALE-ID           TO SR-SALE-ID
067900     MOVE CM-PLAYER-ID         TO SR-PLAYER-ID
068000     MOVE CM-BRAND-ID          TO SR-BRAND-ID
068100     MOVE CM-VARIATION-ID      TO SR-VARIATION-ID
068200     MOVE CM-SALE-YEAR         TO SR-SALE-YEAR
068300     MOVE CM-GRADE             TO SR-GRADE
068400     MOVE CM-GRADER            TO SR-GRADER
068500     MOVE CM-SALE-PRICE        TO SR-SALE-PRICE
068600     MOVE CM-SOLD-DATE-NUM     TO SR-SOLD-DATE-NUM
068700*        RELEASE, NOT WRITE -- SR-SORT-REC NEVER TOUCHES DISK
068800*        DIRECTLY HERE; THE COMPILER'S SORT/MERGE RUNTIME OWNS
068900*        WHERE IT ACTUALLY LANDS UNTIL RETURN HANDS IT BACK.
069000     RELEASE SR-SORT-REC.
069100 0340-END-RELEASE-MATCHING-RECORD.
069200     EXIT.
069300
069400*        THIS IS THE SORT'S OUTPUT PROCEDURE -- BY THE TIME IT
069500*        RUNS, THE RUNTIME HAS FULLY SORTED EVERYTHING THAT WAS
069600*        RELEASED ABOVE.  RECORDS COME BACK ONE AT A TIME, IN
069700*        ORDER, VIA RETURN; THEY ARE WRITTEN STRAIGHT THROUGH TO
069800*        CARDRTMP SO THE PRINT PASS BELOW CAN OPEN THAT FILE
069900*        COLD AND SEEK TO WHATEVER PAGE THE OPERATOR ASKED FOR
070000*        WITHOUT RE-SORTING.
070100 0400-BEGIN-WRITE-SORTED-FILE.
070200     OPEN OUTPUT SORTED-WORK-FILE
070300     PERFORM 0410-BEGIN-RETURN-ONE-RECORD
070400        THRU 0410-END-RETURN-ONE-RECORD
070500       UNTIL SW-SORT-RETURN-EOF-Y
070600     CLOSE SORTED-WORK-FILE.
070700 0400-END-WRITE-SORTED-FILE.
070800     EXIT.
070900
071000 0410-BEGIN-RETURN-ONE-RECORD.
071100     RETURN SORT-WORK-FILE
071200        AT END
071300           SET SW-SORT-RETURN-EOF-Y TO TRUE
071400        NOT AT END
071500*              THIS IS THE ONLY PLACE WS-TOTAL-MATCHING IS
071600*              COUNTED -- IT IS THE SIZE OF THE FILTERED,
071700*              SORTED RESULT SET, NOT THE SIZE OF THE WHOLE
071800*              MASTER, AND THE FOOTER'S PAGE-COUNT ARITHMETIC
071900*              BELOW DEPENDS ON IT BEING EXACT.
072000           ADD CTE-01 TO WS-TOTAL-MATCHING
072100           MOVE SR-SALE-ID           TO ST-SALE-ID
072200           MOVE SR-PLAYER-ID         TO ST-PLAYER-ID
072300           MOVE SR-BRAND-ID          TO ST-BRAND-ID
072400           MOVE SR-VARIATION-ID      TO ST-VARIATION-ID
072500           MOVE SR-SALE-YEAR         TO ST-SALE-YEAR
072600           MOVE SR-GRADE             TO ST-GRADE
072700           MOVE SR-GRADER            TO ST-GRADER
072800           MOVE SR-SALE-PRICE        TO ST-SALE-PRICE
072900           MOVE SR-SOLD-DATE-NUM     TO ST-SOLD-DATE-NUM
073000           WRITE ST-SORTED-REC
073100     END-RETURN.
073200 0410-END-RETURN-ONE-RECORD.
073300     EXIT.
073400
073500*        PAGE 1 OF A 20-PER-PAGE REPORT COVERS RECORDS 1-20,
073600*        PAGE 2 COVERS 21-40, AND SO ON -- THE FIRST-RECORD
073700*        FORMULA BELOW IS THE STANDARD "(PAGE-1)*SIZE+1" SKIP
073800*        COUNT.  TOTAL-PAGES USES THE "ADD SIZE-MINUS-1 BEFORE
073900*        DIVIDING" TRICK SO A PARTIAL LAST PAGE STILL COUNTS AS
074000*        A WHOLE PAGE (INTEGER DIVISION WOULD OTHERWISE DROP IT
074100*        ON THE FLOOR) -- EXCEPT WHEN NOTHING MATCHED AT ALL,
074200*        WHICH IS CALLED OUT AS ITS OWN CASE SO THAT DIVIDING BY
074300*        THE PAGE SIZE NEVER HAS TO REASON ABOUT A ZERO
074400*        NUMERATOR PRODUCING A MISLEADING "PAGE 1 OF 1".
074500 0500-BEGIN-PRINT-REQUESTED-PAGE.
074600     COMPUTE WS-FIRST-RECORD-NUMBER =
074700        ((WS-EFFECTIVE-PAGE-NUMBER - CTE-01) *
074800         WS-EFFECTIVE-PAGE-SIZE) + CTE-01
074900     COMPUTE WS-LAST-RECORD-NUMBER =
075000        WS-EFFECTIVE-PAGE-NUMBER * WS-EFFECTIVE-PAGE-SIZE
075100
075200     IF WS-TOTAL-MATCHING IS EQUAL TO ZERO
075300        MOVE 0 TO WS-TOTAL-PAGES
075400     ELSE
075500        COMPUTE WS-TOTAL-PAGES =
075600           (WS-TOTAL-MATCHING + WS-EFFECTIVE-PAGE-SIZE - CTE-01)
075700           / WS-EFFECTIVE-PAGE-SIZE
075800     END-IF
075900
076000*        CARDRTMP IS READ FRONT TO BACK EVERY TIME, EVEN FOR A
076100*        HIGH PAGE NUMBER -- THERE IS NO RANDOM-ACCESS KEY INTO
076200*        IT, SO REACHING RECORD 500 MEANS READING AND DISCARDING
076300*        RECORDS 1 THROUGH 499 FIRST, IN 0510 BELOW.
076400     OPEN INPUT SORTED-WORK-FILE
076500     PERFORM 0510-BEGIN-PRINT-ONE-CANDIDATE
076600        THRU 0510-END-PRINT-ONE-CANDIDATE
076700       UNTIL SW-PRINT-READ-EOF-Y
076800     CLOSE SORTED-WORK-FILE
076900
077000     PERFORM 0520-BEGIN-PRINT-FOOTER
077100        THRU 0520-END-PRINT-FOOTER.
077200 0500-END-PRINT-REQUESTED-PAGE.
077300     EXIT.
077400
077500*        EVERY RECORD IN CARDRTMP IS READ AND COUNTED -- ONLY
077600*        THOSE FALLING BETWEEN WS-FIRST-RECORD-NUMBER AND
077700*        WS-LAST-RECORD-NUMBER ARE ACTUALLY PRINTED.  THIS IS
077800*        WHAT MAKES THE PAGINATION WORK WITHOUT A RANDOM-ACCESS
077900*        KEY: WS-RECORD-NUMBER IS A PLAIN RUNNING COUNT OF HOW
078000*        MANY RECORDS HAVE BEEN SEEN SO FAR THIS RUN.
078100 0510-BEGIN-PRINT-ONE-CANDIDATE.
078200     READ SORTED-WORK-FILE
078300        AT END
078400           SET SW-PRINT-READ-EOF-Y TO TRUE
078500        NOT AT END
078600           ADD CTE-01 TO WS-RECORD-NUMBER
078700           IF WS-RECORD-NUMBER IS GREATER THAN OR EQUAL TO
078800              WS-FIRST-RECORD-NUMBER
078900           AND WS-RECORD-NUMBER IS LESS THAN OR EQUAL TO
079000              WS-LAST-RECORD-NUMBER
079100              PERFORM 0515-BEGIN-PRINT-DETAIL-LINE
079200                 THRU 0515-END-PRINT-DETAIL-LINE
079300           END-IF
079400     END-READ.
079500 0510-END-PRINT-ONE-CANDIDATE.
079600     EXIT.
079700
079800*        ONE SALE PER PRINT LINE -- WS-LINES-PRINTED IS KEPT
079900*        ONLY AS A RUNNING COUNT FOR ANY FUTURE PAGE-OVERFLOW
080000*        CHECK; THIS PROGRAM DOES NOT YET BREAK A SINGLE
080100*        REQUESTED PAGE ACROSS MULTIPLE PRINTED PAGES OF PAPER.
080200 0515-BEGIN-PRINT-DETAIL-LINE.
080300     MOVE ST-SALE-ID             TO WD-SALE-ID
080400     MOVE ST-PLAYER-ID           TO WD-PLAYER-ID
080500     MOVE ST-BRAND-ID            TO WD-BRAND-ID
080600     MOVE ST-SALE-YEAR           TO WD-SALE-YEAR
080700     MOVE ST-GRADE               TO WD-GRADE
080800     MOVE ST-GRADER              TO WD-GRADER
080900     MOVE ST-SALE-PRICE          TO WD-SALE-PRICE
081000     MOVE ST-SOLD-DATE-NUM       TO WD-SOLD-DATE
081100     WRITE RO-PRINT-LINE FROM WD-DETAIL-LINE
081200        AFTER ADVANCING 1 LINE
081300     ADD CTE-01 TO WS-LINES-PRINTED.
081400 0515-END-PRINT-DETAIL-LINE.
081500     EXIT.
081600
081700*        THE FOOTER PRINTS ONCE PER RUN, AFTER THE LAST DETAIL
081800*        LINE OF THE REQUESTED PAGE -- IT REPORTS THE
081900*        RESULT-SET TOTAL AND THE PAGE-OF-PAGES COUNT, NOT JUST
082000*        A COUNT OF WHAT FIT ON THIS ONE PAGE, SO THE OPERATOR
082100*        KNOWS WHETHER TO PUNCH ANOTHER REQUEST CARD FOR MORE
082200*        PAGES.
082300 0520-BEGIN-PRINT-FOOTER.
082400     MOVE WS-TOTAL-MATCHING          TO WF-TOTAL-MATCHING
082500     MOVE WS-EFFECTIVE-PAGE-NUMBER   TO WF-PAGE-NUMBER
082600     MOVE WS-TOTAL-PAGES             TO WF-TOTAL-PAGES
082700     WRITE RO-PRINT-LINE FROM WF-FOOTER-LINE
082800        AFTER ADVANCING 2 LINES.
082900 0520-END-PRINT-FOOTER.
083000     EXIT.
083100
083200*        REPORT-REQUEST-FILE AND SORTED-WORK-FILE ARE ALREADY
083300*        CLOSED BY THE PARAGRAPHS THAT USE THEM -- ONLY
083400*        REPORT-OUTPUT-FILE IS STILL OPEN AT THIS POINT, SINCE
083500*        IT STAYS OPEN FROM THE HEADING LINE WRITTEN IN
083600*        0100 RIGHT THROUGH THE FOOTER WRITTEN IN 0520.
083700 0900-BEGIN-FINISH-PROGRAM.
083800     CLOSE REPORT-OUTPUT-FILE.
083900 0900-END-FINISH-PROGRAM.
084000     EXIT.
084100
084200*        CARDRTMP IS LEFT ON DISK AFTER THE RUN RATHER THAN
084300*        EXPLICITLY PURGED -- THE NEXT RUN'S OPEN OUTPUT ON
084400*        SORTED-WORK-FILE OVERWRITES IT, AND THIS SHOP HAS NO
084500*        SCRATCH-FILE HOUSEKEEPING CONVENTION BEYOND THAT.
084600 END PROGRAM CARDRPT.
