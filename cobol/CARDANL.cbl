000100******************************************************************
000200*  PROGRAM     : CARDANL                                        *
000300*  DESCRIPTION : THE ARBITRAGE VALUATION PIPELINE.  READS THE    *
000400*                SALES-HISTORY MASTER INTO AN IN-MEMORY TABLE,   *
000500*                THEN FOR EACH LISTING: VALIDATES, NORMALIZES    *
000600*                THE CARD ATTRIBUTES, FINDS COMPARABLE SALES     *
000700*                (TIER 1 EXACT, FALLING BACK TO TIER 2 FUZZY),   *
000800*                COMPUTES A SANITY-AVERAGE ESTIMATE AND ISSUES   *
000900*                A GOOD DEAL / OVERPRICED / FAIR PRICE /         *
001000*                INSUFFICIENT DATA VERDICT.                      *
001100*  RUN FREQUENCY: ON DEMAND, WHENEVER A BATCH OF LISTINGS COMES  *
001200*                 IN FROM THE MARKETPLACE WATCHER.               *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. CARDANL.
001600 AUTHOR. RAYMOND T MASTERSON.
001700 INSTALLATION. CARD EXCHANGE SERVICES - DATA PROCESSING.
001800 DATE-WRITTEN. 02/10/86.
001900 DATE-COMPILED. 08/09/01.
002000 SECURITY. NONE.
002100******************************************************************
002200*  CHANGE LOG                                                   *
002300*  DATE        INIT  TICKET     DESCRIPTION                     *
002400*  1986-02-10  RTM   CR-1001    INITIAL RELEASE.  EXACT MATCH      CR-1001
002500*                     ONLY; NO FALLBACK WHEN NOTHING MATCHED.      CR-1001
002600*  1986-11-12  RTM   CR-1024    ADDED THE TIER-2 FALLBACK MATCH    CR-1024
002700*                     SO A CARD WITH NO EXACT COMPARABLES STILL    CR-1024
002800*                     GETS AN ESTIMATE OFF THE PLAYER/BRAND.       CR-1024
002900*  1987-09-30  RTM   CR-1033    TIER 1 NOW ALSO MATCHES ON         CR-1033
003000*                     GRADE/GRADER WHEN THE LISTING CARRIES THEM.  CR-1033
003100*  1990-04-02  DKP   CR-1155    CANDIDATE TABLE WIDENED TO 500     CR-1155
003200*                     ROWS (WAS 100) -- RUNS ON POPULAR ROOKIE     CR-1155
003300*                     CARDS WERE OVERFLOWING IT AND DROPPING       CR-1155
003400*                     LEGITIMATE COMPARABLES.                      CR-1155
003500*  1994-03-18  LMB   CR-1340    SUMMARY REPORT NOW PRINTS TO       CR-1340
003600*                     CARDARPT INSTEAD OF THE SYSTEM CONSOLE.      CR-1340
003700*  1999-01-04  JQH   Y2K-004    REVIEWED ALL DATE FIELDS; SOLD-    Y2K-004
003800*                     DATE IS ALREADY A 4-DIGIT-YEAR FIELD ON      Y2K-004
003900*                     THE MASTER.  NO CODE CHANGE REQUIRED.        Y2K-004
004000*  2001-08-09  LMB   CR-1455    OUTLIER TRIM NOW REQUIRES AT       CR-1455
004100*                     LEAST 3 COMPARABLES BEFORE DROPPING THE      CR-1455
004200*                     HIGH/LOW SALE; WITH ONLY 2 IT WAS            CR-1455
004300*                     DROPPING BOTH AND LEAVING NOTHING TO         CR-1455
004400*                     AVERAGE.                                     CR-1455
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*        CARDMSTR IS READ ONCE, TOP TO BOTTOM, INTO WS-MASTER-
005500*        TABLE BELOW AT START-OF-RUN -- SEQUENTIAL ORGANIZATION
005600*        IS ALL THIS PROGRAM EVER NEEDS OF IT.
005700     SELECT SALES-HISTORY-FILE ASSIGN TO "CARDMSTR"
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS   IS FS-SALES-HISTORY-FILE.
006000
006100*        CARDLIST IS THE BATCH OF LISTINGS TO BE VALUED THIS RUN,
006200*        ONE PER RECORD, FED BY THE MARKETPLACE WATCHER.
006300     SELECT LISTING-FILE        ASSIGN TO "CARDLIST"
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS   IS FS-LISTING-FILE.
006600
006700*        CARDARES CARRIES ONE ANALYSIS-RESULT RECORD PER LISTING,
006800*        SUCCEEDED OR FAILED, FOR DOWNSTREAM CONSUMPTION.
006900     SELECT RESULT-FILE         ASSIGN TO "CARDARES"
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS   IS FS-RESULT-FILE.
007200
007300*        CARDARPT IS THE PRINTED SUMMARY (CR-1340); LIKE EVERY
007400*        OTHER REPORT FILE IN THIS SYSTEM IT IS LINE SEQUENTIAL.
007500     SELECT SUMMARY-FILE        ASSIGN TO "CARDARPT"
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-SUMMARY-FILE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100*        SAME CARDMSTR LAYOUT CARDVAL WRITES AND CARDPUR READS --
008200*        ONE COPYBOOK, THREE PROGRAMS.
008300 FD  SALES-HISTORY-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 147 CHARACTERS.
008600     COPY CARDMSTR.
008700
008800*        ONE LISTING PER RECORD -- TITLE, PRICE, AND WHATEVER OF
008900*        PLAYER/BRAND/VARIATION/YEAR/GRADE/GRADER THE WATCHER WAS
009000*        ABLE TO PARSE OFF THE MARKETPLACE PAGE (SOME OF THESE
009100*        MAY ARRIVE BLANK OR ZERO -- 0510/0520 BELOW TREAT A
009200*        BLANK/ZERO FILTER FIELD AS "DO NOT FILTER ON THIS").
009300 FD  LISTING-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 210 CHARACTERS.
009600     COPY CARDLIST.
009700
009800*        ONE RESULT PER LISTING, IN THE SAME ORDER THE LISTINGS
009900*        WERE READ; CA-STATUS-SUCCESS/CA-STATUS-FAILED (88-LEVELS
010000*        IN CARDRSLT) TELL THE READER WHICH PATH PRODUCED IT.
010100 FD  RESULT-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 135 CHARACTERS.
010400     COPY CARDRSLT.
010500
010600*        THE ANALYSIS SUMMARY (CR-1340): ONE DETAIL LINE PER
010700*        SUCCESSFUL LISTING PLUS A THREE-LINE READ/SUCCESSFUL/
010800*        FAILED TOTAL BLOCK AT THE END.
010900 FD  SUMMARY-FILE
011000     LABEL RECORDS ARE OMITTED
011100     RECORD CONTAINS 132 CHARACTERS
011200     LINAGE IS 60 LINES WITH FOOTING AT 55.
011300 01  AR-PRINT-LINE                    PIC X(132).
011400
011500 WORKING-STORAGE SECTION.
011600*        ONE FILE-STATUS ITEM PER SELECT, TESTED IN THE
011700*        DECLARATIVES BELOW.
011800 77  FS-SALES-HISTORY-FILE            PIC X(02) VALUE SPACES.
011900 77  FS-LISTING-FILE                  PIC X(02) VALUE SPACES.
012000 77  FS-RESULT-FILE                   PIC X(02) VALUE SPACES.
012100 77  FS-SUMMARY-FILE                  PIC X(02) VALUE SPACES.
012200
012300*        CTE-01/02/03/10 ARE LOOP-STEP AND COMPARISON CONSTANTS
012400*        USED ACROSS SEVERAL PARAGRAPHS BELOW; CTE-30/40 ARE THE
012500*        SLUGIFY RESULT AND SOURCE WIDTHS (SAME AS CARDVAL); THE
012600*        TWO MAX- CONSTANTS ARE THE TABLE CEILINGS DISCUSSED AT
012700*        WS-MASTER-TABLE/WS-CANDIDATE-TABLE BELOW.
012800 78  CTE-01                                     VALUE 1.
012900 78  CTE-02                                     VALUE 2.
013000 78  CTE-03                                     VALUE 3.
013100 78  CTE-10                                     VALUE 10.
013200 78  CTE-30                                     VALUE 30.
013300 78  CTE-40                                      VALUE 40.
013400 78  CTE-MAX-MASTER-ROWS                        VALUE 5000.
013500 78  CTE-MAX-CANDIDATE-ROWS                      VALUE 500.
013600
013700*        WS-LISTING-IS-VALID IS RESET TO "Y" AT THE TOP OF EVERY
013800*        CALL TO 0300 AND ONLY EVER FLIPPED TO "N" WITHIN THAT
013900*        CALL, THE SAME ONE-WAY PATTERN CARDVAL USES IN 0300.
014000 01  WS-SWITCHES.
014100     03  WS-MASTER-EOF                PIC X(01) VALUE "N".
014200         88  SW-MASTER-EOF-Y                     VALUE "Y".
014300     03  WS-LISTING-EOF               PIC X(01) VALUE "N".
014400         88  SW-LISTING-EOF-Y                    VALUE "Y".
014500     03  WS-LISTING-IS-VALID          PIC X(01) VALUE "Y".
014600         88  SW-LISTING-IS-VALID-Y               VALUE "Y".
014700     03  FILLER                        PIC X(01) VALUE SPACE.
014800
014900*        RUN TOTALS FOR THE ANALYSIS SUMMARY; COMP SINCE A RUN
015000*        CAN COVER THOUSANDS OF LISTINGS IN ONE BATCH.
015100 01  WS-COUNTERS.
015200     03  WS-LISTINGS-READ             PIC 9(07) COMP VALUE 0.
015300     03  WS-LISTINGS-SUCCESSFUL        PIC 9(07) COMP VALUE 0.
015400     03  WS-LISTINGS-FAILED           PIC 9(07) COMP VALUE 0.
015500     03  FILLER                        PIC X(01) VALUE SPACE.
015600
015700*        THE SALES-HISTORY MASTER, HELD ENTIRELY IN MEMORY SO
015800*        EVERY LISTING IN THE RUN CAN BE MATCHED AGAINST IT
015900*        WITHOUT RE-READING THE MASTER FILE ONCE PER LISTING.
016000*        CTE-MAX-MASTER-ROWS IS THE DOCUMENTED CEILING (CR-1155
016100*        WIDENED THE *CANDIDATE* TABLE, NOT THIS ONE; A MASTER
016200*        LARGER THAN THIS STILL LOADS, BUT ROWS BEYOND THE
016300*        CEILING ARE NOT HELD AND CANNOT BE MATCHED).
016400 01  WS-MASTER-TABLE.
016500     03  WS-MASTER-COUNT               PIC 9(04) COMP VALUE 0.
016600*           ONE ENTRY PER CARDMSTR ROW, FIELDS RETYPED FROM
016700*           CM- TO WS-M- SINCE THE SOURCE RECORD ITSELF IS NOT
016800*           KEPT ONCE LOADED -- 0110 READS THE NEXT CARDMSTR
016900*           ROW RIGHT OVER THE LAST ONE.
017000     03  WS-MASTER-ENTRY
017100                 OCCURS 1 TO 5000 TIMES
017200                 DEPENDING ON WS-MASTER-COUNT
017300                 INDEXED BY IDX-MSTR.
017400         05  WS-M-PLAYER-ID             PIC X(30).
017500         05  WS-M-BRAND-ID              PIC X(30).
017600         05  WS-M-VARIATION-ID          PIC X(30).
017700         05  WS-M-SALE-YEAR             PIC 9(04).
017800         05  WS-M-GRADE                 PIC 9(02)V9.
017900         05  WS-M-GRADER                PIC X(05).
018000         05  WS-M-SALE-PRICE            PIC 9(08)V99.
018100         05  WS-M-SOLD-DATE             PIC 9(08).
018200
018300*        CANDIDATES FOUND DURING THE TIER-1/TIER-2 SCAN, BEFORE
018400*        THEY ARE SORTED BY SOLD-DATE AND TRIMMED TO THE 10
018500*        MOST RECENT (CR-1155).
018600 01  WS-CANDIDATE-TABLE.
018700     03  WS-CANDIDATE-COUNT            PIC 9(04) COMP VALUE 0.
018800*           PRICE AND DATE ONLY -- NO PLAYER/BRAND/VARIATION,
018900*           SINCE EVERY ROW THAT REACHES THIS TABLE HAS ALREADY
019000*           PASSED 0510 OR 0520'S IDENTITY TEST AND NEEDS NO
019100*           FURTHER ATTRIBUTE COMPARISON.
019200     03  WS-CANDIDATE-ENTRY
019300                 OCCURS 1 TO 500 TIMES
019400                 DEPENDING ON WS-CANDIDATE-COUNT
019500                 INDEXED BY IDX-CAND.
019600         05  WS-CAND-PRICE              PIC 9(08)V99.
019700         05  WS-CAND-DATE                PIC 9(08).
019800
019900*        THE (AT MOST 10) COMPARABLE PRICES ACTUALLY USED FOR
020000*        THE SANITY AVERAGE, MOST RECENT SOLD-DATE FIRST.
020100 01  WS-SELECTED-TABLE.
020200     03  WS-SELECTED-COUNT             PIC 9(02) COMP VALUE 0.
020300*           FIXED AT 10 OCCURRENCES (NOT OCCURS ... DEPENDING
020400*           ON) SINCE 0600 NEVER COPIES MORE THAN 10 CANDIDATES
020500*           IN, REGARDLESS OF HOW MANY ARE FOUND.
020600     03  WS-SELECTED-ENTRY OCCURS 10 TIMES INDEXED BY IDX-SEL.
020700         05  WS-SEL-PRICE               PIC 9(08)V99.
020800
020900*        SHARED SWAP AREA FOR BOTH BUBBLE SORTS BELOW (0610'S
021000*        CANDIDATE SORT AND 0722'S SELECTED-TABLE SORT) -- ONLY
021100*        ONE SORT IS EVER IN PROGRESS AT A TIME, SO ONE AREA
021200*        SERVES BOTH.
021300 01  WS-WORK-SWAP-AREA.
021400     03  WS-SWAP-PRICE                 PIC 9(08)V99.
021500     03  WS-SWAP-DATE                   PIC 9(08).
021600     03  WS-SWAP-DONE                   PIC X(01).
021700         88  SW-SWAP-DONE-Y                       VALUE "Y".
021800
021900*        SLUGIFY WORK AREA -- SAME ALGORITHM AS CARDVAL.  HELD
022000*        LOCALLY RATHER THAN SHARED BECAUSE THIS SHOP DOES NOT
022100*        CALL SUBPROGRAMS FOR SMALL UTILITY LOGIC LIKE THIS.
022200 01  WS-SLUGIFY-WORK-AREA.
022300     03  WS-SLUG-SOURCE                PIC X(40).
022400     03  WS-SLUG-RESULT                PIC X(30).
022500     03  WS-SLUG-SCAN-PTR              PIC 9(02) COMP.
022600     03  WS-SLUG-RESULT-LEN            PIC 9(02) COMP.
022700     03  WS-SLUG-CURRENT-CHAR          PIC X(01).
022800     03  WS-SLUG-LAST-OUT-WAS-HYPHEN   PIC X(01) VALUE "N".
022900         88  SW-LAST-OUT-WAS-HYPHEN             VALUE "Y".
023000     03  FILLER                        PIC X(01) VALUE SPACE.
023100
023200*        HOLDS THE CURRENT LISTING'S SLUGGED PLAYER/BRAND/
023300*        VARIATION, SET ONCE BY 0400 AND READ REPEATEDLY BY
023400*        0510/0520 DURING THE MASTER-TABLE SCAN.
023500 01  WS-NORMALIZED-IDS.
023600     03  WS-NID-PLAYER-ID              PIC X(30).
023700     03  WS-NID-BRAND-ID               PIC X(30).
023800     03  WS-NID-VARIATION-ID           PIC X(30).
023900     03  FILLER                        PIC X(01) VALUE SPACE.
024000
024100*        THE CURRENT LISTING'S VALUATION, BUILT UP ACROSS 0500,
024200*        0700 AND 0800 AND THEN WRITTEN OUT BY 0900.  SIGNED
024300*        LEADING SEPARATE ON PROFIT-LOSS SINCE A LOSS (NEGATIVE)
024400*        IS AN EXPECTED, NOT AN EXCEPTIONAL, OUTCOME AND THE
024500*        PRINTED REPORT NEEDS A VISIBLE SIGN.
024600 01  WS-VALUATION-RESULT.
024700     03  WS-VAL-ESTIMATED-VALUE        PIC 9(08)V99.
024800     03  WS-VAL-PROFIT-LOSS            PIC S9(08)V99 SIGN IS
024900                                       LEADING SEPARATE.
025000     03  WS-VAL-MATCH-TIER             PIC X(06).
025100     03  WS-VAL-SALES-COUNT            PIC 9(03).
025200     03  WS-VAL-VERDICT                 PIC X(20).
025300     03  FILLER                        PIC X(01) VALUE SPACE.
025400
025500*        ACCUMULATORS FOR THE SANITY AVERAGE.  SUM IS CARRIED
025600*        WITH ONE EXTRA INTEGER DIGIT OVER A SINGLE SALE PRICE
025700*        SO TEN COMPARABLES CANNOT OVERFLOW IT.
025800 01  WS-SANITY-AVERAGE-WORK.
025900     03  WS-SAW-SUM                     PIC 9(09)V99.
026000     03  WS-SAW-SUM-PARTS REDEFINES WS-SAW-SUM.
026100         05  WS-SAW-SUM-WHOLE           PIC 9(09).
026200         05  WS-SAW-SUM-CENTS           PIC 9(02).
026300     03  WS-SAW-DIVISOR                PIC 9(02) COMP.
026400     03  FILLER                         PIC X(01) VALUE SPACE.
026500
026600*        HEADING WRITTEN ONCE AT START-OF-RUN; DETAIL-LINE
026700*        REUSED ONCE PER SUCCESSFUL LISTING BY 0900; TOTAL-LINE
026800*        REUSED THREE TIMES BY 1200.  WD-LISTING-PRICE/
026900*        WD-ESTIMATED-VALUE ARE EDITED WITH FLOATING DOLLAR
027000*        SIGNS SINCE EITHER CAN RUN INTO SIX FIGURES ON A
027100*        GRADED ROOKIE CARD.
027200 01  WS-REPORT-LINES.
027300     03  WS-HEADING-LINE.
027400         05  FILLER                    PIC X(04) VALUE SPACES.
027500         05  FILLER                    PIC X(40) VALUE
027600             "ARBITRAGE ANALYSIS SUMMARY - CARDANL".
027700         05  FILLER                    PIC X(88) VALUE SPACES.
027800     03  WS-DETAIL-LINE.
027900         05  FILLER                    PIC X(02) VALUE SPACES.
028000         05  WD-TITLE                  PIC X(30).
028100         05  FILLER                    PIC X(02) VALUE SPACES.
028200         05  WD-LISTING-PRICE          PIC $$$,$$9.99.
028300         05  FILLER                    PIC X(02) VALUE SPACES.
028400         05  WD-ESTIMATED-VALUE        PIC $$,$$$,$$9.99.
028500         05  FILLER                    PIC X(02) VALUE SPACES.
028600         05  WD-VERDICT                PIC X(18).
028700         05  FILLER                    PIC X(53) VALUE SPACES.
028800     03  WS-TOTAL-LINE.
028900         05  FILLER                    PIC X(04) VALUE SPACES.
029000         05  WT-CAPTION                PIC X(25) VALUE SPACES.
029100         05  WT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
029200         05  FILLER                    PIC X(93) VALUE SPACES.
029300
029400 PROCEDURE DIVISION.
029500*        ONE DECLARATIVES SECTION COVERS ALL THREE SEQUENTIAL
029600*        FILES -- MASTER, LISTING AND RESULT -- SINCE A STATUS
029700*        ERROR ON ANY OF THE THREE MEANS THIS LISTING BATCH
029800*        CANNOT BE TRUSTED; THE SUMMARY-FILE PRINT FILE IS NOT
029900*        COVERED HERE BECAUSE A PRINT-FILE ERROR DOES NOT
030000*        INVALIDATE THE RESULT RECORDS ALREADY WRITTEN.
030100 DECLARATIVES.
030200 ANALYSIS-FILE-HANDLER SECTION.
030300     USE AFTER ERROR PROCEDURE ON SALES-HISTORY-FILE
030400                                   LISTING-FILE
030500                                   RESULT-FILE.
030600*        ALL THREE STATUS BYTES ARE DISPLAYED TOGETHER, NOT JUST
030700*        THE ONE THAT TRIPPED -- WHOEVER IS PAGED TO LOOK AT THE
030800*        CONSOLE OUTPUT NEEDS TO SEE ALL THREE AT ONCE TO TELL
030900*        WHICH FILE ACTUALLY FAILED.
031000 9000-ANALYSIS-STATUS-CHECK.
031100     DISPLAY "+-------------------------------------------+"
031200     DISPLAY "| CARDANL FILE STATUS ERROR.                 |"
031300     DISPLAY "| MASTER : [" FS-SALES-HISTORY-FILE "]."
031400     DISPLAY "| LISTING: [" FS-LISTING-FILE "]."
031500     DISPLAY "| RESULT : [" FS-RESULT-FILE "]."
031600     DISPLAY "+-------------------------------------------+"
031700*        NO RECOVERY ATTEMPTED -- A STATUS ERROR ON ANY OF
031800*        THESE THREE FILES MEANS THE REST OF THE RUN CANNOT BE
031900*        TRUSTED, SO THE PROGRAM STOPS RATHER THAN CONTINUING
032000*        ON POSSIBLY-CORRUPT DATA.
032100     STOP RUN.
032200 END DECLARATIVES.
032300
032400*        MAIN LINE.  THE ENTIRE MASTER IS LOADED INTO MEMORY
032500*        BEFORE THE FIRST LISTING IS READ (0100 BELOW), SO EVERY
032600*        LISTING'S TIER-1/TIER-2 SCAN RUNS AGAINST A COMPLETE,
032700*        STABLE TABLE RATHER THAN A PARTIALLY-LOADED ONE.
032800 0000-MAIN-PARAGRAPH.
032900     PERFORM 0100-BEGIN-START-PROGRAM
033000        THRU 0100-END-START-PROGRAM
033100
033200*        ONE PASS THROUGH THE LISTING FILE, ONE RESULT RECORD
033300*        OUT PER LISTING, SUCCEEDED OR FAILED.
033400     PERFORM 1000-BEGIN-PROCESS-LISTINGS
033500        THRU 1000-END-PROCESS-LISTINGS
033600       UNTIL SW-LISTING-EOF-Y
033700
033800     PERFORM 1200-BEGIN-FINISH-PROGRAM
033900        THRU 1200-END-FINISH-PROGRAM
034000
034100     STOP RUN.
034200
034300*        OPENS ALL FOUR FILES, LOADS THE MASTER TABLE, CLOSES
034400*        THE MASTER FILE (IT IS NEVER READ AGAIN -- THE TABLE IS
034500*        THE ONLY THING 0500 BELOW EVER CONSULTS), AND PRIMES
034600*        THE READ-AHEAD FOR THE LISTING LOOP IN 0000 ABOVE.
034700 0100-BEGIN-START-PROGRAM.
034800*        ALL FOUR FILES OPEN TOGETHER AT THE TOP OF THE RUN,
034900*        EVEN THOUGH SALES-HISTORY-FILE IS CLOSED AGAIN A FEW
035000*        LINES DOWN -- THE DECLARATIVES ABOVE COVER ALL THREE
035100*        SEQUENTIAL INPUT/OUTPUT FILES FROM THE FIRST OPEN.
035200     OPEN INPUT  SALES-HISTORY-FILE
035300     OPEN INPUT  LISTING-FILE
035400     OPEN OUTPUT RESULT-FILE
035500     OPEN OUTPUT SUMMARY-FILE
035600
035700*        HEADING LINE USES C01 (TOP-OF-FORM) RATHER THAN A LINE
035800*        COUNT, SO IT ALWAYS STARTS A FRESH PAGE REGARDLESS OF
035900*        WHATEVER THE CARRIAGE WAS LEFT AT BY A PRIOR RUN'S
036000*        PRINT FILE.
036100     WRITE AR-PRINT-LINE FROM WS-HEADING-LINE
036200        AFTER ADVANCING C01
036300
036400     PERFORM 0110-BEGIN-LOAD-MASTER-TABLE
036500        THRU 0110-END-LOAD-MASTER-TABLE
036600       UNTIL SW-MASTER-EOF-Y
036700
036800*              CLOSED THE MOMENT THE TABLE IS LOADED -- THE REST
036900*              OF THIS PROGRAM MATCHES LISTINGS AGAINST
037000*              WS-MASTER-TABLE IN MEMORY AND NEVER REREADS THE
037100*              SALES-HISTORY FILE ITSELF.
037200     CLOSE SALES-HISTORY-FILE
037300
037400*              PRIMES THE READ-AHEAD LOOP 1000 BELOW DRIVES --
037500*              THE FIRST LISTING IS ALREADY IN CL-LISTING-REC
037600*              BY THE TIME THE MAIN PARAGRAPH'S PERFORM BEGINS.
037700     MOVE SPACE TO WS-LISTING-EOF
037800     READ LISTING-FILE
037900        AT END
038000           SET SW-LISTING-EOF-Y TO TRUE
038100     END-READ.
038200 0100-END-START-PROGRAM.
038300     EXIT.
038400
038500*        READS ONE MASTER RECORD AND, IF ROOM REMAINS IN
038600*        WS-MASTER-TABLE (CTE-MAX-MASTER-ROWS), APPENDS IT.  A
038700*        MASTER LARGER THAN THE CEILING STILL LOADS WITHOUT
038800*        ABENDING -- THE EXCESS ROWS ARE SIMPLY NOT HELD AND
038900*        CANNOT BE MATCHED AGAINST, RATHER THAN THE RUN FAILING
039000*        OUTRIGHT.
039100 0110-BEGIN-LOAD-MASTER-TABLE.
039200     READ SALES-HISTORY-FILE
039300*                 NORMAL END OF THE MASTER FILE -- NOT AN ERROR,
039400*                 JUST THE SIGNAL TO STOP 0100'S LOADING LOOP.
039500        AT END
039600           SET SW-MASTER-EOF-Y TO TRUE
039700        NOT AT END
039800           IF WS-MASTER-COUNT IS LESS THAN CTE-MAX-MASTER-ROWS
039900              ADD CTE-01 TO WS-MASTER-COUNT
040000*                    IDENTITY FIELDS -- ALREADY SLUGGED BY
040100*                    CARDVAL WHEN THE MASTER ROW WAS FIRST
040200*                    WRITTEN, SO NO SLUGIFY CALL IS NEEDED HERE.
040300              MOVE CM-PLAYER-ID    TO WS-M-PLAYER-ID
040400                                      (WS-MASTER-COUNT)
040500              MOVE CM-BRAND-ID     TO WS-M-BRAND-ID
040600                                      (WS-MASTER-COUNT)
040700              MOVE CM-VARIATION-ID TO WS-M-VARIATION-ID
040800                                      (WS-MASTER-COUNT)
040900*                    CARD-YEAR FOR THE TIER-2 FALLBACK FILTER
041000*                    (SEE 0520 BELOW).
041100              MOVE CM-SALE-YEAR    TO WS-M-SALE-YEAR
041200                                      (WS-MASTER-COUNT)
041300*                    GRADE/GRADER FOR THE TIER-1 OPTIONAL TEST
041400*                    (CR-1033).
041500              MOVE CM-GRADE        TO WS-M-GRADE
041600                                      (WS-MASTER-COUNT)
041700              MOVE CM-GRADER       TO WS-M-GRADER
041800                                      (WS-MASTER-COUNT)
041900*                    PRICE AND DATE -- THE TWO FIELDS 0530
042000*                    ACTUALLY COPIES INTO WS-CANDIDATE-TABLE ONCE
042100*                    A ROW MATCHES.
042200              MOVE CM-SALE-PRICE   TO WS-M-SALE-PRICE
042300                                      (WS-MASTER-COUNT)
042400              MOVE CM-SOLD-DATE    TO WS-M-SOLD-DATE
042500                                      (WS-MASTER-COUNT)
042600           END-IF
042700     END-READ.
042800 0110-END-LOAD-MASTER-TABLE.
042900     EXIT.
043000
043100 0200-BEGIN-SLUGIFY-TEXT.
043200*        THE SAME ID-NORMALIZING ALGORITHM CARDVAL USES WHEN IT
043300*        FIRST BUILDS THE SALES-HISTORY MASTER -- SEE CARDVAL 0200
043400*        FOR THE FULL EXPLANATION; THE ALGORITHM HERE IS IDENTICAL,
043500*        RIGHT DOWN TO THE PARAGRAPH NUMBERS, SINCE THIS SHOP HAS
043600*        NO COPY OR CALL CONVENTION FOR SHARING LOGIC BETWEEN
043700*        PROGRAMS.
043800     INSPECT WS-SLUG-SOURCE CONVERTING
043900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
044000          TO "abcdefghijklmnopqrstuvwxyz"
044100     MOVE SPACES                          TO WS-SLUG-RESULT
044200     MOVE 0                               TO WS-SLUG-RESULT-LEN
044300     SET SW-LAST-OUT-WAS-HYPHEN           TO FALSE
044400
044500     PERFORM 0210-BEGIN-SLUGIFY-ONE-CHARACTER
044600        THRU 0210-END-SLUGIFY-ONE-CHARACTER
044700     VARYING WS-SLUG-SCAN-PTR FROM CTE-01 BY CTE-01
044800       UNTIL WS-SLUG-SCAN-PTR IS GREATER THAN CTE-40
044900
045000     PERFORM 0220-BEGIN-STRIP-TRAILING-HYPHEN
045100        THRU 0220-END-STRIP-TRAILING-HYPHEN.
045200 0200-END-SLUGIFY-TEXT.
045300     EXIT.
045400
045500*        SPACE COLLAPSES TO AT MOST ONE HYPHEN (CR-1077);
045600*        A-Z/0-9 PASS THROUGH UP TO THE 30-CHARACTER CEILING;
045700*        ANYTHING ELSE IS DROPPED -- SEE CARDVAL 0210 FOR THE
045800*        FULL PER-BRANCH EXPLANATION.
045900 0210-BEGIN-SLUGIFY-ONE-CHARACTER.
046000     MOVE WS-SLUG-SOURCE (WS-SLUG-SCAN-PTR:1)
046100       TO WS-SLUG-CURRENT-CHAR
046200
046300     EVALUATE TRUE
046400*              A SPACE BECOMES A HYPHEN, BUT ONLY IF THE LAST
046500*              CHARACTER OUTPUT WAS NOT ITSELF A HYPHEN AND SOME
046600*              OUTPUT HAS ALREADY BEEN PRODUCED -- THIS IS WHAT
046700*              COLLAPSES "  " (TWO SPACES) TO A SINGLE "-" AND
046800*              KEEPS A LEADING SPACE FROM PRODUCING A LEADING
046900*              HYPHEN.
047000        WHEN WS-SLUG-CURRENT-CHAR IS EQUAL TO SPACE
047100           IF NOT SW-LAST-OUT-WAS-HYPHEN
047200           AND WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
047300              ADD CTE-01 TO WS-SLUG-RESULT-LEN
047400              MOVE "-" TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
047500              SET SW-LAST-OUT-WAS-HYPHEN TO TRUE
047600           END-IF
047700*              LOWERCASE LETTER OR DIGIT (UPPERCASE WAS ALREADY
047800*              FOLDED DOWN BY 0200'S INSPECT) -- PASSES THROUGH
047900*              AS LONG AS THE 30-CHARACTER RESULT HAS ROOM LEFT.
048000        WHEN (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
048100                 TO "a"
048200              AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
048300                 TO "z")
048400         OR  (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
048500                 TO "0"
048600              AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
048700                 TO "9")
048800           IF WS-SLUG-RESULT-LEN IS LESS THAN CTE-30
048900              ADD CTE-01 TO WS-SLUG-RESULT-LEN
049000              MOVE WS-SLUG-CURRENT-CHAR
049100                TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
049200              SET SW-LAST-OUT-WAS-HYPHEN TO FALSE
049300           END-IF
049400*              PUNCTUATION, APOSTROPHES, ACCENTED LETTERS AND
049500*              ANYTHING ELSE NOT COVERED ABOVE -- SILENTLY
049600*              DROPPED RATHER THAN SUBSTITUTED, SO "O'NEILL"
049700*              SLUGS TO "oneill" NOT "o-neill".
049800        WHEN OTHER
049900           CONTINUE
050000     END-EVALUATE.
050100 0210-END-SLUGIFY-ONE-CHARACTER.
050200     EXIT.
050300
050400*        STRIPS A SINGLE TRAILING AND THEN A SINGLE LEADING
050500*        HYPHEN, IF EITHER IS PRESENT -- SAME TWO-STAGE CLEAN-UP
050600*        AS CARDVAL 0220, ROUTING THE LEADING-HYPHEN SHIFT
050700*        THROUGH WS-SLUG-SOURCE SINCE REFERENCE MODIFICATION
050800*        DOES NOT GUARANTEE CORRECT RESULTS ON OVERLAPPING
050900*        SOURCE/TARGET SUBSTRINGS.
051000 0220-BEGIN-STRIP-TRAILING-HYPHEN.
051100*        TRAILING HYPHEN -- LEFT BEHIND WHEN THE SOURCE TEXT
051200*        ENDED IN A SPACE (E.G. A TITLE WITH TRAILING BLANKS
051300*        BEFORE THE FIXED-WIDTH FIELD'S PAD).  DROPPING THE
051400*        COUNT BY ONE IS ENOUGH -- THE BYTE ITSELF IS NEVER READ
051500*        PAST WS-SLUG-RESULT-LEN AGAIN.
051600     IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
051700        IF WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1) IS EQUAL TO "-"
051800           SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
051900        END-IF
052000     END-IF
052100
052200*        LEADING HYPHEN -- CAN ONLY HAPPEN IF THE SOURCE TEXT
052300*        BEGAN WITH A SPACE.  UNLIKE THE TRAILING CASE, THIS
052400*        REQUIRES AN ACTUAL LEFT SHIFT OF THE REMAINING BYTES,
052500*        SO THE RESULT IS COPIED OUT TO WS-SLUG-SOURCE FIRST AND
052600*        SHIFTED BACK IN FROM THERE (SEE THE BANNER ABOVE).
052700     IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
052800        IF WS-SLUG-RESULT (1:1) IS EQUAL TO "-"
052900           MOVE WS-SLUG-RESULT         TO WS-SLUG-SOURCE
053000           MOVE SPACES                 TO WS-SLUG-RESULT
053100           MOVE WS-SLUG-SOURCE (2:29)  TO WS-SLUG-RESULT
053200           SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
053300        END-IF
053400     END-IF.
053500 0220-END-STRIP-TRAILING-HYPHEN.
053600     EXIT.
053700
053800*        A LISTING NEEDS ONLY A NON-BLANK TITLE AND A STRICTLY
053900*        POSITIVE ASKING PRICE TO BE WORTH VALUING -- PLAYER/
054000*        BRAND/VARIATION/YEAR/GRADE/GRADER ARE ALL OPTIONAL
054100*        FILTER FIELDS, HANDLED AS "UNKNOWN" RATHER THAN
054200*        REJECTED WHEN BLANK OR ZERO (SEE 0510/0520 BELOW).
054300 0300-BEGIN-VALIDATE-LISTING.
054400*        STARTS TRUE AND ONLY EVER MOVES TO "N" BELOW -- NEITHER
054500*        TEST CAN SET IT BACK TO "Y" ONCE TRIPPED, SO A LISTING
054600*        FAILING ON TITLE STILL FAILS EVEN IF ITS PRICE IS FINE.
054700     SET SW-LISTING-IS-VALID-Y TO TRUE
054800
054900*        BLANK TITLE -- THE WATCHER OCCASIONALLY FORWARDS A
055000*        LISTING WHOSE PAGE FAILED TO PARSE ANY TITLE TEXT AT
055100*        ALL; THERE IS NOTHING TO PRINT ON THE SUMMARY FOR IT.
055200     IF CL-LISTING-TITLE IS EQUAL TO SPACES
055300        MOVE "N" TO WS-LISTING-IS-VALID
055400     END-IF
055500
055600*        ZERO OR NEGATIVE ASKING PRICE -- CANNOT COMPUTE A
055700*        PROFIT-LOSS FIGURE AGAINST IT, SO THE LISTING IS
055800*        REJECTED RATHER THAN VALUED AGAINST A MEANINGLESS BASE.
055900     IF CL-LISTING-PRICE IS NOT GREATER THAN ZERO
056000        MOVE "N" TO WS-LISTING-IS-VALID
056100     END-IF.
056200 0300-END-VALIDATE-LISTING.
056300     EXIT.
056400
056500*        RUNS THE SAME SLUGIFY ALGORITHM AS CARDVAL (SEE 0200
056600*        BELOW) THREE TIMES OVER -- PLAYER, BRAND, VARIATION --
056700*        SO THE LISTING CAN BE COMPARED AGAINST WS-MASTER-TABLE
056800*        ON THE SAME NORMALIZED IDS THE MASTER WAS BUILT WITH.
056900 0400-BEGIN-NORMALIZE-IDS.
057000     MOVE CL-PLAYER-NAME   TO WS-SLUG-SOURCE
057100*        WS-SLUG-SOURCE/WS-SLUG-RESULT ARE SHARED WORK FIELDS --
057200*        EACH OF THE THREE CALLS BELOW MUST FULLY FINISH (MOVE
057300*        ITS RESULT OUT TO ITS OWN WS-NID- FIELD) BEFORE THE NEXT
057400*        ONE LOADS A NEW SOURCE, OR THE PRIOR RESULT WOULD BE
057500*        OVERWRITTEN BEFORE IT WAS CAPTURED.
057600     PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
057700     MOVE WS-SLUG-RESULT   TO WS-NID-PLAYER-ID
057800
057900     MOVE CL-BRAND-NAME    TO WS-SLUG-SOURCE
058000     PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
058100     MOVE WS-SLUG-RESULT   TO WS-NID-BRAND-ID
058200
058300*        SAME "base" SUBSTITUTION CARDVAL'S 0400 USES -- A
058400*        LISTING WITH NO NAMED VARIATION MUST STILL COMPARE
058500*        EQUAL TO A BASE-CARD MASTER ROW, NOT TO A BLANK ONE.
058600     MOVE CL-VARIATION     TO WS-SLUG-SOURCE
058700     PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
058800     IF WS-SLUG-RESULT IS EQUAL TO SPACES
058900        MOVE "base"        TO WS-NID-VARIATION-ID
059000     ELSE
059100        MOVE WS-SLUG-RESULT TO WS-NID-VARIATION-ID
059200     END-IF.
059300 0400-END-NORMALIZE-IDS.
059400     EXIT.
059500
059600*        THE TWO-TIER COMPARABLE SEARCH.  TRIES THE STRICT
059700*        TIER-1 SCAN FIRST OVER THE WHOLE MASTER TABLE; ONLY IF
059800*        THAT FINDS NOTHING DOES IT FALL BACK TO THE LOOSER
059900*        TIER-2 SCAN (CR-1024) -- A LISTING NEVER GETS BOTH
060000*        TIERS' RESULTS MIXED TOGETHER, SINCE WS-CANDIDATE-COUNT
060100*        IS RESET TO ZERO ABOVE BEFORE EITHER SCAN RUNS.
060200 0500-BEGIN-MATCH-COMPARABLES.
060300*        "NONE  " IS THE MATCH-TIER DEFAULT -- OVERWRITTEN BELOW
060400*        THE MOMENT EITHER SCAN FINDS SO MUCH AS ONE CANDIDATE,
060500*        AND LEFT STANDING ONLY WHEN BOTH SCANS COME UP EMPTY.
060600     MOVE 0 TO WS-CANDIDATE-COUNT
060700     MOVE "NONE  " TO WS-VAL-MATCH-TIER
060800
060900*        WALKS THE ENTIRE IN-MEMORY MASTER TABLE ONCE, TOP TO
061000*        BOTTOM, REGARDLESS OF HOW MANY CANDIDATES IT FINDS
061100*        ALONG THE WAY -- THERE IS NO EARLY EXIT ONCE A MATCH
061200*        TURNS UP, SINCE 0600 BELOW NEEDS EVERY CANDIDATE TO
061300*        PICK THE 10 MOST RECENT FROM.
061400     PERFORM 0510-BEGIN-SCAN-TIER-1-MATCH
061500        THRU 0510-END-SCAN-TIER-1-MATCH
061600     VARYING IDX-MSTR FROM CTE-01 BY CTE-01
061700       UNTIL IDX-MSTR IS GREATER THAN WS-MASTER-COUNT
061800
061900     IF WS-CANDIDATE-COUNT IS GREATER THAN ZERO
062000        MOVE "EXACT " TO WS-VAL-MATCH-TIER
062100     ELSE
062200*           TIER 2 (FUZZY) -- ONLY TRIED WHEN TIER 1 FOUND
062300*           NOTHING.  "APPROXIMATE" PLAYER SIMILARITY IS TAKEN
062400*           DETERMINISTICALLY AS AN EXACT MATCH ON THE
062500*           NORMALIZED PLAYER-ID, IGNORING VARIATION, GRADE AND
062600*           GRADER (CR-1024).  THIS IS THE DOCUMENTED STAND-IN
062700*           FOR THE SOURCE SYSTEM'S TRIGRAM SIMILARITY SEARCH.
062800        PERFORM 0520-BEGIN-SCAN-TIER-2-MATCH
062900           THRU 0520-END-SCAN-TIER-2-MATCH
063000        VARYING IDX-MSTR FROM CTE-01 BY CTE-01
063100          UNTIL IDX-MSTR IS GREATER THAN WS-MASTER-COUNT
063200
063300        IF WS-CANDIDATE-COUNT IS GREATER THAN ZERO
063400           MOVE "FUZZY " TO WS-VAL-MATCH-TIER
063500        END-IF
063600     END-IF
063700
063800*        0600 RUNS REGARDLESS OF WHICH TIER (OR NEITHER) FOUND
063900*        ANYTHING -- IT SIMPLY TRIMS WS-CANDIDATE-COUNT DOWN TO
064000*        AT MOST 10 AND IS A NO-OP WHEN THE COUNT IS ALREADY
064100*        ZERO.
064200     PERFORM 0600-BEGIN-SELECT-MOST-RECENT
064300        THRU 0600-END-SELECT-MOST-RECENT.
064400 0500-END-MATCH-COMPARABLES.
064500     EXIT.
064600
064700*        EXACT MATCH ON PLAYER/BRAND/VARIATION (ALL THREE,
064800*        ALWAYS), PLUS GRADE AND GRADER ONLY WHEN THE LISTING
064900*        ACTUALLY SUPPLIED THEM (CR-1033) -- A LISTING THAT
065000*        DID NOT NAME A GRADER IS NOT PENALIZED FOR IT, IT JUST
065100*        MATCHES REGARDLESS OF THE MASTER ROW'S GRADER.
065200 0510-BEGIN-SCAN-TIER-1-MATCH.
065300*        PLAYER/BRAND/VARIATION MUST ALL AGREE ON THE NORMALIZED
065400*        ID -- NO PARTIAL CREDIT.
065500     IF WS-M-PLAYER-ID (IDX-MSTR)    IS EQUAL TO WS-NID-PLAYER-ID
065600     AND WS-M-BRAND-ID (IDX-MSTR)    IS EQUAL TO WS-NID-BRAND-ID
065700     AND WS-M-VARIATION-ID (IDX-MSTR) IS EQUAL TO
065800                                       WS-NID-VARIATION-ID
065900*        GRADE TEST IS SKIPPED (TRUE REGARDLESS OF THE MASTER
066000*        ROW) WHEN THE LISTING CARRIED NO GRADE AT ALL.
066100     AND (CL-GRADE IS NOT GREATER THAN ZERO
066200          OR WS-M-GRADE (IDX-MSTR) IS EQUAL TO CL-GRADE)
066300*        SAME BLANK-MEANS-SKIP TREATMENT FOR GRADER (CR-1033).
066400     AND (CL-GRADER IS EQUAL TO SPACES
066500          OR WS-M-GRADER (IDX-MSTR) IS EQUAL TO CL-GRADER)
066600*        ALL FOUR TESTS MUST HOLD AT ONCE -- IF EVEN ONE FAILS
066700*        THIS MASTER ROW IS NOT A TIER-1 COMPARABLE AND 0530 IS
066800*        NOT CALLED FOR IT.
066900        PERFORM 0530-BEGIN-ADD-CANDIDATE
067000           THRU 0530-END-ADD-CANDIDATE
067100     END-IF.
067200 0510-END-SCAN-TIER-1-MATCH.
067300     EXIT.
067400
067500*        LOOSER MATCH -- PLAYER AND BRAND ONLY (NO VARIATION,
067600*        GRADE OR GRADER TEST), OPTIONALLY NARROWED BY CARD YEAR
067700*        WHEN THE LISTING SUPPLIED ONE.  ONLY REACHED WHEN 0510
067800*        FOUND ZERO CANDIDATES.
067900 0520-BEGIN-SCAN-TIER-2-MATCH.
068000*        PLAYER AND BRAND STILL MUST MATCH EXACTLY -- ONLY
068100*        VARIATION/GRADE/GRADER ARE DROPPED FROM THE TEST
068200*        RELATIVE TO 0510 ABOVE.
068300     IF WS-M-PLAYER-ID (IDX-MSTR) IS EQUAL TO WS-NID-PLAYER-ID
068400     AND WS-M-BRAND-ID (IDX-MSTR) IS EQUAL TO WS-NID-BRAND-ID
068500*        CARD-YEAR NARROWS THE FUZZY MATCH WHEN THE LISTING GAVE
068600*        ONE, BUT IS NOT REQUIRED -- A WATCHER-PARSED LISTING
068700*        FREQUENTLY HAS NO YEAR AT ALL.
068800     AND (CL-CARD-YEAR IS NOT GREATER THAN ZERO
068900          OR WS-M-SALE-YEAR (IDX-MSTR) IS EQUAL TO CL-CARD-YEAR)
069000        PERFORM 0530-BEGIN-ADD-CANDIDATE
069100           THRU 0530-END-ADD-CANDIDATE
069200     END-IF.
069300 0520-END-SCAN-TIER-2-MATCH.
069400     EXIT.
069500
069600*        APPENDS ONE MATCHING MASTER ROW'S PRICE/DATE TO
069700*        WS-CANDIDATE-TABLE, SUBJECT TO THE CTE-MAX-CANDIDATE-
069800*        ROWS CEILING (CR-1155) -- CALLED FROM BOTH 0510 AND
069900*        0520, NEVER BOTH IN THE SAME 0500 CALL.
070000 0530-BEGIN-ADD-CANDIDATE.
070100*        A MATCHING ROW BEYOND THE CEILING IS SIMPLY NOT ADDED --
070200*        NO ERROR, NO TRUNCATION FLAG -- SINCE THE ONLY USE
070300*        WS-CANDIDATE-TABLE HAS IS FEEDING THE 10-MOST-RECENT
070400*        TRIM IN 0600, AND 500 ROWS IS FAR MORE THAN THAT TRIM
070500*        WILL EVER NEED.
070600     IF WS-CANDIDATE-COUNT IS LESS THAN CTE-MAX-CANDIDATE-ROWS
070700        ADD CTE-01 TO WS-CANDIDATE-COUNT
070800        MOVE WS-M-SALE-PRICE (IDX-MSTR)
070900          TO WS-CAND-PRICE (WS-CANDIDATE-COUNT)
071000        MOVE WS-M-SOLD-DATE (IDX-MSTR)
071100          TO WS-CAND-DATE (WS-CANDIDATE-COUNT)
071200     END-IF.
071300 0530-END-ADD-CANDIDATE.
071400     EXIT.
071500
071600 0600-BEGIN-SELECT-MOST-RECENT.
071700*        BUBBLE-SORTS THE CANDIDATES DESCENDING BY SOLD-DATE,
071800*        THEN COPIES AT MOST THE FIRST 10 INTO WS-SELECTED-
071900*        TABLE.  THE CANDIDATE LIST IS BOUNDED (CTE-MAX-
072000*        CANDIDATE-ROWS), SO THE SORT COST IS BOUNDED TOO.  THE
072100*        SORT VERB ITSELF IS NOT USED HERE -- THAT FACILITY IS
072200*        RESERVED FOR CARDRPT'S WHOLE-MASTER-FILE SORTS, WHICH
072300*        DEAL WITH FAR MORE ROWS THAN THE AT-MOST-500-ENTRY
072400*        IN-MEMORY CANDIDATE TABLE EVER WILL.
072500     MOVE 0 TO WS-SELECTED-COUNT
072600
072700     IF WS-CANDIDATE-COUNT IS GREATER THAN ZERO
072800*              SORT FIRST, THEN WALK THE NOW-DESCENDING-BY-DATE
072900*              TABLE COPYING UNTIL EITHER THE TABLE RUNS OUT OR
073000*              10 HAVE BEEN TAKEN, WHICHEVER COMES FIRST.
073100        PERFORM 0610-BEGIN-BUBBLE-SORT-CANDIDATES
073200           THRU 0610-END-BUBBLE-SORT-CANDIDATES
073300
073400        PERFORM 0620-BEGIN-COPY-ONE-SELECTED
073500           THRU 0620-END-COPY-ONE-SELECTED
073600        VARYING IDX-CAND FROM CTE-01 BY CTE-01
073700          UNTIL IDX-CAND IS GREATER THAN WS-CANDIDATE-COUNT
073800             OR WS-SELECTED-COUNT IS EQUAL TO CTE-10
073900     END-IF
074000
074100*        WS-VAL-SALES-COUNT IS WHAT 0800 AND 0900 BELOW READ TO
074200*        TELL HOW MANY COMPARABLES BACKED THE ESTIMATE.
074300     MOVE WS-SELECTED-COUNT TO WS-VAL-SALES-COUNT.
074400 0600-END-SELECT-MOST-RECENT.
074500     EXIT.
074600
074700*        REPEATS 0615'S PASS UNTIL A WHOLE PASS MAKES NO SWAP.
074800 0610-BEGIN-BUBBLE-SORT-CANDIDATES.
074900     MOVE "N" TO WS-SWAP-DONE
075000     PERFORM 0615-BEGIN-BUBBLE-SORT-PASS
075100        THRU 0615-END-BUBBLE-SORT-PASS
075200       UNTIL SW-SWAP-DONE-Y.
075300 0610-END-BUBBLE-SORT-CANDIDATES.
075400     EXIT.
075500
075600*        ONE PASS OVER ADJACENT PAIRS.  SW-SWAP-DONE-Y IS SET
075700*        TRUE BEFORE THE PASS AND FLIPPED BACK TO FALSE BY 0617
075800*        THE MOMENT ANY SWAP HAPPENS -- IF NONE DO, THE TABLE IS
075900*        ALREADY SORTED AND 0610 STOPS LOOPING.
076000 0615-BEGIN-BUBBLE-SORT-PASS.
076100     SET SW-SWAP-DONE-Y TO TRUE
076200     PERFORM 0617-BEGIN-BUBBLE-SORT-COMPARE
076300        THRU 0617-END-BUBBLE-SORT-COMPARE
076400     VARYING IDX-CAND FROM CTE-01 BY CTE-01
076500       UNTIL IDX-CAND IS EQUAL TO WS-CANDIDATE-COUNT.
076600 0615-END-BUBBLE-SORT-PASS.
076700     EXIT.
076800
076900*        SWAPS ONE ADJACENT PAIR WHEN OUT OF DESCENDING SOLD-
077000*        DATE ORDER (NEWEST FIRST) -- BOTH THE PRICE AND DATE
077100*        MUST MOVE TOGETHER SO THE TWO STAY PAIRED.
077200 0617-BEGIN-BUBBLE-SORT-COMPARE.
077300*        "LESS THAN" DRIVES THE SWAP BECAUSE THE TABLE IS SORTED
077400*        DESCENDING -- AN EARLIER ENTRY WITH AN OLDER SOLD-DATE
077500*        THAN THE ONE BEHIND IT IS OUT OF ORDER AND MUST MOVE
077600*        DOWN.
077700     IF WS-CAND-DATE (IDX-CAND) IS LESS THAN
077800        WS-CAND-DATE (IDX-CAND + 1)
077900        MOVE WS-CAND-PRICE (IDX-CAND)     TO WS-SWAP-PRICE
078000        MOVE WS-CAND-DATE (IDX-CAND)      TO WS-SWAP-DATE
078100        MOVE WS-CAND-PRICE (IDX-CAND + 1) TO
078200                                        WS-CAND-PRICE (IDX-CAND)
078300        MOVE WS-CAND-DATE (IDX-CAND + 1)  TO
078400                                        WS-CAND-DATE (IDX-CAND)
078500        MOVE WS-SWAP-PRICE TO WS-CAND-PRICE (IDX-CAND + 1)
078600        MOVE WS-SWAP-DATE  TO WS-CAND-DATE (IDX-CAND + 1)
078700*        FLIPS THE SWITCH BACK SO 0615'S CALLER (0610) KNOWS
078800*        ANOTHER FULL PASS IS NEEDED.
078900        MOVE "N" TO WS-SWAP-DONE
079000     END-IF.
079100 0617-END-BUBBLE-SORT-COMPARE.
079200     EXIT.
079300
079400*        COPIES ONE CANDIDATE'S PRICE (ONLY THE PRICE -- THE
079500*        SANITY AVERAGE HAS NO FURTHER USE FOR SOLD-DATE ONCE
079600*        THE TABLE IS TRIMMED TO ITS TOP 10) INTO WS-SELECTED-
079700*        TABLE.
079800 0620-BEGIN-COPY-ONE-SELECTED.
079900     ADD CTE-01 TO WS-SELECTED-COUNT
080000     MOVE WS-CAND-PRICE (IDX-CAND)
080100       TO WS-SEL-PRICE (WS-SELECTED-COUNT).
080200 0620-END-COPY-ONE-SELECTED.
080300     EXIT.
080400
080500*        THE SANITY-AVERAGE CALCULATION -- THREE CASES, DISPATCHED
080600*        ON HOW MANY COMPARABLES 0600 SELECTED: ZERO LEAVES THE
080700*        ESTIMATE AT ITS MOVE-0 DEFAULT (0800 BELOW TURNS THIS
080800*        INTO "INSUFFICIENT DATA"); FEWER THAN THREE AVERAGES
080900*        EVERYTHING, SINCE TRIMMING A HIGH AND A LOW OUT OF ONLY
081000*        ONE OR TWO VALUES WOULD LEAVE NOTHING TO AVERAGE
081100*        (CR-1455); THREE OR MORE TRIMS THE SINGLE HIGHEST AND
081200*        SINGLE LOWEST BEFORE AVERAGING THE REST.  ROUNDED IS
081300*        USED ON BOTH DIVIDES SINCE AN ESTIMATED VALUE CARRYING
081400*        A THIRD DECIMAL PLACE WOULD NOT PRINT CLEANLY ON THE
081500*        ANALYSIS SUMMARY BELOW.
081600 0700-BEGIN-SANITY-AVERAGE.
081700     MOVE 0 TO WS-VAL-ESTIMATED-VALUE
081800
081900     EVALUATE TRUE
082000*              NO COMPARABLES AT ALL -- LEAVE THE ESTIMATE AT
082100*              ZERO AND FALL THROUGH; THERE IS NOTHING TO SUM.
082200        WHEN WS-SELECTED-COUNT IS EQUAL TO ZERO
082300           CONTINUE
082400*              ONE OR TWO COMPARABLES -- TOO FEW TO TRIM A HIGH
082500*              AND LOW AND STILL HAVE ANYTHING LEFT, SO THE
082600*              DIVISOR IS THE FULL COUNT.
082700        WHEN WS-SELECTED-COUNT IS LESS THAN CTE-03
082800           PERFORM 0710-BEGIN-SUM-ALL-SELECTED
082900              THRU 0710-END-SUM-ALL-SELECTED
083000           MOVE WS-SELECTED-COUNT TO WS-SAW-DIVISOR
083100           DIVIDE WS-SAW-SUM BY WS-SAW-DIVISOR
083200              GIVING WS-VAL-ESTIMATED-VALUE ROUNDED
083300*              THREE OR MORE -- THE NORMAL PATH; THE DIVISOR
083400*              DROPS BY TWO TO ACCOUNT FOR THE HIGH AND LOW SALE
083500*              0720/0730 TRIMMED OUT OF THE SUM.
083600        WHEN OTHER
083700           PERFORM 0720-BEGIN-TRIM-AND-SUM-SELECTED
083800              THRU 0720-END-TRIM-AND-SUM-SELECTED
083900           COMPUTE WS-SAW-DIVISOR = WS-SELECTED-COUNT - CTE-02
084000           DIVIDE WS-SAW-SUM BY WS-SAW-DIVISOR
084100              GIVING WS-VAL-ESTIMATED-VALUE ROUNDED
084200     END-EVALUATE.
084300 0700-END-SANITY-AVERAGE.
084400     EXIT.
084500
084600*        N=1 OR N=2 PATH: EVERY SELECTED PRICE COUNTS.
084700 0710-BEGIN-SUM-ALL-SELECTED.
084800     MOVE 0 TO WS-SAW-SUM
084900     PERFORM 0715-BEGIN-ADD-ONE-SELECTED
085000        THRU 0715-END-ADD-ONE-SELECTED
085100     VARYING IDX-SEL FROM CTE-01 BY CTE-01
085200       UNTIL IDX-SEL IS GREATER THAN WS-SELECTED-COUNT.
085300 0710-END-SUM-ALL-SELECTED.
085400     EXIT.
085500
085600*        ONE TABLE ENTRY PER CALL, DRIVEN BY 0710'S VARYING --
085700*        KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO 0710,
085800*        ONLY BECAUSE THAT IS HOW PERFORM ... VARYING IS WRITTEN
085900*        THROUGHOUT THIS PROGRAM (SEE 0610/0615/0617 ABOVE).
086000 0715-BEGIN-ADD-ONE-SELECTED.
086100     ADD WS-SEL-PRICE (IDX-SEL) TO WS-SAW-SUM.
086200 0715-END-ADD-ONE-SELECTED.
086300     EXIT.
086400
086500 0720-BEGIN-TRIM-AND-SUM-SELECTED.
086600*        THE SELECTED TABLE IS SORTED ASCENDING BY PRICE HERE
086700*        (IT IS NO LONGER NEEDED IN SOLD-DATE ORDER AFTER THIS
086800*        POINT) SO THE SINGLE LOWEST AND SINGLE HIGHEST SALE
086900*        ARE SIMPLY THE FIRST AND LAST POSITIONS; THIS ALSO
087000*        GETS TIES RIGHT WHEN TWO OR MORE COMPARABLES SOLD AT
087100*        THE SAME PRICE (CR-1455).
087200     PERFORM 0722-BEGIN-SORT-SELECTED-BY-PRICE
087300        THRU 0722-END-SORT-SELECTED-BY-PRICE
087400
087500     MOVE 0 TO WS-SAW-SUM
087600*        STARTS AT POSITION 2 (CTE-02), NOT 1, AND STOPS BEFORE
087700*        THE FINAL POSITION -- THAT IS THE WHOLE TRIM: POSITION
087800*        1 (LOWEST) AND POSITION WS-SELECTED-COUNT (HIGHEST) ARE
087900*        NEVER VISITED BY THIS PERFORM.
088000     PERFORM 0730-BEGIN-SUM-EXCLUDING-EXTREMES
088100        THRU 0730-END-SUM-EXCLUDING-EXTREMES
088200     VARYING IDX-SEL FROM CTE-02 BY CTE-01
088300       UNTIL IDX-SEL IS EQUAL TO WS-SELECTED-COUNT.
088400 0720-END-TRIM-AND-SUM-SELECTED.
088500     EXIT.
088600
088700*        SAME BUBBLE-SORT SHAPE AS 0610 ABOVE, REUSING THE SAME
088800*        WS-SWAP-DONE SWITCH AND WS-SWAP-PRICE WORK FIELD, BUT
088900*        ASCENDING BY PRICE RATHER THAN DESCENDING BY DATE.
089000 0722-BEGIN-SORT-SELECTED-BY-PRICE.
089100     MOVE "N" TO WS-SWAP-DONE
089200     PERFORM 0723-BEGIN-SORT-SELECTED-PASS
089300        THRU 0723-END-SORT-SELECTED-PASS
089400       UNTIL SW-SWAP-DONE-Y.
089500 0722-END-SORT-SELECTED-BY-PRICE.
089600     EXIT.
089700
089800*        SAME ONE-PASS-THEN-TEST-THE-SWITCH SHAPE AS 0615 ABOVE,
089900*        BUT WALKING WS-SELECTED-TABLE INSTEAD OF WS-CANDIDATE-
090000*        TABLE, SINCE THE TWO TABLES ARE SORTED AT DIFFERENT
090100*        TIMES FOR DIFFERENT REASONS (0610 BY DATE TO PICK THE
090200*        10 MOST RECENT; THIS ONE BY PRICE SO 0730 CAN SKIP THE
090300*        HIGH/LOW EXTREMES BY POSITION).
090400 0723-BEGIN-SORT-SELECTED-PASS.
090500     SET SW-SWAP-DONE-Y TO TRUE
090600     PERFORM 0724-BEGIN-SORT-SELECTED-COMPARE
090700        THRU 0724-END-SORT-SELECTED-COMPARE
090800     VARYING IDX-SEL FROM CTE-01 BY CTE-01
090900       UNTIL IDX-SEL IS EQUAL TO WS-SELECTED-COUNT.
091000 0723-END-SORT-SELECTED-PASS.
091100     EXIT.
091200
091300*        SWAPS ONE ADJACENT PAIR WHEN OUT OF ASCENDING PRICE
091400*        ORDER.  ONLY THE PRICE FIELD MOVES -- UNLIKE 0617'S
091500*        PAIRED PRICE/DATE SWAP -- SINCE SOLD-DATE IS NO LONGER
091600*        CARRIED IN WS-SELECTED-TABLE (SEE 0620 ABOVE).
091700 0724-BEGIN-SORT-SELECTED-COMPARE.
091800     IF WS-SEL-PRICE (IDX-SEL) IS GREATER THAN
091900        WS-SEL-PRICE (IDX-SEL + 1)
092000        MOVE WS-SEL-PRICE (IDX-SEL)     TO WS-SWAP-PRICE
092100        MOVE WS-SEL-PRICE (IDX-SEL + 1) TO WS-SEL-PRICE (IDX-SEL)
092200        MOVE WS-SWAP-PRICE TO WS-SEL-PRICE (IDX-SEL + 1)
092300        MOVE "N" TO WS-SWAP-DONE
092400     END-IF.
092500 0724-END-SORT-SELECTED-COMPARE.
092600     EXIT.
092700
092800*        SUMS POSITIONS 2 THROUGH N-1 OF THE NOW PRICE-SORTED
092900*        TABLE -- POSITION 1 (LOWEST) AND POSITION N (HIGHEST)
093000*        ARE SKIPPED BY 0720'S VARYING RANGE, NEVER VISITED HERE.
093100 0730-BEGIN-SUM-EXCLUDING-EXTREMES.
093200     ADD WS-SEL-PRICE (IDX-SEL) TO WS-SAW-SUM.
093300 0730-END-SUM-EXCLUDING-EXTREMES.
093400     EXIT.
093500
093600*        TURNS THE SANITY AVERAGE INTO A VERDICT.  ZERO COMPARABLES
093700*        IS ITS OWN VERDICT REGARDLESS OF PRICE, SINCE A PROFIT-
093800*        LOSS FIGURE COMPUTED AGAINST AN ESTIMATE OF ZERO WOULD BE
093900*        MEANINGLESS, NOT JUST UNFAVORABLE; OTHERWISE THE VERDICT
094000*        FOLLOWS THE SIGN OF ESTIMATED-VALUE MINUS ASKING PRICE
094100*        -- POSITIVE MEANS THE CARD IS WORTH MORE THAN ITS
094200*        ASKING PRICE (A GOOD DEAL FOR THE BUYER), NEGATIVE
094300*        MEANS IT IS OVERPRICED, AND EXACTLY ZERO IS FAIR PRICE.
094400 0800-BEGIN-CLASSIFY-VERDICT.
094500     IF WS-VAL-SALES-COUNT IS EQUAL TO ZERO
094600*              NO COMPARABLES TIER CAUGHT ANYTHING IN 0500 --
094700*              LEAVE PROFIT-LOSS AT ZERO RATHER THAN NEGATIVE, SO
094800*              A READER SCANNING THE RESULT FILE DOES NOT MISTAKE
094900*              THIS ROW FOR AN OVERPRICED CARD.
095000        MOVE 0                    TO WS-VAL-PROFIT-LOSS
095100        MOVE "INSUFFICIENT DATA   " TO WS-VAL-VERDICT
095200     ELSE
095300        COMPUTE WS-VAL-PROFIT-LOSS =
095400                WS-VAL-ESTIMATED-VALUE - CL-LISTING-PRICE
095500
095600*              THREE-WAY SPLIT ON THE SIGN ALONE -- NO THRESHOLD
095700*              OR TOLERANCE BAND, SO A ONE-CENT DIFFERENCE IS
095800*              ENOUGH TO CALL A DEAL GOOD OR OVERPRICED RATHER
095900*              THAN FAIR.
096000        EVALUATE TRUE
096100*                    ESTIMATE EXCEEDS ASKING PRICE.
096200           WHEN WS-VAL-PROFIT-LOSS IS GREATER THAN ZERO
096300              MOVE "GOOD DEAL           " TO WS-VAL-VERDICT
096400*                    ASKING PRICE EXCEEDS ESTIMATE.
096500           WHEN WS-VAL-PROFIT-LOSS IS LESS THAN ZERO
096600              MOVE "OVERPRICED          " TO WS-VAL-VERDICT
096700*                    THE TWO MATCH TO THE PENNY.
096800           WHEN OTHER
096900              MOVE "FAIR PRICE          " TO WS-VAL-VERDICT
097000        END-EVALUATE
097100     END-IF.
097200 0800-END-CLASSIFY-VERDICT.
097300     EXIT.
097400
097500*        WRITES BOTH THE MACHINE-READABLE RESULT RECORD AND ONE
097600*        HUMAN-READABLE DETAIL LINE ON THE SUMMARY REPORT FOR A
097700*        LISTING THAT MADE IT ALL THE WAY THROUGH 0400-0800.
097800 0900-BEGIN-WRITE-RESULT.
097900*        THE LISTING'S OWN TITLE/PRICE ARE CARRIED STRAIGHT
098000*        THROUGH UNCHANGED -- THIS PROGRAM NEVER CORRECTS OR
098100*        REFORMATS WHAT THE MARKETPLACE WATCHER SUPPLIED.
098200     MOVE CL-LISTING-TITLE        TO CA-LISTING-TITLE
098300     MOVE CL-LISTING-PRICE        TO CA-LISTING-PRICE
098400*        THE FOUR FIELDS 0500/0700/0800 BUILT UP FOR THIS
098500*        LISTING.
098600     MOVE WS-VAL-ESTIMATED-VALUE  TO CA-ESTIMATED-VALUE
098700     MOVE WS-VAL-PROFIT-LOSS      TO CA-PROFIT-LOSS
098800*        "EXACT " OR "FUZZY " -- LETS A READER OF THE RESULT
098900*        FILE TELL HOW MUCH TO TRUST THE ESTIMATE WITHOUT
099000*        RECOMPUTING ANYTHING.
099100     MOVE WS-VAL-MATCH-TIER       TO CA-MATCH-TIER
099200     MOVE WS-VAL-SALES-COUNT      TO CA-SALES-COUNT
099300     MOVE WS-VAL-VERDICT          TO CA-VERDICT
099400     SET CA-STATUS-SUCCESS        TO TRUE
099500*        BLANKS THE TRAILING FILLER BEFORE EVERY WRITE SO NO
099600*        STALE BYTES FROM A PRIOR RECORD'S UNUSED PORTION OF
099700*        THE BUFFER LEAK INTO THIS ONE.
099800     MOVE SPACES                  TO FILLER OF CA-ANALYSIS-
099900                                      RESULT-REC
100000     WRITE CA-ANALYSIS-RESULT-REC
100100
100200*        THE PRINTED TITLE AND VERDICT ARE TRUNCATED TO THE
100300*        DETAIL LINE'S NARROWER COLUMNS (30/18 BYTES) -- THE
100400*        RESULT FILE ABOVE ALREADY CARRIES THE FULL-WIDTH TEXT
100500*        FOR ANY DOWNSTREAM CONSUMER THAT NEEDS IT UNTRUNCATED.
100600     MOVE CL-LISTING-TITLE (1:30) TO WD-TITLE
100700     MOVE CL-LISTING-PRICE        TO WD-LISTING-PRICE
100800     MOVE WS-VAL-ESTIMATED-VALUE  TO WD-ESTIMATED-VALUE
100900     MOVE WS-VAL-VERDICT (1:18)   TO WD-VERDICT
101000     WRITE AR-PRINT-LINE FROM WS-DETAIL-LINE
101100        AFTER ADVANCING 1 LINE.
101200 0900-END-WRITE-RESULT.
101300     EXIT.
101400
101500*        A LISTING THAT FAILED 0300 NEVER REACHES MATCHING OR
101600*        VALUATION -- ITS RESULT RECORD CARRIES ZEROES/SPACES IN
101700*        EVERY VALUATION FIELD AND CA-STATUS-FAILED SO THE
101800*        READER CAN TELL IT APART FROM A GENUINE "NO COMPARABLES
101900*        FOUND" OUTCOME.  NO DETAIL LINE IS PRINTED ON THE
102000*        SUMMARY REPORT FOR A FAILED LISTING -- ONLY THE 1200
102100*        TOTAL COUNTS IT.
102200 0950-BEGIN-WRITE-FAILED-RESULT.
102300*        TITLE AND PRICE STILL COME ACROSS -- A FAILED LISTING IS
102400*        STILL IDENTIFIABLE ON THE RESULT FILE, IT SIMPLY CARRIES
102500*        NO VALUATION.
102600     MOVE CL-LISTING-TITLE        TO CA-LISTING-TITLE
102700     MOVE CL-LISTING-PRICE        TO CA-LISTING-PRICE
102800*        EVERY VALUATION FIELD IS FORCED TO ITS ZERO/BLANK/NONE
102900*        DEFAULT RATHER THAN LEFT HOLDING WHATEVER THE PRIOR
103000*        LISTING'S SUCCESSFUL RUN THROUGH 0900 LEFT BEHIND.
103100     MOVE 0                       TO CA-ESTIMATED-VALUE
103200     MOVE 0                       TO CA-PROFIT-LOSS
103300     MOVE "NONE  "                TO CA-MATCH-TIER
103400     MOVE 0                       TO CA-SALES-COUNT
103500     MOVE SPACES                  TO CA-VERDICT
103600     SET CA-STATUS-FAILED         TO TRUE
103700     MOVE SPACES                  TO FILLER OF CA-ANALYSIS-
103800                                      RESULT-REC
103900     WRITE CA-ANALYSIS-RESULT-REC.
104000 0950-END-WRITE-FAILED-RESULT.
104100     EXIT.
104200
104300*        DRIVES ONE LISTING THROUGH THE FULL PIPELINE -- VALIDATE,
104400*        NORMALIZE, MATCH, AVERAGE, CLASSIFY, WRITE -- OR COUNTS
104500*        IT AS A FAILURE WHEN VALIDATION ALONE REJECTS IT.
104600 1000-BEGIN-PROCESS-LISTINGS.
104700     ADD CTE-01 TO WS-LISTINGS-READ
104800
104900     PERFORM 0300-BEGIN-VALIDATE-LISTING
105000        THRU 0300-END-VALIDATE-LISTING
105100
105200*        THE SWITCH 0300 LEFT SET DECIDES WHICH OF THE TWO
105300*        BRANCHES RUNS -- THE FULL SIX-STEP PIPELINE, OR JUST
105400*        THE ONE FAILED-RESULT WRITE.
105500     IF SW-LISTING-IS-VALID-Y
105600        PERFORM 0400-BEGIN-NORMALIZE-IDS
105700           THRU 0400-END-NORMALIZE-IDS
105800        PERFORM 0500-BEGIN-MATCH-COMPARABLES
105900           THRU 0500-END-MATCH-COMPARABLES
106000        PERFORM 0700-BEGIN-SANITY-AVERAGE
106100           THRU 0700-END-SANITY-AVERAGE
106200        PERFORM 0800-BEGIN-CLASSIFY-VERDICT
106300           THRU 0800-END-CLASSIFY-VERDICT
106400        PERFORM 0900-BEGIN-WRITE-RESULT
106500           THRU 0900-END-WRITE-RESULT
106600        ADD CTE-01 TO WS-LISTINGS-SUCCESSFUL
106700     ELSE
106800        PERFORM 0950-BEGIN-WRITE-FAILED-RESULT
106900           THRU 0950-END-WRITE-FAILED-RESULT
107000        ADD CTE-01 TO WS-LISTINGS-FAILED
107100     END-IF
107200
107300*        THE NEXT LISTING IS READ HERE, AT THE BOTTOM OF THE
107400*        LOOP BODY, NOT AT THE TOP -- THE SAME READ-AHEAD SHAPE
107500*        0100 USES TO PRIME THE FIRST ONE.
107600
107700     READ LISTING-FILE
107800        AT END
107900           SET SW-LISTING-EOF-Y TO TRUE
108000     END-READ.
108100 1000-END-PROCESS-LISTINGS.
108200     EXIT.
108300
108400*        PRINTS THE THREE-LINE BATCH SUMMARY AND CLOSES
108500*        EVERYTHING.  SUCCESSFUL PLUS FAILED SHOULD ALWAYS EQUAL
108600*        READ; IF IT DOES NOT, SOMETHING IN 1000 ABOVE IS
108700*        MISCOUNTING.
108800 1200-BEGIN-FINISH-PROGRAM.
108900*        FIRST TOTAL LINE GETS A 2-LINE ADVANCE TO SEPARATE IT
109000*        FROM THE LAST DETAIL LINE 0900 WROTE; THE OTHER TWO GET
109100*        THE USUAL SINGLE-LINE ADVANCE SO THE THREE TOTALS PRINT
109200*        AS A TIGHT BLOCK.
109300     MOVE "LISTINGS READ           :" TO WT-CAPTION
109400     MOVE WS-LISTINGS-READ            TO WT-VALUE
109500     WRITE AR-PRINT-LINE FROM WS-TOTAL-LINE
109600        AFTER ADVANCING 2 LINES
109700
109800     MOVE "LISTINGS SUCCESSFUL     :" TO WT-CAPTION
109900     MOVE WS-LISTINGS-SUCCESSFUL      TO WT-VALUE
110000     WRITE AR-PRINT-LINE FROM WS-TOTAL-LINE
110100        AFTER ADVANCING 1 LINE
110200
110300     MOVE "LISTINGS FAILED         :" TO WT-CAPTION
110400     MOVE WS-LISTINGS-FAILED          TO WT-VALUE
110500     WRITE AR-PRINT-LINE FROM WS-TOTAL-LINE
110600        AFTER ADVANCING 1 LINE
110700
110800*              SALES-HISTORY-FILE WAS ALREADY CLOSED BACK IN 0100
110900*              ONCE WS-MASTER-TABLE WAS LOADED -- IT HAS NO
111000*              FURTHER USE THIS RUN, SO IT IS NOT LISTED HERE.
111100     CLOSE LISTING-FILE
111200           RESULT-FILE
111300           SUMMARY-FILE.
111400 1200-END-FINISH-PROGRAM.
111500     EXIT.
111600
111700 END PROGRAM CARDANL.
