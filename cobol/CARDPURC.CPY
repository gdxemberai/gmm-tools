000100******************************************************************
000200*  COPYBOOK    : CARDPURC                                      *
000300*  DESCRIPTION : PURCHASE OUTPUT RECORD.  ONE OCCURRENCE PER    *
000400*                PURCHASE POSTED BY CARDPUR, CARRYING THE       *
000500*                NORMALIZED CARD IDS AND THE VALUATION THAT     *
000600*                WAS IN EFFECT AT THE TIME OF PURCHASE.         *
000700*  CALLED BY   : CARDPUR                                        *
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  DATE        INIT  TICKET     DESCRIPTION                     *
001100*  1989-05-02  LMB   CR-1110    INITIAL RELEASE -- PURCHASE        CR-1110
001200*                     POSTING WAS ADDED SO A BOUGHT CARD           CR-1110
001300*                     IMMEDIATELY BECOMES A COMPARABLE SALE.       CR-1110
001400******************************************************************
001500 01  CP-PURCHASE-REC.
001600
001700*        ASSIGNED SEQUENTIALLY BY CARDPUR; NEVER RE-USED.
001800     03  CP-PURCHASE-ID                PIC 9(07).
001900     03  CP-LISTING-TITLE               PIC X(60).
002000     03  CP-LISTING-PRICE               PIC 9(06)V99.
002100
002200*        NORMALIZED (SLUGIFIED) CARD IDENTITY.
002300     03  CP-PLAYER-ID                   PIC X(30).
002400     03  CP-BRAND-ID                    PIC X(30).
002500     03  CP-VARIATION-ID                PIC X(30).
002600
002700     03  CP-CARD-YEAR                   PIC 9(04).
002800     03  CP-GRADE                       PIC 9(02)V9.
002900     03  CP-GRADE-PARTS REDEFINES CP-GRADE.
003000         05  CP-GRADE-WHOLE             PIC 9(02).
003100         05  CP-GRADE-TENTH             PIC 9(01).
003200     03  CP-GRADER                      PIC X(05).
003300
003400*        THE VALUATION IN EFFECT WHEN THE PURCHASE WAS POSTED.
003500     03  CP-ESTIMATED-VALUE             PIC 9(08)V99.
003600     03  CP-PROFIT-LOSS                 PIC S9(08)V99 SIGN IS
003700                                        LEADING SEPARATE.
003800     03  CP-MATCH-TIER                  PIC X(06).
003900     03  CP-SALES-COUNT                 PIC 9(03).
004000
004100*        PROCESSING DATE OF THE POSTING RUN, YYYYMMDD.  THIS IS
004200*        ALSO THE SOLD-DATE WRITTEN TO THE NEW SALES-HISTORY
004300*        RECORD CREATED FOR THIS PURCHASE (SEE CARDPUR 0400).
004400     03  CP-PURCHASE-DATE.
004500         05  CP-PURCHASE-DATE-YYYY      PIC 9(04).
004600         05  CP-PURCHASE-DATE-MM        PIC 9(02).
004700         05  CP-PURCHASE-DATE-DD        PIC 9(02).
004800     03  CP-PURCHASE-DATE-NUM REDEFINES CP-PURCHASE-DATE
004900                                       PIC 9(08).
005000
005100*        RESERVED FOR A FUTURE BUYER-ACCOUNT IDENTIFIER.
005200     03  FILLER                         PIC X(10).
