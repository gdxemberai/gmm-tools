000100******************************************************************
000200*  COPYBOOK    : CARDRSLT                                      *
000300*  DESCRIPTION : ANALYSIS-RESULT OUTPUT RECORD.  ONE OCCURRENCE *
000400*                PER LISTING PROCESSED BY CARDANL, WHETHER THE  *
000500*                LISTING VALUED SUCCESSFULLY OR FAILED.         *
000600*  CALLED BY   : CARDANL                                        *
000700******************************************************************
000800*  CHANGE LOG                                                   *
000900*  DATE        INIT  TICKET     DESCRIPTION                     *
001000*  1986-02-10  RTM   CR-1001    INITIAL RELEASE.                   CR-1001
001100*  1987-09-30  RTM   CR-1033    ADDED MATCH-TIER AND               CR-1033
001200*                     SALES-COUNT FOR AUDIT OF THE VALUATION.      CR-1033
001300******************************************************************
001400 01  CA-ANALYSIS-RESULT-REC.
001500
001600*        ECHOED STRAIGHT FROM THE LISTING RECORD.
001700     03  CA-LISTING-TITLE              PIC X(60).
001800     03  CA-LISTING-PRICE              PIC 9(06)V99.
001900
002000*        THE SANITY-AVERAGE ESTIMATE.  ZERO WHEN NO COMPARABLE
002100*        SALES WERE FOUND (SEE CA-MATCH-TIER = "NONE  ").
002200     03  CA-ESTIMATED-VALUE            PIC 9(08)V99.
002300
002400*        SIGNED -- A LOSS SHOWS AS A NEGATIVE NUMBER.
002500     03  CA-PROFIT-LOSS                PIC S9(08)V99 SIGN IS
002600                                       LEADING SEPARATE.
002700
002800*        WHICH MATCH TIER (SEE CARDANL 0400/0500) PRODUCED THE
002900*        COMPARABLE SALES USED IN THE ESTIMATE.
003000     03  CA-MATCH-TIER                 PIC X(06).
003100         88  CA-TIER-EXACT                   VALUE "EXACT ".
003200         88  CA-TIER-FUZZY                   VALUE "FUZZY ".
003300         88  CA-TIER-NONE                    VALUE "NONE  ".
003400
003500*        HOW MANY COMPARABLE SALES WENT INTO THE ESTIMATE,
003600*        AFTER OUTLIER TRIMMING.
003700     03  CA-SALES-COUNT                PIC 9(03).
003800
003900*        SEE CARDANL 0700-CLASSIFY-VERDICT FOR THE FOUR
004000*        POSSIBLE VALUES.
004100     03  CA-VERDICT                     PIC X(20).
004200         88  CA-VERDICT-GOOD-DEAL             VALUE
004300                                  "GOOD DEAL           ".
004400         88  CA-VERDICT-OVERPRICED            VALUE
004500                                  "OVERPRICED          ".
004600         88  CA-VERDICT-FAIR-PRICE            VALUE
004700                                  "FAIR PRICE          ".
004800         88  CA-VERDICT-INSUFFICIENT          VALUE
004900                                  "INSUFFICIENT DATA   ".
005000
005100*        "SUCCESS" UNLESS THE LISTING FAILED VALIDATION, IN
005200*        WHICH CASE ALL FIELDS ABOVE EXCEPT THE TITLE AND
005300*        LISTING PRICE ARE LEFT AT ZERO/SPACES.
005400     03  CA-STATUS                      PIC X(07).
005500         88  CA-STATUS-SUCCESS                VALUE "SUCCESS".
005600         88  CA-STATUS-FAILED                 VALUE "FAILED ".
005700
005800*        RESERVED FOR A FUTURE FAILURE-REASON CODE.
005900     03  FILLER                          PIC X(10).
