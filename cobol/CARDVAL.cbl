000100******************************************************************
000200*  PROGRAM     : CARDVAL                                        *
000300*  DESCRIPTION : LOADS RAW MARKETPLACE SALE RECORDS, VALIDATES  *
000400*                THEM, SLUGIFIES THE FREE-TEXT CARD ATTRIBUTES  *
000500*                AND WRITES THE SALES-HISTORY MASTER FILE THAT  *
000600*                CARDANL, CARDPUR AND CARDRPT READ.             *
000700*  RUN FREQUENCY: NIGHTLY, AFTER THE MARKETPLACE FEED DROPS     *
000800*                 RAWSALES.  JCL CONCATENATES ANY NUMBER OF     *
000900*                 FEED FILES UNDER THE RAWSALES DD SO THIS      *
001000*                 PROGRAM SEES ONE LOGICAL INPUT STREAM, IN     *
001100*                 FEED ORDER, FILE AFTER FILE.                  *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. CARDVAL.
001500 AUTHOR. RAYMOND T MASTERSON.
001600 INSTALLATION. CARD EXCHANGE SERVICES - DATA PROCESSING.
001700 DATE-WRITTEN. 02/10/86.
001800 DATE-COMPILED. 06/11/03.
001900 SECURITY. NONE.
002000******************************************************************
002100*  CHANGE LOG                                                   *
002200*  DATE        INIT  TICKET     DESCRIPTION                     *
002300*  1986-02-10  RTM   CR-1001    INITIAL RELEASE.  VALIDATES AND    CR-1001
002400*                     LOADS THE MASTER FROM THE FEED.              CR-1001
002500*  1986-09-03  RTM   CR-1019    ADDED REJECT COUNTER; EARLY        CR-1019
002600*                     VERSION ABENDED ON THE FIRST BAD RECORD.     CR-1019
002700*  1987-09-30  RTM   CR-1033    ADDED GRADE AND GRADER VALIDATION. CR-1033
002800*  1988-07-22  DKP   CR-1077    SLUGIFY NOW COLLAPSES REPEATED     CR-1077
002900*                     HYPHENS LEFT BY PUNCTUATION IN NAMES         CR-1077
003000*                     LIKE "KEN GRIFFEY, JR.".                     CR-1077
003100*  1991-11-05  RTM   CR-1198    WIDENED VARIATION-ID TO X(30).     CR-1198
003200*  1994-03-18  LMB   CR-1340    LOAD SUMMARY NOW PRINTS TO         CR-1340
003300*                     CARDVRPT INSTEAD OF THE SYSTEM CONSOLE.      CR-1340
003400*  1999-01-04  JQH   Y2K-004    REVIEWED ALL DATE FIELDS; THE      Y2K-004
003500*                     4-DIGIT SALE-YEAR AND SOLD-DATE YEAR ARE     Y2K-004
003600*                     ALREADY CENTURY-SAFE.  NO CODE CHANGE.       Y2K-004
003700*  2003-06-11  RTM   CR-1511    NEXT-SALE-ID NOW CARRIES FORWARD   CR-1511
003800*                     FROM THE HIGHEST ID ON THE OLD MASTER        CR-1511
003900*                     RATHER THAN RESTARTING AT ONE EACH RUN.      CR-1511
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*        RAWSALES IS LINE SEQUENTIAL -- IT ARRIVES OFF THE
005000*        MARKETPLACE FEED AS FLAT DELIMITED TEXT, NOT A FIXED-
005100*        BLOCK DATASET, SO IT IS READ ONE TEXT LINE AT A TIME.
005200     SELECT RAW-SALES-FILE     ASSIGN TO "RAWSALES"
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS   IS FS-RAW-SALES-FILE.
005500
005600*        CARDMOLD/CARDMNEW ARE BOTH FIXED-LENGTH SEQUENTIAL
005700*        DATASETS IN THE SHOP'S STANDARD MASTER-FILE FORMAT.
005800     SELECT OLD-MASTER-FILE     ASSIGN TO "CARDMOLD"
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS   IS FS-OLD-MASTER-FILE.
006100
006200     SELECT SALES-HISTORY-FILE ASSIGN TO "CARDMNEW"
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS   IS FS-SALES-HISTORY-FILE.
006500
006600*        CARDVRPT IS LINE SEQUENTIAL PRINT OUTPUT, LIKE EVERY
006700*        OTHER REPORT FILE IN THIS SYSTEM.
006800     SELECT LOAD-SUMMARY-FILE  ASSIGN TO "CARDVRPT"
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-LOAD-SUMMARY-FILE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*        CR-RECORD LAYOUT (CARDRAW) IS THE MARKETPLACE FEED'S
007500*        RAW-TEXT SHAPE -- PLAYER/BRAND/VARIATION AS FREE TEXT,
007600*        SALE-YEAR/GRADE/SALE-PRICE/SOLD-DATE AS DISPLAY DIGITS
007700*        THAT MAY OR MAY NOT ACTUALLY BE NUMERIC, WHICH IS WHY
007800*        0300 BELOW CANNOT SKIP THE IS-NUMERIC CHECKS.
007900 FD  RAW-SALES-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 162 CHARACTERS.
008200     COPY CARDRAW.
008300
008400*        CARDMOLD IS THE MASTER AS IT STOOD BEFORE THIS RUN --
008500*        READ ONCE AT START-UP ONLY TO DISCOVER THE HIGHEST
008600*        SALE-ID ALREADY ASSIGNED (CR-1511).  CARDMNEW IS THE
008700*        MASTER AS REBUILT BY THIS RUN: OLD RECORDS COPIED
008800*        FORWARD UNCHANGED, FOLLOWED BY THE NEWLY LOADED ONES.
008900 FD  OLD-MASTER-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 147 CHARACTERS.
009200     COPY CARDMSTR.
009300
009400*        THIS FD IS NOT A COPY OF CARDMSTR -- IT IS THE SAME
009500*        LAYOUT RETYPED UNDER AN SH- PREFIX, SINCE THE OLD-
009600*        MASTER-FILE FD ABOVE ALREADY OCCUPIES THE CM- PREFIX
009700*        FROM CARDMSTR AND A RECORD NAME CANNOT BE COPIED TWICE
009800*        INTO THE SAME PROGRAM UNDER TWO DIFFERENT FD NAMES.
009900 FD  SALES-HISTORY-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 147 CHARACTERS.
010200 01  SH-SALES-HISTORY-REC.
010300*           ASSIGNED BY THIS PROGRAM, NEVER BY THE FEED -- SEE
010400*           0400/0110 BELOW.
010500     03  SH-SALE-ID                  PIC 9(07).
010600*           SLUGGED FORM OF CR-PLAYER-NAME (U1).
010700     03  SH-PLAYER-ID                PIC X(30).
010800*           SLUGGED FORM OF CR-BRAND-NAME (U1).
010900     03  SH-BRAND-ID                 PIC X(30).
011000*           SLUGGED FORM OF CR-VARIATION, OR "base" (U1).
011100     03  SH-VARIATION-ID              PIC X(30).
011200     03  SH-SALE-YEAR                PIC 9(04).
011300*           WHOLE-NUMBER/TENTH SPLIT VIA WS-VALID-GRADE-PARTS.
011400     03  SH-GRADE                    PIC 9(02)V9.
011500*           PSA/BGS/SGC/RAW -- LEFT AS RECEIVED FROM THE FEED.
011600     03  SH-GRADER                   PIC X(05).
011700     03  SH-SALE-PRICE                PIC 9(08)V99.
011800     03  SH-SOLD-DATE                 PIC 9(08).
011900*           TRAILING FILLER PAD, ROOM FOR A FEW MORE INDICATOR
012000*           BYTES WITHOUT RESHUFFLING THE RECORD IF A LATER
012100*           CHANGE REQUEST ADDS ONE.
012200     03  FILLER                       PIC X(20).
012300
012400*        THE LOAD SUMMARY IS A THREE-LINE PRINT FILE (CR-1340):
012500*        RECORDS READ, INSERTED AND REJECTED.  IT REPLACED AN
012600*        EARLIER RELEASE THAT SIMPLY DISPLAYED THE TOTALS TO THE
012700*        SYSTEM CONSOLE, WHICH NOBODY WAS ACTUALLY WATCHING.
012800 FD  LOAD-SUMMARY-FILE
012900     LABEL RECORDS ARE OMITTED
013000     RECORD CONTAINS 132 CHARACTERS
013100     LINAGE IS 60 LINES WITH FOOTING AT 55.
013200 01  LS-PRINT-LINE                    PIC X(132).
013300
013400 WORKING-STORAGE SECTION.
013500*        ONE 77-LEVEL FILE-STATUS ITEM PER SELECT, TESTED BY THE
013600*        DECLARATIVES BELOW RATHER THAN BY AN IN-LINE IF AFTER
013700*        EVERY READ/WRITE/OPEN/CLOSE.
013800 77  FS-RAW-SALES-FILE                PIC X(02) VALUE SPACES.
013900 77  FS-OLD-MASTER-FILE               PIC X(02) VALUE SPACES.
014000 77  FS-SALES-HISTORY-FILE            PIC X(02) VALUE SPACES.
014100 77  FS-LOAD-SUMMARY-FILE             PIC X(02) VALUE SPACES.
014200
014300*        CTE-30/CTE-40 ARE THE SLUGIFY RESULT AND SOURCE FIELD
014400*        WIDTHS; CTE-01 IS THE COMMON LOOP-STEP AND ADD-ONE
014500*        CONSTANT USED THROUGHOUT THE PROCEDURE DIVISION.
014600 78  CTE-01                                     VALUE 1.
014700 78  CTE-30                                     VALUE 30.
014800 78  CTE-40                                      VALUE 40.
014900
015000*        RAW-SALES-EOF AND OLD-MASTER-EOF DRIVE THE TWO UNTIL
015100*        LOOPS IN 0000-MAIN-PARAGRAPH; RECORD-IS-VALID IS RESET
015200*        TO "Y" AT THE TOP OF EVERY CALL TO 0300 AND ONLY EVER
015300*        FLIPPED TO "N", NEVER BACK TO "Y", WITHIN ONE CALL.
015400 01  WS-SWITCHES.
015500     03  WS-RAW-SALES-EOF             PIC X(01) VALUE "N".
015600         88  SW-RAW-SALES-EOF-Y                 VALUE "Y".
015700     03  WS-OLD-MASTER-EOF            PIC X(01) VALUE "N".
015800         88  SW-OLD-MASTER-EOF-Y                VALUE "Y".
015900     03  WS-RECORD-IS-VALID           PIC X(01) VALUE "Y".
016000         88  SW-RECORD-IS-VALID-Y               VALUE "Y".
016100     03  FILLER                        PIC X(01) VALUE SPACE.
016200
016300*        RUN TOTALS FOR THE LOAD SUMMARY (CR-1019) AND THE
016400*        RUNNING HIGH-WATER-MARK SALE-ID (CR-1511); ALL FOUR ARE
016500*        COMP SINCE THEY ARE INCREMENTED ONCE PER RECORD OVER A
016600*        RUN THAT CAN SPAN MANY THOUSANDS OF FEED RECORDS.
016700 01  WS-COUNTERS.
016800     03  WS-RECORDS-READ              PIC 9(07) COMP VALUE 0.
016900     03  WS-RECORDS-INSERTED          PIC 9(07) COMP VALUE 0.
017000     03  WS-RECORDS-REJECTED          PIC 9(07) COMP VALUE 0.
017100     03  WS-NEXT-SALE-ID               PIC 9(07) COMP VALUE 0.
017200     03  FILLER                        PIC X(01) VALUE SPACE.
017300
017400*        SLUGIFY WORK AREA -- SHARED BY THE PLAYER-NAME,
017500*        BRAND-NAME AND VARIATION PASSES.
017600 01  WS-SLUGIFY-WORK-AREA.
017700*           40 BYTES -- WIDE ENOUGH FOR THE LONGEST CR-PLAYER-
017800*           NAME/CR-BRAND-NAME/CR-VARIATION FIELD ON THE FEED.
017900     03  WS-SLUG-SOURCE                PIC X(40).
018000*           30 BYTES, MATCHING SH-PLAYER-ID/SH-BRAND-ID/
018100*           SH-VARIATION-ID ON THE MASTER.
018200     03  WS-SLUG-RESULT                PIC X(30).
018300     03  WS-SLUG-RESULT-LEN            PIC 9(02) COMP.
018400*           DRIVES THE VARYING CLAUSE IN 0200; COMP SINCE IT
018500*           COUNTS 1 THROUGH 40 ON EVERY CHARACTER OF EVERY
018600*           SLUGIFY CALL.
018700     03  WS-SLUG-SCAN-PTR              PIC 9(02) COMP.
018800     03  WS-SLUG-CURRENT-CHAR          PIC X(01).
018900     03  WS-SLUG-LAST-OUT-WAS-HYPHEN   PIC X(01) VALUE "N".
019000         88  SW-LAST-OUT-WAS-HYPHEN             VALUE "Y".
019100     03  FILLER                        PIC X(01) VALUE SPACE.
019200
019300*        HOLDS THE NUMERIC FORM OF EACH FEED FIELD ONCE 0300 HAS
019400*        PROVED IT NUMERIC -- 0400 MOVES STRAIGHT FROM HERE INTO
019500*        THE NEW MASTER RECORD WITHOUT RE-CHECKING ANYTHING.
019600 01  WS-VALIDATED-FIELDS.
019700     03  WS-VALID-SALE-YEAR            PIC 9(04).
019800     03  WS-VALID-GRADE-NUM            PIC 9(02)V9.
019900*              NOT CURRENTLY REFERENCED BY NAME IN THIS PROGRAM
020000*              BUT KEPT AVAILABLE SHOULD A FUTURE LOAD-SUMMARY
020100*              CHANGE NEED TO REPORT WHOLE-GRADE COUNTS.
020200     03  WS-VALID-GRADE-PARTS REDEFINES WS-VALID-GRADE-NUM.
020300         05  WS-VALID-GRADE-WHOLE      PIC 9(02).
020400         05  WS-VALID-GRADE-TENTH      PIC 9(01).
020500     03  WS-VALID-SALE-PRICE           PIC 9(08)V99.
020600     03  WS-VALID-SOLD-DATE            PIC 9(08).
020700     03  FILLER                        PIC X(01) VALUE SPACE.
020800
020900*        NUMERIC-NESS PROOF AREA.  THE RAW FEED FIELDS ARE
021000*        DISPLAY TEXT; THIS REDEFINES LETS US MOVE A FEED FIELD
021100*        IN AND TEST "IS NUMERIC" WITHOUT DISTURBING THE
021200*        ORIGINAL (POSSIBLY NON-NUMERIC) TEXT.
021300 01  WS-NUMERIC-PROOF-AREA.
021400     03  WS-NUMERIC-PROOF-TEXT         PIC X(11).
021500     03  WS-NUMERIC-PROOF-NUM REDEFINES WS-NUMERIC-PROOF-TEXT
021600                                       PIC 9(11).
021700     03  FILLER                        PIC X(01) VALUE SPACE.
021800
021900*        TODAY'S DATE, ACCEPTED ONCE AT START-UP.  CARDVAL ITSELF
022000*        HAS NO FIELD THAT NEEDS TODAY'S DATE (SOLD-DATE COMES
022100*        FROM THE FEED), BUT THE REDEFINES IS KEPT HERE IN THE
022200*        SAME SHAPE AS CARDANL/CARDPUR/CARDRPT SO A FUTURE
022300*        CHANGE THAT STAMPS THE LOAD SUMMARY WITH A RUN DATE
022400*        HAS SOMEWHERE READY TO PUT IT.
022500 01  WS-TODAY-DATE.
022600     03  WS-TODAY-YYYY                 PIC 9(04).
022700     03  WS-TODAY-MM                   PIC 9(02).
022800     03  WS-TODAY-DD                   PIC 9(02).
022900 01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE
023000                                       PIC 9(08).
023100
023200*        HEADING IS WRITTEN ONCE AT START-OF-RUN; THE TOTAL LINE
023300*        LAYOUT IS REUSED THREE TIMES BY 1200 BELOW, ONE MOVE OF
023400*        WT-CAPTION/WT-VALUE PER TOTAL.
023500 01  WS-REPORT-LINES.
023600     03  WS-HEADING-LINE.
023700         05  FILLER                    PIC X(04) VALUE SPACES.
023800         05  FILLER                    PIC X(36) VALUE
023900             "SALES-HISTORY LOAD SUMMARY - CARDVAL".
024000         05  FILLER                    PIC X(92) VALUE SPACES.
024100     03  WS-TOTAL-LINE.
024200         05  FILLER                    PIC X(04) VALUE SPACES.
024300         05  WT-CAPTION                PIC X(25) VALUE SPACES.
024400         05  WT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
024500         05  FILLER                    PIC X(93) VALUE SPACES.
024600
024700*        TWO DECLARATIVE SECTIONS -- ONE FOR THE INBOUND FEED,
024800*        ONE FOR THE TWO MASTER FILES -- SO THE OPERATOR SEES
024900*        WHICH SIDE OF THE LOAD FAILED WITHOUT HAVING TO MATCH
025000*        A SINGLE STATUS CODE BACK TO ONE OF FOUR SELECTS BY
025100*        HAND.  NEITHER HANDLER ATTEMPTS RECOVERY; BOTH STOP
025200*        THE RUN, SINCE A HALF-WRITTEN MASTER IS WORSE THAN NO
025300*        MASTER AT ALL.
025400 PROCEDURE DIVISION.
025500 DECLARATIVES.
025600 RAW-SALES-FILE-HANDLER SECTION.
025700     USE AFTER ERROR PROCEDURE ON RAW-SALES-FILE.
025800*        ANY NON-ZERO FILE STATUS ON THE FEED -- A SHORT RECORD,
025900*        A MISSING DD, END-OF-VOLUME MISHANDLING -- LANDS HERE.
026000 9000-RAW-SALES-STATUS-CHECK.
026100     DISPLAY "+-------------------------------------------+"
026200     DISPLAY "| RAWSALES FILE STATUS ERROR.               |"
026300     DISPLAY "| STATUS CODE: [" FS-RAW-SALES-FILE "]."
026400     DISPLAY "+-------------------------------------------+"
026500     STOP RUN.
026600
026700 MASTER-FILE-HANDLER SECTION.
026800     USE AFTER ERROR PROCEDURE ON SALES-HISTORY-FILE
026900                                   OLD-MASTER-FILE.
027000*        COVERS BOTH THE OLD MASTER (INPUT) AND THE NEW MASTER
027100*        (OUTPUT) SINCE A PROBLEM ON EITHER SIDE OF THE CARRY-
027200*        FORWARD MEANS THE NEW MASTER CANNOT BE TRUSTED.
027300 9010-MASTER-STATUS-CHECK.
027400     DISPLAY "+-------------------------------------------+"
027500     DISPLAY "| SALES-HISTORY MASTER FILE STATUS ERROR.    |"
027600     DISPLAY "| NEW STATUS: [" FS-SALES-HISTORY-FILE "]."
027700     DISPLAY "| OLD STATUS: [" FS-OLD-MASTER-FILE "]."
027800     DISPLAY "+-------------------------------------------+"
027900     STOP RUN.
028000 END DECLARATIVES.
028100
028200*        MAIN LINE.  THE OLD MASTER IS CARRIED FORWARD IN FULL
028300*        BEFORE THE FIRST RAW-SALE RECORD IS EVEN LOOKED AT --
028400*        CARDVAL NEVER INTERLEAVES THE TWO INPUT FILES, IT JUST
028500*        APPENDS TODAY'S LOADS AFTER YESTERDAY'S HISTORY.
028600 0000-MAIN-PARAGRAPH.
028700     PERFORM 0100-BEGIN-START-PROGRAM
028800        THRU 0100-END-START-PROGRAM
028900
029000*        STEP 1 -- COPY THE ENTIRE OLD MASTER, RECORD FOR
029100*        RECORD, INTO THE NEW MASTER BEING BUILT BY THIS RUN.
029200     PERFORM 0900-BEGIN-CARRY-FORWARD-OLD
029300        THRU 0900-END-CARRY-FORWARD-OLD
029400       UNTIL SW-OLD-MASTER-EOF-Y
029500
029600*        STEP 2 -- VALIDATE AND LOAD TODAY'S RAW SALES FEED,
029700*        APPENDING GOOD RECORDS RIGHT BEHIND THE CARRIED-FORWARD
029800*        HISTORY.
029900     PERFORM 1000-BEGIN-PROCESS-RAW-SALES
030000        THRU 1000-END-PROCESS-RAW-SALES
030100       UNTIL SW-RAW-SALES-EOF-Y
030200
030300     PERFORM 1200-BEGIN-FINISH-PROGRAM
030400        THRU 1200-END-FINISH-PROGRAM
030500
030600*        SINGLE EXIT POINT FOR THE WHOLE PROGRAM; NO PARAGRAPH
030700*        BELOW THIS LINE IS EVER REACHED A SECOND TIME.
030800     STOP RUN.
030900
031000*        OPENS ALL FOUR FILES FOR THE RUN AND PRIMES WS-NEXT-
031100*        SALE-ID BY READING THE FIRST OLD-MASTER RECORD THROUGH
031200*        0110 BELOW -- THE OLD MASTER IS READ SEQUENTIALLY ONLY
031300*        ONCE, SO THE SAME READ THAT PRIMES THE COUNTER ALSO
031400*        SUPPLIES THE FIRST RECORD 0900 WILL CARRY FORWARD.
031500 0100-BEGIN-START-PROGRAM.
031600     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD
031700
031800*        ALL FOUR FILES OPEN TOGETHER AT START-OF-RUN; NOTHING
031900*        IN THIS PROGRAM OPENS OR CLOSES A FILE MID-RUN.
032000     OPEN INPUT  RAW-SALES-FILE
032100     OPEN INPUT  OLD-MASTER-FILE
032200     OPEN OUTPUT SALES-HISTORY-FILE
032300     OPEN OUTPUT LOAD-SUMMARY-FILE
032400
032500     WRITE LS-PRINT-LINE FROM WS-HEADING-LINE
032600        AFTER ADVANCING C01
032700
032800     PERFORM 0110-BEGIN-READ-OLD-MASTER
032900        THRU 0110-END-READ-OLD-MASTER.
033000 0100-END-START-PROGRAM.
033100     EXIT.
033200
033300*        READS ONE OLD-MASTER RECORD AHEAD AND KEEPS RUNNING
033400*        TRACK OF THE HIGHEST CM-SALE-ID SEEN SO FAR.  BY THE
033500*        TIME SW-OLD-MASTER-EOF-Y GOES TRUE, WS-NEXT-SALE-ID
033600*        HOLDS THE HIGHEST ID ON THE OLD FILE -- TODAY'S NEWLY
033700*        INSERTED RECORDS THEN NUMBER UP FROM THERE (CR-1511)
033800*        INSTEAD OF COLLIDING WITH AN ID ALREADY IN USE.
033900 0110-BEGIN-READ-OLD-MASTER.
034000     READ OLD-MASTER-FILE
034100        AT END
034200           SET SW-OLD-MASTER-EOF-Y TO TRUE
034300        NOT AT END
034400           IF CM-SALE-ID OF OLD-MASTER-FILE IS GREATER THAN
034500              WS-NEXT-SALE-ID
034600              MOVE CM-SALE-ID OF OLD-MASTER-FILE
034700                TO WS-NEXT-SALE-ID
034800           END-IF
034900     END-READ.
035000 0110-END-READ-OLD-MASTER.
035100     EXIT.
035200
035300 0200-BEGIN-SLUGIFY-TEXT.
035400*        THE SHOP'S STANDARD ID-NORMALIZING ALGORITHM.
035500*        WS-SLUG-SOURCE IN, WS-SLUG-RESULT OUT.  LOWERCASES,
035600*        TURNS RUNS OF SPACES INTO A SINGLE HYPHEN, DROPS
035700*        ANYTHING THAT IS NOT A-Z, 0-9 OR HYPHEN, COLLAPSES
035800*        REPEATED HYPHENS, AND STRIPS A LEADING OR TRAILING
035900*        HYPHEN (CR-1077).
036000     INSPECT WS-SLUG-SOURCE CONVERTING
036100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036200          TO "abcdefghijklmnopqrstuvwxyz"
036300     MOVE SPACES                          TO WS-SLUG-RESULT
036400     MOVE 0                               TO WS-SLUG-RESULT-LEN
036500     SET SW-LAST-OUT-WAS-HYPHEN           TO FALSE
036600
036700*        WS-SLUG-SOURCE IS A FIXED PIC X(40) FIELD, SO WE ALWAYS
036800*        SCAN ALL 40 POSITIONS.  TRAILING PAD SPACES COLLAPSE TO
036900*        AT MOST ONE TRAILING HYPHEN, WHICH 0220 THEN STRIPS --
037000*        THERE IS NO NEED TO FIND THE TRIMMED LENGTH FIRST.
037100     PERFORM 0210-BEGIN-SLUGIFY-ONE-CHARACTER
037200        THRU 0210-END-SLUGIFY-ONE-CHARACTER
037300     VARYING WS-SLUG-SCAN-PTR FROM CTE-01 BY CTE-01
037400       UNTIL WS-SLUG-SCAN-PTR IS GREATER THAN CTE-40
037500
037600     PERFORM 0220-BEGIN-STRIP-TRAILING-HYPHEN
037700        THRU 0220-END-STRIP-TRAILING-HYPHEN.
037800 0200-END-SLUGIFY-TEXT.
037900     EXIT.
038000
038100*        CLASSIFIES AND EMITS (OR DROPS) ONE CHARACTER OF THE
038200*        SOURCE FIELD INTO THE SLUG RESULT.  THREE OUTCOMES:
038300*        A SPACE BECOMES A HYPHEN (UNLESS ONE WAS ALREADY JUST
038400*        EMITTED, OR THE RESULT IS STILL EMPTY -- THAT IS WHAT
038500*        COLLAPSES RUNS OF SPACES AND STOPS A LEADING HYPHEN
038600*        FROM EVER BEING EMITTED IN THE FIRST PLACE); A-Z/0-9
038700*        PASS THROUGH UNCHANGED (ALREADY LOWERCASED BY THE
038800*        INSPECT IN 0200); ANYTHING ELSE -- PUNCTUATION,
038900*        APOSTROPHES, PERIODS -- IS SIMPLY DROPPED (CR-1077).
039000 0210-BEGIN-SLUGIFY-ONE-CHARACTER.
039100     MOVE WS-SLUG-SOURCE (WS-SLUG-SCAN-PTR:1)
039200       TO WS-SLUG-CURRENT-CHAR
039300
039400     EVALUATE TRUE
039500*              RUN OF SPACES (OR THE CHARACTER FOLLOWING
039600*              SOMETHING ALREADY DROPPED) COLLAPSES TO AT MOST
039700*              ONE HYPHEN, AND ONLY IF SOMETHING HAS ALREADY
039800*              BEEN EMITTED -- THIS IS THE CR-1077 FIX.
039900        WHEN WS-SLUG-CURRENT-CHAR IS EQUAL TO SPACE
040000           IF NOT SW-LAST-OUT-WAS-HYPHEN
040100           AND WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
040200              ADD CTE-01 TO WS-SLUG-RESULT-LEN
040300              MOVE "-" TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
040400              SET SW-LAST-OUT-WAS-HYPHEN TO TRUE
040500           END-IF
040600*              LOWERCASE LETTER OR DIGIT -- KEPT AS-IS, SUBJECT
040700*              ONLY TO THE 30-CHARACTER RESULT CEILING (A
040800*              SOURCE FIELD LONGER THAN 30 CLEAN CHARACTERS
040900*              SIMPLY TRUNCATES -- NO ERROR IS RAISED FOR AN
041000*              OVERLENGTH NAME, IT IS JUST CUT OFF AT 30.
041100        WHEN (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
041200                 TO "a"
041300              AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
041400                 TO "z")
041500         OR  (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
041600                 TO "0"
041700              AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
041800                 TO "9")
041900           IF WS-SLUG-RESULT-LEN IS LESS THAN CTE-30
042000              ADD CTE-01 TO WS-SLUG-RESULT-LEN
042100              MOVE WS-SLUG-CURRENT-CHAR
042200                TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
042300              SET SW-LAST-OUT-WAS-HYPHEN TO FALSE
042400           END-IF
042500*              ANYTHING ELSE (PUNCTUATION, CONTROL CHARACTERS,
042600*              PAD BYTES BEYOND THE REAL TEXT) IS JUST DROPPED.
042700        WHEN OTHER
042800           CONTINUE
042900     END-EVALUATE.
043000 0210-END-SLUGIFY-ONE-CHARACTER.
043100     EXIT.
043200
043300*        TWO SEPARATE CLEAN-UP PASSES.  THE FIRST DROPS A SINGLE
043400*        TRAILING HYPHEN LEFT WHEN THE SOURCE FIELD ENDED IN
043500*        SPACES (WHICH, AFTER THE INSPECT/SCAN ABOVE, ALWAYS
043600*        COLLAPSE TO AT MOST ONE TRAILING HYPHEN).  THE SECOND
043700*        DROPS A SINGLE LEADING HYPHEN, WHICH CAN ONLY HAPPEN IF
043800*        THE SOURCE FIELD BEGAN WITH SPACES WHOSE RUN-COLLAPSE
043900*        LOGIC IN 0210 DID NOT CATCH THE VERY FIRST CHARACTER
044000*        (THE LAST-OUT-WAS-HYPHEN SWITCH STARTS FALSE).  THE
044100*        LEADING-HYPHEN CASE ROUTES THROUGH WS-SLUG-SOURCE AS AN
044200*        INTERMEDIATE BECAUSE COBOL REFERENCE MODIFICATION DOES
044300*        NOT GUARANTEE CORRECT RESULTS WHEN A FIELD'S SOURCE AND
044400*        TARGET SUBSTRINGS OVERLAP, AS THEY WOULD IF WS-SLUG-
044500*        RESULT WERE SHIFTED LEFT INTO ITSELF DIRECTLY.
044600 0220-BEGIN-STRIP-TRAILING-HYPHEN.
044700     IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
044800        IF WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1) IS EQUAL TO "-"
044900           SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
045000        END-IF
045100     END-IF
045200
045300     IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
045400        IF WS-SLUG-RESULT (1:1) IS EQUAL TO "-"
045500           MOVE WS-SLUG-RESULT         TO WS-SLUG-SOURCE
045600           MOVE SPACES                 TO WS-SLUG-RESULT
045700           MOVE WS-SLUG-SOURCE (2:29)  TO WS-SLUG-RESULT
045800           SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
045900        END-IF
046000     END-IF.
046100 0220-END-STRIP-TRAILING-HYPHEN.
046200     EXIT.
046300
046400*        FIELD-BY-FIELD VALIDATION OF ONE INCOMING RAW-SALE
046500*        RECORD.  EVERY CHECK RUNS INDEPENDENTLY OF THE OTHERS
046600*        SO THE LOAD-SUMMARY'S REJECTED COUNT REFLECTS THE WHOLE
046700*        RECORD, NOT JUST THE FIRST FIELD THAT FAILED -- THERE
046800*        IS NO EARLY EXIT ON THE FIRST BAD FIELD.
046900 0300-BEGIN-VALIDATE-RAW-SALE-FIELDS.
047000     SET SW-RECORD-IS-VALID-Y TO TRUE
047100
047200*        ANY BLANK TEXT FIELD MAKES THE WHOLE RECORD UNUSABLE --
047300*        PLAYER, BRAND AND VARIATION ALL FEED THE SLUGIFY STEP
047400*        BELOW, AND GRADER/SOLD-DATE ARE NEEDED FOR TIER-1
047500*        MATCHING AND SANITY-AVERAGE ORDERING RESPECTIVELY.
047600     IF CR-PLAYER-NAME IS EQUAL TO SPACES
047700     OR CR-BRAND-NAME  IS EQUAL TO SPACES
047800     OR CR-VARIATION   IS EQUAL TO SPACES
047900     OR CR-GRADER      IS EQUAL TO SPACES
048000     OR CR-SOLD-DATE   IS EQUAL TO SPACES
048100        MOVE "N" TO WS-RECORD-IS-VALID
048200     END-IF
048300
048400*        SALE-YEAR COMES IN AS DISPLAY TEXT ON THE RAW FEED, SO
048500*        IT HAS TO BE PROVED NUMERIC BEFORE IT CAN BE MOVED INTO
048600*        A NUMERIC WORKING-STORAGE ITEM; A NON-NUMERIC MOVE
048700*        WOULD GARBLE THE RESULT RATHER THAN FAIL CLEANLY.
048800     IF CR-SALE-YEAR IS NOT NUMERIC
048900        MOVE "N" TO WS-RECORD-IS-VALID
049000     ELSE
049100        MOVE CR-SALE-YEAR TO WS-VALID-SALE-YEAR
049200     END-IF
049300
049400*        SAME NUMERIC-PROOF PATTERN FOR THE GRADE FIELD.
049500     IF CR-GRADE IS NOT NUMERIC
049600        MOVE "N" TO WS-RECORD-IS-VALID
049700     ELSE
049800        MOVE CR-GRADE TO WS-VALID-GRADE-NUM
049900     END-IF
050000
050100*        CR-SALE-PRICE CARRIES AN EMBEDDED DECIMAL POINT ON THE
050200*        RAW FEED SO IT CANNOT BE TESTED NUMERIC DIRECTLY;
050300*        WS-NUMERIC-PROOF-AREA REDEFINES THE SAME BYTES AS AN
050400*        UNSIGNED INTEGER SO IS-NUMERIC CAN PROVE THE DIGITS
050500*        ARE CLEAN WITHOUT DISTURBING THE ORIGINAL TEXT, THEN
050600*        THE NUMERIC VIEW IS MOVED (WITH IMPLIED DECIMAL) INTO
050700*        THE VALIDATED WORKING FIELD.
050800     MOVE SPACES                TO WS-NUMERIC-PROOF-AREA
050900     MOVE CR-SALE-PRICE         TO WS-NUMERIC-PROOF-TEXT
051000     IF WS-NUMERIC-PROOF-TEXT IS NOT NUMERIC
051100        MOVE "N" TO WS-RECORD-IS-VALID
051200     ELSE
051300        MOVE WS-NUMERIC-PROOF-NUM TO WS-VALID-SALE-PRICE
051400     END-IF
051500
051600*        SOLD-DATE MUST BE AN 8-DIGIT YYYYMMDD NUMBER; NO RANGE
051700*        CHECK ON THE DATE ITSELF IS DONE HERE, ONLY THAT IT IS
051800*        NUMERIC -- NO CALENDAR VALIDATION (VALID MONTH 01-12,
051900*        VALID DAY FOR THAT MONTH) IS PERFORMED ON THIS FIELD.
052000     IF CR-SOLD-DATE IS NUMERIC
052100        MOVE CR-SOLD-DATE TO WS-VALID-SOLD-DATE
052200     ELSE
052300        MOVE "N" TO WS-RECORD-IS-VALID
052400     END-IF.
052500*        WS-RECORD-IS-VALID IS WHATEVER ANY OF THE ABOVE CHECKS
052600*        LEFT IT; IF NONE TRIPPED IT STAYS "Y" FROM THE SET AT
052700*        THE TOP OF THIS PARAGRAPH.
052800 0300-END-VALIDATE-RAW-SALE-FIELDS.
052900     EXIT.
053000
053100*        A VALIDATED RAW SALE BECOMES A NEW SALES-HISTORY RECORD.
053200*        THE NEXT SALE-ID IS ASSIGNED HERE (NOT AT READ TIME) SO
053300*        REJECTED RECORDS NEVER CONSUME AN ID.
053400 0400-BEGIN-WRITE-SALES-HISTORY-RECORD.
053500     ADD CTE-01 TO WS-NEXT-SALE-ID
053600     MOVE WS-NEXT-SALE-ID       TO SH-SALE-ID
053700
053800*        PLAYER, BRAND AND VARIATION ARE EACH RUN THROUGH THE
053900*        SAME SLUGIFY PARAGRAPH IN TURN, REUSING WS-SLUG-SOURCE/
054000*        WS-SLUG-RESULT FOR ALL THREE -- ONE AT A TIME, SINCE
054100*        THE WORK AREA HOLDS ONLY ONE FIELD'S WORTH AT A TIME.
054200     MOVE CR-PLAYER-NAME        TO WS-SLUG-SOURCE
054300     PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
054400     MOVE WS-SLUG-RESULT        TO SH-PLAYER-ID
054500
054600     MOVE CR-BRAND-NAME         TO WS-SLUG-SOURCE
054700     PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
054800     MOVE WS-SLUG-RESULT        TO SH-BRAND-ID
054900
055000*        A BASE CARD (NO PARALLEL/INSERT VARIATION NAMED ON THE
055100*        RAW FEED) SLUGIFIES TO AN EMPTY RESULT; "base" IS
055200*        SUBSTITUTED SO VARIATION-ID IS NEVER BLANK ON THE
055300*        MASTER, WHICH KEEPS TIER-1 MATCHING'S EQUAL COMPARE
055400*        WELL-DEFINED.
055500     MOVE CR-VARIATION          TO WS-SLUG-SOURCE
055600     PERFORM 0200-BEGIN-SLUGIFY-TEXT THRU 0200-END-SLUGIFY-TEXT
055700     IF WS-SLUG-RESULT IS EQUAL TO SPACES
055800        MOVE "base"             TO SH-VARIATION-ID
055900     ELSE
056000        MOVE WS-SLUG-RESULT     TO SH-VARIATION-ID
056100     END-IF
056200
056300*        YEAR, GRADE, SALE-PRICE AND SOLD-DATE ARE ALREADY
056400*        NUMERICALLY CLEAN FROM 0300 -- STRAIGHT MOVES, NO
056500*        FURTHER EDITING.  GRADER IS LEFT AS RECEIVED (A BLANK
056600*        GRADER WOULD HAVE FAILED 0300'S BLANK-FIELD CHECK, SO
056700*        IT IS GUARANTEED PRESENT HERE).
056800     MOVE WS-VALID-SALE-YEAR    TO SH-SALE-YEAR
056900     MOVE WS-VALID-GRADE-NUM    TO SH-GRADE
057000     MOVE CR-GRADER             TO SH-GRADER
057100     MOVE WS-VALID-SALE-PRICE   TO SH-SALE-PRICE
057200     MOVE WS-VALID-SOLD-DATE    TO SH-SOLD-DATE
057300*        THE TRAILING FILLER IS RE-BLANKED ON EVERY RECORD SO NO
057400*        STRAY BYTES SURVIVE FROM WHATEVER RECORD LAST OCCUPIED
057500*        THIS BUFFER AREA.
057600     MOVE SPACES                TO FILLER OF SH-SALES-HISTORY-REC
057700
057800     WRITE SH-SALES-HISTORY-REC
057900     ADD CTE-01 TO WS-RECORDS-INSERTED.
058000 0400-END-WRITE-SALES-HISTORY-RECORD.
058100     EXIT.
058200
058300*        ONE OLD-MASTER RECORD, ALREADY VALIDATED AND SLUGIFIED
058400*        ON A PRIOR RUN, COPIED FORWARD FIELD FOR FIELD -- IT IS
058500*        NOT RE-VALIDATED AND ITS IDS ARE NOT RE-SLUGIFIED,
058600*        SINCE THAT WORK IS ALREADY DONE AND THE RESULT IS
058700*        ALREADY ON FILE.
058800 0900-BEGIN-CARRY-FORWARD-OLD.
058900*        NINE FIELDS, ONE STRAIGHT MOVE EACH, OLD-MASTER-FILE'S
059000*        CM- PREFIX INTO THE NEW MASTER'S SH- PREFIX -- NO
059100*        BUSINESS LOGIC APPLIES TO AN ALREADY-POSTED RECORD.
059200     MOVE CM-SALE-ID        TO SH-SALE-ID
059300     MOVE CM-PLAYER-ID      TO SH-PLAYER-ID
059400     MOVE CM-BRAND-ID       TO SH-BRAND-ID
059500     MOVE CM-VARIATION-ID   TO SH-VARIATION-ID
059600     MOVE CM-SALE-YEAR      TO SH-SALE-YEAR
059700     MOVE CM-GRADE          TO SH-GRADE
059800     MOVE CM-GRADER         TO SH-GRADER
059900     MOVE CM-SALE-PRICE     TO SH-SALE-PRICE
060000     MOVE CM-SOLD-DATE      TO SH-SOLD-DATE
060100*        SAME RE-BLANKING OF THE TRAILING FILLER AS 0400 ABOVE.
060200     MOVE SPACES            TO FILLER OF SH-SALES-HISTORY-REC
060300     WRITE SH-SALES-HISTORY-REC
060400*        READS THE NEXT OLD-MASTER RECORD SO THE UNTIL TEST
060500*        BACK IN 0000 SEES EOF AS SOON AS THE LAST OLD RECORD
060600*        HAS BEEN WRITTEN, NOT ONE ITERATION LATE.
060700     PERFORM 0110-BEGIN-READ-OLD-MASTER
060800        THRU 0110-END-READ-OLD-MASTER.
060900 0900-END-CARRY-FORWARD-OLD.
061000     EXIT.
061100
061200*        DRIVES ONE RAW-SALE RECORD THROUGH VALIDATION AND THEN
061300*        EITHER WRITES IT TO THE NEW MASTER OR COUNTS IT AS A
061400*        REJECT -- NO THIRD OUTCOME IS POSSIBLE.
061500 1000-BEGIN-PROCESS-RAW-SALES.
061600     READ RAW-SALES-FILE
061700        AT END
061800           SET SW-RAW-SALES-EOF-Y TO TRUE
061900        NOT AT END
062000*                 THE READ COUNTER INCREMENTS BEFORE VALIDATION
062100*                 SO IT COUNTS EVERY RECORD SEEN, GOOD OR BAD.
062200           ADD CTE-01 TO WS-RECORDS-READ
062300           PERFORM 0300-BEGIN-VALIDATE-RAW-SALE-FIELDS
062400              THRU 0300-END-VALIDATE-RAW-SALE-FIELDS
062500
062600           IF SW-RECORD-IS-VALID-Y
062700              PERFORM 0400-BEGIN-WRITE-SALES-HISTORY-RECORD
062800                 THRU 0400-END-WRITE-SALES-HISTORY-RECORD
062900           ELSE
063000              ADD CTE-01 TO WS-RECORDS-REJECTED
063100           END-IF
063200     END-READ.
063300 1000-END-PROCESS-RAW-SALES.
063400     EXIT.
063500
063600*        PRINTS THE THREE-LINE LOAD SUMMARY (READ/INSERTED/
063700*        REJECTED) TO CARDVRPT AND CLOSES EVERYTHING.  INSERTED
063800*        PLUS REJECTED SHOULD ALWAYS EQUAL READ -- IF IT DOES
063900*        NOT, SOMETHING IN 0300/0400 ABOVE IS MISCOUNTING.
064000 1200-BEGIN-FINISH-PROGRAM.
064100*        FIRST TOTAL LINE ADVANCES 2 LINES TO LEAVE A BLANK LINE
064200*        UNDER THE LAST DETAIL-LESS HEADING; THE REMAINING TWO
064300*        ADVANCE ONLY 1 SO THE THREE TOTALS PRINT TOGETHER.
064400     MOVE "RECORDS READ            :" TO WT-CAPTION
064500     MOVE WS-RECORDS-READ             TO WT-VALUE
064600     WRITE LS-PRINT-LINE FROM WS-TOTAL-LINE
064700        AFTER ADVANCING 2 LINES
064800
064900     MOVE "RECORDS INSERTED        :" TO WT-CAPTION
065000     MOVE WS-RECORDS-INSERTED         TO WT-VALUE
065100     WRITE LS-PRINT-LINE FROM WS-TOTAL-LINE
065200        AFTER ADVANCING 1 LINE
065300
065400     MOVE "RECORDS REJECTED        :" TO WT-CAPTION
065500     MOVE WS-RECORDS-REJECTED         TO WT-VALUE
065600     WRITE LS-PRINT-LINE FROM WS-TOTAL-LINE
065700        AFTER ADVANCING 1 LINE
065800
065900*        CLOSES ALL FOUR FILES IN THE SAME ORDER THEY WERE
066000*        OPENED IN 0100 ABOVE.
066100     CLOSE RAW-SALES-FILE
066200           OLD-MASTER-FILE
066300           SALES-HISTORY-FILE
066400           LOAD-SUMMARY-FILE.
066500 1200-END-FINISH-PROGRAM.
066600     EXIT.
066700
066800*        NO CALL OR COPY BRINGS THE SLUG ALGORITHM INTO CARDANL
066900*        OR CARDPUR -- THEY EACH CARRY THEIR OWN COPY, AS NOTED
067000*        AT 0200 ABOVE.  THIS IS THE LAST OF THE FOUR SHOP
067100*        PROGRAMS THAT TOUCH CARDMSTR TO DO ITS OWN SEPARATE
067200*        COPY OF THE ALGORITHM -- SEE CARDANL AND CARDPUR.
067300 END PROGRAM CARDVAL.
