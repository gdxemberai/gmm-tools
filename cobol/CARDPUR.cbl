000100******************************************************************
000200*  PROGRAM     : CARDPUR                                        *
000300*  DESCRIPTION : POSTS PURCHASE-REQUEST RECORDS.  EACH REQUEST   *
000400*                PRODUCES ONE PURCHASE RECORD AND ONE NEW        *
000500*                SALES-HISTORY RECORD (THE PURCHASE ITSELF      *
000600*                BECOMES A COMPARABLE SALE FOR THE NEXT RUN OF   *
000700*                CARDANL).  THE NEW SALES-HISTORY RECORD IS      *
000800*                APPENDED TO THE END OF THE EXISTING MASTER.    *
000900*  RUN FREQUENCY: ON DEMAND, WHENEVER A BUYER COMMITS TO A       *
001000*                 PURCHASE.                                     *
001100*  REMARKS     : THIS PROGRAM DOES NOT VALUE THE CARD -- THE    *
001200*                VALUATION WAS ALREADY PRODUCED BY A PRIOR       *
001300*                CARDANL RUN AND THE BUYER ACTED ON IT.  ALL     *
001400*                THIS PROGRAM DOES IS BOOKKEEPING: ASSIGN THE    *
001500*                NEXT PURCHASE-ID, WRITE THE PURCHASE RECORD,    *
001600*                AND FEED THE SALE BACK INTO THE MASTER SO       *
001700*                FUTURE VALUATIONS SEE IT AS A COMPARABLE.       *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. CARDPUR.
002100 AUTHOR. LINDA M BRANCH.
002200 INSTALLATION. CARD EXCHANGE SERVICES - DATA PROCESSING.
002300 DATE-WRITTEN. 05/02/89.
002400 DATE-COMPILED. 03/14/02.
002500 SECURITY. NONE.
002600******************************************************************
002700*  CHANGE LOG                                                   *
002800*  DATE        INIT  TICKET     DESCRIPTION                     *
002900*  1989-05-02  LMB   CR-1110    INITIAL RELEASE.                   CR-1110
003000*  1989-12-14  LMB   CR-1128    PURCHASE-ID NOW CARRIES FORWARD    CR-1128
003100*                     FROM THE HIGHEST ID ON THE OLD PURCHASES     CR-1128
003200*                     FILE RATHER THAN RESTARTING AT ONE.          CR-1128
003300*  1994-03-18  DKP   CR-1340    POST SUMMARY NOW PRINTS TO         CR-1340
003400*                     CARDPRPT INSTEAD OF THE SYSTEM CONSOLE.      CR-1340
003500*  1999-01-04  JQH   Y2K-004    REVIEWED ALL DATE FIELDS; THE      Y2K-004
003600*                     4-DIGIT-YEAR PURCHASE-DATE IS ALREADY        Y2K-004
003700*                     CENTURY-SAFE.  NO CODE CHANGE REQUIRED.      Y2K-004
003800*  2002-03-14  LMB   CR-1480    NEW SALES-HISTORY RECORD NOW       CR-1480
003900*                     CARRIES GRADE AND GRADER FORWARD FROM THE    CR-1480
004000*                     PURCHASE REQUEST; EARLIER RELEASES LEFT      CR-1480
004100*                     THEM BLANK, WHICH BROKE TIER-1 MATCHING      CR-1480
004200*                     ON THE VERY CARD JUST BOUGHT.                CR-1480
004300*  2005-09-27  LMB   CR-1611    POST SUMMARY LINAGE RAISED TO 60   CR-1611
004400*                     LINES/55 FOOTING TO MATCH THE PRINTER        CR-1611
004500*                     STOCK CHANGE MADE SHOP-WIDE THIS QUARTER.    CR-1611
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000*        C01/TOP-OF-FORM IS THE SHOP'S STANDARD CHANNEL-1
005100*        CARRIAGE-CONTROL SYMBOL, SAME AS CARDVAL, CARDANL AND
005200*        CARDRPT -- KEPT HERE EVEN THOUGH THIS PROGRAM PRINTS
005300*        ONLY ONE PAGE, SO A FUTURE MULTI-PAGE SUMMARY CAN USE
005400*        IT WITHOUT A SPECIAL-NAMES CHANGE.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*        CARDPREQ IS PUNCHED BY THE ORDER DESK, ONE RECORD PER
006100*        COMMITTED PURCHASE, AND IS CONSUMED IN FULL EACH RUN.
006200     SELECT PURCHASE-REQUEST-FILE ASSIGN TO "CARDPREQ"
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS   IS FS-PURCHASE-REQUEST-FILE.
006500
006600*        CARDPOLD IS YESTERDAY'S CARDPNEW, RENAMED BY THE
006700*        OPERATOR BEFORE THIS RUN IS SUBMITTED (THIS SHOP HAS NO
006800*        AUTOMATIC GENERATION-DATA-SET FACILITY) -- READ ONCE TO
006900*        DISCOVER THE HIGHEST PURCHASE-ID ASSIGNED SO FAR AND TO
007000*        CARRY THE OLD ROWS FORWARD INTO THE NEW FILE.
007100     SELECT OLD-PURCHASE-FILE     ASSIGN TO "CARDPOLD"
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS   IS FS-OLD-PURCHASE-FILE.
007400
007500*        CARDPNEW BECOMES TOMORROW'S CARDPOLD -- OLD ROWS FIRST,
007600*        UNCHANGED, THEN TODAY'S NEWLY POSTED PURCHASES.
007700     SELECT PURCHASE-FILE          ASSIGN TO "CARDPNEW"
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS   IS FS-PURCHASE-FILE.
008000
008100*        OPTIONAL SINCE A SHOP JUST STARTING UP MAY NOT HAVE RUN
008200*        CARDVAL YET; WITH NO MASTER PRESENT WS-NEXT-SALE-ID
008300*        SIMPLY STARTS AT ZERO, THE SAME AS CARDVAL'S OWN
008400*        FIRST-RUN BEHAVIOR.
008500     SELECT OPTIONAL SALES-HISTORY-FILE ASSIGN TO "CARDMSTR"
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS   IS FS-SALES-HISTORY-FILE.
008800
008900*        LINE SEQUENTIAL SO THE POSTING SUMMARY CAN BE VIEWED OR
009000*        PRINTED WITHOUT A REPORT-FORMATTING UTILITY (CR-1340).
009100     SELECT POST-SUMMARY-FILE      ASSIGN TO "CARDPRPT"
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS   IS FS-POST-SUMMARY-FILE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700*        FIVE FDS IN ALL -- TWO PURCHASE FILES (OLD READ-ONLY,
009800*        NEW OUTPUT), THE REQUEST FILE, THE MASTER, AND THE
009900*        PRINTED SUMMARY.
010000*        CARDLIST IS THE SAME COPYBOOK CARDANL USES FOR ITS
010100*        LISTING INPUT -- A PURCHASE REQUEST IS, FIELD FOR
010200*        FIELD, A LISTING THE BUYER DECIDED TO ACT ON, SO THE
010300*        SHOP NEVER MAINTAINED A SEPARATE LAYOUT FOR IT.
010400 FD  PURCHASE-REQUEST-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 210 CHARACTERS.
010700     COPY CARDLIST.
010800
010900*        CARDPOLD IS THE PURCHASES FILE AS IT STOOD BEFORE THIS
011000*        RUN -- READ ONCE AT START-UP SOLELY TO DISCOVER THE
011100*        HIGHEST PURCHASE-ID ALREADY ASSIGNED (CR-1128).
011200*        CARDPNEW IS THE PURCHASES FILE AS REBUILT BY THIS RUN:
011300*        OLD RECORDS CARRIED FORWARD UNCHANGED, FOLLOWED BY THE
011400*        PURCHASES POSTED TODAY.
011500 FD  OLD-PURCHASE-FILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 225 CHARACTERS.
011800     COPY CARDPURC.
011900
012000*        PF-PURCHASE-REC IS LAID OUT FIELD-FOR-FIELD THE SAME AS
012100*        CARDPURC.CPY'S CP-OLD-PURCHASE-REC BELOW SO THAT TODAY'S
012200*        NEWLY WRITTEN ROWS AND YESTERDAY'S CARRIED-FORWARD ROWS
012300*        END UP BYTE-IDENTICAL IN SHAPE ON CARDPNEW; IT IS KEPT
012400*        AS AN INLINE 01 RATHER THAN A COPYBOOK BECAUSE NOTHING
012500*        ELSE IN THE SHOP EVER WRITES A PURCHASE RECORD.
012600 FD  PURCHASE-FILE
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 225 CHARACTERS.
012900 01  PF-PURCHASE-REC.
013000     03  PF-PURCHASE-ID                PIC 9(07).
013100     03  PF-LISTING-TITLE              PIC X(60).
013200     03  PF-LISTING-PRICE              PIC 9(06)V99.
013300     03  PF-PLAYER-ID                  PIC X(30).
013400     03  PF-BRAND-ID                   PIC X(30).
013500     03  PF-VARIATION-ID               PIC X(30).
013600     03  PF-CARD-YEAR                  PIC 9(04).
013700     03  PF-GRADE                      PIC 9(02)V9.
013800     03  PF-GRADER                     PIC X(05).
013900*        ESTIMATED-VALUE/PROFIT-LOSS/MATCH-TIER/SALES-COUNT ARE
014000*        CARRIED FORWARD UNCHANGED BY 0900 BELOW (THE OLD-
014100*        PURCHASE ROWS ALREADY HAVE THEM) BUT ARE SIMPLY
014200*        DEFAULTED TO ZERO/BLANK BY 1000 FOR A BRAND-NEW
014300*        PURCHASE, SINCE THE REQUEST RECORD CARRIES NO
014400*        VALUATION OF ITS OWN.
014500     03  PF-ESTIMATED-VALUE            PIC 9(08)V99.
014600     03  PF-PROFIT-LOSS                PIC S9(08)V99 SIGN IS
014700                                       LEADING SEPARATE.
014800     03  PF-MATCH-TIER                 PIC X(06).
014900     03  PF-SALES-COUNT                PIC 9(03).
015000     03  PF-PURCHASE-DATE              PIC 9(08).
015100     03  FILLER                        PIC X(10).
015200
015300*        OPENED EXTEND SO THE NEW SALES-HISTORY RECORD POSTED
015400*        FOR EACH PURCHASE IS APPENDED AFTER WHATEVER CARDVAL
015500*        ALREADY LOADED -- THE SAME SEQUENTIAL-APPEND TECHNIQUE
015600*        FILEX.CBL USES FOR ITS TRANSACTION LOG.
015700 FD  SALES-HISTORY-FILE
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 147 CHARACTERS.
016000     COPY CARDMSTR.
016100
016200*        132 COLUMNS AND LINAGE 60/55 MATCH THE SHOP'S STANDARD
016300*        WIDE-CARRIAGE PRINT-LINE LAYOUT (CR-1611) -- THE SAME
016400*        VALUES CARDVAL AND CARDANL USE FOR THEIR OWN SUMMARIES.
016500 FD  POST-SUMMARY-FILE
016600     LABEL RECORDS ARE OMITTED
016700     RECORD CONTAINS 132 CHARACTERS
016800     LINAGE IS 60 LINES WITH FOOTING AT 55.
016900 01  PP-PRINT-LINE                     PIC X(132).
017000
017100 WORKING-STORAGE SECTION.
017200*        ONE STATUS BYTE PER SELECT, DISPLAYED TOGETHER BY THE
017300*        DECLARATIVES HANDLER BELOW SO THE OPERATOR SEES ALL
017400*        FIVE AT ONCE RATHER THAN HUNTING THROUGH A LOG FOR
017500*        WHICHEVER ONE WENT BAD.
017600 77  FS-PURCHASE-REQUEST-FILE          PIC X(02) VALUE SPACES.
017700 77  FS-OLD-PURCHASE-FILE              PIC X(02) VALUE SPACES.
017800 77  FS-PURCHASE-FILE                  PIC X(02) VALUE SPACES.
017900 77  FS-SALES-HISTORY-FILE             PIC X(02) VALUE SPACES.
018000 77  FS-POST-SUMMARY-FILE              PIC X(02) VALUE SPACES.
018100
018200*        CTE-30/CTE-40 SIZE THE SLUGIFY WORK FIELDS BELOW THE
018300*        SAME WAY THEY DO IN CARDVAL AND CARDANL.
018400 78  CTE-01                                     VALUE 1.
018500 78  CTE-30                                     VALUE 30.
018600 78  CTE-40                                      VALUE 40.
018700
018800*        TWO INDEPENDENT END-OF-FILE SWITCHES -- THE OLD-
018900*        PURCHASE CARRY-FORWARD LOOP AND THE NEW-REQUEST POSTING
019000*        LOOP RUN ONE AFTER THE OTHER IN 0000 ABOVE, NEVER AT
019100*        THE SAME TIME, BUT EACH STILL NEEDS ITS OWN FLAG.
019200 01  WS-SWITCHES.
019300     03  WS-REQUEST-EOF               PIC X(01) VALUE "N".
019400         88  SW-REQUEST-EOF-Y                    VALUE "Y".
019500     03  WS-OLD-PURCHASE-EOF          PIC X(01) VALUE "N".
019600         88  SW-OLD-PURCHASE-EOF-Y                VALUE "Y".
019700     03  FILLER                        PIC X(01) VALUE SPACE.
019800
019900*        WS-NEXT-PURCHASE-ID AND WS-NEXT-SALE-ID ARE EACH PRIMED
020000*        ONCE AT START-UP (0100/0110/0120 BELOW) FROM THE HIGHEST
020100*        ID ALREADY ON FILE, THEN SIMPLY INCREMENTED BY ONE PER
020200*        ROW POSTED -- NO ID IS EVER REUSED, EVEN ACROSS RUNS.
020300 01  WS-COUNTERS.
020400     03  WS-NEXT-PURCHASE-ID           PIC 9(07) COMP VALUE 0.
020500     03  WS-NEXT-SALE-ID                PIC 9(07) COMP VALUE 0.
020600     03  WS-PURCHASES-POSTED            PIC 9(07) COMP VALUE 0.
020700     03  FILLER                        PIC X(01) VALUE SPACE.
020800
020900*        TODAY'S DATE DOUBLES AS BOTH THE PURCHASE-DATE STAMPED
021000*        ON PF-PURCHASE-REC AND THE SOLD-DATE STAMPED ON THE
021100*        SALES-HISTORY ROW APPENDED FOR THE SAME PURCHASE -- THE
021200*        TWO ARE, BY DEFINITION, THE SAME CALENDAR DAY.
021300 01  WS-TODAY-DATE.
021400     03  WS-TODAY-YYYY                 PIC 9(04).
021500     03  WS-TODAY-MM                   PIC 9(02).
021600     03  WS-TODAY-DD                   PIC 9(02).
021700 01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE
021800                                       PIC 9(08).
021900
022000*        HOLDS THE LAST SALE-ID SEEN WHILE PRIMING WS-NEXT-
022100*        SALE-ID FROM THE EXISTING MASTER (CR-1128'S APPROACH,
022200*        APPLIED HERE TO THE MASTER INSTEAD OF THE PURCHASES
022300*        FILE).
022400 01  WS-MASTER-PRIME-AREA.
022500     03  WS-MASTER-PRIME-EOF           PIC X(01) VALUE "N".
022600         88  SW-MASTER-PRIME-EOF-Y               VALUE "Y".
022700     03  FILLER                         PIC X(01) VALUE SPACE.
022800
022900*        WS-TOTAL-LINE IS BUILT AND REUSED FOR EACH SUMMARY
023000*        FIGURE -- TODAY THAT IS ONLY ONE FIGURE (PURCHASES
023100*        POSTED), BUT THE CAPTION/VALUE SHAPE IS KEPT GENERIC
023200*        THE SAME WAY CARDVAL'S AND CARDANL'S TOTAL LINES ARE.
023300 01  WS-REPORT-LINES.
023400     03  WS-HEADING-LINE.
023500         05  FILLER                    PIC X(04) VALUE SPACES.
023600         05  FILLER                    PIC X(33) VALUE
023700             "PURCHASE POSTING SUMMARY - CARDPUR".
023800         05  FILLER                    PIC X(95) VALUE SPACES.
023900     03  WS-TOTAL-LINE.
024000         05  FILLER                    PIC X(04) VALUE SPACES.
024100         05  WT-CAPTION                PIC X(25) VALUE SPACES.
024200         05  WT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
024300         05  FILLER                    PIC X(92) VALUE SPACES.
024400
024500 PROCEDURE DIVISION.
024600 DECLARATIVES.
024700*        ONE DECLARATIVE COVERS ALL FOUR SEQUENTIAL FILES -- A
024800*        BAD STATUS ON ANY ONE OF THEM IS TREATED THE SAME WAY:
024900*        SHOW ALL FOUR BYTES AND HALT, SINCE A PURCHASE THAT IS
025000*        ONLY HALF-POSTED (SAY, WRITTEN TO PURCHASE-FILE BUT NOT
025100*        TO SALES-HISTORY-FILE) WOULD LEAVE THE TWO FILES OUT OF
025200*        STEP WITH EACH OTHER.
025300 PURCHASE-FILE-HANDLER SECTION.
025400     USE AFTER ERROR PROCEDURE ON PURCHASE-REQUEST-FILE
025500                                   OLD-PURCHASE-FILE
025600                                   PURCHASE-FILE
025700                                   SALES-HISTORY-FILE.
025800 9000-PURCHASE-STATUS-CHECK.
025900     DISPLAY "+-------------------------------------------+"
026000     DISPLAY "| CARDPUR FILE STATUS ERROR.                 |"
026100     DISPLAY "| REQUEST     : [" FS-PURCHASE-REQUEST-FILE "]."
026200     DISPLAY "| OLD PURCHASE: [" FS-OLD-PURCHASE-FILE "]."
026300     DISPLAY "| NEW PURCHASE: [" FS-PURCHASE-FILE "]."
026400     DISPLAY "| MASTER      : [" FS-SALES-HISTORY-FILE "]."
026500     DISPLAY "+-------------------------------------------+"
026600*        NO RETRY, NO PARTIAL-RUN CONTINUATION -- OPERATOR MUST
026700*        FIX THE UNDERLYING CONDITION AND RESUBMIT FROM SCRATCH.
026800     STOP RUN.
026900 END DECLARATIVES.
027000
027100*        THREE STRAIGHT LOOPS, IN ORDER: CARRY THE OLD PURCHASES
027200*        FORWARD UNCHANGED, THEN POST TODAY'S NEW REQUESTS, THEN
027300*        PRINT THE SUMMARY.  THE OLD ROWS MUST GO FIRST SO THAT
027400*        CARDPNEW ENDS UP WITH ITS USUAL CHRONOLOGICAL ORDER --
027500*        OLDEST PURCHASE-ID FIRST.
027600 0000-MAIN-PARAGRAPH.
027700     PERFORM 0100-BEGIN-START-PROGRAM
027800        THRU 0100-END-START-PROGRAM
027900
028000     PERFORM 0900-BEGIN-CARRY-FORWARD-PURCHASE
028100        THRU 0900-END-CARRY-FORWARD-PURCHASE
028200       UNTIL SW-OLD-PURCHASE-EOF-Y
028300
028400     PERFORM 1000-BEGIN-POST-PURCHASES
028500        THRU 1000-END-POST-PURCHASES
028600       UNTIL SW-REQUEST-EOF-Y
028700
028800     PERFORM 1200-BEGIN-FINISH-PROGRAM
028900        THRU 1200-END-FINISH-PROGRAM
029000
029100     STOP RUN.
029200
029300 0100-BEGIN-START-PROGRAM.
029400*        ACCEPT ... FROM DATE IS A TWO-DIGIT-YEAR FORM ON THIS
029500*        COMPILER; THE YYYYMMDD PHRASE FORCES A FOUR-DIGIT YEAR
029600*        SO WS-TODAY-DATE-NUM NEEDS NO WINDOWING LOGIC (Y2K-004,
029700*        CARRIED OVER FROM CARDVAL'S OWN DATE HANDLING).
029800     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD
029900
030000     OPEN INPUT  PURCHASE-REQUEST-FILE
030100     OPEN INPUT  OLD-PURCHASE-FILE
030200     OPEN OUTPUT PURCHASE-FILE
030300     OPEN OUTPUT POST-SUMMARY-FILE
030400
030500*        HEADING IS PRINTED IMMEDIATELY SO THE SUMMARY FILE
030600*        ALWAYS HAS ITS TITLE LINE EVEN ON A RUN THAT POSTS
030700*        NOTHING AT ALL; C01/TOP-OF-FORM STARTS THE PRINTER
030800*        AT THE PAGE'S FIRST LINE.
030900     WRITE PP-PRINT-LINE FROM WS-HEADING-LINE
031000        AFTER ADVANCING C01
031100
031200     PERFORM 0110-BEGIN-PRIME-NEXT-SALE-ID
031300        THRU 0110-END-PRIME-NEXT-SALE-ID
031400
031500*           THE MASTER IS OPENED INPUT AND CLOSED AGAIN INSIDE
031600*           0110 ABOVE JUST TO PRIME WS-NEXT-SALE-ID; IT IS NOT
031700*           RE-OPENED EXTEND UNTIL THAT IS DONE.
031800     OPEN EXTEND SALES-HISTORY-FILE
031900
032000     PERFORM 0120-BEGIN-READ-OLD-PURCHASE
032100        THRU 0120-END-READ-OLD-PURCHASE.
032200 0100-END-START-PROGRAM.
032300     EXIT.
032400
032500*        CARDVAL LOADS THE MASTER INTO CARDMNEW, NOT THIS
032600*        PROGRAM'S SALES-HISTORY-FILE SELECT, SO WE MUST OPEN
032700*        THE MASTER A SECOND TIME, READ-ONLY, JUST TO DISCOVER
032800*        THE HIGHEST SALE-ID BEFORE WE OPEN EXTEND BELOW IT.
032900 0110-BEGIN-PRIME-NEXT-SALE-ID.
033000*        SALES-HISTORY-FILE IS OPTIONAL (SEE THE SELECT CLAUSE
033100*        ABOVE) SO THIS OPEN SUCCEEDS EVEN ON A FRESH SYSTEM
033200*        WITH NO CARDMSTR FILE YET PRESENT -- THE READ LOOP
033300*        BELOW THEN HITS END-OF-FILE IMMEDIATELY AND WS-NEXT-
033400*        SALE-ID STAYS AT ITS VALUE-ZERO DEFAULT.
033500     OPEN INPUT SALES-HISTORY-FILE
033600     PERFORM 0115-BEGIN-READ-MASTER-FOR-PRIME
033700        THRU 0115-END-READ-MASTER-FOR-PRIME
033800       UNTIL SW-MASTER-PRIME-EOF-Y
033900*        CLOSED HERE, READ-ONLY, BEFORE 0100 RE-OPENS THE SAME
034000*        FILE EXTEND -- A FILE CANNOT BE OPEN TWICE AT ONCE
034100*        UNDER TWO DIFFERENT MODES.
034200     CLOSE SALES-HISTORY-FILE.
034300 0110-END-PRIME-NEXT-SALE-ID.
034400     EXIT.
034500
034600*        NO SORT ORDER IS ASSUMED -- EVERY ROW IS COMPARED, SO
034700*        WS-NEXT-SALE-ID ENDS UP AS THE TRUE MAXIMUM REGARDLESS
034800*        OF HOW CARDVAL OR A PRIOR CARDPUR RUN LEFT THE FILE.
034900 0115-BEGIN-READ-MASTER-FOR-PRIME.
035000     READ SALES-HISTORY-FILE
035100        AT END
035200           SET SW-MASTER-PRIME-EOF-Y TO TRUE
035300        NOT AT END
035400           IF CM-SALE-ID IS GREATER THAN WS-NEXT-SALE-ID
035500              MOVE CM-SALE-ID TO WS-NEXT-SALE-ID
035600           END-IF
035700     END-READ.
035800 0115-END-READ-MASTER-FOR-PRIME.
035900     EXIT.
036000
036100*        DOUBLES AS BOTH THE PRIMING READ (CALLED FROM 0100,
036200*        BEFORE ANY ROW HAS BEEN CARRIED FORWARD) AND THE
036300*        BOTTOM-OF-LOOP READ-AHEAD FOR 0900 BELOW (CR-1128) --
036400*        ONE PARAGRAPH, TWO CALL SITES, SAME READ-THEN-TEST-
036500*        HIGH-WATER-MARK LOGIC EITHER WAY.
036600 0120-BEGIN-READ-OLD-PURCHASE.
036700     READ OLD-PURCHASE-FILE
036800        AT END
036900           SET SW-OLD-PURCHASE-EOF-Y TO TRUE
037000        NOT AT END
037100           IF CP-PURCHASE-ID IS GREATER THAN WS-NEXT-PURCHASE-ID
037200              MOVE CP-PURCHASE-ID TO WS-NEXT-PURCHASE-ID
037300           END-IF
037400     END-READ.
037500 0120-END-READ-OLD-PURCHASE.
037600     EXIT.
037700
037800*        REBUILDS CARDPNEW ONE OLD ROW AT A TIME, FIELD BY FIELD,
037900*        RATHER THAN A SINGLE BLOCK MOVE, BECAUSE CP-PURCHASE-
038000*        DATE IS NUMERIC-EDITED ON THE OLD-PURCHASE LAYOUT BUT
038100*        PF-PURCHASE-DATE IS PLAIN PIC 9 HERE -- SEE THE LAST
038200*        MOVE BELOW.
038300 0900-BEGIN-CARRY-FORWARD-PURCHASE.
038400     MOVE CP-PURCHASE-ID          TO PF-PURCHASE-ID
038500     MOVE CP-LISTING-TITLE        TO PF-LISTING-TITLE
038600     MOVE CP-LISTING-PRICE        TO PF-LISTING-PRICE
038700     MOVE CP-PLAYER-ID            TO PF-PLAYER-ID
038800     MOVE CP-BRAND-ID             TO PF-BRAND-ID
038900     MOVE CP-VARIATION-ID         TO PF-VARIATION-ID
039000     MOVE CP-CARD-YEAR            TO PF-CARD-YEAR
039100     MOVE CP-GRADE                TO PF-GRADE
039200     MOVE CP-GRADER               TO PF-GRADER
039300     MOVE CP-ESTIMATED-VALUE      TO PF-ESTIMATED-VALUE
039400     MOVE CP-PROFIT-LOSS          TO PF-PROFIT-LOSS
039500     MOVE CP-MATCH-TIER           TO PF-MATCH-TIER
039600     MOVE CP-SALES-COUNT          TO PF-SALES-COUNT
039700     MOVE CP-PURCHASE-DATE-NUM    TO PF-PURCHASE-DATE
039800     MOVE SPACES                  TO FILLER OF PF-PURCHASE-REC
039900     WRITE PF-PURCHASE-REC
040000*        READ-AHEAD AT THE BOTTOM OF THE LOOP BODY, NOT THE TOP
040100*        -- 0100 ABOVE ALREADY PRIMED THE FIRST RECORD, SO THIS
040200*        PARAGRAPH'S JOB IS TO WRITE WHAT IS ALREADY IN THE
040300*        BUFFER, THEN FETCH THE NEXT ONE.
040400     PERFORM 0120-BEGIN-READ-OLD-PURCHASE
040500        THRU 0120-END-READ-OLD-PURCHASE.
040600 0900-END-CARRY-FORWARD-PURCHASE.
040700     EXIT.
040800
040900*        ONE CALL PER REQUEST RECORD, DRIVEN FROM 0000 ABOVE
041000*        UNTIL THE REQUEST FILE RUNS OUT.  UNLIKE 0900, THIS
041100*        PARAGRAPH ASSIGNS A BRAND-NEW PURCHASE-ID RATHER THAN
041200*        COPYING ONE FORWARD.
041300 1000-BEGIN-POST-PURCHASES.
041400*        TITLE, PRICE, YEAR, GRADE AND GRADER ARE TAKEN STRAIGHT
041500*        FROM THE REQUEST RECORD -- ONLY THE THREE FREE-TEXT ID
041600*        FIELDS NEED THE NORMALIZING PASS BELOW.
041700     ADD CTE-01 TO WS-NEXT-PURCHASE-ID
041800     MOVE WS-NEXT-PURCHASE-ID     TO PF-PURCHASE-ID
041900     MOVE CL-LISTING-TITLE        TO PF-LISTING-TITLE
042000     MOVE CL-LISTING-PRICE        TO PF-LISTING-PRICE
042100     MOVE CL-CARD-YEAR            TO PF-CARD-YEAR
042200     MOVE CL-GRADE                TO PF-GRADE
042300     MOVE CL-GRADER               TO PF-GRADER
042400
042500     PERFORM 0400-BEGIN-NORMALIZE-IDS
042600        THRU 0400-END-NORMALIZE-IDS
042700
042800*           THE PURCHASE-REQUEST LAYOUT CARRIES NO VALUATION
042900*           FIELDS OF ITS OWN (CARDLIST IS SHARED WITH CARDANL'S
043000*           LISTING INPUT, WHICH IS READ BEFORE ANY VALUATION
043100*           EXISTS) -- ESTIMATED-VALUE, PROFIT-LOSS, MATCH-TIER
043200*           AND SALES-COUNT ARE SIMPLY DEFAULTED HERE.  THE NEXT
043300*           CARDANL RUN PICKS UP THIS VERY PURCHASE AS A NEW
043400*           COMPARABLE, BUT THIS PROGRAM DOES NOT ITSELF COMPUTE
043500*           A FRESH ESTIMATE.
043600     MOVE 0                       TO PF-ESTIMATED-VALUE
043700     MOVE 0                       TO PF-PROFIT-LOSS
043800     MOVE "NONE  "                 TO PF-MATCH-TIER
043900     MOVE 0                       TO PF-SALES-COUNT
044000     MOVE WS-TODAY-DATE-NUM        TO PF-PURCHASE-DATE
044100     MOVE SPACES                  TO FILLER OF PF-PURCHASE-REC
044200     WRITE PF-PURCHASE-REC
044300
044400     PERFORM 0500-BEGIN-APPEND-SALES-HISTORY
044500        THRU 0500-END-APPEND-SALES-HISTORY
044600
044700     ADD CTE-01 TO WS-PURCHASES-POSTED
044800
044900*        NEXT REQUEST, IF ANY -- THE SAME BOTTOM-OF-LOOP
045000*        READ-AHEAD SHAPE AS 0900 ABOVE.
045100     READ PURCHASE-REQUEST-FILE
045200        AT END
045300           SET SW-REQUEST-EOF-Y TO TRUE
045400     END-READ.
045500 1000-END-POST-PURCHASES.
045600     EXIT.
045700
045800*        CR-1480 -- NORMALIZES THE REQUEST'S FREE-TEXT ATTRIBUTES
045900*        THE SAME WAY CARDVAL AND CARDANL DO, SO THE NEW MASTER
046000*        RECORD APPENDED BELOW MATCHES ON A FUTURE TIER-1 LOOKUP.
046100 0400-BEGIN-NORMALIZE-IDS.
046200*        PLAYER AND BRAND ARE NEVER BLANK ON AN ACCEPTED LISTING
046300*        (VALIDATION AT THE ANALYSIS STAGE ALREADY REJECTED
046400*        ANYTHING WITHOUT THEM), SO NEITHER NEEDS THE BLANK-
046500*        MEANS-"base" TREATMENT GIVEN TO VARIATION BELOW.
046600     MOVE CL-PLAYER-NAME   TO WS-SLUG-SOURCE
046700     PERFORM 0410-BEGIN-SLUGIFY-TEXT THRU 0410-END-SLUGIFY-TEXT
046800     MOVE WS-SLUG-RESULT   TO PF-PLAYER-ID
046900
047000     MOVE CL-BRAND-NAME    TO WS-SLUG-SOURCE
047100     PERFORM 0410-BEGIN-SLUGIFY-TEXT THRU 0410-END-SLUGIFY-TEXT
047200     MOVE WS-SLUG-RESULT   TO PF-BRAND-ID
047300
047400*        VARIATION IS THE ONE FREE-TEXT FIELD THE ORDER DESK MAY
047500*        LEAVE BLANK (A STANDARD-ISSUE CARD HAS NO VARIATION
047600*        NAME); SLUGIFYING SPACES PRODUCES SPACES, SO THE BLANK-
047700*        TO-"base" SUBSTITUTION BELOW MATCHES WHAT CARDVAL AND
047800*        CARDANL BOTH DO FOR THE SAME CASE.
047900     MOVE CL-VARIATION     TO WS-SLUG-SOURCE
048000     PERFORM 0410-BEGIN-SLUGIFY-TEXT THRU 0410-END-SLUGIFY-TEXT
048100     IF WS-SLUG-RESULT IS EQUAL TO SPACES
048200        MOVE "base"        TO PF-VARIATION-ID
048300     ELSE
048400        MOVE WS-SLUG-RESULT TO PF-VARIATION-ID
048500     END-IF.
048600 0400-END-NORMALIZE-IDS.
048700*        AT THIS POINT PF-PLAYER-ID, PF-BRAND-ID AND PF-
048800*        VARIATION-ID ALL HOLD NORMALIZED IDS -- 0500 BELOW
048900*        COPIES THEM STRAIGHT ACROSS TO THE NEW MASTER ROW.
049000     EXIT.
049100
049200 0410-BEGIN-SLUGIFY-TEXT.
049300*        THE SAME ID-NORMALIZING ALGORITHM CARDVAL AND CARDANL
049400*        BOTH USE -- SEE CARDVAL 0200 FOR THE FULL EXPLANATION;
049500*        THE ALGORITHM HERE IS IDENTICAL, ONLY RENUMBERED ONE
049600*        BLOCK DOWN (0410/0420/0430 INSTEAD OF 0200/0210/0220)
049700*        BECAUSE THIS PROGRAM'S OWN 0400- SLOT WAS ALREADY
049800*        TAKEN BY 0400-BEGIN-NORMALIZE-IDS.  AS ELSEWHERE IN
049900*        THIS SHOP, THERE IS NO CALL OR COPY CONVENTION FOR
050000*        SHARING PROCEDURE-DIVISION LOGIC BETWEEN PROGRAMS, SO
050100*        EACH PROGRAM THAT NEEDS THE SLUG CARRIES ITS OWN COPY.
050200     INSPECT WS-SLUG-SOURCE CONVERTING
050300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050400          TO "abcdefghijklmnopqrstuvwxyz"
050500     MOVE SPACES                          TO WS-SLUG-RESULT
050600     MOVE 0                               TO WS-SLUG-RESULT-LEN
050700     SET SW-LAST-OUT-WAS-HYPHEN           TO FALSE
050800
050900*        SCANS ALL 40 POSITIONS OF THE SOURCE FIELD (PLAYER-
051000*        NAME/BRAND-NAME/VARIATION ARE EACH PIC X(40)), ONE
051100*        CHARACTER AT A TIME -- THERE IS NO SHORTER WAY TO
051200*        BUILD THE HYPHEN-JOINED SLUG OUT OF ARBITRARY TEXT.
051300     PERFORM 0420-BEGIN-SLUGIFY-ONE-CHARACTER
051400        THRU 0420-END-SLUGIFY-ONE-CHARACTER
051500     VARYING WS-SLUG-SCAN-PTR FROM CTE-01 BY CTE-01
051600       UNTIL WS-SLUG-SCAN-PTR IS GREATER THAN CTE-40
051700
051800     PERFORM 0430-BEGIN-STRIP-TRAILING-HYPHEN
051900        THRU 0430-END-STRIP-TRAILING-HYPHEN.
052000 0410-END-SLUGIFY-TEXT.
052100     EXIT.
052200
052300*        ONE CALL PER CHARACTER POSITION, DRIVEN BY 0410'S
052400*        VARYING CLAUSE ABOVE.
052500 0420-BEGIN-SLUGIFY-ONE-CHARACTER.
052600     MOVE WS-SLUG-SOURCE (WS-SLUG-SCAN-PTR:1)
052700       TO WS-SLUG-CURRENT-CHAR
052800
052900     EVALUATE TRUE
053000*        A SPACE BECOMES A HYPHEN, BUT NEVER TWO HYPHENS IN A
053100*        ROW AND NEVER A LEADING HYPHEN -- SW-LAST-OUT-WAS-HYPHEN
053200*        AND THE RESULT-LEN-GREATER-THAN-ZERO TEST TOGETHER
053300*        ENFORCE BOTH.
053400        WHEN WS-SLUG-CURRENT-CHAR IS EQUAL TO SPACE
053500           IF NOT SW-LAST-OUT-WAS-HYPHEN
053600           AND WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
053700              ADD CTE-01 TO WS-SLUG-RESULT-LEN
053800              MOVE "-" TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
053900              SET SW-LAST-OUT-WAS-HYPHEN TO TRUE
054000           END-IF
054100*        LETTERS ARE ALREADY LOWERCASE BY THE TIME WE GET HERE
054200*        (THE INSPECT ABOVE IN 0410 RAN FIRST); DIGITS PASS
054300*        THROUGH UNCHANGED.  CTE-30 CAPS THE OUTPUT AT 30
054400*        CHARACTERS, MATCHING PF-PLAYER-ID/PF-BRAND-ID/
054500*        PF-VARIATION-ID'S PIC X(30).
054600        WHEN (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
054700                 TO "a"
054800              AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
054900                 TO "z")
055000         OR  (WS-SLUG-CURRENT-CHAR IS GREATER THAN OR EQUAL
055100                 TO "0"
055200              AND WS-SLUG-CURRENT-CHAR IS LESS THAN OR EQUAL
055300                 TO "9")
055400           IF WS-SLUG-RESULT-LEN IS LESS THAN CTE-30
055500              ADD CTE-01 TO WS-SLUG-RESULT-LEN
055600              MOVE WS-SLUG-CURRENT-CHAR
055700                TO WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1)
055800              SET SW-LAST-OUT-WAS-HYPHEN TO FALSE
055900           END-IF
056000*        PUNCTUATION AND EVERYTHING ELSE IS SIMPLY DROPPED.
056100        WHEN OTHER
056200           CONTINUE
056300     END-EVALUATE.
056400 0420-END-SLUGIFY-ONE-CHARACTER.
056500     EXIT.
056600
056700*        A TRAILING SPACE IN THE ORIGINAL TEXT WOULD OTHERWISE
056800*        LEAVE A DANGLING HYPHEN ON THE END OF THE SLUG; A
056900*        LEADING SPACE WOULD LEAVE ONE ON THE FRONT.  BOTH ARE
057000*        STRIPPED HERE RATHER THAN PREVENTED IN 0420 ABOVE,
057100*        SINCE 0420 CANNOT KNOW IT IS LOOKING AT THE LAST OR
057200*        FIRST CHARACTER UNTIL THE WHOLE FIELD HAS BEEN SCANNED.
057300 0430-BEGIN-STRIP-TRAILING-HYPHEN.
057400     IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
057500        IF WS-SLUG-RESULT (WS-SLUG-RESULT-LEN:1) IS EQUAL TO "-"
057600           SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
057700        END-IF
057800     END-IF
057900
058000*        THE LEADING-HYPHEN CASE IS ROUTED THROUGH WS-SLUG-
058100*        SOURCE RATHER THAN SHIFTED IN PLACE -- REFERENCE
058200*        MODIFICATION DOES NOT GUARANTEE A CORRECT RESULT WHEN
058300*        THE SOURCE AND TARGET SUBSTRINGS OF A SINGLE MOVE
058400*        OVERLAP, WHICH A (2:29)-INTO-(1:29) SHIFT WOULD DO.
058500     IF WS-SLUG-RESULT-LEN IS GREATER THAN ZERO
058600        IF WS-SLUG-RESULT (1:1) IS EQUAL TO "-"
058700           MOVE WS-SLUG-RESULT         TO WS-SLUG-SOURCE
058800           MOVE SPACES                 TO WS-SLUG-RESULT
058900           MOVE WS-SLUG-SOURCE (2:29)  TO WS-SLUG-RESULT
059000           SUBTRACT CTE-01 FROM WS-SLUG-RESULT-LEN
059100        END-IF
059200     END-IF.
059300 0430-END-STRIP-TRAILING-HYPHEN.
059400     EXIT.
059500
059600*        A PURCHASE BECOMES A COMPARABLE SALE IN ITS OWN RIGHT --
059700*        SAME IDS, YEAR, GRADE AND GRADER AS THE PURCHASE ITSELF
059800*        (CR-1480); PRICE IS THE PRICE ACTUALLY PAID, NOT ANY
059900*        EARLIER ESTIMATE; SOLD-DATE IS TODAY, THE DATE THIS
060000*        BATCH RUN IS PROCESSING, NOT WHENEVER THE LISTING WAS
060100*        ORIGINALLY POSTED.
060200 0500-BEGIN-APPEND-SALES-HISTORY.
060300     ADD CTE-01 TO WS-NEXT-SALE-ID
060400     MOVE WS-NEXT-SALE-ID         TO CM-SALE-ID
060500     MOVE PF-PLAYER-ID            TO CM-PLAYER-ID
060600     MOVE PF-BRAND-ID             TO CM-BRAND-ID
060700     MOVE PF-VARIATION-ID         TO CM-VARIATION-ID
060800     MOVE PF-CARD-YEAR            TO CM-SALE-YEAR
060900     MOVE PF-GRADE                TO CM-GRADE
061000     MOVE PF-GRADER               TO CM-GRADER
061100     MOVE PF-LISTING-PRICE        TO CM-SALE-PRICE
061200     MOVE WS-TODAY-DATE-NUM        TO CM-SOLD-DATE
061300     MOVE SPACES                  TO FILLER OF CM-SALES-HISTORY-REC
061400*        SALES-HISTORY-FILE WAS OPENED EXTEND BACK IN 0100, SO
061500*        THIS WRITE SIMPLY APPENDS AFTER THE LAST RECORD CARDVAL
061600*        LEFT ON THE FILE -- NO READ, NO REPOSITIONING NEEDED.
061700     WRITE CM-SALES-HISTORY-REC.
061800 0500-END-APPEND-SALES-HISTORY.
061900     EXIT.
062000
062100*        ONE LINE, ONE NUMBER -- HOW MANY PURCHASES THIS RUN
062200*        POSTED.  THERE IS NO PER-PURCHASE DETAIL LINE; THE
062300*        PURCHASE RECORDS THEMSELVES ARE THE DETAIL, ON
062400*        CARDPNEW, FOR WHOEVER NEEDS TO SEE THEM.
062500 1200-BEGIN-FINISH-PROGRAM.
062600     MOVE "PURCHASES POSTED        :" TO WT-CAPTION
062700     MOVE WS-PURCHASES-POSTED          TO WT-VALUE
062800     WRITE PP-PRINT-LINE FROM WS-TOTAL-LINE
062900        AFTER ADVANCING 2 LINES
063000
063100     CLOSE PURCHASE-REQUEST-FILE
063200           OLD-PURCHASE-FILE
063300           PURCHASE-FILE
063400           SALES-HISTORY-FILE
063500           POST-SUMMARY-FILE.
063600 1200-END-FINISH-PROGRAM.
063700     EXIT.
063800
063900*        ALL FIVE SELECTS ARE CLOSED TOGETHER HERE, REGARDLESS
064000*        OF WHICH LOOP LAST TOUCHED EACH ONE -- THIS PARAGRAPH
064100*        RUNS EXACTLY ONCE, AFTER BOTH THE CARRY-FORWARD LOOP
064200*        AND THE POSTING LOOP HAVE FINISHED.
064300 END PROGRAM CARDPUR.
