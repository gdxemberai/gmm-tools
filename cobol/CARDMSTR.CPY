000100******************************************************************
000200*  COPYBOOK    : CARDMSTR                                       *
000300*  DESCRIPTION : SALES-HISTORY MASTER RECORD LAYOUT.  ONE       *
000400*                OCCURRENCE PER COMPARABLE CARD SALE USED BY    *
000500*                THE VALUATION, PURCHASE-POSTING AND HISTORY    *
000600*                REPORTING PROGRAMS.  THE FILE IS KEPT IN       *
000700*                SOLD-DATE-DESCENDING ORDER WITHIN EACH          *
000800*                PLAYER-ID/BRAND-ID/VARIATION-ID GROUP SO THE   *
000900*                MOST RECENT COMPARABLE SALES SORT TO THE TOP.  *
001000*  CALLED BY   : CARDVAL, CARDANL, CARDPUR, CARDRPT             *
001100******************************************************************
001200*  CHANGE LOG                                                   *
001300*  DATE        INIT  TICKET     DESCRIPTION                     *
001400*  1986-02-10  RTM   CR-1001    INITIAL RELEASE.  LAID OUT         CR-1001
001500*                     FOR THE ORIGINAL BASEBALL-ONLY FEED.         CR-1001
001600*  1987-09-30  RTM   CR-1033    ADDED GRADE AND GRADER FIELDS      CR-1033
001700*                     WHEN THIRD-PARTY GRADING CAUGHT ON.          CR-1033
001800*  1988-07-22  DKP   CR-1077    ADDED GRADER 88-LEVELS FOR THE     CR-1077
001900*                     THREE GRADING HOUSES WE SEE REGULARLY.       CR-1077
002000*  1991-11-05  RTM   CR-1198    WIDENED VARIATION-ID TO X(30);     CR-1198
002100*                     X(15) KEPT TRUNCATING REFRACTOR NAMES.       CR-1198
002200*  1994-03-18  LMB   CR-1340    SPLIT SALE-PRICE INTO DOLLARS      CR-1340
002300*                     AND CENTS VIA REDEFINES FOR THE PRINTED      CR-1340
002400*                     REPORT PROGRAMS; NO LAYOUT CHANGE.           CR-1340
002500*  1999-01-04  JQH   Y2K-004    CONFIRMED 4-DIGIT SALE-YEAR AND    Y2K-004
002600*                     SOLD-DATE FIELDS ARE ALREADY CENTURY-        Y2K-004
002700*                     SAFE; NO CHANGE REQUIRED, NOTED FOR AUDIT.   Y2K-004
002800*  2003-06-11  RTM   CR-1511    DOCUMENTED RESERVED FILLER FOR     CR-1511
002900*                     POSSIBLE SET-PLATE / AUTOGRAPH FLAGS.        CR-1511
003000******************************************************************
003100 01  CM-SALES-HISTORY-REC.
003200
003300*        SALE-ID IS ASSIGNED SEQUENTIALLY BY CARDVAL AND CARDPUR
003400*        AS RECORDS ARE ADDED; IT IS NEVER RE-USED.
003500     03  CM-SALE-ID                  PIC 9(07).
003600
003700*        PLAYER-ID, BRAND-ID AND VARIATION-ID ARE THE SLUGIFIED
003800*        (LOWER-CASE, HYPHENATED) FORMS OF THE FREE-TEXT PLAYER
003900*        NAME, CARD BRAND AND CARD VARIATION.  "BASE" IS STORED
004000*        IN VARIATION-ID WHEN THE CARD HAS NO SPECIAL VARIATION.
004100     03  CM-PLAYER-ID                PIC X(30).
004200     03  CM-BRAND-ID                 PIC X(30).
004300     03  CM-VARIATION-ID             PIC X(30).
004400
004500*        SALE-YEAR IS THE YEAR PRINTED ON THE CARD, NOT THE
004600*        YEAR OF THE SALE (SEE SOLD-DATE BELOW FOR THAT).
004700     03  CM-SALE-YEAR                PIC 9(04).
004800
004900*        GRADE RUNS 0.0 (UNGRADED OR RAW) THROUGH 10.0 (GEM
005000*        MINT).  CM-GRADE-PARTS GIVES THE REPORT PROGRAMS THE
005100*        WHOLE NUMBER AND TENTH SEPARATELY FOR EDITING.
005200     03  CM-GRADE                    PIC 9(02)V9.
005300     03  CM-GRADE-PARTS REDEFINES CM-GRADE.
005400         05  CM-GRADE-WHOLE          PIC 9(02).
005500         05  CM-GRADE-TENTH          PIC 9(01).
005600
005700*        GRADER IS BLANK WHEN THE CARD WAS SOLD UNGRADED (RAW).
005800     03  CM-GRADER                   PIC X(05).
005900         88  CM-GRADER-PSA                VALUE "PSA  ".
006000         88  CM-GRADER-BGS                VALUE "BGS  ".
006100         88  CM-GRADER-SGC                VALUE "SGC  ".
006200         88  CM-GRADER-UNGRADED           VALUE SPACES.
006300
006400*        SALE-PRICE IS THE PRICE THE CARD ACTUALLY SOLD FOR,
006500*        USD, TWO DECIMAL PLACES, MAXIMUM 99,999,999.99.  THE
006600*        DOLLARS/CENTS REDEFINES BELOW IS FOR REPORT EDITING
006700*        ONLY -- DO NOT MOVE INTO THE PARTS DIRECTLY (CR-1340).
006800     03  CM-SALE-PRICE                PIC 9(08)V99.
006900     03  CM-SALE-PRICE-PARTS REDEFINES CM-SALE-PRICE.
007000         05  CM-SALE-PRICE-DOLLARS     PIC 9(08).
007100         05  CM-SALE-PRICE-CENTS       PIC 9(02).
007200
007300*        SOLD-DATE IS THE DATE THE SALE CLOSED, YYYYMMDD.  THE
007400*        -NUM REDEFINES IS USED WHEREVER THE CALLING PROGRAM
007500*        NEEDS TO COMPARE OR SORT ON THE WHOLE 8-DIGIT VALUE
007600*        RATHER THAN THE INDIVIDUAL YEAR/MONTH/DAY PARTS.
007700     03  CM-SOLD-DATE.
007800         05  CM-SOLD-DATE-YYYY         PIC 9(04).
007900         05  CM-SOLD-DATE-MM           PIC 9(02).
008000         05  CM-SOLD-DATE-DD           PIC 9(02).
008100     03  CM-SOLD-DATE-NUM REDEFINES CM-SOLD-DATE
008200                                      PIC 9(08).
008300
008400*        RESERVED FOR FUTURE ATTRIBUTES (SET PLATE, AUTOGRAPH
008500*        FLAG) SHOULD THE MARKETPLACE FEED EVER ADD THEM --
008600*        SEE CR-1511.  DO NOT SHRINK; THE RECORD IS FIXED AT
008700*        150 CHARACTERS ACROSS ALL FOUR PROGRAMS THAT COPY IT.
008800     03  FILLER                       PIC X(20).
